000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LIMPVLR-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 15/03/1991.
000600 DATE-COMPILED. 15/03/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : LE OS RAW (FUNDOS-RAW/CARTEIRAS-RAW) SAIDOS DO
001200*              PARSEPOS, DESCARTA TIPO DE REGISTRO NAO-POSICAO,
001300*              CALCULA O VALOR-CALC HARMONIZADO POR TIPO DE
001400*              ATIVO E GRAVA OS ARQUIVOS STAGED (FUNDOS-STAGED/
001500*              CARTEIRAS-STAGED) JA COM OS CAMPOS DE ENRIQUE-
001600*              CIMENTO EM BRANCO (PREENCHIDOS MAIS TARDE PELO
001700*              ENRIQATV).
001800* DATA : 15/03/1991
001900* VRS         DATA           DESCRICAO
002000* 1.0      15/03/1991        IMPLANTACAO
002100* 1.1      04/08/1993        REGRA DE DEBENTURE E OVER PELO
002200*                            VALORMERCADO
002300* 1.2      17/01/1997        CAMPO FLAG-RATEIO INCLUIDO NO
002400*                            LAYOUT STAGED (USO FUTURO ARVINVST)
002500* 1.3      29/12/1998        AJUSTE ANO 2000 - DTPOSICAO E
002600*                            DTVENCIMENTO DE 6 P/ 8 POSICOES
002700* 1.4      14/06/2002        GBA - RETENCAO DE PARTPLANPREV
002800*                            MESMO COM VALOR-CALC E SERIE ZERO
002900* 1.5      20/10/2005        GBA - TOTAIS DE CONTROLE POR
003000*                            ARQUIVO (LIDOS/EXCLUIDOS/GRAVADOS)
003100
003200 ENVIRONMENT DIVISION.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT FUNDOS-RAW    ASSIGN TO FUNRAW
003600                 ORGANIZATION SEQUENTIAL
003700                 FILE STATUS STATUS-FRW.
003800
003900     SELECT CARTEIRAS-RAW ASSIGN TO CARRAW
004000                 ORGANIZATION SEQUENTIAL
004100                 FILE STATUS STATUS-CRW.
004200
004300     SELECT FUNDOS-STAGED ASSIGN TO FUNSTG
004400                 ORGANIZATION SEQUENTIAL
004500                 FILE STATUS STATUS-FST.
004600
004700     SELECT CARTEIRAS-STAGED ASSIGN TO CARSTG
004800                 ORGANIZATION SEQUENTIAL
004900                 FILE STATUS STATUS-CST.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  FUNDOS-RAW
005400     LABEL RECORD STANDARD
005500     RECORD CONTAINS 213 CHARACTERS.
005600
005700 01  REG-FUNDOS-RAW.
005800     05  SAI-CNPJ                    PIC X(14).
005900     05  SAI-NOME                    PIC X(40).
006000     05  SAI-DTPOSICAO               PIC 9(08).
006100     05  SAI-TIPO                    PIC X(12).
006200     05  SAI-ISIN                    PIC X(12).
006300     05  SAI-CNPJFUNDO               PIC X(14).
006400     05  SAI-QTDISPONIVEL            PIC S9(10)V9(8).
006500     05  SAI-QTGARANTIA              PIC S9(10)V9(8).
006600     05  SAI-PUPOSICAO               PIC S9(07)V9(8).
006700     05  SAI-VALOR                   PIC S9(13)V9(2).
006800     05  SAI-VALORFINDISP            PIC S9(13)V9(2).
006900     05  SAI-VALORMERCADO            PIC S9(13)V9(2).
007000     05  SAI-DTVENCIMENTO            PIC 9(08).
007100     05  SAI-DTVENCIMENTO-R REDEFINES SAI-DTVENCIMENTO.
007200         10  SAI-ANO-VENC            PIC 9(04).
007300         10  SAI-MES-VENC            PIC 9(02).
007400         10  SAI-DIA-VENC            PIC 9(02).
007500     05  FILLER                      PIC X(09).
007600
007700 FD  CARTEIRAS-RAW
007800     LABEL RECORD STANDARD
007900     RECORD CONTAINS 247 CHARACTERS.
008000
008100 01  REG-CARTEIRAS-RAW.
008200     05  SAI2-CNPJCPF                PIC X(14).
008300     05  SAI2-CODCART                PIC X(08).
008400     05  SAI2-CNPB                   PIC X(12).
008500     05  SAI2-NOME                   PIC X(40).
008600     05  SAI2-DTPOSICAO              PIC 9(08).
008700     05  SAI2-TIPO                   PIC X(12).
008800     05  SAI2-ISIN                   PIC X(12).
008900     05  SAI2-CNPJFUNDO              PIC X(14).
009000     05  SAI2-QTDISPONIVEL           PIC S9(10)V9(8).
009100     05  SAI2-QTGARANTIA             PIC S9(10)V9(8).
009200     05  SAI2-PUPOSICAO              PIC S9(07)V9(8).
009300     05  SAI2-VALOR                  PIC S9(13)V9(2).
009400     05  SAI2-VALORFINDISP           PIC S9(13)V9(2).
009500     05  SAI2-VALORMERCADO           PIC S9(13)V9(2).
009600     05  SAI2-DTVENCIMENTO           PIC 9(08).
009700     05  FILLER                      PIC X(23).
009800
009900 FD  FUNDOS-STAGED
010000     LABEL RECORD STANDARD
010100     RECORD CONTAINS 449 CHARACTERS.
010200
010300 01  REG-FUNDOS-STAGED.
010400     05  STG-CNPJ                    PIC X(14).
010500     05  STG-NOME                    PIC X(40).
010600     05  STG-DTPOSICAO               PIC 9(08).
010700     05  STG-DTPOSICAO-GRP REDEFINES STG-DTPOSICAO.
010800         10  STG-ANO-POS             PIC 9(04).
010900         10  STG-MES-POS             PIC 9(02).
011000         10  STG-DIA-POS             PIC 9(02).
011100     05  STG-TIPO                    PIC X(12).
011200     05  STG-ISIN                    PIC X(12).
011300     05  STG-CNPJFUNDO               PIC X(14).
011400     05  STG-QTDISPONIVEL            PIC S9(10)V9(8).
011500     05  STG-QTGARANTIA              PIC S9(10)V9(8).
011600     05  STG-PUPOSICAO               PIC S9(07)V9(8).
011700     05  STG-VALOR                   PIC S9(13)V9(2).
011800     05  STG-VALORFINDISP            PIC S9(13)V9(2).
011900     05  STG-VALORMERCADO            PIC S9(13)V9(2).
012000     05  STG-DTVENCIMENTO            PIC 9(08).
012100     05  STG-VALOR-CALC              PIC S9(13)V9(2).
012200     05  STG-VALOR-SERIE             PIC S9(13)V9(2).
012300     05  STG-FLAG-RATEIO             PIC 9(01).
012400         88  RATEIO-SIM                  VALUE 1.
012500         88  RATEIO-NAO                  VALUE 0.
012600     05  STG-NEW-TIPO                PIC X(12).
012700     05  STG-ANO-VENC-TPF            PIC X(04).
012800     05  STG-NOME-ATIVO              PIC X(40).
012900     05  STG-NEW-NOME-ATIVO          PIC X(40).
013000     05  STG-NEW-GESTOR              PIC X(40).
013100     05  STG-TIPO-ATIVO-AUX          PIC X(10).
013200     05  STG-NOME-EMISSOR            PIC X(40).
013300     05  STG-EQUITY-STAKE            PIC S9(03)V9(8).
013400     05  STG-COMPOSICAO              PIC S9(03)V9(8).
013500     05  FILLER                      PIC X(06).
013600
013700 FD  CARTEIRAS-STAGED
013800     LABEL RECORD STANDARD
013900     RECORD CONTAINS 486 CHARACTERS.
014000
014100 01  REG-CARTEIRAS-STAGED.
014200     05  STG2-CNPJCPF                PIC X(14).
014300     05  STG2-CODCART                PIC X(08).
014400     05  STG2-CNPB                   PIC X(12).
014500     05  STG2-NOME                   PIC X(40).
014600     05  STG2-DTPOSICAO              PIC 9(08).
014700     05  STG2-TIPO                   PIC X(12).
014800     05  STG2-ISIN                   PIC X(12).
014900     05  STG2-CNPJFUNDO              PIC X(14).
015000     05  STG2-QTDISPONIVEL           PIC S9(10)V9(8).
015100     05  STG2-QTGARANTIA             PIC S9(10)V9(8).
015200     05  STG2-PUPOSICAO              PIC S9(07)V9(8).
015300     05  STG2-VALOR                  PIC S9(13)V9(2).
015400     05  STG2-VALORFINDISP           PIC S9(13)V9(2).
015500     05  STG2-VALORMERCADO           PIC S9(13)V9(2).
015600     05  STG2-DTVENCIMENTO           PIC 9(08).
015700     05  STG2-DTVENCIMENTO-R REDEFINES STG2-DTVENCIMENTO.
015800         10  STG2-ANO-VENC           PIC 9(04).
015900         10  STG2-MES-VENC           PIC 9(02).
016000         10  STG2-DIA-VENC           PIC 9(02).
016100     05  STG2-VALOR-CALC             PIC S9(13)V9(2).
016200     05  STG2-VALOR-SERIE            PIC S9(13)V9(2).
016300     05  STG2-FLAG-RATEIO            PIC 9(01).
016400         88  RATEIO2-SIM                 VALUE 1.
016500         88  RATEIO2-NAO                 VALUE 0.
016600     05  STG2-NEW-TIPO               PIC X(12).
016700     05  STG2-ANO-VENC-TPF           PIC X(04).
016800     05  STG2-NOME-ATIVO             PIC X(40).
016900     05  STG2-NEW-NOME-ATIVO         PIC X(40).
017000     05  STG2-NEW-GESTOR             PIC X(40).
017100     05  STG2-TIPO-ATIVO-AUX         PIC X(10).
017200     05  STG2-NOME-EMISSOR           PIC X(40).
017300     05  STG2-EQUITY-STAKE           PIC S9(03)V9(8).
017400     05  STG2-COMPOSICAO             PIC S9(03)V9(8).
017500     05  FILLER                      PIC X(23).
017600
017700 WORKING-STORAGE SECTION.
017800 01  STATUS-FRW                      PIC X(02) VALUE SPACES.
017900 01  STATUS-CRW                      PIC X(02) VALUE SPACES.
018000 01  STATUS-FST                      PIC X(02) VALUE SPACES.
018100 01  STATUS-CST                      PIC X(02) VALUE SPACES.
018200
018300 01  CONTADORES-FUNDOS.
018400     05  CF-LIDOS                    PIC 9(07) COMP VALUE ZEROS.
018500     05  CF-EXCLUIDOS                PIC 9(07) COMP VALUE ZEROS.
018600     05  CF-GRAVADOS                 PIC 9(07) COMP VALUE ZEROS.
018700 01  CONTADORES-CARTEIRAS.
018800     05  CC-LIDOS                    PIC 9(07) COMP VALUE ZEROS.
018900     05  CC-EXCLUIDOS                PIC 9(07) COMP VALUE ZEROS.
019000     05  CC-GRAVADOS                 PIC 9(07) COMP VALUE ZEROS.
019100 77  WS-TOTAL-VALOR-CALC-FUN         PIC S9(13)V9(2) VALUE ZEROS.
019200 77  WS-TOTAL-VALOR-CALC-CAR         PIC S9(13)V9(2) VALUE ZEROS.
019300
019400* TIPOS QUE NAO SAO POSICAO DE ATIVO NEM VALOR DIARIO DE SERIE -
019500* SAO DESCARTADOS ANTES DO CALCULO DO VALOR-CALC.
019600 01  TAB-EXCLUIDOS.
019700     05  TAB-EXCLUIDOS-ITEM OCCURS 4 TIMES
019800                             INDEXED BY IX-EXCL.
019900         10  TE-TIPO                 PIC X(12).
020000 01  TAB-EXCLUIDOS-VALORES.
020100     05  FILLER PIC X(12) VALUE 'DESPESA'.
020200     05  FILLER PIC X(12) VALUE 'ENCARGO'.
020300     05  FILLER PIC X(12) VALUE 'TAXA'.
020400     05  FILLER PIC X(12) VALUE 'RESUMO'.
020500
020600* TIPOS DE VALOR DIARIO DE CABECALHO (SERIE) - MESMA LISTA DO
020700* PARSEPOS, USADA AQUI PARA SEPARAR VALOR-SERIE DE VALOR-CALC.
020800 01  TAB-SERIE.
020900     05  TAB-SERIE-ITEM OCCURS 6 TIMES
021000                          INDEXED BY IX-SERIE.
021100         10  TS-TIPO                 PIC X(12).
021200 01  TAB-SERIE-VALORES.
021300     05  FILLER PIC X(12) VALUE 'PATLIQ'.
021400     05  FILLER PIC X(12) VALUE 'QUANTIDADE'.
021500     05  FILLER PIC X(12) VALUE 'VALORCOTA'.
021600     05  FILLER PIC X(12) VALUE 'PATLIQMEDIO'.
021700     05  FILLER PIC X(12) VALUE 'CAPTACAODIA'.
021800     05  FILLER PIC X(12) VALUE 'RESGATEDIA'.
021900
022000 01  WS-FLAGS.
022100     05  WS-ACHOU                    PIC 9(01) COMP VALUE ZEROS.
022200         88  ACHOU-SIM                   VALUE 1.
022300         88  ACHOU-NAO                   VALUE 0.
022400     05  WS-TIPO-COMP                PIC X(12) VALUE SPACES.
022500
022600* CAMPOS DA LINHA CORRENTE, COMUNS A FUNDO E CARTEIRA, USADOS
022700* PELA ROTINA DE CALCULO DO VALOR-CALC (0500).
022800 01  WS-LINHA-ATUAL.
022900     05  WS-TIPO                     PIC X(12).
023000     05  WS-QTDISPONIVEL             PIC S9(10)V9(8).
023100     05  WS-QTGARANTIA               PIC S9(10)V9(8).
023200     05  WS-PUPOSICAO                PIC S9(07)V9(8).
023300     05  WS-VALOR                    PIC S9(13)V9(2).
023400     05  WS-VALORFINDISP             PIC S9(13)V9(2).
023500     05  WS-VALORMERCADO             PIC S9(13)V9(2).
023600 77  WS-VALOR-CALC                   PIC S9(13)V9(2) VALUE ZEROS.
023700 77  WS-VALOR-SERIE                  PIC S9(13)V9(2) VALUE ZEROS.
023800
023900 PROCEDURE DIVISION.
024000
024100 0000-INICIO.
024200     PERFORM 0050-CARREGA-TABELAS
024300     PERFORM 0100-ABRE-ARQUIVOS
024400     PERFORM 0200-PROCESSA-FUNDOS
024500     PERFORM 0300-PROCESSA-CARTEIRAS
024600     PERFORM 0950-TOTAIS
024700     PERFORM 0999-FECHA-ARQUIVOS
024800     STOP RUN.
024900
025000 0050-CARREGA-TABELAS.
025100     MOVE TAB-EXCLUIDOS-VALORES TO TAB-EXCLUIDOS
025200     MOVE TAB-SERIE-VALORES     TO TAB-SERIE.
025300
025400 0100-ABRE-ARQUIVOS.
025500     OPEN INPUT  FUNDOS-RAW
025600     OPEN INPUT  CARTEIRAS-RAW
025700     OPEN OUTPUT FUNDOS-STAGED
025800     OPEN OUTPUT CARTEIRAS-STAGED
025900     IF STATUS-FRW NOT = '00' OR STATUS-CRW NOT = '00'
026000        DISPLAY 'LIMPVLR - ARQUIVO RAW NAO ABRIU'
026100        STOP RUN.
026200
026300* --------------------------------------------------------------
026400* PASSO FUNDOS
026500* --------------------------------------------------------------
026600 0200-PROCESSA-FUNDOS.
026700     READ FUNDOS-RAW
026800          AT END MOVE '10' TO STATUS-FRW.
026900     PERFORM 0210-LOOP-FUNDOS THRU 0210-LOOP-FUNDOS-EXIT
027000         UNTIL STATUS-FRW = '10'.
027100
027200 0210-LOOP-FUNDOS.
027300     IF SAI-DTPOSICAO NOT NUMERIC
027400        DISPLAY 'LIMPVLR - DTPOSICAO NAO NUMERICA'
027500        DISPLAY '  EM FUNDOS-RAW - ' SAI-CNPJ
027600     END-IF
027700     ADD 1 TO CF-LIDOS
027800     MOVE SAI-TIPO          TO WS-TIPO
027900     INSPECT WS-TIPO CONVERTING
028000         'abcdefghijklmnopqrstuvwxyz' TO
028100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028200     MOVE SAI-QTDISPONIVEL  TO WS-QTDISPONIVEL
028300     MOVE SAI-QTGARANTIA    TO WS-QTGARANTIA
028400     MOVE SAI-PUPOSICAO     TO WS-PUPOSICAO
028500     MOVE SAI-VALOR         TO WS-VALOR
028600     MOVE SAI-VALORFINDISP  TO WS-VALORFINDISP
028700     MOVE SAI-VALORMERCADO  TO WS-VALORMERCADO
028800     PERFORM 0520-TESTA-EXCLUIDO
028900     IF ACHOU-SIM
029000        ADD 1 TO CF-EXCLUIDOS
029100     ELSE
029200        PERFORM 0500-CALCULA-VALOR-CALC
029300        PERFORM 0530-TESTA-SERIE
029400        IF ACHOU-SIM
029500           MOVE WS-VALOR       TO WS-VALOR-SERIE
029600           MOVE ZEROS          TO WS-VALOR-CALC
029700        ELSE
029800           MOVE ZEROS          TO WS-VALOR-SERIE
029900        END-IF
030000        PERFORM 0600-MONTA-E-GRAVA-FUNDO
030100     END-IF
030200     READ FUNDOS-RAW
030300          AT END MOVE '10' TO STATUS-FRW.
030400
030500 0210-LOOP-FUNDOS-EXIT.
030600    EXIT.
030700
030800 0600-MONTA-E-GRAVA-FUNDO.
030900     IF WS-VALOR-SERIE NOT = 0 OR WS-VALOR-CALC NOT = 0
031000                       OR WS-TIPO = 'PARTPLANPREV'
031100        MOVE SAI-CNPJ           TO STG-CNPJ
031200        MOVE SAI-NOME           TO STG-NOME
031300        MOVE SAI-DTPOSICAO      TO STG-DTPOSICAO
031400        MOVE SAI-TIPO           TO STG-TIPO
031500        MOVE SAI-ISIN           TO STG-ISIN
031600        MOVE SAI-CNPJFUNDO      TO STG-CNPJFUNDO
031700        MOVE SAI-QTDISPONIVEL   TO STG-QTDISPONIVEL
031800        MOVE SAI-QTGARANTIA     TO STG-QTGARANTIA
031900        MOVE SAI-PUPOSICAO      TO STG-PUPOSICAO
032000        MOVE SAI-VALOR          TO STG-VALOR
032100        MOVE SAI-VALORFINDISP   TO STG-VALORFINDISP
032200        MOVE SAI-VALORMERCADO   TO STG-VALORMERCADO
032300        MOVE SAI-DTVENCIMENTO   TO STG-DTVENCIMENTO
032400        MOVE WS-VALOR-CALC      TO STG-VALOR-CALC
032500        MOVE WS-VALOR-SERIE     TO STG-VALOR-SERIE
032600        SET RATEIO-NAO          TO TRUE
032700        MOVE SPACES             TO STG-NEW-TIPO
032800                                   STG-ANO-VENC-TPF
032900                                   STG-NOME-ATIVO
033000                                   STG-NEW-NOME-ATIVO
033100                                   STG-NEW-GESTOR
033200                                   STG-TIPO-ATIVO-AUX
033300                                   STG-NOME-EMISSOR
033400        MOVE ZEROS              TO STG-EQUITY-STAKE
033500                                   STG-COMPOSICAO
033600        WRITE REG-FUNDOS-STAGED
033700        ADD 1 TO CF-GRAVADOS
033800        ADD WS-VALOR-CALC TO WS-TOTAL-VALOR-CALC-FUN
033900     END-IF.
034000
034100* --------------------------------------------------------------
034200* PASSO CARTEIRAS
034300* --------------------------------------------------------------
034400 0300-PROCESSA-CARTEIRAS.
034500     READ CARTEIRAS-RAW
034600          AT END MOVE '10' TO STATUS-CRW.
034700     PERFORM 0310-LOOP-CARTEIRAS THRU 0310-LOOP-CARTEIRAS-EXIT
034800         UNTIL STATUS-CRW = '10'.
034900
035000 0310-LOOP-CARTEIRAS.
035100     ADD 1 TO CC-LIDOS
035200     MOVE SAI2-TIPO          TO WS-TIPO
035300     INSPECT WS-TIPO CONVERTING
035400         'abcdefghijklmnopqrstuvwxyz' TO
035500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035600     MOVE SAI2-QTDISPONIVEL  TO WS-QTDISPONIVEL
035700     MOVE SAI2-QTGARANTIA    TO WS-QTGARANTIA
035800     MOVE SAI2-PUPOSICAO     TO WS-PUPOSICAO
035900     MOVE SAI2-VALOR         TO WS-VALOR
036000     MOVE SAI2-VALORFINDISP  TO WS-VALORFINDISP
036100     MOVE SAI2-VALORMERCADO  TO WS-VALORMERCADO
036200     PERFORM 0520-TESTA-EXCLUIDO
036300     IF ACHOU-SIM
036400        ADD 1 TO CC-EXCLUIDOS
036500     ELSE
036600        PERFORM 0500-CALCULA-VALOR-CALC
036700        PERFORM 0530-TESTA-SERIE
036800        IF ACHOU-SIM
036900           MOVE WS-VALOR       TO WS-VALOR-SERIE
037000           MOVE ZEROS          TO WS-VALOR-CALC
037100        ELSE
037200           MOVE ZEROS          TO WS-VALOR-SERIE
037300        END-IF
037400        PERFORM 0610-MONTA-E-GRAVA-CARTEIRA
037500     END-IF
037600     READ CARTEIRAS-RAW
037700          AT END MOVE '10' TO STATUS-CRW.
037800
037900 0310-LOOP-CARTEIRAS-EXIT.
038000    EXIT.
038100
038200 0610-MONTA-E-GRAVA-CARTEIRA.
038300     IF WS-VALOR-SERIE NOT = 0 OR WS-VALOR-CALC NOT = 0
038400                       OR WS-TIPO = 'PARTPLANPREV'
038500        MOVE SAI2-CNPJCPF       TO STG2-CNPJCPF
038600        MOVE SAI2-CODCART       TO STG2-CODCART
038700        MOVE SAI2-CNPB          TO STG2-CNPB
038800        MOVE SAI2-NOME          TO STG2-NOME
038900        MOVE SAI2-DTPOSICAO     TO STG2-DTPOSICAO
039000        MOVE SAI2-TIPO          TO STG2-TIPO
039100        MOVE SAI2-ISIN          TO STG2-ISIN
039200        MOVE SAI2-CNPJFUNDO     TO STG2-CNPJFUNDO
039300        MOVE SAI2-QTDISPONIVEL  TO STG2-QTDISPONIVEL
039400        MOVE SAI2-QTGARANTIA    TO STG2-QTGARANTIA
039500        MOVE SAI2-PUPOSICAO     TO STG2-PUPOSICAO
039600        MOVE SAI2-VALOR         TO STG2-VALOR
039700        MOVE SAI2-VALORFINDISP  TO STG2-VALORFINDISP
039800        MOVE SAI2-VALORMERCADO  TO STG2-VALORMERCADO
039900        MOVE SAI2-DTVENCIMENTO  TO STG2-DTVENCIMENTO
040000        MOVE WS-VALOR-CALC      TO STG2-VALOR-CALC
040100        MOVE WS-VALOR-SERIE     TO STG2-VALOR-SERIE
040200        SET RATEIO2-NAO         TO TRUE
040300        MOVE SPACES             TO STG2-NEW-TIPO
040400                                   STG2-ANO-VENC-TPF
040500                                   STG2-NOME-ATIVO
040600                                   STG2-NEW-NOME-ATIVO
040700                                   STG2-NEW-GESTOR
040800                                   STG2-TIPO-ATIVO-AUX
040900                                   STG2-NOME-EMISSOR
041000        MOVE ZEROS              TO STG2-EQUITY-STAKE
041100                                   STG2-COMPOSICAO
041200        WRITE REG-CARTEIRAS-STAGED
041300        ADD 1 TO CC-GRAVADOS
041400        ADD WS-VALOR-CALC TO WS-TOTAL-VALOR-CALC-CAR
041500     END-IF.
041600
041700* --------------------------------------------------------------
041800* REGRA DE HARMONIZACAO DO VALOR-CALC POR TIPO DE ATIVO.
041900* SOME NOVOS TIPOS AQUI QUANDO A ANBIMA INCLUIR NOVA CLASSE.
042000* --------------------------------------------------------------
042100 0500-CALCULA-VALOR-CALC.
042200     MOVE ZEROS TO WS-VALOR-CALC
042300     EVALUATE WS-TIPO
042400        WHEN 'CAIXA'
042500           MOVE WS-VALORFINDISP TO WS-VALOR-CALC
042600        WHEN 'COTAS'
042700           COMPUTE WS-VALOR-CALC ROUNDED =
042800                   WS-QTDISPONIVEL * WS-PUPOSICAO
042900        WHEN 'ACOES'
043000           COMPUTE WS-VALOR-CALC ROUNDED =
043100                   WS-QTDISPONIVEL * WS-PUPOSICAO
043200        WHEN 'TITPUBLICO'
043300           COMPUTE WS-VALOR-CALC ROUNDED =
043400                   (WS-QTDISPONIVEL + WS-QTGARANTIA) *
043500                   WS-PUPOSICAO
043600        WHEN 'DEBENTURE'
043700           MOVE WS-VALORMERCADO TO WS-VALOR-CALC
043800        WHEN 'OVER'
043900           MOVE WS-VALORMERCADO TO WS-VALOR-CALC
044000        WHEN 'PROVISAO'
044100           MOVE WS-VALOR TO WS-VALOR-CALC
044200        WHEN OTHER
044300           MOVE WS-VALOR TO WS-VALOR-CALC
044400     END-EVALUATE.
044500
044600* BUSCA LINEAR NA TABELA DE TIPOS EXCLUIDOS (TAB-EXCLUIDOS).
044700 0520-TESTA-EXCLUIDO.
044800     SET ACHOU-NAO TO TRUE
044900     PERFORM 0521-COMPARA-EXCLUIDO
045000         VARYING IX-EXCL FROM 1 BY 1
045100         UNTIL IX-EXCL > 4 OR ACHOU-SIM.
045200
045300 0521-COMPARA-EXCLUIDO.
045400     IF WS-TIPO = TE-TIPO(IX-EXCL)
045500        SET ACHOU-SIM TO TRUE.
045600
045700* BUSCA LINEAR NA TABELA DE TIPOS DE SERIE (TAB-SERIE).
045800 0530-TESTA-SERIE.
045900     SET ACHOU-NAO TO TRUE
046000     PERFORM 0531-COMPARA-SERIE
046100         VARYING IX-SERIE FROM 1 BY 1
046200         UNTIL IX-SERIE > 6 OR ACHOU-SIM.
046300
046400 0531-COMPARA-SERIE.
046500     IF WS-TIPO = TS-TIPO(IX-SERIE)
046600        SET ACHOU-SIM TO TRUE.
046700
046800 0950-TOTAIS.
046900     DISPLAY 'LIMPVLR - FUNDOS     LIDOS     : ' CF-LIDOS
047000     DISPLAY 'LIMPVLR - FUNDOS     EXCLUIDOS  : ' CF-EXCLUIDOS
047100     DISPLAY 'LIMPVLR - FUNDOS     GRAVADOS   : ' CF-GRAVADOS
047200     DISPLAY 'LIMPVLR - FUNDOS     VALOR-CALC : '
047300              WS-TOTAL-VALOR-CALC-FUN
047400     DISPLAY 'LIMPVLR - CARTEIRAS  LIDAS      : ' CC-LIDOS
047500     DISPLAY 'LIMPVLR - CARTEIRAS  EXCLUIDAS  : ' CC-EXCLUIDOS
047600     DISPLAY 'LIMPVLR - CARTEIRAS  GRAVADAS   : ' CC-GRAVADOS
047700     DISPLAY 'LIMPVLR - CARTEIRAS  VALOR-CALC : '
047800              WS-TOTAL-VALOR-CALC-CAR.
047900
048000 0999-FECHA-ARQUIVOS.
048100     CLOSE FUNDOS-RAW
048200     CLOSE CARTEIRAS-RAW
048300     CLOSE FUNDOS-STAGED
048400     CLOSE CARTEIRAS-STAGED.
048500
048600
048700
048800
048900
049000
049100
049200
