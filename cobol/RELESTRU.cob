000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELESTRU-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 11/11/1994.
000600 DATE-COMPILED. 11/11/1994.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : EMITE O RELATORIO DE ESTRUTURA GERENCIAL DAS
001200*              CARTEIRAS - EXPLODE CADA POSICAO NAS CLASSIFICACOES
001300*              DO DEPARA DE ESTRUTURA (GESTOR/CLASSE/SEGMENTO/
001400*              INDEXADOR) E NA ESTRUTURA GERENCIAL OBTIDA VIA A
001500*              ARVORE DE INVESTIMENTO, CALCULA COMPOSICAO E
001600*              RENTABILIDADE PROPORCIONAL E TOTALIZA POR ITEM DE
001700*              ESTRUTURA E POR PLANO.
001800* DATA : 11/11/1994
001900* VRS         DATA           DESCRICAO
002000* 1.0      11/11/1994        IMPLANTACAO
002100* 1.1      22/07/1998        INCLUIDA A LINHA 'ESTRUTURA
002200*                            GERENCIAL' OBTIDA VIA NIVEL MAIS
002300*                            PROFUNDO DA ARVORE QUE CASAR COM
002400*                            A LISTA DE VEICULOS GERENCIAIS
002500* 1.2      29/12/1998        AJUSTE ANO 2000 - DTPOSICAO DE
002600*                            6 P/ 8 POSICOES
002700* 1.3      19/05/2011        GBA - LINHA 'A DEFINIR' PASSA A
002800*                            SER GERADA UMA VEZ POR TIPO DE
002900*                            ESTRUTURA, E NAO MAIS UMA SO
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400    SELECT CARTEIRAS-ENR ASSIGN TO CTENR
003500                ORGANIZATION SEQUENTIAL
003600                FILE STATUS STATUS-CEN.
003700
003800    SELECT ESTRUT-GOV ASSIGN TO EGOVER
003900                ORGANIZATION SEQUENTIAL
004000                FILE STATUS STATUS-EGV.
004100
004200    SELECT GOVERNANCA ASSIGN TO GOVLST
004300                ORGANIZATION SEQUENTIAL
004400                FILE STATUS STATUS-GOV.
004500
004600    SELECT RETURNS-OUT ASSIGN TO RETOUT
004700                ORGANIZATION SEQUENTIAL
004800                FILE STATUS STATUS-ROU.
004900
005000    SELECT ARVORE ASSIGN TO ARVORE
005100                ORGANIZATION SEQUENTIAL
005200                FILE STATUS STATUS-ARV.
005300
005400    SELECT SORTREL ASSIGN TO DISK.
005500
005600    SELECT STRUCT-RPT ASSIGN TO PRINTER
005700                FILE STATUS STATUS-RPT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100* CARTEIRAS-ENR E A MESMA SAIDA DO ARVINVST/COMPCOTA - LAYOUT
006200* REPETIDO AQUI (NAO HA COPY NESTA CASA).
006300 FD  CARTEIRAS-ENR
006400    LABEL RECORD STANDARD
006500    RECORD CONTAINS 486 CHARACTERS.
006600
006700 01  REG-CARTEIRAS-ENR.
006800    05  ENR2-CNPJCPF                PIC X(14).
006900    05  ENR2-CODCART                PIC X(08).
007000    05  ENR2-CNPB                   PIC X(12).
007100    05  ENR2-NOME                   PIC X(40).
007200    05  ENR2-DTPOSICAO              PIC 9(08).
007300    05  ENR2-TIPO                   PIC X(12).
007400    05  ENR2-ISIN                   PIC X(12).
007500    05  ENR2-CNPJFUNDO              PIC X(14).
007600    05  ENR2-QTDISPONIVEL           PIC S9(10)V9(8).
007700    05  ENR2-QTGARANTIA             PIC S9(10)V9(8).
007800    05  ENR2-PUPOSICAO              PIC S9(07)V9(8).
007900    05  ENR2-VALOR                  PIC S9(13)V9(2).
008000    05  ENR2-VALORFINDISP           PIC S9(13)V9(2).
008100    05  ENR2-VALORMERCADO           PIC S9(13)V9(2).
008200    05  ENR2-DTVENCIMENTO           PIC 9(08).
008300    05  ENR2-VALOR-CALC             PIC S9(13)V9(2).
008400    05  ENR2-VALOR-SERIE            PIC S9(13)V9(2).
008500    05  ENR2-FLAG-RATEIO            PIC 9(01).
008600    05  ENR2-NEW-TIPO               PIC X(12).
008700    05  ENR2-ANO-VENC-TPF           PIC X(04).
008800    05  ENR2-NOME-ATIVO             PIC X(40).
008900    05  ENR2-NEW-NOME-ATIVO         PIC X(40).
009000    05  ENR2-NEW-GESTOR             PIC X(40).
009100    05  ENR2-TIPO-ATIVO-AUX         PIC X(10).
009200    05  ENR2-NOME-EMISSOR           PIC X(40).
009300    05  ENR2-EQUITY-STAKE           PIC S9(03)V9(8).
009400    05  ENR2-COMPOSICAO             PIC S9(03)V9(8).
009500    05  FILLER                      PIC X(23).
009600
009700* DEPARA DE ESTRUTURA GERENCIAL - UMA LINHA POR VEICULO, CNPJFUNDO
009800* COM 4 COLUNAS FIXAS DE CLASSIFICACAO (GESTOR/CLASSE/SEGMENTO/
009900* INDEXADOR). OS ROTULOS DAS 4 COLUNAS SAO FIXOS NO PROGRAMA (NAO
010000* VEM NO ARQUIVO) - SO O ITEM DE CADA COLUNA E DADO.
010100 FD  ESTRUT-GOV
010200    LABEL RECORD STANDARD
010300    RECORD CONTAINS 140 CHARACTERS.
010400
010500 01  REG-ESTRUT-GOV.
010600    05  EG-CNPJFUNDO                PIC X(14).
010700    05  EG-SLOT OCCURS 4 TIMES.
010800        10  EG-ITEM                 PIC X(30).
010900 05  FILLER                      PIC X(06).
011000
011100* LISTA DE VEICULOS QUE COMPOEM A ESTRUTURA GERENCIAL OFICIAL -
011200* MANTIDA PELA CONTROLADORIA (PLANILHA DEPARA).
011300 FD  GOVERNANCA
011400    LABEL RECORD STANDARD
011500    RECORD CONTAINS 24 CHARACTERS.
011600
011700 01  REG-GOVERNANCA.
011800    05  GV-CNPJ                     PIC X(14).
011900    05  FILLER                      PIC X(10).
012000
012100* RENTABILIDADE POR COTA DE CADA FUNDO/CARTEIRA INVESTIDA, SAIDA
012200* DO RENTPU (U6).
012300 FD  RETURNS-OUT
012400    LABEL RECORD STANDARD
012500    RECORD CONTAINS 51 CHARACTERS.
012600
012700 01  REG-RETURNS-OUT.
012800    05  ROU-CNPJFUNDO               PIC X(14).
012900    05  ROU-DTPOSICAO               PIC 9(08).
013000    05  ROU-PUPOSICAO               PIC S9(07)V9(8).
013100    05  ROU-RENTAB                  PIC S9(03)V9(8).
013200    05  FILLER                      PIC X(03).
013300
013400* ARVORE DE INVESTIMENTO, SAIDA DO ARVINVST (U5) - USADA AQUI SO
013500* PARA A BUSCA DO NIVEL MAIS PROFUNDO QUE CASE COM A GOVERNANCA.
013600 FD  ARVORE
013700    LABEL RECORD STANDARD
013800    RECORD CONTAINS 298 CHARACTERS.
013900
014000 01  REG-ARVORE.
014100    05  ARV-CNPJCPF                 PIC X(14).
014200    05  ARV-CODCART                 PIC X(08).
014300    05  ARV-CNPB                    PIC X(12).
014400    05  ARV-NOME-CARTEIRA           PIC X(40).
014500    05  ARV-DTPOSICAO               PIC 9(08).
014600    05  ARV-NIVEL                   PIC 9(02).
014700    05  ARV-CNPJFUNDO               PIC X(14).
014800    05  ARV-ISIN                    PIC X(12).
014900    05  ARV-EQUITY-STAKE-ACC        PIC S9(03)V9(8).
015000    05  ARV-VALOR-CALC-ACC          PIC S9(13)V9(2).
015100    05  ARV-COMPOSICAO-ACC          PIC S9(03)V9(8).
015200    05  ARV-PARENT-FUNDO            PIC X(40).
015300    05  ARV-FINAL-NEW-TIPO          PIC X(12).
015400    05  ARV-FINAL-NOME-ATIVO        PIC X(40).
015500    05  ARV-FINAL-NOME-EMISSOR      PIC X(40).
015600    05  ARV-FINAL-GESTOR            PIC X(40).
015700    05  FILLER                      PIC X(10).
015800
015900 SD  SORTREL.
016000 01  REG-SORTREL.
016100    05  SRT-DTPOSICAO               PIC 9(08).
016200    05  SRT-DTPOSICAO-R REDEFINES SRT-DTPOSICAO.
016300        10  SRT-ANO-POS             PIC 9(04).
016400        10  SRT-MES-POS             PIC 9(02).
016500        10  SRT-DIA-POS             PIC 9(02).
016600    05  SRT-CNPJCPF                 PIC X(14).
016700    05  SRT-CODCART                 PIC X(08).
016800    05  SRT-CNPB                    PIC X(12).
016900    05  SRT-ESTRUTURA-TIPO          PIC X(20).
017000    05  SRT-ESTRUTURA-ITEM          PIC X(30).
017100    05  SRT-NOME                    PIC X(40).
017200    05  SRT-NOME-ATIVO              PIC X(40).
017300    05  SRT-VALOR-CALC              PIC S9(13)V9(2).
017400    05  SRT-COMPOSICAO              PIC S9(03)V9(8).
017500    05  SRT-RENTAB-PROP             PIC S9(03)V9(8).
017600    05  SRT-TEM-RENTAB              PIC 9(01).
017700 05  FILLER                      PIC X(10).
017800
017900* RELATORIO DE ESTRUTURA GERENCIAL, COM QUEBRAS POR ITEM DE
018000* ESTRUTURA E POR PLANO - MODELO IGUAL AO RELFINAL DO SISTEMA DE
018100* NOTAS (IMPRESSORA, SEM REGISTRO DE CONTROLE).
018200 FD  STRUCT-RPT
018300    LABEL RECORD OMITTED.
018400
018500 01  REG-ORELATO                     PIC X(80).
018600
018700 WORKING-STORAGE SECTION.
018800 01  STATUS-CEN                      PIC X(02) VALUE SPACES.
018900 01  STATUS-EGV                      PIC X(02) VALUE SPACES.
019000 01  STATUS-GOV                      PIC X(02) VALUE SPACES.
019100 01  STATUS-ROU                      PIC X(02) VALUE SPACES.
019200 01  STATUS-ARV                      PIC X(02) VALUE SPACES.
019300 01  STATUS-RPT                      PIC X(02) VALUE SPACES.
019400
019500 01  WS-ACHOU                        PIC 9(01) COMP VALUE ZERO.
019600    88  ACHOU-SIM                    VALUE 1.
019700    88  ACHOU-NAO                    VALUE 0.
019800
019900 01  CONTADORES.
020000    05  CT-CARTEIRAS-LIDAS          PIC 9(07) COMP VALUE ZERO.
020100    05  CT-LINHAS-ESTRUTURA         PIC 9(07) COMP VALUE ZERO.
020200    05  CT-LINHAS-A-DEFINIR         PIC 9(05) COMP VALUE ZERO.
020300    05  CT-LINHAS-IMPRESSAS         PIC 9(05) COMP VALUE ZERO.
020400    05  CT-PAGINAS                  PIC 9(03) COMP VALUE ZERO.
020500
020600* OS 4 ROTULOS FIXOS DAS COLUNAS DO DEPARA DE ESTRUTURA - NA
020700* MESMA ORDEM DOS SLOTS DE REG-ESTRUT-GOV.
020800 01  TAB-ROTULOS.
020900    05  ROTULO-ITEM OCCURS 4 TIMES  PIC X(20).
021000
021100 01  WS-ROTULO-GERENCIAL             PIC X(20)
021200                                    VALUE 'ESTRUTURA GERENCIAL'.
021300 01  WS-ITEM-OUTROS                  PIC X(14) VALUE '#OUTROS'.
021400 01  WS-ITEM-A-DEFINIR               PIC X(09) VALUE 'A DEFINIR'.
021500
021600 01  TAB-ESTRUT-GOV.
021700    05  ESTRUT-ITEM OCCURS 500 TIMES INDEXED BY IX-EG.
021800        10  TE-CNPJFUNDO            PIC X(14).
021900        10  TE-SLOT OCCURS 4 TIMES.
022000            15  TE-ITEM             PIC X(30).
022100 01  QT-ESTRUT-GOV                   PIC 9(05) COMP VALUE ZERO.
022200
022300 01  TAB-GOVERNANCA.
022400    05  GOVERN-ITEM OCCURS 200 TIMES INDEXED BY IX-GV.
022500        10  TG-CNPJ                 PIC X(14).
022600 01  QT-GOVERNANCA                   PIC 9(05) COMP VALUE ZERO.
022700
022800 01  TAB-RETORNOS.
022900    05  RETORNO-ITEM OCCURS 2000 TIMES INDEXED BY IX-RT.
023000        10  TR-CNPJFUNDO            PIC X(14).
023100        10  TR-DTPOSICAO            PIC 9(08).
023200        10  TR-RENTAB               PIC S9(03)V9(8).
023300 01  QT-RETORNOS                     PIC 9(05) COMP VALUE ZERO.
023400
023500 01  TAB-ARVORE.
023600    05  ARVORE-ITEM OCCURS 4000 TIMES INDEXED BY IX-AR.
023700        10  TA-CNPJCPF              PIC X(14).
023800        10  TA-CODCART              PIC X(08).
023900        10  TA-DTPOSICAO            PIC 9(08).
024000        10  TA-DTPOSICAO-R REDEFINES TA-DTPOSICAO.
024100            15  TA-ANO-POS          PIC 9(04).
024200            15  TA-MES-POS          PIC 9(02).
024300            15  TA-DIA-POS          PIC 9(02).
024400        10  TA-NIVEL                PIC 9(02) COMP.
024500        10  TA-CNPJFUNDO            PIC X(14).
024600 01  QT-ARVORE                       PIC 9(05) COMP VALUE ZERO.
024700
024800* UMA LINHA POR POSICAO DA CARTEIRA COM VALOR-CALC DIFERENTE DE
024900* ZERO - MANTIDA EM MEMORIA PARA A SEGUNDA PASSADA (JA COM O
025000* TOTAL-INVEST DO GRUPO CONHECIDO).
025100 01  TAB-CARTEIRA.
025200    05  CARTEIRA-ITEM OCCURS 2000 TIMES INDEXED BY IX-CT.
025300        10  TC-CNPJCPF              PIC X(14).
025400        10  TC-CODCART              PIC X(08).
025500        10  TC-CNPB                 PIC X(12).
025600        10  TC-NOME                 PIC X(40).
025700        10  TC-DTPOSICAO            PIC 9(08).
025800        10  TC-DTPOSICAO-R REDEFINES TC-DTPOSICAO.
025900            15  TC-ANO-POS          PIC 9(04).
026000            15  TC-MES-POS          PIC 9(02).
026100            15  TC-DIA-POS          PIC 9(02).
026200        10  TC-CNPJFUNDO            PIC X(14).
026300        10  TC-NOME-ATIVO           PIC X(40).
026400        10  TC-VALOR-CALC           PIC S9(13)V9(2).
026500 01  QT-CARTEIRA                     PIC 9(05) COMP VALUE ZERO.
026600
026700* TOTAL-INVEST ACUMULADO POR GRUPO (CNPJCPF+CODCART+DTPOSICAO).
026800 01  TAB-GRUPO-INV.
026900    05  GRUPOINV-ITEM OCCURS 2000 TIMES INDEXED BY IX-GI.
027000        10  GI-CNPJCPF              PIC X(14).
027100        10  GI-CODCART              PIC X(08).
027200        10  GI-DTPOSICAO            PIC 9(08).
027300        10  GI-TOTAL-INVEST         PIC S9(13)V9(2).
027400 01  QT-GRUPO-INV                    PIC 9(05) COMP VALUE ZERO.
027500
027600 77  WS-TOTAL-INVEST-ATUAL           PIC S9(13)V9(2) VALUE ZEROS.
027700 77  WS-COMPOSICAO-ATUAL             PIC S9(03)V9(8) VALUE ZEROS.
027800 01  WS-RENTAB-ATUAL                 PIC S9(03)V9(8) VALUE ZEROS.
027900 01  WS-RENTAB-PROP-ATUAL            PIC S9(03)V9(8) VALUE ZEROS.
028000 01  WS-TEM-RENTAB-ATUAL             PIC 9(01) VALUE ZERO.
028100 01  WS-KEY-GERENCIAL                PIC X(30) VALUE SPACES.
028200 01  WS-NIVEL-MAIOR                  PIC 9(02) COMP VALUE ZERO.
028300 01  WS-ACHOU-GERENCIAL              PIC 9(01) COMP VALUE ZERO.
028400    88  ACHOU-GERENCIAL-SIM          VALUE 1.
028500    88  ACHOU-GERENCIAL-NAO          VALUE 0.
028600 77  IX-ROT                          PIC 9(02) COMP VALUE ZERO.
028700
028800 01  WS-CHAVE-PLANO-ANT.
028900    05  WS-CPA-CNPJCPF              PIC X(14) VALUE SPACES.
029000    05  WS-CPA-CODCART              PIC X(08) VALUE SPACES.
029100    05  WS-CPA-DTPOSICAO            PIC 9(08) VALUE ZEROS.
029200 01  WS-CHAVE-ITEM-ANT.
029300    05  WS-CIA-TIPO                 PIC X(20) VALUE SPACES.
029400    05  WS-CIA-ITEM                 PIC X(30) VALUE SPACES.
029500 01  WS-PRIMEIRA-LINHA               PIC 9(01) COMP VALUE ZERO.
029600    88  PRIMEIRA-LINHA-SIM           VALUE 1.
029700
029800 77  AC-TOT-ITEM                     PIC S9(13)V9(2) VALUE ZEROS.
029900 01  AC-RENTAB-ITEM                  PIC S9(03)V9(8) VALUE ZEROS.
030000 77  AC-TOTAL-PLANO                  PIC S9(13)V9(2) VALUE ZEROS.
030100 77  AC-TOTAL-GERAL                  PIC S9(13)V9(2) VALUE ZEROS.
030200
030300 01  CAB1.
030400    05  FILLER                      PIC X(01) VALUE SPACES.
030500    05  FILLER                      PIC X(48) VALUE
030600        'VIVEST - RELATORIO DE ESTRUTURA GERENCIAL'.
030700    05  FILLER                      PIC X(10) VALUE SPACES.
030800    05  FILLER                      PIC X(08) VALUE 'PAG.'.
030900    05  CAB1-PAGINA                 PIC ZZ9.
031000    05  FILLER                      PIC X(10) VALUE SPACES.
031100
031200 01  CAB2.
031300    05  FILLER                      PIC X(01) VALUE SPACES.
031400    05  FILLER                      PIC X(10) VALUE 'CARTEIRA: '.
031500    05  CAB2-CODCART                PIC X(08).
031600    05  FILLER                      PIC X(02) VALUE SPACES.
031700    05  FILLER                      PIC X(07) VALUE 'CNPB: '.
031800    05  CAB2-CNPB                   PIC X(12).
031900    05  FILLER                      PIC X(02) VALUE SPACES.
032000    05  CAB2-NOME                   PIC X(38).
032100
032200 01  CAB3.
032300    05  FILLER                      PIC X(01) VALUE SPACES.
032400    05  FILLER                 PIC X(13) VALUE 'TIPO ESTRUT.'.
032500    05  FILLER                      PIC X(22) VALUE 'ITEM'.
032600    05  FILLER                      PIC X(30) VALUE 'ATIVO'.
032700    05  FILLER                      PIC X(14) VALUE SPACES.
032800
032900 01  DET1.
033000    05  FILLER                      PIC X(01) VALUE SPACES.
033100    05  DET1-ATIVO                  PIC X(30).
033200    05  FILLER                      PIC X(01) VALUE SPACES.
033300    05  DET1-VALOR-CALC             PIC -9(11).99.
033400    05  FILLER                      PIC X(01) VALUE SPACES.
033500    05  DET1-COMPOSICAO             PIC -9.99999999.
033600    05  FILLER                      PIC X(01) VALUE SPACES.
033700    05  DET1-RENTAB-PROP            PIC -9.99999999.
033800    05  FILLER                      PIC X(12) VALUE SPACES.
033900
034000 01  LINHA-ITEM.
034100    05  FILLER                      PIC X(14) VALUE SPACES.
034200    05  LITEM-TIPO                  PIC X(20).
034300    05  LITEM-ITEM                  PIC X(30).
034400    05  FILLER                      PIC X(07) VALUE 'TOTAL:'.
034500    05  LITEM-TOT                   PIC -9(11).99.
034600    05  LITEM-RENT                  PIC -9.99999999.
034700    05  FILLER                      PIC X(01) VALUE SPACES.
034800
034900 01  LINHA-PLANO.
035000    05  FILLER                      PIC X(01) VALUE SPACES.
035100    05  FILLER                      PIC X(30)
035200        VALUE 'TOTAL-INVEST CARTEIRA.....:'.
035300    05  LPLANO-TOTAL                PIC -9(11).99.
035400    05  FILLER                      PIC X(36) VALUE SPACES.
035500
035600 01  LINHA-GERAL.
035700    05  FILLER                      PIC X(01) VALUE SPACES.
035800    05  FILLER                      PIC X(30)
035900        VALUE 'TOTAL GERAL DO RELATORIO..:'.
036000    05  LGERAL-TOTAL                 PIC -9(11).99.
036100    05  FILLER                      PIC X(36) VALUE SPACES.
036200
036300 PROCEDURE DIVISION.
036400 0000-INICIO.
036500    MOVE 'GESTOR' TO ROTULO-ITEM (1)
036600    MOVE 'CLASSE DE ATIVO' TO ROTULO-ITEM (2)
036700    MOVE 'SEGMENTO' TO ROTULO-ITEM (3)
036800    MOVE 'INDEXADOR' TO ROTULO-ITEM (4)
036900    OPEN OUTPUT STRUCT-RPT
037000    PERFORM 0100-CARREGA-ESTRUTURA
037100    PERFORM 0150-CARREGA-GOVERNANCA
037200    PERFORM 0170-CARREGA-RETORNOS
037300    PERFORM 0180-CARREGA-ARVORE
037400    PERFORM 0200-CARREGA-CARTEIRA
037500    SORT SORTREL
037600        ASCENDING KEY SRT-DTPOSICAO SRT-CNPJCPF SRT-CODCART
037700                  SRT-CNPB SRT-ESTRUTURA-TIPO SRT-ESTRUTURA-ITEM
037800        INPUT PROCEDURE 0300-SELECIONA-LINHA
037900        OUTPUT PROCEDURE 0400-EMITE-RELATORIO
038000    CLOSE STRUCT-RPT
038100    DISPLAY 'RELESTRU - CARTEIRAS LIDAS..: ' CT-CARTEIRAS-LIDAS
038200    DISPLAY 'RELESTRU - LINHAS ESTRUT...: ' CT-LINHAS-ESTRUTURA
038300    DISPLAY 'RELESTRU - LINHAS A DEFIN..: ' CT-LINHAS-A-DEFINIR
038400    STOP RUN.
038500
038600* CARREGA O DEPARA DE ESTRUTURA GERENCIAL EM MEMORIA.
038700 0100-CARREGA-ESTRUTURA.
038800    MOVE SPACES TO STATUS-EGV
038900    OPEN INPUT ESTRUT-GOV
039000    READ ESTRUT-GOV
039100        AT END MOVE '10' TO STATUS-EGV
039200    END-READ
039300    PERFORM 0110-LE-ESTRUTURA THRU 0110-LE-ESTRUTURA-EXIT
039400        UNTIL STATUS-EGV = '10'
039500    CLOSE ESTRUT-GOV.
039600
039700 0110-LE-ESTRUTURA.
039800    ADD 1 TO QT-ESTRUT-GOV
039900    IF QT-ESTRUT-GOV > 500
040000       DISPLAY 'TABELA DE ESTRUTURA CHEIA - LINHA PERDIDA'
040100       SUBTRACT 1 FROM QT-ESTRUT-GOV
040200    ELSE
040300       SET IX-EG TO QT-ESTRUT-GOV
040400       MOVE EG-CNPJFUNDO TO TE-CNPJFUNDO (IX-EG)
040500       MOVE EG-ITEM (1) TO TE-ITEM (IX-EG 1)
040600       MOVE EG-ITEM (2) TO TE-ITEM (IX-EG 2)
040700       MOVE EG-ITEM (3) TO TE-ITEM (IX-EG 3)
040800       MOVE EG-ITEM (4) TO TE-ITEM (IX-EG 4)
040900    END-IF
041000    READ ESTRUT-GOV
041100        AT END MOVE '10' TO STATUS-EGV
041200    END-READ.
041300
041400 0110-LE-ESTRUTURA-EXIT.
041500    EXIT.
041600
041700* CARREGA A LISTA DE VEICULOS DA ESTRUTURA GERENCIAL OFICIAL.
041800 0150-CARREGA-GOVERNANCA.
041900    MOVE SPACES TO STATUS-GOV
042000    OPEN INPUT GOVERNANCA
042100    READ GOVERNANCA
042200        AT END MOVE '10' TO STATUS-GOV
042300    END-READ
042400    PERFORM 0160-LE-GOVERNANCA
042500        UNTIL STATUS-GOV = '10'
042600    CLOSE GOVERNANCA.
042700
042800 0160-LE-GOVERNANCA.
042900    ADD 1 TO QT-GOVERNANCA
043000    IF QT-GOVERNANCA > 200
043100       DISPLAY 'TABELA DE GOVERNANCA CHEIA - LINHA PERDIDA'
043200       SUBTRACT 1 FROM QT-GOVERNANCA
043300    ELSE
043400       SET IX-GV TO QT-GOVERNANCA
043500       MOVE GV-CNPJ TO TG-CNPJ (IX-GV)
043600    END-IF
043700    READ GOVERNANCA
043800        AT END MOVE '10' TO STATUS-GOV
043900    END-READ.
044000
044100* CARREGA A RENTABILIDADE POR COTA DE CADA FUNDO/CARTEIRA (U6).
044200 0170-CARREGA-RETORNOS.
044300    MOVE SPACES TO STATUS-ROU
044400    OPEN INPUT RETURNS-OUT
044500    READ RETURNS-OUT
044600        AT END MOVE '10' TO STATUS-ROU
044700    END-READ
044800    PERFORM 0175-LE-RETORNO
044900        UNTIL STATUS-ROU = '10'
045000    CLOSE RETURNS-OUT.
045100
045200 0175-LE-RETORNO.
045300    ADD 1 TO QT-RETORNOS
045400    IF QT-RETORNOS > 2000
045500       DISPLAY 'TABELA DE RETORNOS CHEIA - LINHA PERDIDA'
045600       SUBTRACT 1 FROM QT-RETORNOS
045700    ELSE
045800       SET IX-RT TO QT-RETORNOS
045900       MOVE ROU-CNPJFUNDO TO TR-CNPJFUNDO (IX-RT)
046000       MOVE ROU-DTPOSICAO TO TR-DTPOSICAO (IX-RT)
046100       MOVE ROU-RENTAB TO TR-RENTAB (IX-RT)
046200    END-IF
046300    READ RETURNS-OUT
046400        AT END MOVE '10' TO STATUS-ROU
046500    END-READ.
046600
046700* CARREGA A ARVORE DE INVESTIMENTO, SO OS CAMPOS USADOS NA BUSCA
046800* DO NIVEL MAIS PROFUNDO QUE CASE COM A GOVERNANCA.
046900 0180-CARREGA-ARVORE.
047000    MOVE SPACES TO STATUS-ARV
047100    OPEN INPUT ARVORE
047200    READ ARVORE
047300        AT END MOVE '10' TO STATUS-ARV
047400    END-READ
047500    PERFORM 0185-LE-ARVORE
047600        UNTIL STATUS-ARV = '10'
047700    CLOSE ARVORE.
047800
047900 0185-LE-ARVORE.
048000    ADD 1 TO QT-ARVORE
048100    IF QT-ARVORE > 4000
048200       DISPLAY 'TABELA DE ARVORE CHEIA - LINHA PERDIDA'
048300       SUBTRACT 1 FROM QT-ARVORE
048400    ELSE
048500       SET IX-AR TO QT-ARVORE
048600       MOVE ARV-CNPJCPF TO TA-CNPJCPF (IX-AR)
048700       MOVE ARV-CODCART TO TA-CODCART (IX-AR)
048800       MOVE ARV-DTPOSICAO TO TA-DTPOSICAO (IX-AR)
048900       IF ARV-DTPOSICAO NOT NUMERIC
049000          DISPLAY 'RELESTRU - DTPOSICAO NAO NUMERICA'
049100          DISPLAY '  EM ARVORE-ENR - ' ARV-CNPJCPF
049200       END-IF
049300       MOVE ARV-NIVEL TO TA-NIVEL (IX-AR)
049400       MOVE ARV-CNPJFUNDO TO TA-CNPJFUNDO (IX-AR)
049500    END-IF
049600    READ ARVORE
049700        AT END MOVE '10' TO STATUS-ARV
049800    END-READ.
049900
050000* PRIMEIRA PASSADA SOBRE A CARTEIRA - GUARDA AS LINHAS COM
050100* VALOR-CALC DIFERENTE DE ZERO E ACUMULA O TOTAL-INVEST DO GRUPO.
050200 0200-CARREGA-CARTEIRA.
050300    MOVE SPACES TO STATUS-CEN
050400    OPEN INPUT CARTEIRAS-ENR
050500    READ CARTEIRAS-ENR
050600        AT END MOVE '10' TO STATUS-CEN
050700    END-READ
050800    PERFORM 0210-LE-CARTEIRA THRU 0210-LE-CARTEIRA-EXIT
050900        UNTIL STATUS-CEN = '10'
051000    CLOSE CARTEIRAS-ENR.
051100
051200 0210-LE-CARTEIRA.
051300    ADD 1 TO CT-CARTEIRAS-LIDAS
051400    IF ENR2-VALOR-CALC NOT = ZERO
051500       ADD 1 TO QT-CARTEIRA
051600       IF QT-CARTEIRA > 2000
051700          DISPLAY 'TABELA DE CARTEIRA CHEIA - LINHA PERDIDA'
051800          SUBTRACT 1 FROM QT-CARTEIRA
051900       ELSE
052000          SET IX-CT TO QT-CARTEIRA
052100          MOVE ENR2-CNPJCPF TO TC-CNPJCPF (IX-CT)
052200          MOVE ENR2-CODCART TO TC-CODCART (IX-CT)
052300          MOVE ENR2-CNPB TO TC-CNPB (IX-CT)
052400          MOVE ENR2-NOME TO TC-NOME (IX-CT)
052500          MOVE ENR2-DTPOSICAO TO TC-DTPOSICAO (IX-CT)
052600          MOVE ENR2-CNPJFUNDO TO TC-CNPJFUNDO (IX-CT)
052700          MOVE ENR2-NOME-ATIVO TO TC-NOME-ATIVO (IX-CT)
052800          MOVE ENR2-VALOR-CALC TO TC-VALOR-CALC (IX-CT)
052900          PERFORM 0220-ACUMULA-TOTAL
053000       END-IF
053100    END-IF
053200    READ CARTEIRAS-ENR
053300        AT END MOVE '10' TO STATUS-CEN
053400    END-READ.
053500
053600 0210-LE-CARTEIRA-EXIT.
053700    EXIT.
053800
053900* ACUMULA O TOTAL-INVEST DO GRUPO CNPJCPF+CODCART+DTPOSICAO.
054000 0220-ACUMULA-TOTAL.
054100    SET ACHOU-NAO TO TRUE
054200    SET IX-GI TO 1
054300    PERFORM 0221-TESTA-CHAVE-TOTAL
054400        VARYING IX-GI FROM 1 BY 1
054500        UNTIL IX-GI > QT-GRUPO-INV OR ACHOU-SIM
054600    IF ACHOU-SIM
054700       SET IX-GI DOWN BY 1
054800       ADD ENR2-VALOR-CALC TO GI-TOTAL-INVEST (IX-GI)
054900    ELSE
055000       ADD 1 TO QT-GRUPO-INV
055100       IF QT-GRUPO-INV > 2000
055200          DISPLAY 'TABELA DE TOTAIS CHEIA - LINHA PERDIDA'
055300          SUBTRACT 1 FROM QT-GRUPO-INV
055400       ELSE
055500          SET IX-GI TO QT-GRUPO-INV
055600          MOVE ENR2-CNPJCPF TO GI-CNPJCPF (IX-GI)
055700          MOVE ENR2-CODCART TO GI-CODCART (IX-GI)
055800          MOVE ENR2-DTPOSICAO TO GI-DTPOSICAO (IX-GI)
055900          MOVE ENR2-VALOR-CALC TO GI-TOTAL-INVEST (IX-GI)
056000       END-IF
056100    END-IF.
056200
056300 0221-TESTA-CHAVE-TOTAL.
056400    IF GI-CNPJCPF (IX-GI) = ENR2-CNPJCPF
056500       AND GI-CODCART (IX-GI) = ENR2-CODCART
056600       AND GI-DTPOSICAO (IX-GI) = ENR2-DTPOSICAO
056700       SET ACHOU-SIM TO TRUE
056800    END-IF.
056900
057000* SECAO DE ENTRADA DO SORT - PERCORRE A TABELA DE CARTEIRA JA
057100* CARREGADA E LIBERA AS LINHAS LONGAS DE ESTRUTURA.
057200 0300-SELECIONA-LINHA SECTION.
057300 0300-MONTA-LINHAS.
057400    SET IX-CT TO 1
057500    PERFORM 0305-PROCESSA-POSICAO
057600        VARYING IX-CT FROM 1 BY 1
057700        UNTIL IX-CT > QT-CARTEIRA
057800    GO TO 0399-FIM.
057900
058000 0305-PROCESSA-POSICAO.
058100    PERFORM 0306-BUSCA-TOTAL-GRUPO
058200    IF WS-TOTAL-INVEST-ATUAL NOT = ZERO
058300       DIVIDE TC-VALOR-CALC (IX-CT) BY WS-TOTAL-INVEST-ATUAL
058400           GIVING WS-COMPOSICAO-ATUAL
058500    ELSE
058600       MOVE ZERO TO WS-COMPOSICAO-ATUAL
058700    END-IF
058800    PERFORM 0307-BUSCA-RETORNO
058900    PERFORM 0330-LIBERA-ESTRUTURA
059000    PERFORM 0340-LIBERA-GERENCIAL.
059100
059200 0306-BUSCA-TOTAL-GRUPO.
059300    MOVE ZERO TO WS-TOTAL-INVEST-ATUAL
059400    SET ACHOU-NAO TO TRUE
059500    SET IX-GI TO 1
059600    PERFORM 0221-TESTA-CHAVE-TOTAL-CT
059700        VARYING IX-GI FROM 1 BY 1
059800        UNTIL IX-GI > QT-GRUPO-INV OR ACHOU-SIM
059900    IF ACHOU-SIM
060000       SET IX-GI DOWN BY 1
060100       MOVE GI-TOTAL-INVEST (IX-GI) TO WS-TOTAL-INVEST-ATUAL
060200    END-IF.
060300
060400 0221-TESTA-CHAVE-TOTAL-CT.
060500    IF GI-CNPJCPF (IX-GI) = TC-CNPJCPF (IX-CT)
060600       AND GI-CODCART (IX-GI) = TC-CODCART (IX-CT)
060700       AND GI-DTPOSICAO (IX-GI) = TC-DTPOSICAO (IX-CT)
060800       SET ACHOU-SIM TO TRUE
060900    END-IF.
061000
061100 0307-BUSCA-RETORNO.
061200    MOVE ZERO TO WS-RENTAB-ATUAL
061300    MOVE ZERO TO WS-TEM-RENTAB-ATUAL
061400    SET ACHOU-NAO TO TRUE
061500    SET IX-RT TO 1
061600    PERFORM 0308-TESTA-CHAVE-RETORNO
061700        VARYING IX-RT FROM 1 BY 1
061800        UNTIL IX-RT > QT-RETORNOS OR ACHOU-SIM
061900    IF ACHOU-SIM
062000       SET IX-RT DOWN BY 1
062100       MOVE TR-RENTAB (IX-RT) TO WS-RENTAB-ATUAL
062200       MOVE 1 TO WS-TEM-RENTAB-ATUAL
062300    END-IF.
062400
062500 0308-TESTA-CHAVE-RETORNO.
062600    IF TR-CNPJFUNDO (IX-RT) = TC-CNPJFUNDO (IX-CT)
062700       AND TR-DTPOSICAO (IX-RT) = TC-DTPOSICAO (IX-CT)
062800       SET ACHOU-SIM TO TRUE
062900    END-IF.
063000
063100* EXPLODE A LINHA NAS 4 COLUNAS DO DEPARA; SE O CNPJFUNDO NAO
063200* ESTIVER NO DEPARA, GERA UMA LINHA 'A DEFINIR' POR ROTULO.
063300 0330-LIBERA-ESTRUTURA.
063400    SET ACHOU-NAO TO TRUE
063500    SET IX-EG TO 1
063600    PERFORM 0331-TESTA-CHAVE-ESTRUTURA
063700        VARYING IX-EG FROM 1 BY 1
063800        UNTIL IX-EG > QT-ESTRUT-GOV OR ACHOU-SIM
063900    IF ACHOU-SIM
064000       SET IX-EG DOWN BY 1
064100       PERFORM 0335-LIBERA-SLOTS
064200    ELSE
064300       PERFORM 0350-LIBERA-A-DEFINIR
064400    END-IF.
064500
064600 0331-TESTA-CHAVE-ESTRUTURA.
064700    IF TE-CNPJFUNDO (IX-EG) = TC-CNPJFUNDO (IX-CT)
064800       SET ACHOU-SIM TO TRUE
064900    END-IF.
065000
065100 0335-LIBERA-SLOTS.
065200    PERFORM 0336-LIBERA-UM-SLOT
065300        VARYING IX-ROT FROM 1 BY 1 UNTIL IX-ROT > 4.
065400
065500 0336-LIBERA-UM-SLOT.
065600    IF TE-ITEM (IX-EG IX-ROT) NOT = SPACES
065700       PERFORM 0360-CALCULA-RENTAB-PROP
065800       MOVE TC-DTPOSICAO (IX-CT) TO SRT-DTPOSICAO
065900       MOVE TC-CNPJCPF (IX-CT) TO SRT-CNPJCPF
066000       MOVE TC-CODCART (IX-CT) TO SRT-CODCART
066100       MOVE TC-CNPB (IX-CT) TO SRT-CNPB
066200       MOVE ROTULO-ITEM (IX-ROT) TO SRT-ESTRUTURA-TIPO
066300       MOVE TE-ITEM (IX-EG IX-ROT) TO SRT-ESTRUTURA-ITEM
066400       MOVE TC-NOME (IX-CT) TO SRT-NOME
066500       MOVE TC-NOME-ATIVO (IX-CT) TO SRT-NOME-ATIVO
066600       MOVE TC-VALOR-CALC (IX-CT) TO SRT-VALOR-CALC
066700       MOVE WS-COMPOSICAO-ATUAL TO SRT-COMPOSICAO
066800       MOVE WS-RENTAB-PROP-ATUAL TO SRT-RENTAB-PROP
066900       MOVE WS-TEM-RENTAB-ATUAL TO SRT-TEM-RENTAB
067000       RELEASE REG-SORTREL
067100       ADD 1 TO CT-LINHAS-ESTRUTURA
067200    END-IF.
067300
067400 0350-LIBERA-A-DEFINIR.
067500    PERFORM 0355-LIBERA-UM-A-DEFINIR
067600        VARYING IX-ROT FROM 1 BY 1 UNTIL IX-ROT > 4.
067700
067800 0355-LIBERA-UM-A-DEFINIR.
067900    PERFORM 0360-CALCULA-RENTAB-PROP
068000    MOVE TC-DTPOSICAO (IX-CT) TO SRT-DTPOSICAO
068100    MOVE TC-CNPJCPF (IX-CT) TO SRT-CNPJCPF
068200    MOVE TC-CODCART (IX-CT) TO SRT-CODCART
068300    MOVE TC-CNPB (IX-CT) TO SRT-CNPB
068400    MOVE ROTULO-ITEM (IX-ROT) TO SRT-ESTRUTURA-TIPO
068500    MOVE WS-ITEM-A-DEFINIR TO SRT-ESTRUTURA-ITEM
068600    MOVE TC-NOME (IX-CT) TO SRT-NOME
068700    MOVE TC-NOME-ATIVO (IX-CT) TO SRT-NOME-ATIVO
068800    MOVE TC-VALOR-CALC (IX-CT) TO SRT-VALOR-CALC
068900    MOVE WS-COMPOSICAO-ATUAL TO SRT-COMPOSICAO
069000    MOVE WS-RENTAB-PROP-ATUAL TO SRT-RENTAB-PROP
069100    MOVE WS-TEM-RENTAB-ATUAL TO SRT-TEM-RENTAB
069200    RELEASE REG-SORTREL
069300    ADD 1 TO CT-LINHAS-A-DEFINIR
069400    ADD 1 TO CT-LINHAS-ESTRUTURA.
069500
069600 0360-CALCULA-RENTAB-PROP.
069700    IF WS-TEM-RENTAB-ATUAL = 1
069800       COMPUTE WS-RENTAB-PROP-ATUAL ROUNDED =
069900               WS-COMPOSICAO-ATUAL * WS-RENTAB-ATUAL
070000    ELSE
070100       MOVE ZERO TO WS-RENTAB-PROP-ATUAL
070200    END-IF.
070300
070400* LIBERA A LINHA DA ESTRUTURA GERENCIAL - O NIVEL MAIS PROFUNDO
070500* DA ARVORE DESTA CARTEIRA CUJO CNPJFUNDO CASE COM A GOVERNANCA,
070600* COM FALLBACK PARA CODCART OU '#OUTROS' (REGRA U11).
070700 0340-LIBERA-GERENCIAL.
070800    MOVE SPACES TO WS-KEY-GERENCIAL
070900    MOVE ZERO TO WS-NIVEL-MAIOR
071000    SET ACHOU-GERENCIAL-NAO TO TRUE
071100    SET IX-AR TO 1
071200    PERFORM 0341-BUSCA-ARVORE
071300        VARYING IX-AR FROM 1 BY 1 UNTIL IX-AR > QT-ARVORE
071400    IF ACHOU-GERENCIAL-NAO
071500       PERFORM 0345-TESTA-CODCART-GOVERNANCA
071600    END-IF
071700    PERFORM 0360-CALCULA-RENTAB-PROP
071800    MOVE TC-DTPOSICAO (IX-CT) TO SRT-DTPOSICAO
071900    MOVE TC-CNPJCPF (IX-CT) TO SRT-CNPJCPF
072000    MOVE TC-CODCART (IX-CT) TO SRT-CODCART
072100    MOVE TC-CNPB (IX-CT) TO SRT-CNPB
072200    MOVE WS-ROTULO-GERENCIAL TO SRT-ESTRUTURA-TIPO
072300    MOVE WS-KEY-GERENCIAL TO SRT-ESTRUTURA-ITEM
072400    MOVE TC-NOME (IX-CT) TO SRT-NOME
072500    MOVE TC-NOME-ATIVO (IX-CT) TO SRT-NOME-ATIVO
072600    MOVE TC-VALOR-CALC (IX-CT) TO SRT-VALOR-CALC
072700    MOVE WS-COMPOSICAO-ATUAL TO SRT-COMPOSICAO
072800    MOVE WS-RENTAB-PROP-ATUAL TO SRT-RENTAB-PROP
072900    MOVE WS-TEM-RENTAB-ATUAL TO SRT-TEM-RENTAB
073000    RELEASE REG-SORTREL
073100    ADD 1 TO CT-LINHAS-ESTRUTURA.
073200
073300 0341-BUSCA-ARVORE.
073400    IF TA-CNPJCPF (IX-AR) = TC-CNPJCPF (IX-CT)
073500       AND TA-CODCART (IX-AR) = TC-CODCART (IX-CT)
073600       AND TA-DTPOSICAO (IX-AR) = TC-DTPOSICAO (IX-CT)
073700       AND TA-NIVEL (IX-AR) > WS-NIVEL-MAIOR
073800       PERFORM 0342-TESTA-VEICULO-GOVERNANCA
073900    END-IF.
074000
074100 0342-TESTA-VEICULO-GOVERNANCA.
074200    SET ACHOU-NAO TO TRUE
074300    SET IX-GV TO 1
074400    PERFORM 0343-TESTA-CHAVE-GOVERNANCA
074500        VARYING IX-GV FROM 1 BY 1
074600        UNTIL IX-GV > QT-GOVERNANCA OR ACHOU-SIM
074700    IF ACHOU-SIM
074800       MOVE TA-NIVEL (IX-AR) TO WS-NIVEL-MAIOR
074900       MOVE TA-CNPJFUNDO (IX-AR) TO WS-KEY-GERENCIAL
075000       SET ACHOU-GERENCIAL-SIM TO TRUE
075100    END-IF.
075200
075300 0343-TESTA-CHAVE-GOVERNANCA.
075400    IF TG-CNPJ (IX-GV) = TA-CNPJFUNDO (IX-AR)
075500       SET ACHOU-SIM TO TRUE
075600    END-IF.
075700
075800 0345-TESTA-CODCART-GOVERNANCA.
075900    SET ACHOU-NAO TO TRUE
076000    SET IX-GV TO 1
076100    PERFORM 0346-TESTA-CHAVE-CODCART
076200        VARYING IX-GV FROM 1 BY 1
076300        UNTIL IX-GV > QT-GOVERNANCA OR ACHOU-SIM
076400    IF ACHOU-SIM
076500       MOVE TC-CODCART (IX-CT) TO WS-KEY-GERENCIAL
076600    ELSE
076700       MOVE WS-ITEM-OUTROS TO WS-KEY-GERENCIAL
076800    END-IF.
076900
077000 0346-TESTA-CHAVE-CODCART.
077100    IF TG-CNPJ (IX-GV) = TC-CODCART (IX-CT)
077200       SET ACHOU-SIM TO TRUE
077300    END-IF.
077400
077500 0399-FIM. EXIT.
077600
077700* SECAO DE SAIDA DO SORT - PERCORRE AS LINHAS ORDENADAS E IMPRIME
077800* O RELATORIO COM QUEBRAS POR ITEM DE ESTRUTURA E POR PLANO.
077900 0400-EMITE-RELATORIO SECTION.
078000 0400-LE-SORT.
078100    SET PRIMEIRA-LINHA-SIM TO TRUE
078200    RETURN SORTREL
078300        AT END GO TO 0450-FECHA-PENDENCIAS.
078400    PERFORM 0410-CONTROLA-QUEBRAS.
078500    GO TO 0400-LE-SORT.
078600
078700 0410-CONTROLA-QUEBRAS.
078800    IF PRIMEIRA-LINHA-SIM
078900       SET WS-PRIMEIRA-LINHA TO ZERO
079000       PERFORM 0430-NOVO-PLANO
079100       PERFORM 0431-NOVO-ITEM
079200    ELSE
079300       IF SRT-CNPJCPF NOT = WS-CPA-CNPJCPF
079400          OR SRT-CODCART NOT = WS-CPA-CODCART
079500          OR SRT-DTPOSICAO NOT = WS-CPA-DTPOSICAO
079600          PERFORM 0440-FECHA-ITEM
079700          PERFORM 0441-FECHA-PLANO
079800          PERFORM 0430-NOVO-PLANO
079900          PERFORM 0431-NOVO-ITEM
080000       ELSE
080100          IF SRT-ESTRUTURA-TIPO NOT = WS-CIA-TIPO
080200             OR SRT-ESTRUTURA-ITEM NOT = WS-CIA-ITEM
080300             PERFORM 0440-FECHA-ITEM
080400             PERFORM 0431-NOVO-ITEM
080500          END-IF
080600       END-IF
080700    END-IF
080800    PERFORM 0420-IMPRIME-DETALHE.
080900
081000 0430-NOVO-PLANO.
081100    MOVE SRT-CNPJCPF TO WS-CPA-CNPJCPF
081200    MOVE SRT-CODCART TO WS-CPA-CODCART
081300    MOVE SRT-DTPOSICAO TO WS-CPA-DTPOSICAO
081400    MOVE ZERO TO AC-TOTAL-PLANO
081500    PERFORM 0925-CABECALHO-PLANO.
081600
081700 0431-NOVO-ITEM.
081800    MOVE SRT-ESTRUTURA-TIPO TO WS-CIA-TIPO
081900    MOVE SRT-ESTRUTURA-ITEM TO WS-CIA-ITEM
082000    MOVE ZERO TO AC-TOT-ITEM
082100    MOVE ZERO TO AC-RENTAB-ITEM.
082200
082300 0420-IMPRIME-DETALHE.
082400    IF CT-LINHAS-IMPRESSAS >= 50
082500       PERFORM 0925-CABECALHO-PLANO
082600    END-IF
082700    MOVE SRT-NOME-ATIVO TO DET1-ATIVO
082800    MOVE SRT-VALOR-CALC TO DET1-VALOR-CALC
082900    MOVE SRT-COMPOSICAO TO DET1-COMPOSICAO
083000    MOVE SRT-RENTAB-PROP TO DET1-RENTAB-PROP
083100    WRITE REG-ORELATO FROM DET1 AFTER 1
083200    ADD 1 TO CT-LINHAS-IMPRESSAS
083300    ADD SRT-VALOR-CALC TO AC-TOT-ITEM
083400    ADD SRT-RENTAB-PROP TO AC-RENTAB-ITEM
083500    ADD SRT-VALOR-CALC TO AC-TOTAL-PLANO
083600    ADD SRT-VALOR-CALC TO AC-TOTAL-GERAL.
083700
083800 0440-FECHA-ITEM.
083900    MOVE WS-CIA-TIPO TO LITEM-TIPO
084000    MOVE WS-CIA-ITEM TO LITEM-ITEM
084100    MOVE AC-TOT-ITEM TO LITEM-TOT
084200    MOVE AC-RENTAB-ITEM TO LITEM-RENT
084300    WRITE REG-ORELATO FROM LINHA-ITEM AFTER 1
084400    ADD 1 TO CT-LINHAS-IMPRESSAS.
084500
084600 0441-FECHA-PLANO.
084700    MOVE AC-TOTAL-PLANO TO LPLANO-TOTAL
084800    WRITE REG-ORELATO FROM LINHA-PLANO AFTER 2
084900    ADD 1 TO CT-LINHAS-IMPRESSAS.
085000
085100 0450-FECHA-PENDENCIAS.
085200    IF NOT PRIMEIRA-LINHA-SIM
085300       PERFORM 0440-FECHA-ITEM
085400       PERFORM 0441-FECHA-PLANO
085500    END-IF
085600    MOVE AC-TOTAL-GERAL TO LGERAL-TOTAL
085700    WRITE REG-ORELATO FROM LINHA-GERAL AFTER 2.
085800
085900 0925-CABECALHO-PLANO.
086000    ADD 1 TO CT-PAGINAS
086100    MOVE CT-PAGINAS TO CAB1-PAGINA
086200    WRITE REG-ORELATO FROM CAB1 AFTER PAGE
086300    MOVE SRT-CODCART TO CAB2-CODCART
086400    MOVE SRT-CNPB TO CAB2-CNPB
086500    MOVE SRT-NOME TO CAB2-NOME
086600    WRITE REG-ORELATO FROM CAB2 AFTER 2
086700    WRITE REG-ORELATO FROM CAB3 AFTER 2
086800    MOVE ZERO TO CT-LINHAS-IMPRESSAS.
086900
087000
087100
087200
087300
087400
087500
087600
087700
087800
087900
088000
