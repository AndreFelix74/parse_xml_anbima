000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RENTPLNO-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 17/06/1991.
000600 DATE-COMPILED. 17/06/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : JORGE KOIKE
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : JUNTA O RAZAO DIARIO DE RENTABILIDADE (MEC-SAC)
001200*              COM O CADASTRO DE PLANOS (CAD-PLANO-SAC) E CALCULA
001300*              A RENTABILIDADE PONDERADA POR TIPO DE PLANO, GRUPO,
001400*              INDEXADOR E CONSOLIDADO, MAIS AS LINHAS OFICIAIS
001500*              POR PLANO.
001600* VRS         DATA           DESCRICAO
001700* 1.0      17/06/1991        IMPLANTACAO
001800* 1.1      14/02/1995        CR0239 - INCLUIDA RENTABILIDADE
001900*                            ACUMULADA NO ANO (YTD) POR GRUPO
002000* 1.2      29/12/1998        CR0271 - AJUSTE ANO 2000 - DT DE
002100*                            6 P/ 8 POSICOES
002200* 1.3      09/09/2009        CR0322 - T12M PASSOU A SER APURADO
002300*                            POR PLANO E CONTADO NO TOTALIZADOR
002400* 1.4      26/06/2017        CR0355 - RENTABILIDADE T24M
002500*                            INCLUIDA NO TOTALIZADOR POR
002600*                            SOLICITACAO DA CONTROLADORIA
002700* 1.5      11/03/2022        CR0391 - T12M PASSOU A COMPOR OS
002800*                            FATORES MENSAIS OFICIAIS (PI DE 12
002900*                            MESES) - ANTES SO CONTAVA QTD DE MES
003000* 1.6      09/08/2026        CR0430 - INCLUIDO O COMPARATIVO
003100*                            DESEMPENHO EM CASA X MEC-SAC (PLANO-
003200*                            RETURNS-OUT COM PERFIL-BASE=#AJUSTE)
003300
003400 ENVIRONMENT DIVISION.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT MEC-SAC ASSIGN TO MECSAC
003800                 ORGANIZATION SEQUENTIAL
003900                 FILE STATUS STATUS-MEC.
004000
004100     SELECT CAD-PLANO-SAC ASSIGN TO CADPLSAC
004200                 ORGANIZATION SEQUENTIAL
004300                 FILE STATUS STATUS-CPS.
004400
004500     SELECT CAD-PLANO ASSIGN TO CADPLANO
004600                 ORGANIZATION SEQUENTIAL
004700                 FILE STATUS STATUS-CPL.
004800
004900     SELECT PLAN-RETURNS-OUT ASSIGN TO PLNOUT
005000                 ORGANIZATION SEQUENTIAL
005100                 FILE STATUS STATUS-PLO.
005200
005300    SELECT PERFORMANCE-IN ASSIGN TO DESEMPIN
005400                ORGANIZATION SEQUENTIAL
005500                FILE STATUS STATUS-PFM.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  MEC-SAC
006000     LABEL RECORD STANDARD
006100     RECORD CONTAINS 105 CHARACTERS.
006200
006300 01  REG-MEC-SAC.
006400     05  MEC-CLCLI-CD                PIC X(08).
006500     05  MEC-DT                      PIC 9(08).
006600     05  MEC-DT-R REDEFINES MEC-DT.
006700         10  MEC-ANO                 PIC 9(04).
006800         10  MEC-MES                 PIC 9(02).
006900         10  MEC-DIA                 PIC 9(02).
007000     05  MEC-VL-PATRLIQTOT1          PIC S9(13)V9(2).
007100     05  MEC-RENTAB-DIA              PIC S9(03)V9(8).
007200     05  MEC-RENTAB-MES              PIC S9(03)V9(8).
007300     05  MEC-RENTAB-ANO              PIC S9(03)V9(8).
007400     05  MEC-NOME-PLANO              PIC X(40).
007500     05  FILLER                      PIC X(01).
007600
007700 FD  CAD-PLANO-SAC
007800     LABEL RECORD STANDARD
007900     RECORD CONTAINS 70 CHARACTERS.
008000
008100 01  REG-CAD-PLANO-SAC.
008200     05  CPS-COD-PLANO               PIC X(08).
008300     05  CPS-CODCLI-SAC              PIC X(08).
008400     05  CPS-CNPB                    PIC X(12).
008500     05  CPS-TIPO-PLANO              PIC X(12).
008600     05  CPS-GRUPO                   PIC X(20).
008700 05  FILLER                      PIC X(10).
008800
008900 01  REG-CAD-PLANO-SAC2 REDEFINES REG-CAD-PLANO-SAC.
009000     05  FILLER                      PIC X(40).
009100     05  CPS2-INDEXADOR              PIC X(20).
009200 05  FILLER                      PIC X(10).
009300
009400* CADASTRO OFICIAL DE PLANOS - USADO AQUI SO PARA CONFERIR O
009500* CNPB CONTRA O CAD-PLANO-SAC (0105-VALIDA-CNPB-CADASTROS).
009600 FD  CAD-PLANO
009700    LABEL RECORD STANDARD
009800    RECORD CONTAINS 70 CHARACTERS.
009900
010000 01  REG-CAD-PLANO.
010100    05  CP-CNPB                     PIC X(12).
010200    05  CP-COD-PLANO                PIC X(08).
010300    05  CP-NOME-PLANO               PIC X(40).
010400 05  FILLER                      PIC X(10).
010500
010600 FD  PLAN-RETURNS-OUT
010700     LABEL RECORD STANDARD
010800     RECORD CONTAINS 91 CHARACTERS.
010900
011000 01  REG-PLAN-RETURNS-OUT.
011100     05  PLO-TIPO                    PIC X(12).
011200     05  PLO-NOME                    PIC X(40).
011300     05  PLO-DT                      PIC 9(08).
011400     05  PLO-DT-R REDEFINES PLO-DT.
011500         10  PLO-DT-ANO              PIC 9(04).
011600         10  PLO-DT-MES              PIC 9(02).
011700         10  PLO-DT-DIA              PIC 9(02).
011800     05  PLO-ANO                     PIC 9(04).
011900     05  PLO-MES                     PIC 9(02).
012000     05  PLO-RENTAB-MES              PIC S9(03)V9(8).
012100     05  PLO-RENTAB-ANO              PIC S9(03)V9(8).
012200     05  FILLER                      PIC X(03).
012300
012400* RAZAO DE DESEMPENHO EM CASA (GESTAO INTERNA) - UM REGISTRO POR
012500* PLANO/MES, USADO SO PARA O COMPARATIVO CONTRA O MEC-SAC (REGRA
012600* U7 - AJUSTE DE DESEMPENHO).
012700 FD  PERFORMANCE-IN
012800    LABEL RECORD STANDARD
012900    RECORD CONTAINS 75 CHARACTERS.
013000
013100 01  REG-PERFORMANCE.
013200    05  PF-PLANO                    PIC X(40).
013300    05  PF-ANOMES                   PIC 9(06).
013400    05  PF-PL                       PIC S9(13)V9(2).
013500    05  PF-RETORNO-MES              PIC S9(03)V9(8).
013600    05  FILLER                      PIC X(03).
013700
013800 WORKING-STORAGE SECTION.
013900 01  STATUS-MEC                      PIC X(02) VALUE SPACES.
014000 01  STATUS-CPS                      PIC X(02) VALUE SPACES.
014100 01  STATUS-CPL                      PIC X(02) VALUE SPACES.
014200 01  STATUS-PLO                      PIC X(02) VALUE SPACES.
014300 01  STATUS-PFM                      PIC X(02) VALUE SPACES.
014400
014500 01  CONTADORES.
014600     05  CT-MEC-LIDOS                PIC 9(07) COMP VALUE ZEROS.
014700     05  CT-PLANOS-CADASTRO          PIC 9(07) COMP VALUE ZEROS.
014800     05  CT-LINHAS-GRUPO             PIC 9(07) COMP VALUE ZEROS.
014900     05  CT-LINHAS-PLANO             PIC 9(07) COMP VALUE ZEROS.
015000     05  CT-PLANOS-COM-T12M          PIC 9(07) COMP VALUE ZEROS.
015100 05  CT-CADPLANO-CADASTRO        PIC 9(07) COMP VALUE ZEROS.
015200    05  CT-PERFORMANCE-LIDOS       PIC 9(07) COMP VALUE ZEROS.
015300    05  CT-AJUSTE-GRAVADO          PIC 9(07) COMP VALUE ZEROS.
015400
015500* CADASTRO OFICIAL DE PLANOS (CNPB X COD-PLANO) - TABELA DE
015600* APOIO SO PARA A CONFERENCIA DE CONSISTENCIA CONTRA O SAC.
015700 01  TAB-CADPLANO.
015800    05  CP-ITEM OCCURS 300 TIMES
015900                  INDEXED BY IX-CPL.
016000        10  CPL-COD-PLANO           PIC X(08).
016100        10  CPL-CNPB                PIC X(12).
016200 01  QT-CADPLANO                     PIC 9(04) COMP VALUE ZEROS.
016300 01  WS-ACHOU-CADPLANO               PIC 9(01) COMP VALUE ZEROS.
016400    88  CADPLANO-ACHOU-SIM           VALUE 1.
016500    88  CADPLANO-ACHOU-NAO           VALUE 0.
016600
016700* CADASTRO DE PLANOS DO SAC, CARREGADO EM TABELA PARA BUSCA
016800* LINEAR POR CODCLI-SAC (JUNCAO CLCLI-CD = CODCLI-SAC).
016900 01  TAB-PLANO.
017000     05  PL-ITEM OCCURS 300 TIMES
017100                   INDEXED BY IX-PLN.
017200    10  PL-COD-PLANO            PIC X(08).
017300         10  PL-CODCLI-SAC           PIC X(08).
017400         10  PL-CNPB                 PIC X(12).
017500         10  PL-TIPO-PLANO           PIC X(12).
017600         10  PL-GRUPO                PIC X(20).
017700         10  PL-INDEXADOR            PIC X(20).
017800 01  QT-PLANO                        PIC 9(04) COMP VALUE ZEROS.
017900
018000* RAZAO DIARIO JA ENRIQUECIDO COM TIPO-PLANO/GRUPO/INDEXADOR.
018100 01  TAB-LEDGER.
018200     05  LD-ITEM OCCURS 4000 TIMES
018300                   INDEXED BY IX-LED.
018400         10  LD-CLCLI-CD             PIC X(08).
018500         10  LD-DT                   PIC 9(08).
018600         10  LD-VALOR                PIC S9(13)V9(2).
018700         10  LD-RENTAB-DIA           PIC S9(03)V9(8).
018800         10  LD-RENTAB-MES-OFC       PIC S9(03)V9(8).
018900         10  LD-RENTAB-ANO-OFC       PIC S9(03)V9(8).
019000         10  LD-NOME-PLANO           PIC X(40).
019100         10  LD-TIPO-PLANO           PIC X(12).
019200         10  LD-GRUPO                PIC X(20).
019300         10  LD-INDEXADOR            PIC X(20).
019400 01  QT-LEDGER                       PIC 9(04) COMP VALUE ZEROS.
019500
019600* DATAS DISTINTAS DO RAZAO, USADAS PARA VARRER CADA GRUPO EM
019700* ORDEM CRONOLOGICA SEM PRECISAR DE SORT.
019800 01  TAB-DATA-DISTINTA.
019900     05  DD-ITEM OCCURS 400 TIMES
020000                   INDEXED BY IX-DD IX-DD2.
020100         10  DD-DTPOSICAO            PIC 9(08).
020200 01  QT-DATA-DISTINTA                PIC 9(04) COMP VALUE ZEROS.
020300
020400* VALORES DISTINTOS DA DIMENSAO DE AGRUPAMENTO CORRENTE
020500* (TIPO-PLANO, GRUPO OU INDEXADOR), ORDENADOS P/ GRAVACAO.
020600 01  TAB-CHAVE-DISTINTA.
020700     05  CD-ITEM OCCURS 300 TIMES
020800                   INDEXED BY IX-CD IX-CD2.
020900         10  CD-VALOR                PIC X(20).
021000 01  QT-CHAVE-DISTINTA                PIC 9(04) COMP VALUE ZEROS.
021100
021200* TOTAL DE PATRIMONIO E RETORNO PONDERADO POR DIA, DENTRO DA
021300* ITERACAO DE UM UNICO VALOR DA DIMENSAO DE AGRUPAMENTO.
021400 01  TAB-TOTAL-DIA.
021500     05  TD-ITEM OCCURS 400 TIMES
021600                   INDEXED BY IX-TD.
021700         10  TD-DTPOSICAO            PIC 9(08).
021800         10  TD-TOTAL-PL             PIC S9(15)V9(2).
021900         10  TD-RETORNO-GRUPO        PIC S9(03)V9(8).
022000         10  TD-TEM-DADO             PIC 9(01).
022100             88  TD-TEM-DADO-SIM          VALUE 1.
022200             88  TD-TEM-DADO-NAO          VALUE 0.
022300 01  QT-TOTAL-DIA                    PIC 9(04) COMP VALUE ZEROS.
022400
022500 01  WS-FLAGS.
022600     05  WS-ACHOU                    PIC 9(01) COMP VALUE ZEROS.
022700         88  ACHOU-SIM                    VALUE 1.
022800         88  ACHOU-NAO                    VALUE 0.
022900
023000 01  WS-DIMENSAO                     PIC X(12).
023100 01  WS-CHAVE-ATUAL                  PIC X(20).
023200 01  WS-CHAVE-TROCA                  PIC X(20).
023300 01  WS-DT-TROCA                     PIC 9(08).
023400 01  WS-DT-TROCA-R REDEFINES WS-DT-TROCA.
023500     05  WS-DT-TROCA-ANO             PIC 9(04).
023600     05  WS-DT-TROCA-MES             PIC 9(02).
023700     05  WS-DT-TROCA-DIA             PIC 9(02).
023800
023900 77  WS-MES-ATUAL                    PIC 9(02) COMP.
024000 77  WS-ANO-ATUAL                    PIC 9(04) COMP.
024100 01  WS-ANO-ANTERIOR                 PIC 9(04) COMP.
024200 01  WS-DT-MES-ABERTO                PIC 9(02) COMP.
024300 01  WS-ANO-ABERTO                   PIC 9(04) COMP.
024400 77  WS-FATOR-MES                    PIC S9(05)V9(8).
024500 77  WS-FATOR-ANO                    PIC S9(05)V9(8).
024600 77  WS-RENTAB-MES-CALC              PIC S9(03)V9(8).
024700 01  WS-RENTAB-ANO-CALC              PIC S9(03)V9(8).
024800 01  WS-DT-ULTIMA-DO-MES             PIC 9(08).
024900 01  WS-TEM-MES-ABERTO               PIC 9(01) COMP VALUE ZEROS.
025000     88  MES-ABERTO-SIM                   VALUE 1.
025100     88  MES-ABERTO-NAO                   VALUE 0.
025200
025300 01  WS-CLCLI-ATUAL                  PIC X(08).
025400 01  WS-DT-MAXIMA                    PIC 9(08).
025500 77  IX-MAXLED                       PIC 9(04) COMP.
025600
025700* --------------------------------------------------------------
025800* DESEMPENHO EM CASA (GESTAO INTERNA), CARREGADO EM TABELA E JA
025900* NORMALIZADO (NOME DO PLANO E TIPO-PLANO) NO ATO DA CARGA.
026000* --------------------------------------------------------------
026100 01  TAB-DESEMPENHO.
026200    05  PD-ITEM OCCURS 2000 TIMES
026300                  INDEXED BY IX-PD IX-PD2.
026400        10  PD-PLANO-NORM           PIC X(40).
026500        10  PD-TIPO-PLANO           PIC X(12).
026600        10  PD-ANOMES               PIC 9(06).
026700        10  PD-PL                   PIC S9(13)V9(2).
026800        10  PD-RETORNO-MES          PIC S9(03)V9(8).
026900        10  PD-RETORNO-PONDERADO    PIC S9(03)V9(8).
027000 01  QT-DESEMPENHO                   PIC 9(04) COMP VALUE ZEROS.
027100
027200* PLANO-NOME X PLANO-NOME-DE-PARA - TABELA DE APOIO PEQUENA,
027300* MANTIDA EM WORKING-STORAGE POR NAO HAVER CADASTRO PROPRIO PARA
027400* ELA (CR0430).
027500 01  TAB-RENOME-PLANO-DADOS.
027600    05  FILLER PIC X(40) VALUE 'PREVIDENCIA EXECUTIVOS'.
027700    05  FILLER PIC X(40) VALUE 'EXECUTIVOS CD'.
027800    05  FILLER PIC X(40) VALUE 'PLANO BASICO'.
027900    05  FILLER PIC X(40) VALUE 'BASICO CD'.
028000    05  FILLER PIC X(40) VALUE 'PLANO SUPLEMENTAR'.
028100    05  FILLER PIC X(40) VALUE 'SUPLEMENTAR CD'.
028200 01  TAB-RENOME-PLANO REDEFINES TAB-RENOME-PLANO-DADOS.
028300    05  RN-ITEM OCCURS 3 TIMES
028400                  INDEXED BY IX-RN.
028500        10  RN-DE                   PIC X(40).
028600        10  RN-PARA                 PIC X(40).
028700 01  QT-RENOME-PLANO                 PIC 9(02) COMP VALUE 3.
028800
028900* RENTABILIDADE MENSAL DA DIMENSAO GRUPO, GUARDADA A PARTE NA
029000* QUEBRA DE MES (0495) PARA SERVIR DE BASE MEC-SAC NO COMPARATIVO
029100* DE DESEMPENHO (CR0430) - O GRUPO DO SAC E A CHAVE DE PLANO
029200* USADA NA DIVULGACAO DE DESEMPENHO.
029300 01  TAB-RENTAB-GRUPO.
029400    05  RG-ITEM OCCURS 400 TIMES
029500                  INDEXED BY IX-RG.
029600        10  RG-NOME                 PIC X(40).
029700        10  RG-ANOMES               PIC 9(06).
029800        10  RG-RENTAB-MES           PIC S9(03)V9(8).
029900 01  QT-RENTAB-GRUPO                 PIC 9(04) COMP VALUE ZEROS.
030000
030100* MESES OFICIAIS DE UM UNICO PLANO, USADOS SO DENTRO DE 0700 PARA
030200* COMPOR O FATOR DOS ULTIMOS 12 MESES (T12M) - CR0391.
030300 01  TAB-MES-T12M.
030400    05  MT-ITEM OCCURS 400 TIMES
030500                  INDEXED BY IX-MT.
030600        10  MT-ANOMES               PIC 9(06).
030700        10  MT-RENTAB-MES           PIC S9(03)V9(8).
030800 01  QT-MES-T12M                     PIC 9(04) COMP VALUE ZEROS.
030900 77  WS-IX-INICIO-T12M                PIC 9(04) COMP.
031000 77  WS-FATOR-T12M                    PIC S9(05)V9(8).
031100 01  WS-RENTAB-T12M-CALC              PIC S9(03)V9(8).
031200
031300* ITEM AUXILIAR DE TROCA NA ORDENACAO POR BOLHA DA TAB-MES-T12M.
031400 01  WS-MES-TROCA.
031500    05  WS-MT-ANOMES-TROCA          PIC 9(06).
031600    05  WS-MT-RENTAB-MES-TROCA      PIC S9(03)V9(8).
031700
031800 01  WS-PLANO-HIFEN                  PIC 9(02) COMP VALUE ZEROS.
031900 01  WS-PLANO-TRAB                   PIC X(40).
032000 01  WS-TIPO-PLANO-TRAB              PIC X(12).
032100
032200* ACUMULADORES DO COMPARATIVO DE DESEMPENHO EM CASA (0900).
032300 77  WS-TOTAL-PL-DESEMP               PIC S9(15)V9(2).
032400 77  WS-RETORNO-DESEMP-TOT            PIC S9(03)V9(8).
032500 01  WS-AJUSTE-DESEMPENHO             PIC S9(03)V9(8).
032600 01  WS-ACHOU-GRUPO                   PIC 9(01) COMP VALUE ZEROS.
032700    88  ACHOU-GRUPO-SIM                  VALUE 1.
032800    88  ACHOU-GRUPO-NAO                  VALUE 0.
032900
033000 PROCEDURE DIVISION.
033100
033200 0000-INICIO.
033300     PERFORM 0095-CARREGA-CADPLANO
033400     PERFORM 0100-CARREGA-CADPLANOSAC
033500     PERFORM 0105-VALIDA-CNPB-CADASTROS
033600    PERFORM 0150-CARREGA-PERFORMANCE
033700     PERFORM 0200-CARREGA-LEDGER
033800     PERFORM 0300-MONTA-DATAS-DISTINTAS
033900     OPEN OUTPUT PLAN-RETURNS-OUT
034000     IF STATUS-PLO NOT = '00'
034100        DISPLAY 'RENTPLNO - ARQUIVO PLAN-RETURNS-OUT NAO ABRIU'
034200        STOP RUN
034300     END-IF
034400     MOVE 'TIPO-PLANO' TO WS-DIMENSAO
034500     PERFORM 0400-PROCESSA-DIMENSAO-TIPOPL
034600     MOVE 'GRUPO'      TO WS-DIMENSAO
034700     PERFORM 0410-PROCESSA-DIMENSAO-GRUPO
034800     MOVE 'INDEXADOR'  TO WS-DIMENSAO
034900     PERFORM 0420-PROCESSA-DIMENSAO-INDEX
035000     PERFORM 0500-PROCESSA-CONSOLIDADO
035100     PERFORM 0600-GRAVA-LINHAS-PLANO
035200     PERFORM 0700-APURA-T12M
035300    PERFORM 0900-APURA-AJUSTE-DESEMPENHO
035400     PERFORM 0950-TOTAIS
035500     CLOSE PLAN-RETURNS-OUT
035600     STOP RUN.
035700
035800* --------------------------------------------------------------
035900* CADASTRO OFICIAL DE PLANOS (CNPB X COD-PLANO), CARREGADO EM
036000* TABELA SO PARA A CONFERENCIA CONTRA O CAD-PLANO-SAC.
036100* --------------------------------------------------------------
036200 0095-CARREGA-CADPLANO.
036300    OPEN INPUT CAD-PLANO
036400    IF STATUS-CPL NOT = '00'
036500       DISPLAY 'RENTPLNO - ARQUIVO CAD-PLANO NAO ABRIU'
036600       STOP RUN
036700    END-IF
036800    READ CAD-PLANO
036900         AT END MOVE '10' TO STATUS-CPL.
037000    PERFORM 0096-LE-CADPLANO THRU 0096-LE-CADPLANO-EXIT
037100        UNTIL STATUS-CPL = '10'
037200    CLOSE CAD-PLANO.
037300
037400 0096-LE-CADPLANO.
037500    IF QT-CADPLANO < 300
037600       ADD 1 TO QT-CADPLANO
037700       SET IX-CPL TO QT-CADPLANO
037800       MOVE CP-COD-PLANO TO CPL-COD-PLANO(IX-CPL)
037900       MOVE CP-CNPB      TO CPL-CNPB(IX-CPL)
038000       ADD 1 TO CT-CADPLANO-CADASTRO
038100    ELSE
038200       DISPLAY 'RENTPLNO - TAB-CADPLANO CHEIA - PLANO DESCARTADO'
038300    END-IF
038400    READ CAD-PLANO
038500         AT END MOVE '10' TO STATUS-CPL.
038600
038700 0096-LE-CADPLANO-EXIT.
038800    EXIT.
038900
039000* --------------------------------------------------------------
039100* CADASTRO DE PLANOS DO SAC (TIPO-PLANO, GRUPO, INDEXADOR).
039200* --------------------------------------------------------------
039300 0100-CARREGA-CADPLANOSAC.
039400     OPEN INPUT CAD-PLANO-SAC
039500     IF STATUS-CPS NOT = '00'
039600        DISPLAY 'RENTPLNO - ARQUIVO CAD-PLANO-SAC NAO ABRIU'
039700        STOP RUN
039800     END-IF
039900     READ CAD-PLANO-SAC
040000          AT END MOVE '10' TO STATUS-CPS.
040100     PERFORM 0110-LE-CADPLANOSAC
040200         UNTIL STATUS-CPS = '10'
040300     CLOSE CAD-PLANO-SAC.
040400
040500 0110-LE-CADPLANOSAC.
040600     IF QT-PLANO < 300
040700        ADD 1 TO QT-PLANO
040800        SET IX-PLN TO QT-PLANO
040900    MOVE CPS-COD-PLANO   TO PL-COD-PLANO(IX-PLN)
041000        MOVE CPS-CODCLI-SAC  TO PL-CODCLI-SAC(IX-PLN)
041100        MOVE CPS-CNPB        TO PL-CNPB(IX-PLN)
041200        MOVE CPS-TIPO-PLANO  TO PL-TIPO-PLANO(IX-PLN)
041300        MOVE CPS-GRUPO       TO PL-GRUPO(IX-PLN)
041400        MOVE CPS2-INDEXADOR  TO PL-INDEXADOR(IX-PLN)
041500        ADD 1 TO CT-PLANOS-CADASTRO
041600     ELSE
041700        DISPLAY 'RENTPLNO - TAB-PLANO CHEIA - PLANO DESCARTADO'
041800     END-IF
041900     READ CAD-PLANO-SAC
042000          AT END MOVE '10' TO STATUS-CPS.
042100
042200* --------------------------------------------------------------
042300* O CNPB TEM QUE SER O MESMO NO CAD-PLANO E NO CAD-PLANO-SAC
042400* PARA UM MESMO COD-PLANO - DIVERGENCIA E ERRO FATAL (ABORTA O
042500* JOB, NAO HA COMO APURAR RENTABILIDADE COM CADASTRO DIVERGENTE).
042600* --------------------------------------------------------------
042700 0105-VALIDA-CNPB-CADASTROS.
042800    PERFORM 0106-CONFERE-UM-PLANO
042900        VARYING IX-PLN FROM 1 BY 1 UNTIL IX-PLN > QT-PLANO.
043000
043100 0106-CONFERE-UM-PLANO.
043200    SET CADPLANO-ACHOU-NAO TO TRUE
043300    SET IX-CPL TO 1
043400    PERFORM 0107-TESTA-CHAVE-CADPLANO
043500        VARYING IX-CPL FROM 1 BY 1
043600        UNTIL IX-CPL > QT-CADPLANO OR CADPLANO-ACHOU-SIM
043700    IF CADPLANO-ACHOU-SIM
043800       SET IX-CPL DOWN BY 1
043900       IF CPL-CNPB(IX-CPL) NOT = PL-CNPB(IX-PLN)
044000          DISPLAY 'RENTPLNO - CNPB DIVERGENTE NO PLANO '
044100                  PL-COD-PLANO(IX-PLN) ' - ABORT'
044200          STOP RUN
044300       END-IF
044400    END-IF.
044500
044600 0107-TESTA-CHAVE-CADPLANO.
044700    IF CPL-COD-PLANO(IX-CPL) = PL-COD-PLANO(IX-PLN)
044800       SET CADPLANO-ACHOU-SIM TO TRUE
044900    END-IF.
045000
045100* --------------------------------------------------------------
045200* DESEMPENHO EM CASA (GESTAO INTERNA) - CARGA E NORMALIZACAO DO
045300* NOME DO PLANO / TIPO-PLANO (REGRA U7 - AJUSTE DE DESEMPENHO).
045400* --------------------------------------------------------------
045500 0150-CARREGA-PERFORMANCE.
045600    OPEN INPUT PERFORMANCE-IN
045700    IF STATUS-PFM NOT = '00'
045800       DISPLAY 'RENTPLNO - ARQUIVO PERFORMANCE-IN NAO ABRIU'
045900       STOP RUN
046000    END-IF
046100    READ PERFORMANCE-IN
046200         AT END MOVE '10' TO STATUS-PFM.
046300    PERFORM 0151-LE-PERFORMANCE THRU 0151-LE-PERFORMANCE-EXIT
046400        UNTIL STATUS-PFM = '10'
046500    CLOSE PERFORMANCE-IN.
046600
046700 0151-LE-PERFORMANCE.
046800    ADD 1 TO CT-PERFORMANCE-LIDOS
046900    IF QT-DESEMPENHO < 2000
047000       MOVE PF-PLANO TO WS-PLANO-TRAB
047100       PERFORM 0152-NORMALIZA-PLANO
047200       ADD 1 TO QT-DESEMPENHO
047300       SET IX-PD TO QT-DESEMPENHO
047400       MOVE WS-PLANO-TRAB      TO PD-PLANO-NORM(IX-PD)
047500       MOVE WS-TIPO-PLANO-TRAB TO PD-TIPO-PLANO(IX-PD)
047600       MOVE PF-ANOMES          TO PD-ANOMES(IX-PD)
047700       MOVE PF-PL              TO PD-PL(IX-PD)
047800       MOVE PF-RETORNO-MES     TO PD-RETORNO-MES(IX-PD)
047900    ELSE
048000       DISPLAY 'RENTPLNO - TAB-DESEMPENHO CHEIA - LINHA'
048100               ' DESCARTADA'
048200    END-IF
048300    READ PERFORMANCE-IN
048400         AT END MOVE '10' TO STATUS-PFM.
048500
048600 0151-LE-PERFORMANCE-EXIT.
048700   EXIT.
048800
048900* UPCASE (INSPECT CONVERTING), CORTE NO PRIMEIRO HIFEN, TABELA DE
049000* RENOME E AS QUATRO REGRAS DE TIPO-PLANO DO DESEMPENHO (U7).
049100 0152-NORMALIZA-PLANO.
049200    INSPECT WS-PLANO-TRAB CONVERTING
049300       'abcdefghijklmnopqrstuvwxyz' TO
049400       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049500    MOVE SPACES TO WS-TIPO-PLANO-TRAB
049600    MOVE ZEROS  TO WS-PLANO-HIFEN
049700    PERFORM 0153-ACHA-HIFEN
049800        VARYING WS-PLANO-HIFEN FROM 1 BY 1
049900        UNTIL WS-PLANO-HIFEN > 40 OR
050000              WS-TIPO-PLANO-TRAB NOT = SPACES
050100    SET ACHOU-NAO TO TRUE
050200    PERFORM 0154-BUSCA-RENOME
050300        VARYING IX-RN FROM 1 BY 1
050400        UNTIL IX-RN > QT-RENOME-PLANO OR ACHOU-SIM
050500    IF ACHOU-SIM
050600       SET IX-RN DOWN BY 1
050700       MOVE RN-PARA(IX-RN) TO WS-PLANO-TRAB
050800    END-IF
050900    IF WS-PLANO-TRAB = 'ROCHEPREV'
051000       MOVE 'CV' TO WS-TIPO-PLANO-TRAB
051100    END-IF
051200    IF WS-TIPO-PLANO-TRAB = SPACES OR
051300       WS-TIPO-PLANO-TRAB = 'AGRESSIVO' OR
051400       WS-TIPO-PLANO-TRAB = 'MODERADO' OR
051500       WS-TIPO-PLANO-TRAB = 'CONSERVADOR'
051600       MOVE 'CD' TO WS-TIPO-PLANO-TRAB
051700    END-IF
051800    INSPECT WS-PLANO-TRAB CONVERTING '-' TO ' '.
051900
052000 0153-ACHA-HIFEN.
052100    IF WS-PLANO-HIFEN < 40 AND
052200       WS-PLANO-TRAB(WS-PLANO-HIFEN:1) = '-'
052300       MOVE WS-PLANO-TRAB(WS-PLANO-HIFEN + 1:40 - WS-PLANO-HIFEN)
052400            TO WS-TIPO-PLANO-TRAB
052500    END-IF.
052600
052700 0154-BUSCA-RENOME.
052800    IF RN-DE(IX-RN) = WS-PLANO-TRAB
052900       SET ACHOU-SIM TO TRUE
053000    END-IF.
053100
053200* --------------------------------------------------------------
053300* RAZAO DIARIO ENRIQUECIDO COM O CADASTRO DE PLANOS.
053400* --------------------------------------------------------------
053500 0200-CARREGA-LEDGER.
053600     OPEN INPUT MEC-SAC
053700     IF STATUS-MEC NOT = '00'
053800        DISPLAY 'RENTPLNO - ARQUIVO MEC-SAC NAO ABRIU'
053900        STOP RUN
054000     END-IF
054100     READ MEC-SAC
054200          AT END MOVE '10' TO STATUS-MEC.
054300     PERFORM 0210-LE-MECSAC THRU 0210-LE-MECSAC-EXIT
054400         UNTIL STATUS-MEC = '10'
054500     CLOSE MEC-SAC.
054600
054700 0210-LE-MECSAC.
054800     ADD 1 TO CT-MEC-LIDOS
054900     IF QT-LEDGER < 4000
055000        ADD 1 TO QT-LEDGER
055100        SET IX-LED TO QT-LEDGER
055200        MOVE MEC-CLCLI-CD      TO LD-CLCLI-CD(IX-LED)
055300        MOVE MEC-DT            TO LD-DT(IX-LED)
055400        IF MEC-DT NOT NUMERIC
055500           DISPLAY 'RENTPLNO - MEC-DT NAO NUMERICA'
055600           DISPLAY '  EM CADASTRO-MECSAC - ' MEC-CLCLI-CD
055700        END-IF
055800        MOVE MEC-VL-PATRLIQTOT1 TO LD-VALOR(IX-LED)
055900        MOVE MEC-RENTAB-DIA    TO LD-RENTAB-DIA(IX-LED)
056000        MOVE MEC-RENTAB-MES    TO LD-RENTAB-MES-OFC(IX-LED)
056100        MOVE MEC-RENTAB-ANO    TO LD-RENTAB-ANO-OFC(IX-LED)
056200        MOVE MEC-NOME-PLANO    TO LD-NOME-PLANO(IX-LED)
056300        SET ACHOU-NAO TO TRUE
056400        PERFORM 0220-BUSCA-PLANO
056500            VARYING IX-PLN FROM 1 BY 1
056600            UNTIL IX-PLN > QT-PLANO OR ACHOU-SIM
056700        IF ACHOU-NAO
056800           MOVE SPACES TO LD-TIPO-PLANO(IX-LED)
056900                         LD-GRUPO(IX-LED)
057000                         LD-INDEXADOR(IX-LED)
057100           DISPLAY 'RENTPLNO - PLANO NAO CADASTRADO NO SAC: '
057200                    MEC-CLCLI-CD
057300        END-IF
057400     ELSE
057500        DISPLAY 'RENTPLNO - TAB-LEDGER CHEIA - LINHA DESCARTADA'
057600     END-IF
057700     READ MEC-SAC
057800          AT END MOVE '10' TO STATUS-MEC.
057900
058000 0210-LE-MECSAC-EXIT.
058100    EXIT.
058200
058300 0220-BUSCA-PLANO.
058400     IF MEC-CLCLI-CD = PL-CODCLI-SAC(IX-PLN)
058500        SET ACHOU-SIM TO TRUE
058600        MOVE PL-TIPO-PLANO(IX-PLN) TO LD-TIPO-PLANO(IX-LED)
058700        MOVE PL-GRUPO(IX-PLN)      TO LD-GRUPO(IX-LED)
058800        MOVE PL-INDEXADOR(IX-PLN)  TO LD-INDEXADOR(IX-LED).
058900
059000* --------------------------------------------------------------
059100* DATAS DISTINTAS DO RAZAO, EM ORDEM ASCENDENTE.
059200* --------------------------------------------------------------
059300 0300-MONTA-DATAS-DISTINTAS.
059400     PERFORM 0310-PROCESSA-DATA-LEDGER
059500         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER
059600     PERFORM 0320-ORDENA-PASSADA-DATA
059700         VARYING IX-DD FROM 1 BY 1
059800         UNTIL IX-DD > QT-DATA-DISTINTA.
059900
060000 0310-PROCESSA-DATA-LEDGER.
060100     SET ACHOU-NAO TO TRUE
060200     PERFORM 0311-COMPARA-DATA
060300         VARYING IX-DD FROM 1 BY 1
060400         UNTIL IX-DD > QT-DATA-DISTINTA OR ACHOU-SIM
060500     IF ACHOU-NAO AND QT-DATA-DISTINTA < 400
060600        ADD 1 TO QT-DATA-DISTINTA
060700        MOVE LD-DT(IX-LED) TO DD-DTPOSICAO(QT-DATA-DISTINTA)
060800     END-IF.
060900
061000 0311-COMPARA-DATA.
061100     IF LD-DT(IX-LED) = DD-DTPOSICAO(IX-DD)
061200        SET ACHOU-SIM TO TRUE.
061300
061400 0320-ORDENA-PASSADA-DATA.
061500     PERFORM 0321-COMPARA-TROCA-DATA
061600         VARYING IX-DD2 FROM 1 BY 1
061700         UNTIL IX-DD2 > QT-DATA-DISTINTA - 1.
061800
061900 0321-COMPARA-TROCA-DATA.
062000     IF DD-DTPOSICAO(IX-DD2) > DD-DTPOSICAO(IX-DD2 + 1)
062100        MOVE DD-DTPOSICAO(IX-DD2)      TO WS-DT-TROCA
062200        MOVE DD-DTPOSICAO(IX-DD2 + 1)  TO DD-DTPOSICAO(IX-DD2)
062300        MOVE WS-DT-TROCA TO DD-DTPOSICAO(IX-DD2 + 1).
062400
062500* --------------------------------------------------------------
062600* AS TRES DIMENSOES DE AGRUPAMENTO SAO PROCESSADAS PELA MESMA
062700* ROTINA-BASE (0430), SO MUDA O CAMPO DO RAZAO QUE E A CHAVE.
062800* --------------------------------------------------------------
062900 0400-PROCESSA-DIMENSAO-TIPOPL.
063000     PERFORM 0430-MONTA-CHAVES-E-PROCESSA.
063100
063200 0410-PROCESSA-DIMENSAO-GRUPO.
063300     PERFORM 0430-MONTA-CHAVES-E-PROCESSA.
063400
063500 0420-PROCESSA-DIMENSAO-INDEX.
063600     PERFORM 0430-MONTA-CHAVES-E-PROCESSA.
063700
063800 0430-MONTA-CHAVES-E-PROCESSA.
063900     MOVE ZEROS TO QT-CHAVE-DISTINTA
064000     PERFORM 0440-PROCESSA-CHAVE-LEDGER
064100         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER
064200     PERFORM 0450-ORDENA-PASSADA-CHAVE
064300         VARYING IX-CD FROM 1 BY 1
064400         UNTIL IX-CD > QT-CHAVE-DISTINTA
064500     PERFORM 0460-PROCESSA-VALOR-DIMENSAO
064600         VARYING IX-CD FROM 1 BY 1
064700         UNTIL IX-CD > QT-CHAVE-DISTINTA.
064800
064900 0440-PROCESSA-CHAVE-LEDGER.
065000     PERFORM 0441-OBTEM-CHAVE-LEDGER
065100     IF WS-CHAVE-ATUAL NOT = SPACES
065200        SET ACHOU-NAO TO TRUE
065300        PERFORM 0442-COMPARA-CHAVE
065400            VARYING IX-CD FROM 1 BY 1
065500            UNTIL IX-CD > QT-CHAVE-DISTINTA OR ACHOU-SIM
065600        IF ACHOU-NAO AND QT-CHAVE-DISTINTA < 300
065700           ADD 1 TO QT-CHAVE-DISTINTA
065800           MOVE WS-CHAVE-ATUAL TO CD-VALOR(QT-CHAVE-DISTINTA)
065900        END-IF
066000     END-IF.
066100
066200 0441-OBTEM-CHAVE-LEDGER.
066300     IF WS-DIMENSAO = 'TIPO-PLANO'
066400        MOVE LD-TIPO-PLANO(IX-LED) TO WS-CHAVE-ATUAL
066500     END-IF
066600     IF WS-DIMENSAO = 'GRUPO'
066700        MOVE LD-GRUPO(IX-LED) TO WS-CHAVE-ATUAL
066800     END-IF
066900     IF WS-DIMENSAO = 'INDEXADOR'
067000        MOVE LD-INDEXADOR(IX-LED) TO WS-CHAVE-ATUAL.
067100
067200 0442-COMPARA-CHAVE.
067300     IF WS-CHAVE-ATUAL = CD-VALOR(IX-CD)
067400        SET ACHOU-SIM TO TRUE.
067500
067600 0450-ORDENA-PASSADA-CHAVE.
067700     PERFORM 0451-COMPARA-TROCA-CHAVE
067800         VARYING IX-CD2 FROM 1 BY 1
067900         UNTIL IX-CD2 > QT-CHAVE-DISTINTA - 1.
068000
068100 0451-COMPARA-TROCA-CHAVE.
068200     IF CD-VALOR(IX-CD2) > CD-VALOR(IX-CD2 + 1)
068300        MOVE CD-VALOR(IX-CD2)     TO WS-CHAVE-TROCA
068400        MOVE CD-VALOR(IX-CD2 + 1) TO CD-VALOR(IX-CD2)
068500        MOVE WS-CHAVE-TROCA TO CD-VALOR(IX-CD2 + 1).
068600
068700* --------------------------------------------------------------
068800* PARA UM VALOR DA DIMENSAO: TOTAL DE PATRIMONIO E RETORNO
068900* PONDERADO POR DIA, DEPOIS COMPOE MES E ANO NA ORDEM DAS
069000* DATAS DISTINTAS (JA ORDENADAS EM 0300).
069100* --------------------------------------------------------------
069200 0460-PROCESSA-VALOR-DIMENSAO.
069300     MOVE ZEROS TO QT-TOTAL-DIA
069400     PERFORM 0470-SOMA-PATRIMONIO-DIA
069500         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER
069600     PERFORM 0480-SOMA-RETORNO-PONDERADO
069700         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER
069800     PERFORM 0490-COMPOE-MES-ANO.
069900
070000 0470-SOMA-PATRIMONIO-DIA.
070100     PERFORM 0441-OBTEM-CHAVE-LEDGER
070200     IF WS-CHAVE-ATUAL = CD-VALOR(IX-CD)
070300        SET ACHOU-NAO TO TRUE
070400        PERFORM 0471-COMPARA-DATA-TOTDIA
070500            VARYING IX-TD FROM 1 BY 1
070600            UNTIL IX-TD > QT-TOTAL-DIA OR ACHOU-SIM
070700        IF ACHOU-NAO
070800           ADD 1 TO QT-TOTAL-DIA
070900           SET IX-TD TO QT-TOTAL-DIA
071000           MOVE LD-DT(IX-LED) TO TD-DTPOSICAO(IX-TD)
071100           MOVE ZEROS TO TD-TOTAL-PL(IX-TD)
071200                         TD-RETORNO-GRUPO(IX-TD)
071300           SET TD-TEM-DADO-SIM(IX-TD) TO TRUE
071400        END-IF
071500        ADD LD-VALOR(IX-LED) TO TD-TOTAL-PL(IX-TD)
071600     END-IF.
071700
071800 0471-COMPARA-DATA-TOTDIA.
071900     IF LD-DT(IX-LED) = TD-DTPOSICAO(IX-TD)
072000        SET ACHOU-SIM TO TRUE.
072100
072200 0480-SOMA-RETORNO-PONDERADO.
072300     PERFORM 0441-OBTEM-CHAVE-LEDGER
072400     IF WS-CHAVE-ATUAL = CD-VALOR(IX-CD)
072500        SET ACHOU-NAO TO TRUE
072600        PERFORM 0471-COMPARA-DATA-TOTDIA
072700            VARYING IX-TD FROM 1 BY 1
072800            UNTIL IX-TD > QT-TOTAL-DIA OR ACHOU-SIM
072900        IF ACHOU-SIM AND TD-TOTAL-PL(IX-TD) NOT = 0
073000           COMPUTE TD-RETORNO-GRUPO(IX-TD) =
073100                   TD-RETORNO-GRUPO(IX-TD) +
073200                   (LD-VALOR(IX-LED) / TD-TOTAL-PL(IX-TD))
073300                       * LD-RENTAB-DIA(IX-LED)
073400        END-IF
073500     END-IF.
073600
073700* --------------------------------------------------------------
073800* VARRE AS DATAS DISTINTAS EM ORDEM, COMPOE O FATOR DO MES E,
073900* NA QUEBRA DE MES (OU DE ANO), GRAVA A LINHA DA DIMENSAO.
074000* --------------------------------------------------------------
074100 0490-COMPOE-MES-ANO.
074200     MOVE ZEROS TO WS-ANO-ANTERIOR
074300     SET MES-ABERTO-NAO TO TRUE
074400     MOVE 1 TO WS-FATOR-MES
074500     MOVE 1 TO WS-FATOR-ANO
074600     PERFORM 0491-PROCESSA-DATA-COMPOSICAO
074700         VARYING IX-DD FROM 1 BY 1 UNTIL IX-DD > QT-DATA-DISTINTA
074800     IF MES-ABERTO-SIM
074900        PERFORM 0495-FECHA-MES
075000     END-IF.
075100
075200 0491-PROCESSA-DATA-COMPOSICAO.
075300     SET ACHOU-NAO TO TRUE
075400     PERFORM 0492-COMPARA-DATA-TOTDIA2
075500         VARYING IX-TD FROM 1 BY 1
075600         UNTIL IX-TD > QT-TOTAL-DIA OR ACHOU-SIM
075700     IF ACHOU-SIM
075800        MOVE DD-DTPOSICAO(IX-DD) TO WS-DT-TROCA
075900        MOVE WS-DT-TROCA-ANO TO WS-ANO-ATUAL
076000        MOVE WS-DT-TROCA-MES TO WS-MES-ATUAL
076100        IF MES-ABERTO-SIM AND
076200           (WS-MES-ATUAL NOT = WS-DT-MES-ABERTO OR
076300            WS-ANO-ATUAL NOT = WS-ANO-ABERTO)
076400           PERFORM 0495-FECHA-MES
076500        END-IF
076600        IF MES-ABERTO-NAO
076700           MOVE 1 TO WS-FATOR-MES
076800           MOVE WS-MES-ATUAL TO WS-DT-MES-ABERTO
076900           MOVE WS-ANO-ATUAL TO WS-ANO-ABERTO
077000           SET MES-ABERTO-SIM TO TRUE
077100        END-IF
077200        IF WS-ANO-ATUAL NOT = WS-ANO-ANTERIOR
077300           MOVE 1 TO WS-FATOR-ANO
077400           MOVE WS-ANO-ATUAL TO WS-ANO-ANTERIOR
077500        END-IF
077600        COMPUTE WS-FATOR-MES =
077700                WS-FATOR-MES * (1 + TD-RETORNO-GRUPO(IX-TD))
077800        MOVE DD-DTPOSICAO(IX-DD) TO WS-DT-ULTIMA-DO-MES
077900     END-IF.
078000
078100 0492-COMPARA-DATA-TOTDIA2.
078200     IF DD-DTPOSICAO(IX-DD) = TD-DTPOSICAO(IX-TD)
078300        SET ACHOU-SIM TO TRUE.
078400
078500 0495-FECHA-MES.
078600     COMPUTE WS-RENTAB-MES-CALC ROUNDED = WS-FATOR-MES - 1
078700     COMPUTE WS-FATOR-ANO = WS-FATOR-ANO *
078800             (1 + WS-RENTAB-MES-CALC)
078900     COMPUTE WS-RENTAB-ANO-CALC ROUNDED = WS-FATOR-ANO - 1
079000     MOVE WS-DIMENSAO            TO PLO-TIPO
079100     IF WS-DIMENSAO = 'CONSOLIDADO'
079200        MOVE 'VIVEST'             TO PLO-NOME
079300     ELSE
079400        MOVE CD-VALOR(IX-CD)      TO PLO-NOME
079500     END-IF
079600     MOVE WS-DT-ULTIMA-DO-MES    TO PLO-DT
079700     MOVE WS-ANO-ABERTO          TO PLO-ANO
079800     MOVE WS-DT-MES-ABERTO       TO PLO-MES
079900     MOVE WS-RENTAB-MES-CALC     TO PLO-RENTAB-MES
080000     MOVE WS-RENTAB-ANO-CALC     TO PLO-RENTAB-ANO
080100     WRITE REG-PLAN-RETURNS-OUT
080200     ADD 1 TO CT-LINHAS-GRUPO
080300    IF WS-DIMENSAO = 'GRUPO'
080400       PERFORM 0496-GUARDA-RENTAB-GRUPO
080500    END-IF
080600     SET MES-ABERTO-NAO TO TRUE.
080700
080800* GUARDA O MES OFICIAL DO GRUPO (CHAVE DE PLANO DO SAC) PARA O
080900* COMPARATIVO DE DESEMPENHO EM CASA (0900/0920) - CR0430.
081000 0496-GUARDA-RENTAB-GRUPO.
081100    IF QT-RENTAB-GRUPO < 400
081200       ADD 1 TO QT-RENTAB-GRUPO
081300       SET IX-RG TO QT-RENTAB-GRUPO
081400       MOVE CD-VALOR(IX-CD)      TO RG-NOME(IX-RG)
081500       COMPUTE RG-ANOMES(IX-RG) = WS-ANO-ABERTO * 100 +
081600               WS-DT-MES-ABERTO
081700       MOVE WS-RENTAB-MES-CALC   TO RG-RENTAB-MES(IX-RG)
081800    ELSE
081900       DISPLAY 'RENTPLNO - TAB-RENTAB-GRUPO CHEIA - DESCARTADO'
082000    END-IF.
082100
082200* --------------------------------------------------------------
082300* DIMENSAO CONSOLIDADA (TODO O RAZAO, SEM QUEBRA DE CHAVE) -
082400* TRATADA COMO UM UNICO VALOR DE DIMENSAO "VIVEST".
082500* --------------------------------------------------------------
082600 0500-PROCESSA-CONSOLIDADO.
082700     MOVE 'CONSOLIDADO' TO WS-DIMENSAO
082800     MOVE 1 TO QT-CHAVE-DISTINTA
082900     SET IX-CD TO 1
083000     MOVE SPACES TO CD-VALOR(1)
083100     MOVE ZEROS TO QT-TOTAL-DIA
083200     PERFORM 0510-SOMA-PATRIMONIO-DIA-CONS
083300         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER
083400     PERFORM 0520-SOMA-RETORNO-PONDERADO-CONS
083500         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER
083600     PERFORM 0490-COMPOE-MES-ANO.
083700
083800 0510-SOMA-PATRIMONIO-DIA-CONS.
083900     SET ACHOU-NAO TO TRUE
084000     PERFORM 0471-COMPARA-DATA-TOTDIA
084100         VARYING IX-TD FROM 1 BY 1
084200         UNTIL IX-TD > QT-TOTAL-DIA OR ACHOU-SIM
084300     IF ACHOU-NAO
084400        ADD 1 TO QT-TOTAL-DIA
084500        SET IX-TD TO QT-TOTAL-DIA
084600        MOVE LD-DT(IX-LED) TO TD-DTPOSICAO(IX-TD)
084700        MOVE ZEROS TO TD-TOTAL-PL(IX-TD) TD-RETORNO-GRUPO(IX-TD)
084800        SET TD-TEM-DADO-SIM(IX-TD) TO TRUE
084900     END-IF
085000     ADD LD-VALOR(IX-LED) TO TD-TOTAL-PL(IX-TD).
085100
085200 0520-SOMA-RETORNO-PONDERADO-CONS.
085300     SET ACHOU-NAO TO TRUE
085400     PERFORM 0471-COMPARA-DATA-TOTDIA
085500         VARYING IX-TD FROM 1 BY 1
085600         UNTIL IX-TD > QT-TOTAL-DIA OR ACHOU-SIM
085700     IF ACHOU-SIM AND TD-TOTAL-PL(IX-TD) NOT = 0
085800        COMPUTE TD-RETORNO-GRUPO(IX-TD) =
085900                TD-RETORNO-GRUPO(IX-TD) +
086000                (LD-VALOR(IX-LED) / TD-TOTAL-PL(IX-TD))
086100                    * LD-RENTAB-DIA(IX-LED)
086200     END-IF.
086300
086400* --------------------------------------------------------------
086500* LINHAS POR PLANO (TIPO='PLANO') - ULTIMA DATA DE CADA
086600* CLCLI-CD, COM AS RENTABILIDADES OFICIAIS DO PROPRIO RAZAO.
086700* --------------------------------------------------------------
086800 0600-GRAVA-LINHAS-PLANO.
086900     MOVE SPACES TO WS-CLCLI-ATUAL
087000     PERFORM 0610-PROCESSA-PLANO-LEDGER
087100         VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER.
087200
087300 0610-PROCESSA-PLANO-LEDGER.
087400     IF LD-CLCLI-CD(IX-LED) NOT = WS-CLCLI-ATUAL
087500        MOVE LD-CLCLI-CD(IX-LED) TO WS-CLCLI-ATUAL
087600        MOVE IX-LED TO IX-MAXLED
087700        MOVE LD-DT(IX-LED) TO WS-DT-MAXIMA
087800        PERFORM 0620-ACHA-ULTIMA-DATA-PLANO
087900            VARYING IX-LED FROM IX-LED BY 1
088000            UNTIL IX-LED > QT-LEDGER OR
088100                  LD-CLCLI-CD(IX-LED) NOT = WS-CLCLI-ATUAL
088200        MOVE 'PLANO'                         TO PLO-TIPO
088300        MOVE LD-NOME-PLANO(IX-MAXLED)        TO PLO-NOME
088400        MOVE LD-DT(IX-MAXLED)                TO PLO-DT
088500        MOVE PLO-DT-ANO                      TO PLO-ANO
088600        MOVE PLO-DT-MES                      TO PLO-MES
088700        MOVE LD-RENTAB-MES-OFC(IX-MAXLED)    TO PLO-RENTAB-MES
088800        MOVE LD-RENTAB-ANO-OFC(IX-MAXLED)    TO PLO-RENTAB-ANO
088900        WRITE REG-PLAN-RETURNS-OUT
089000        ADD 1 TO CT-LINHAS-PLANO
089100     END-IF.
089200
089300 0620-ACHA-ULTIMA-DATA-PLANO.
089400     IF LD-DT(IX-LED) > WS-DT-MAXIMA
089500        MOVE LD-DT(IX-LED) TO WS-DT-MAXIMA
089600        MOVE IX-LED TO IX-MAXLED.
089700
089800* --------------------------------------------------------------
089900* T12M: RETORNO DOS ULTIMOS 12 MESES OFICIAIS DE CADA PLANO -
090000* PI DOS FATORES MENSAIS (1+RENTAB-MES-OFC) DOS ULTIMOS 12 MESES
090100* DISTINTOS DO RAZAO DESTE PLANO, MENOS 1; SO APURA QUANDO HA PELO
090200* MENOS 12 MESES. NAO GRAVA LINHA PROPRIA (NAO HA COLUNA NO
090300* REGISTRO DE SAIDA PARA ELE) - SO IMPRESSO E TOTALIZADO (CR0391).
090400* --------------------------------------------------------------
090500 0700-APURA-T12M.
090600    MOVE SPACES TO WS-CLCLI-ATUAL
090700    PERFORM 0710-PROCESSA-PLANO-T12M
090800        VARYING IX-LED FROM 1 BY 1 UNTIL IX-LED > QT-LEDGER.
090900
091000 0710-PROCESSA-PLANO-T12M.
091100    IF LD-CLCLI-CD(IX-LED) NOT = WS-CLCLI-ATUAL
091200       MOVE LD-CLCLI-CD(IX-LED) TO WS-CLCLI-ATUAL
091300       MOVE ZEROS TO QT-MES-T12M
091400       PERFORM 0711-COLETA-MESES-PLANO
091500           VARYING IX-LED FROM IX-LED BY 1
091600           UNTIL IX-LED > QT-LEDGER OR
091700                 LD-CLCLI-CD(IX-LED) NOT = WS-CLCLI-ATUAL
091800       IF QT-MES-T12M >= 12
091900          PERFORM 0713-ORDENA-PASSADA-MES
092000              VARYING IX-MT FROM 1 BY 1
092100              UNTIL IX-MT > QT-MES-T12M
092200          COMPUTE WS-IX-INICIO-T12M = QT-MES-T12M - 11
092300          MOVE 1 TO WS-FATOR-T12M
092400          PERFORM 0714-MULTIPLICA-FATOR-T12M
092500              VARYING IX-MT FROM WS-IX-INICIO-T12M BY 1
092600              UNTIL IX-MT > QT-MES-T12M
092700          COMPUTE WS-RENTAB-T12M-CALC ROUNDED = WS-FATOR-T12M - 1
092800          ADD 1 TO CT-PLANOS-COM-T12M
092900          DISPLAY 'RENTPLNO - T12M DO PLANO ' WS-CLCLI-ATUAL
093000                  ' = ' WS-RENTAB-T12M-CALC
093100       END-IF
093200    END-IF.
093300
093400* ACUMULA, POR MES DISTINTO (AAAAMM), O RENTAB-MES OFICIAL - SE O
093500* MES JA ESTIVER NA TABELA REGRAVA (RAZAO LIDO EM ORDEM DE DATA,
093600* FICA O VALOR DA DATA MAIS RECENTE DO MES).
093700 0711-COLETA-MESES-PLANO.
093800    MOVE LD-DT(IX-LED) TO WS-DT-TROCA
093900    COMPUTE WS-DT-TROCA =
094000            WS-DT-TROCA-ANO * 100 + WS-DT-TROCA-MES
094100    SET ACHOU-NAO TO TRUE
094200    PERFORM 0712-COMPARA-MES-TROCA
094300        VARYING IX-MT FROM 1 BY 1
094400        UNTIL IX-MT > QT-MES-T12M OR ACHOU-SIM
094500    IF ACHOU-SIM
094600       SET IX-MT DOWN BY 1
094700       MOVE LD-RENTAB-MES-OFC(IX-LED) TO MT-RENTAB-MES(IX-MT)
094800    ELSE
094900       IF QT-MES-T12M < 400
095000          ADD 1 TO QT-MES-T12M
095100          SET IX-MT TO QT-MES-T12M
095200          MOVE WS-DT-TROCA             TO MT-ANOMES(IX-MT)
095300          MOVE LD-RENTAB-MES-OFC(IX-LED) TO MT-RENTAB-MES(IX-MT)
095400       END-IF
095500    END-IF.
095600
095700 0712-COMPARA-MES-TROCA.
095800    IF WS-DT-TROCA = MT-ANOMES(IX-MT)
095900       SET ACHOU-SIM TO TRUE.
096000
096100 0713-ORDENA-PASSADA-MES.
096200    PERFORM 0716-COMPARA-TROCA-MES
096300        VARYING IX-MT FROM 1 BY 1
096400        UNTIL IX-MT > QT-MES-T12M - 1.
096500
096600 0714-MULTIPLICA-FATOR-T12M.
096700    COMPUTE WS-FATOR-T12M =
096800            WS-FATOR-T12M * (1 + MT-RENTAB-MES(IX-MT)).
096900
097000 0716-COMPARA-TROCA-MES.
097100    IF MT-ANOMES(IX-MT) > MT-ANOMES(IX-MT + 1)
097200       MOVE MT-ITEM(IX-MT)     TO WS-MES-TROCA
097300       MOVE MT-ITEM(IX-MT + 1) TO MT-ITEM(IX-MT)
097400       MOVE WS-MES-TROCA       TO MT-ITEM(IX-MT + 1).
097500
097600* --------------------------------------------------------------
097700* COMPARATIVO DE DESEMPENHO EM CASA X MEC-SAC (REGRA U7 - AJUSTE):
097800* RETORNO PONDERADO DO RAZAO DE DESEMPENHO MENOS O RETORNO
097900* PONDERADO DO GRUPO NO MEC-SAC, POR PLANO/MES; GRAVADO NO PROPRIO
098000* PLAN-RETURNS-OUT COM PLO-TIPO = '#AJUSTE' (CR0430).
098100* --------------------------------------------------------------
098200 0900-APURA-AJUSTE-DESEMPENHO.
098300    PERFORM 0910-SOMA-PL-DESEMPENHO
098400        VARYING IX-PD FROM 1 BY 1 UNTIL IX-PD > QT-DESEMPENHO
098500    PERFORM 0920-GRAVA-AJUSTE-PLANO
098600        VARYING IX-PD FROM 1 BY 1 UNTIL IX-PD > QT-DESEMPENHO.
098700
098800* PONDERA O RETORNO DE CADA LINHA DE DESEMPENHO PELO SEU PESO
098900* DENTRO DO GRUPO PLANO-NORM/ANOMES E ACUMULA NA PROPRIA LINHA -
099000* UMA TOTAL-PL E SOMADA POR VARREDURA LINEAR, IGUAL A 0470/0480.
099100 0910-SOMA-PL-DESEMPENHO.
099200    MOVE ZEROS TO WS-TOTAL-PL-DESEMP
099300    PERFORM 0911-SOMA-UMA-LINHA-DESEMP
099400        VARYING IX-PD2 FROM 1 BY 1 UNTIL IX-PD2 > QT-DESEMPENHO
099500    IF WS-TOTAL-PL-DESEMP NOT = 0
099600       COMPUTE PD-RETORNO-PONDERADO(IX-PD) =
099700               (PD-PL(IX-PD) / WS-TOTAL-PL-DESEMP) *
099800               PD-RETORNO-MES(IX-PD)
099900    ELSE
100000       MOVE ZEROS TO PD-RETORNO-PONDERADO(IX-PD)
100100    END-IF.
100200
100300 0911-SOMA-UMA-LINHA-DESEMP.
100400    IF PD-PLANO-NORM(IX-PD2) = PD-PLANO-NORM(IX-PD) AND
100500       PD-ANOMES(IX-PD2)     = PD-ANOMES(IX-PD)
100600       ADD PD-PL(IX-PD2) TO WS-TOTAL-PL-DESEMP
100700    END-IF.
100800
100900* PARA CADA LINHA DE DESEMPENHO, SOMA O RETORNO PONDERADO DAS
101000* DEMAIS LINHAS DO MESMO PLANO/MES (SO NA PRIMEIRA OCORRENCIA DO
101100* PAR), BUSCA O RETORNO DO GRUPO NO MEC-SAC E GRAVA O AJUSTE.
101200 0920-GRAVA-AJUSTE-PLANO.
101300    SET ACHOU-NAO TO TRUE
101400    PERFORM 0921-JA-GRAVOU-PAR
101500        VARYING IX-PD2 FROM 1 BY 1
101600        UNTIL IX-PD2 >= IX-PD OR ACHOU-SIM
101700    IF ACHOU-NAO
101800       MOVE ZEROS TO WS-RETORNO-DESEMP-TOT
101900       PERFORM 0922-ACUMULA-RETORNO-PAR
102000           VARYING IX-PD2 FROM IX-PD BY 1
102100           UNTIL IX-PD2 > QT-DESEMPENHO
102200       SET ACHOU-GRUPO-NAO TO TRUE
102300       PERFORM 0923-BUSCA-RENTAB-GRUPO
102400           VARYING IX-RG FROM 1 BY 1
102500           UNTIL IX-RG > QT-RENTAB-GRUPO OR ACHOU-GRUPO-SIM
102600       IF ACHOU-GRUPO-SIM
102700          SET IX-RG DOWN BY 1
102800          COMPUTE WS-AJUSTE-DESEMPENHO =
102900                  WS-RETORNO-DESEMP-TOT - RG-RENTAB-MES(IX-RG)
103000          MOVE '#AJUSTE'             TO PLO-TIPO
103100          MOVE PD-PLANO-NORM(IX-PD)  TO PLO-NOME
103200          COMPUTE PLO-DT-ANO = PD-ANOMES(IX-PD) / 100
103300          COMPUTE PLO-DT-MES = PD-ANOMES(IX-PD) -
103400                  (PLO-DT-ANO * 100)
103500          MOVE 1                    TO PLO-DT-DIA
103600          MOVE PLO-DT-ANO            TO PLO-ANO
103700          MOVE PLO-DT-MES            TO PLO-MES
103800          MOVE WS-AJUSTE-DESEMPENHO  TO PLO-RENTAB-MES
103900          MOVE ZEROS                 TO PLO-RENTAB-ANO
104000          WRITE REG-PLAN-RETURNS-OUT
104100          ADD 1 TO CT-AJUSTE-GRAVADO
104200       ELSE
104300          DISPLAY 'RENTPLNO - SEM GRUPO SAC P/ DESEMPENHO: '
104400                  PD-PLANO-NORM(IX-PD)
104500       END-IF
104600    END-IF.
104700
104800 0921-JA-GRAVOU-PAR.
104900    IF PD-PLANO-NORM(IX-PD2) = PD-PLANO-NORM(IX-PD) AND
105000       PD-ANOMES(IX-PD2)     = PD-ANOMES(IX-PD)
105100       SET ACHOU-SIM TO TRUE
105200    END-IF.
105300
105400 0922-ACUMULA-RETORNO-PAR.
105500    IF PD-PLANO-NORM(IX-PD2) = PD-PLANO-NORM(IX-PD) AND
105600       PD-ANOMES(IX-PD2)     = PD-ANOMES(IX-PD)
105700       ADD PD-RETORNO-PONDERADO(IX-PD2) TO WS-RETORNO-DESEMP-TOT
105800    END-IF.
105900
106000 0923-BUSCA-RENTAB-GRUPO.
106100    IF RG-NOME(IX-RG) = PD-PLANO-NORM(IX-PD) AND
106200       RG-ANOMES(IX-RG) = PD-ANOMES(IX-PD)
106300       SET ACHOU-GRUPO-SIM TO TRUE
106400    END-IF.
106500
106600
106700 0950-TOTAIS.
106800     DISPLAY 'RENTPLNO - LINHAS LIDAS DO MEC-SAC  : ' CT-MEC-LIDOS
106900     DISPLAY 'RENTPLNO - PLANOS NO CADASTRO SAC   : '
107000              CT-PLANOS-CADASTRO
107100     DISPLAY 'RENTPLNO - LINHAS DE GRUPO GRAVADAS : '
107200              CT-LINHAS-GRUPO
107300     DISPLAY 'RENTPLNO - LINHAS DE PLANO GRAVADAS : '
107400              CT-LINHAS-PLANO
107500     DISPLAY 'RENTPLNO - PLANOS COM T12M APURAVEL : '
107600              CT-PLANOS-COM-T12M
107700     DISPLAY 'RENTPLNO - LINHAS LIDAS DO DESEMPENHO: '
107800              CT-PERFORMANCE-LIDOS
107900     DISPLAY 'RENTPLNO - LINHAS DE AJUSTE GRAVADAS : '
108000              CT-AJUSTE-GRAVADO.
108100
108200
108300
108400
108500
108600
108700
108800
108900
109000
109100
109200
109300
109400
109500
109600
109700
109800
109900
110000
