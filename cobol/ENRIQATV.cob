000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENRIQATV-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 22/03/1991.
000600 DATE-COMPILED. 22/03/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : LE OS ARQUIVOS STAGED (FUNDOS/CARTEIRAS), BUSCA NOS
001200*              CADASTROS DE REFERENCIA (NUMERACA, EMISSOR, CADFI,
001300*              CADPLANO) OS DADOS DO ATIVO/FUNDO/PLANO E GRAVA OS
001400*              ARQUIVOS ENRIQUECIDOS (FUNDOS-ENR/CARTEIRAS-ENR)
001500*              JA COM NEW-TIPO, NOME-ATIVO E DEMAIS CAMPOS DE
001600*              CLASSIFICACAO PREENCHIDOS.
001700* DATA : 22/03/1991
001800* VRS         DATA           DESCRICAO
001900* 1.0      22/03/1991        IMPLANTACAO
002000* 1.1      11/09/1993        REGRA DE COMPROMISSO/OVER NO
002100*                            NEW-TIPO
002200* 1.2      05/02/1997        TABELA DE ABREVIACAO DE PREFIXO
002300*                            DE NOME-ATIVO (FIC/FI)
002400* 1.3      29/12/1998        AJUSTE ANO 2000 - DTPOSICAO E
002500*                            DTVENCIMENTO DE 6 P/ 8 POSICOES
002600* 1.4      09/07/2003        GBA - LIMPEZA DE GESTOR POR
002700*                            PALAVRA-CHAVE (STOP-WORDS)
002800* 1.5      14/11/2006        GBA - LOG DE ISIN/CNPJ NAO
002900*                            ENCONTRADO NOS CADASTROS
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT FUNDOS-STAGED ASSIGN TO FUNSTG
003500                 ORGANIZATION SEQUENTIAL
003600                 FILE STATUS STATUS-FST.
003700
003800     SELECT CARTEIRAS-STAGED ASSIGN TO CARSTG
003900                 ORGANIZATION SEQUENTIAL
004000                 FILE STATUS STATUS-CST.
004100
004200     SELECT FUNDOS-ENR ASSIGN TO FUNENR
004300                 ORGANIZATION SEQUENTIAL
004400                 FILE STATUS STATUS-FEN.
004500
004600     SELECT CARTEIRAS-ENR ASSIGN TO CARENR
004700                 ORGANIZATION SEQUENTIAL
004800                 FILE STATUS STATUS-CEN.
004900
005000     SELECT NUMERACA ASSIGN TO NUMERAC
005100                 ORGANIZATION SEQUENTIAL
005200                 FILE STATUS STATUS-NUM.
005300
005400     SELECT EMISSOR ASSIGN TO EMISSOR
005500                 ORGANIZATION SEQUENTIAL
005600                 FILE STATUS STATUS-EMI.
005700
005800     SELECT CAD-FI ASSIGN TO CADFI
005900                 ORGANIZATION SEQUENTIAL
006000                 FILE STATUS STATUS-CFI.
006100
006200     SELECT CAD-PLANO ASSIGN TO CADPLANO
006300                 ORGANIZATION SEQUENTIAL
006400                 FILE STATUS STATUS-CPL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  FUNDOS-STAGED
006900     LABEL RECORD STANDARD
007000     RECORD CONTAINS 449 CHARACTERS.
007100
007200 01  REG-FUNDOS-STAGED.
007300     05  STG-CNPJ                    PIC X(14).
007400     05  STG-NOME                    PIC X(40).
007500     05  STG-DTPOSICAO               PIC 9(08).
007600     05  STG-TIPO                    PIC X(12).
007700     05  STG-ISIN                    PIC X(12).
007800     05  STG-CNPJFUNDO               PIC X(14).
007900     05  STG-QTDISPONIVEL            PIC S9(10)V9(8).
008000     05  STG-QTGARANTIA              PIC S9(10)V9(8).
008100     05  STG-PUPOSICAO               PIC S9(07)V9(8).
008200     05  STG-VALOR                   PIC S9(13)V9(2).
008300     05  STG-VALORFINDISP            PIC S9(13)V9(2).
008400     05  STG-VALORMERCADO            PIC S9(13)V9(2).
008500     05  STG-DTVENCIMENTO            PIC 9(08).
008600     05  STG-DTVENCIMENTO-R REDEFINES STG-DTVENCIMENTO.
008700         10  STG-ANO-VENC            PIC 9(04).
008800         10  STG-MES-VENC            PIC 9(02).
008900         10  STG-DIA-VENC            PIC 9(02).
009000     05  STG-VALOR-CALC              PIC S9(13)V9(2).
009100     05  STG-VALOR-SERIE             PIC S9(13)V9(2).
009200     05  STG-FLAG-RATEIO             PIC 9(01).
009300         88  RATEIO-SIM                  VALUE 1.
009400         88  RATEIO-NAO                  VALUE 0.
009500     05  STG-NEW-TIPO                PIC X(12).
009600     05  STG-ANO-VENC-TPF            PIC X(04).
009700     05  STG-NOME-ATIVO              PIC X(40).
009800     05  STG-NEW-NOME-ATIVO          PIC X(40).
009900     05  STG-NEW-GESTOR              PIC X(40).
010000     05  STG-TIPO-ATIVO-AUX          PIC X(10).
010100     05  STG-NOME-EMISSOR            PIC X(40).
010200     05  STG-EQUITY-STAKE            PIC S9(03)V9(8).
010300     05  STG-COMPOSICAO              PIC S9(03)V9(8).
010400     05  FILLER                      PIC X(06).
010500
010600 FD  CARTEIRAS-STAGED
010700     LABEL RECORD STANDARD
010800     RECORD CONTAINS 486 CHARACTERS.
010900
011000 01  REG-CARTEIRAS-STAGED.
011100     05  STG2-CNPJCPF                PIC X(14).
011200     05  STG2-CODCART                PIC X(08).
011300     05  STG2-CNPB                   PIC X(12).
011400     05  STG2-NOME                   PIC X(40).
011500     05  STG2-DTPOSICAO              PIC 9(08).
011600     05  STG2-TIPO                   PIC X(12).
011700     05  STG2-ISIN                   PIC X(12).
011800     05  STG2-CNPJFUNDO              PIC X(14).
011900     05  STG2-QTDISPONIVEL           PIC S9(10)V9(8).
012000     05  STG2-QTGARANTIA             PIC S9(10)V9(8).
012100     05  STG2-PUPOSICAO              PIC S9(07)V9(8).
012200     05  STG2-VALOR                  PIC S9(13)V9(2).
012300     05  STG2-VALORFINDISP           PIC S9(13)V9(2).
012400     05  STG2-VALORMERCADO           PIC S9(13)V9(2).
012500     05  STG2-DTVENCIMENTO           PIC 9(08).
012600     05  STG2-VALOR-CALC             PIC S9(13)V9(2).
012700     05  STG2-VALOR-SERIE            PIC S9(13)V9(2).
012800     05  STG2-FLAG-RATEIO            PIC 9(01).
012900         88  RATEIO2-SIM                 VALUE 1.
013000         88  RATEIO2-NAO                 VALUE 0.
013100     05  STG2-NEW-TIPO               PIC X(12).
013200     05  STG2-ANO-VENC-TPF           PIC X(04).
013300     05  STG2-NOME-ATIVO             PIC X(40).
013400     05  STG2-NEW-NOME-ATIVO         PIC X(40).
013500     05  STG2-NEW-GESTOR             PIC X(40).
013600     05  STG2-TIPO-ATIVO-AUX         PIC X(10).
013700     05  STG2-NOME-EMISSOR           PIC X(40).
013800     05  STG2-EQUITY-STAKE           PIC S9(03)V9(8).
013900     05  STG2-COMPOSICAO            PIC S9(03)V9(8).
014000     05  FILLER                      PIC X(23).
014100
014200 FD  FUNDOS-ENR
014300     LABEL RECORD STANDARD
014400     RECORD CONTAINS 449 CHARACTERS.
014500
014600 01  REG-FUNDOS-ENR.
014700     05  ENR-CNPJ                    PIC X(14).
014800     05  ENR-NOME                    PIC X(40).
014900     05  ENR-DTPOSICAO               PIC 9(08).
015000     05  ENR-TIPO                    PIC X(12).
015100     05  ENR-ISIN                    PIC X(12).
015200     05  ENR-CNPJFUNDO               PIC X(14).
015300     05  ENR-QTDISPONIVEL            PIC S9(10)V9(8).
015400     05  ENR-QTGARANTIA              PIC S9(10)V9(8).
015500     05  ENR-PUPOSICAO               PIC S9(07)V9(8).
015600     05  ENR-VALOR                   PIC S9(13)V9(2).
015700     05  ENR-VALORFINDISP            PIC S9(13)V9(2).
015800     05  ENR-VALORMERCADO            PIC S9(13)V9(2).
015900     05  ENR-DTVENCIMENTO            PIC 9(08).
016000     05  ENR-DTVENCIMENTO-R REDEFINES ENR-DTVENCIMENTO.
016100         10  ENR-ANO-VENC            PIC 9(04).
016200         10  ENR-MES-VENC            PIC 9(02).
016300         10  ENR-DIA-VENC            PIC 9(02).
016400     05  ENR-VALOR-CALC              PIC S9(13)V9(2).
016500     05  ENR-VALOR-SERIE             PIC S9(13)V9(2).
016600     05  ENR-FLAG-RATEIO             PIC 9(01).
016700     05  ENR-NEW-TIPO                PIC X(12).
016800     05  ENR-ANO-VENC-TPF            PIC X(04).
016900     05  ENR-NOME-ATIVO              PIC X(40).
017000     05  ENR-NEW-NOME-ATIVO          PIC X(40).
017100     05  ENR-NEW-GESTOR              PIC X(40).
017200     05  ENR-TIPO-ATIVO-AUX          PIC X(10).
017300     05  ENR-NOME-EMISSOR            PIC X(40).
017400     05  ENR-EQUITY-STAKE            PIC S9(03)V9(8).
017500     05  ENR-COMPOSICAO              PIC S9(03)V9(8).
017600     05  FILLER                      PIC X(06).
017700
017800 FD  CARTEIRAS-ENR
017900     LABEL RECORD STANDARD
018000     RECORD CONTAINS 486 CHARACTERS.
018100
018200 01  REG-CARTEIRAS-ENR.
018300     05  ENR2-CNPJCPF                PIC X(14).
018400     05  ENR2-CODCART                PIC X(08).
018500     05  ENR2-CNPB                   PIC X(12).
018600     05  ENR2-NOME                   PIC X(40).
018700     05  ENR2-DTPOSICAO              PIC 9(08).
018800     05  ENR2-TIPO                   PIC X(12).
018900     05  ENR2-ISIN                   PIC X(12).
019000     05  ENR2-CNPJFUNDO              PIC X(14).
019100     05  ENR2-QTDISPONIVEL           PIC S9(10)V9(8).
019200     05  ENR2-QTGARANTIA             PIC S9(10)V9(8).
019300     05  ENR2-PUPOSICAO              PIC S9(07)V9(8).
019400     05  ENR2-VALOR                  PIC S9(13)V9(2).
019500     05  ENR2-VALORFINDISP           PIC S9(13)V9(2).
019600     05  ENR2-VALORMERCADO           PIC S9(13)V9(2).
019700     05  ENR2-DTVENCIMENTO           PIC 9(08).
019800     05  ENR2-VALOR-CALC             PIC S9(13)V9(2).
019900     05  ENR2-VALOR-SERIE            PIC S9(13)V9(2).
020000     05  ENR2-FLAG-RATEIO            PIC 9(01).
020100     05  ENR2-NEW-TIPO               PIC X(12).
020200     05  ENR2-ANO-VENC-TPF           PIC X(04).
020300     05  ENR2-NOME-ATIVO             PIC X(40).
020400     05  ENR2-NEW-NOME-ATIVO         PIC X(40).
020500     05  ENR2-NEW-GESTOR             PIC X(40).
020600     05  ENR2-TIPO-ATIVO-AUX         PIC X(10).
020700     05  ENR2-NOME-EMISSOR           PIC X(40).
020800     05  ENR2-EQUITY-STAKE           PIC S9(03)V9(8).
020900     05  ENR2-COMPOSICAO            PIC S9(03)V9(8).
021000     05  FILLER                      PIC X(23).
021100
021200 FD  NUMERACA
021300     LABEL RECORD STANDARD
021400     RECORD CONTAINS 80 CHARACTERS.
021500
021600 01  REG-NUMERACA.
021700     05  NUM-COD-ISIN                PIC X(12).
021800     05  NUM-COD-EMISSOR             PIC X(10).
021900     05  NUM-DESCRICAO               PIC X(40).
022000     05  NUM-TIPO-ATIVO              PIC X(10).
022100     05  FILLER                      PIC X(08).
022200
022300 FD  EMISSOR
022400     LABEL RECORD STANDARD
022500     RECORD CONTAINS 70 CHARACTERS.
022600
022700 01  REG-EMISSOR.
022800     05  EMI-COD-EMISSOR             PIC X(10).
022900     05  EMI-NOME-EMISSOR            PIC X(40).
023000     05  EMI-CNPJ-EMISSOR            PIC X(14).
023100     05  FILLER                      PIC X(06).
023200
023300 FD  CAD-FI
023400     LABEL RECORD STANDARD
023500     RECORD CONTAINS 139 CHARACTERS.
023600
023700 01  REG-CAD-FI.
023800     05  CFI-CNPJ-FUNDO              PIC X(14).
023900     05  CFI-SIT                     PIC X(30).
024000     05  CFI-CLASSE-ANBIMA           PIC X(30).
024100     05  CFI-GESTOR                  PIC X(40).
024200     05  CFI-VL-PATRIM-LIQ           PIC S9(13)V9(02).
024300     05  FILLER                      PIC X(10).
024400
024500 FD  CAD-PLANO
024600     LABEL RECORD STANDARD
024700     RECORD CONTAINS 70 CHARACTERS.
024800
024900 01  REG-CAD-PLANO.
025000     05  CPL-CNPB                    PIC X(12).
025100     05  CPL-COD-PLANO               PIC X(08).
025200     05  CPL-NOME-PLANO              PIC X(40).
025300     05  FILLER                      PIC X(10).
025400
025500 WORKING-STORAGE SECTION.
025600 01  STATUS-FST                      PIC X(02) VALUE SPACES.
025700 01  STATUS-CST                      PIC X(02) VALUE SPACES.
025800 01  STATUS-FEN                      PIC X(02) VALUE SPACES.
025900 01  STATUS-CEN                      PIC X(02) VALUE SPACES.
026000 01  STATUS-NUM                      PIC X(02) VALUE SPACES.
026100 01  STATUS-EMI                      PIC X(02) VALUE SPACES.
026200 01  STATUS-CFI                      PIC X(02) VALUE SPACES.
026300 01  STATUS-CPL                      PIC X(02) VALUE SPACES.
026400
026500 01  CONTADORES.
026600     05  CT-FUNDOS-LIDOS             PIC 9(07) COMP VALUE ZEROS.
026700     05  CT-FUNDOS-GRAVADOS          PIC 9(07) COMP VALUE ZEROS.
026800     05  CT-CARTEIRAS-LIDAS          PIC 9(07) COMP VALUE ZEROS.
026900     05  CT-CARTEIRAS-GRAVADAS       PIC 9(07) COMP VALUE ZEROS.
027000     05  CT-ISIN-NAO-ACHADO          PIC 9(07) COMP VALUE ZEROS.
027100     05  CT-CNPJ-NAO-ACHADO          PIC 9(07) COMP VALUE ZEROS.
027200
027300 01  TAB-NUMERACA.
027400     05  TAB-NUM-ITEM OCCURS 500 TIMES
027500                       INDEXED BY IX-NUM.
027600         10  TN-COD-ISIN             PIC X(12).
027700         10  TN-COD-EMISSOR          PIC X(10).
027800         10  TN-TIPO-ATIVO           PIC X(10).
027900 77  QT-NUMERACA                     PIC 9(05) COMP VALUE ZEROS.
028000
028100 01  TAB-EMISSOR.
028200     05  TAB-EMI-ITEM OCCURS 200 TIMES
028300                       INDEXED BY IX-EMI.
028400         10  TE-COD-EMISSOR          PIC X(10).
028500         10  TE-NOME-EMISSOR         PIC X(40).
028600 77  QT-EMISSOR                      PIC 9(05) COMP VALUE ZEROS.
028700
028800 01  TAB-CADFI.
028900     05  TAB-CFI-ITEM OCCURS 150 TIMES
029000                       INDEXED BY IX-CFI.
029100         10  TC-CNPJ-FUNDO           PIC X(14).
029200         10  TC-CLASSE-ANBIMA        PIC X(30).
029300         10  TC-GESTOR               PIC X(40).
029400 77  QT-CADFI                        PIC 9(05) COMP VALUE ZEROS.
029500
029600 01  TAB-CADPLANO.
029700     05  TAB-CPL-ITEM OCCURS 100 TIMES
029800                       INDEXED BY IX-CPL.
029900         10  TP-CNPB                 PIC X(12).
030000         10  TP-NOME-PLANO           PIC X(40).
030100 77  QT-CADPLANO                     PIC 9(05) COMP VALUE ZEROS.
030200
030300* TABELA DE ABREVIACAO DE PREFIXO DO NOME-ATIVO (REGRA U3).
030400 01  TAB-PREFIXO.
030500     05  TAB-PFX-ITEM OCCURS 4 TIMES
030600                       INDEXED BY IX-PFX.
030700         10  TX-PREFIXO-ORIG         PIC X(32).
030800         10  TX-PREFIXO-NOVO         PIC X(06).
030900 01  TAB-PREFIXO-VALORES.
031000     05  FILLER PIC X(38) VALUE
031100         'FUNDO DE INVESTIMENTO EM COTAS FIC   '.
031200     05  FILLER PIC X(38) VALUE
031300         'FUNDO DE INVESTIMENTO          FI    '.
031400     05  FILLER PIC X(38) VALUE
031500         'FUNDO DE RENDA FIXA            FRF   '.
031600     05  FILLER PIC X(38) VALUE
031700         'FUNDO MULTIMERCADO             FIM   '.
031800
031900* TABELA DE STOP-WORDS PARA LIMPEZA DO NOME DO GESTOR.
032000 01  TAB-STOPWORD.
032100     05  TAB-STW-ITEM OCCURS 5 TIMES
032200                       INDEXED BY IX-STW.
032300         10  TW-PALAVRA              PIC X(08).
032400 01  TAB-STOPWORD-VALORES.
032500     05  FILLER PIC X(08) VALUE 'LTDA'.
032600     05  FILLER PIC X(08) VALUE 'S.A.'.
032700     05  FILLER PIC X(08) VALUE 'DTVM'.
032800     05  FILLER PIC X(08) VALUE 'ASSET'.
032900     05  FILLER PIC X(08) VALUE 'GESTAO'.
033000
033100 01  WS-FLAGS.
033200     05  WS-ACHOU-ATIVO              PIC 9(01) COMP VALUE ZEROS.
033300         88  ATIVO-ACHOU-SIM             VALUE 1.
033400         88  ATIVO-ACHOU-NAO             VALUE 0.
033500     05  WS-ACHOU-EMISSOR            PIC 9(01) COMP VALUE ZEROS.
033600         88  EMISSOR-ACHOU-SIM           VALUE 1.
033700         88  EMISSOR-ACHOU-NAO           VALUE 0.
033800     05  WS-ACHOU-CADFI              PIC 9(01) COMP VALUE ZEROS.
033900         88  CADFI-ACHOU-SIM             VALUE 1.
034000         88  CADFI-ACHOU-NAO             VALUE 0.
034100     05  WS-ACHOU-CADPLANO           PIC 9(01) COMP VALUE ZEROS.
034200         88  CADPLANO-ACHOU-SIM          VALUE 1.
034300         88  CADPLANO-ACHOU-NAO          VALUE 0.
034400     05  WS-VEICULO-E-FUNDO          PIC 9(01) COMP VALUE ZEROS.
034500         88  VEICULO-E-FUNDO             VALUE 1.
034600         88  VEICULO-E-CARTEIRA          VALUE 0.
034700
034800* CAMPOS DE TRABALHO COMUNS A FUNDO E CARTEIRA, USADOS NA ROTINA
034900* DE ENRIQUECIMENTO (0400 EM DIANTE).
035000 01  WS-LINHA-ATUAL.
035100     05  WS-TIPO                     PIC X(12).
035200     05  WS-ISIN                     PIC X(12).
035300     05  WS-CNPJ-CADFI               PIC X(14).
035400     05  WS-CNPB                     PIC X(12).
035500     05  WS-DTVENCIMENTO             PIC 9(08).
035600 01  WS-DTVENCIMENTO-R REDEFINES WS-DTVENCIMENTO.
035700     05  WS-ANO-VENC                 PIC 9(04).
035800     05  WS-MES-VENC                 PIC 9(02).
035900     05  WS-DIA-VENC                 PIC 9(02).
036000
036100 77  WS-COD-EMISSOR                  PIC X(10) VALUE SPACES.
036200 01  WS-TIPO-ATIVO-AUX               PIC X(10) VALUE SPACES.
036300 01  WS-NOME-EMISSOR                 PIC X(40) VALUE SPACES.
036400 01  WS-CLASSE-ANBIMA                PIC X(30) VALUE SPACES.
036500 01  WS-GESTOR-RAW                   PIC X(40) VALUE SPACES.
036600 01  WS-NEW-TIPO                     PIC X(12) VALUE SPACES.
036700 01  WS-ANO-VENC-TPF                 PIC X(04) VALUE SPACES.
036800 01  WS-NOME-ATIVO                   PIC X(40) VALUE SPACES.
036900 01  WS-NOME-ATIVO-MAI               PIC X(40) VALUE SPACES.
037000 01  WS-NEW-NOME-ATIVO               PIC X(40) VALUE SPACES.
037100 01  WS-NEW-GESTOR                   PIC X(40) VALUE SPACES.
037200
037300 PROCEDURE DIVISION.
037400
037500 0000-INICIO.
037600     PERFORM 0100-ABRE-ARQUIVOS
037700     PERFORM 0150-CARREGA-TABELAS
037800     PERFORM 0200-PROCESSA-FUNDOS
037900     PERFORM 0300-PROCESSA-CARTEIRAS
038000     PERFORM 0950-TOTAIS
038100     PERFORM 0999-FECHA-ARQUIVOS
038200     STOP RUN.
038300
038400 0100-ABRE-ARQUIVOS.
038500     OPEN INPUT  FUNDOS-STAGED
038600     OPEN INPUT  CARTEIRAS-STAGED
038700     OPEN INPUT  NUMERACA
038800     OPEN INPUT  EMISSOR
038900     OPEN INPUT  CAD-FI
039000     OPEN INPUT  CAD-PLANO
039100     OPEN OUTPUT FUNDOS-ENR
039200     OPEN OUTPUT CARTEIRAS-ENR
039300     IF STATUS-FST NOT = '00' OR STATUS-CST NOT = '00'
039400        DISPLAY 'ENRIQATV - ARQUIVO STAGED NAO ABRIU'
039500        STOP RUN.
039600
039700 0150-CARREGA-TABELAS.
039800     MOVE TAB-PREFIXO-VALORES  TO TAB-PREFIXO
039900     MOVE TAB-STOPWORD-VALORES TO TAB-STOPWORD
040000     PERFORM 0160-CARREGA-NUMERACA
040100     PERFORM 0170-CARREGA-EMISSOR
040200     PERFORM 0180-CARREGA-CADFI
040300     PERFORM 0190-CARREGA-CADPLANO.
040400
040500 0160-CARREGA-NUMERACA.
040600     READ NUMERACA
040700          AT END MOVE '10' TO STATUS-NUM.
040800     PERFORM 0161-GRAVA-NUMERACA
040900         UNTIL STATUS-NUM = '10'.
041000
041100 0161-GRAVA-NUMERACA.
041200     ADD 1 TO QT-NUMERACA
041300     SET IX-NUM TO QT-NUMERACA
041400     MOVE NUM-COD-ISIN    TO TN-COD-ISIN(IX-NUM)
041500     MOVE NUM-COD-EMISSOR TO TN-COD-EMISSOR(IX-NUM)
041600     MOVE NUM-TIPO-ATIVO  TO TN-TIPO-ATIVO(IX-NUM)
041700     READ NUMERACA
041800          AT END MOVE '10' TO STATUS-NUM.
041900
042000 0170-CARREGA-EMISSOR.
042100     READ EMISSOR
042200          AT END MOVE '10' TO STATUS-EMI.
042300     PERFORM 0171-GRAVA-EMISSOR
042400         UNTIL STATUS-EMI = '10'.
042500
042600 0171-GRAVA-EMISSOR.
042700     ADD 1 TO QT-EMISSOR
042800     SET IX-EMI TO QT-EMISSOR
042900     MOVE EMI-COD-EMISSOR  TO TE-COD-EMISSOR(IX-EMI)
043000     MOVE EMI-NOME-EMISSOR TO TE-NOME-EMISSOR(IX-EMI)
043100     READ EMISSOR
043200          AT END MOVE '10' TO STATUS-EMI.
043300
043400* CARGA DO CADFI - SOMENTE FUNDOS EM FUNCIONAMENTO NORMAL SAO
043500* TRAZIDOS PARA A TABELA; VL-PATRIM-LIQ VEM MULTIPLICADO POR 100
043600* NA ORIGEM E E' DIVIDIDO AQUI (NAO USADO NESTE PROGRAMA, SO
043700* CARGA DA CLASSE/GESTOR).
043800 0180-CARREGA-CADFI.
043900     READ CAD-FI
044000          AT END MOVE '10' TO STATUS-CFI.
044100     PERFORM 0181-GRAVA-CADFI
044200         UNTIL STATUS-CFI = '10'.
044300
044400 0181-GRAVA-CADFI.
044500     IF CFI-SIT = 'EM FUNCIONAMENTO NORMAL'
044600        ADD 1 TO QT-CADFI
044700        SET IX-CFI TO QT-CADFI
044800        MOVE CFI-CNPJ-FUNDO    TO TC-CNPJ-FUNDO(IX-CFI)
044900        MOVE CFI-CLASSE-ANBIMA TO TC-CLASSE-ANBIMA(IX-CFI)
045000        MOVE CFI-GESTOR        TO TC-GESTOR(IX-CFI)
045100     END-IF
045200     READ CAD-FI
045300          AT END MOVE '10' TO STATUS-CFI.
045400
045500 0190-CARREGA-CADPLANO.
045600     READ CAD-PLANO
045700          AT END MOVE '10' TO STATUS-CPL.
045800     PERFORM 0191-GRAVA-CADPLANO
045900         UNTIL STATUS-CPL = '10'.
046000
046100 0191-GRAVA-CADPLANO.
046200     ADD 1 TO QT-CADPLANO
046300     SET IX-CPL TO QT-CADPLANO
046400     MOVE CPL-CNPB       TO TP-CNPB(IX-CPL)
046500     MOVE CPL-NOME-PLANO TO TP-NOME-PLANO(IX-CPL)
046600     READ CAD-PLANO
046700          AT END MOVE '10' TO STATUS-CPL.
046800
046900* --------------------------------------------------------------
047000* PASSO FUNDOS
047100* --------------------------------------------------------------
047200 0200-PROCESSA-FUNDOS.
047300     SET VEICULO-E-FUNDO TO TRUE
047400     READ FUNDOS-STAGED
047500          AT END MOVE '10' TO STATUS-FST.
047600     PERFORM 0210-LOOP-FUNDOS THRU 0210-LOOP-FUNDOS-EXIT
047700         UNTIL STATUS-FST = '10'.
047800
047900 0210-LOOP-FUNDOS.
048000     IF STG-DTPOSICAO NOT NUMERIC
048100        DISPLAY 'ENRIQATV - DTPOSICAO NAO NUMERICA'
048200        DISPLAY '  EM FUNDOS-STAGE - ' STG-CNPJ
048300     END-IF
048400     ADD 1 TO CT-FUNDOS-LIDOS
048500     MOVE STG-TIPO           TO WS-TIPO
048600     MOVE STG-ISIN           TO WS-ISIN
048700     MOVE STG-CNPJ           TO WS-CNPJ-CADFI
048800     MOVE SPACES             TO WS-CNPB
048900     MOVE STG-DTVENCIMENTO   TO WS-DTVENCIMENTO
049000     PERFORM 0400-ENRIQUECE
049100     MOVE STG-CNPJ           TO ENR-CNPJ
049200     MOVE STG-NOME           TO ENR-NOME
049300     MOVE STG-DTPOSICAO      TO ENR-DTPOSICAO
049400     MOVE STG-TIPO           TO ENR-TIPO
049500     MOVE STG-ISIN           TO ENR-ISIN
049600     MOVE STG-CNPJFUNDO      TO ENR-CNPJFUNDO
049700     MOVE STG-QTDISPONIVEL   TO ENR-QTDISPONIVEL
049800     MOVE STG-QTGARANTIA     TO ENR-QTGARANTIA
049900     MOVE STG-PUPOSICAO      TO ENR-PUPOSICAO
050000     MOVE STG-VALOR          TO ENR-VALOR
050100     MOVE STG-VALORFINDISP   TO ENR-VALORFINDISP
050200     MOVE STG-VALORMERCADO   TO ENR-VALORMERCADO
050300     MOVE STG-DTVENCIMENTO   TO ENR-DTVENCIMENTO
050400     MOVE STG-VALOR-CALC     TO ENR-VALOR-CALC
050500     MOVE STG-VALOR-SERIE    TO ENR-VALOR-SERIE
050600     MOVE STG-FLAG-RATEIO    TO ENR-FLAG-RATEIO
050700     MOVE WS-NEW-TIPO        TO ENR-NEW-TIPO
050800     MOVE WS-ANO-VENC-TPF    TO ENR-ANO-VENC-TPF
050900     MOVE WS-NOME-ATIVO      TO ENR-NOME-ATIVO
051000     MOVE WS-NEW-NOME-ATIVO  TO ENR-NEW-NOME-ATIVO
051100     MOVE WS-NEW-GESTOR      TO ENR-NEW-GESTOR
051200     MOVE WS-TIPO-ATIVO-AUX  TO ENR-TIPO-ATIVO-AUX
051300     MOVE WS-NOME-EMISSOR    TO ENR-NOME-EMISSOR
051400     MOVE STG-EQUITY-STAKE   TO ENR-EQUITY-STAKE
051500     MOVE STG-COMPOSICAO     TO ENR-COMPOSICAO
051600     WRITE REG-FUNDOS-ENR
051700     ADD 1 TO CT-FUNDOS-GRAVADOS
051800     READ FUNDOS-STAGED
051900          AT END MOVE '10' TO STATUS-FST.
052000
052100* --------------------------------------------------------------
052200* PASSO CARTEIRAS
052300* --------------------------------------------------------------
052400 0210-LOOP-FUNDOS-EXIT.
052500    EXIT.
052600
052700 0300-PROCESSA-CARTEIRAS.
052800     SET VEICULO-E-CARTEIRA TO TRUE
052900     READ CARTEIRAS-STAGED
053000          AT END MOVE '10' TO STATUS-CST.
053100     PERFORM 0310-LOOP-CARTEIRAS THRU 0310-LOOP-CARTEIRAS-EXIT
053200         UNTIL STATUS-CST = '10'.
053300
053400 0310-LOOP-CARTEIRAS.
053500     ADD 1 TO CT-CARTEIRAS-LIDAS
053600     MOVE STG2-TIPO          TO WS-TIPO
053700     MOVE STG2-ISIN          TO WS-ISIN
053800     MOVE STG2-CNPJFUNDO     TO WS-CNPJ-CADFI
053900     MOVE STG2-CNPB          TO WS-CNPB
054000     MOVE STG2-DTVENCIMENTO  TO WS-DTVENCIMENTO
054100     PERFORM 0400-ENRIQUECE
054200     MOVE STG2-CNPJCPF       TO ENR2-CNPJCPF
054300     MOVE STG2-CODCART       TO ENR2-CODCART
054400     MOVE STG2-CNPB          TO ENR2-CNPB
054500     MOVE STG2-NOME          TO ENR2-NOME
054600     MOVE STG2-DTPOSICAO     TO ENR2-DTPOSICAO
054700     MOVE STG2-TIPO          TO ENR2-TIPO
054800     MOVE STG2-ISIN          TO ENR2-ISIN
054900     MOVE STG2-CNPJFUNDO     TO ENR2-CNPJFUNDO
055000     MOVE STG2-QTDISPONIVEL  TO ENR2-QTDISPONIVEL
055100     MOVE STG2-QTGARANTIA    TO ENR2-QTGARANTIA
055200     MOVE STG2-PUPOSICAO     TO ENR2-PUPOSICAO
055300     MOVE STG2-VALOR         TO ENR2-VALOR
055400     MOVE STG2-VALORFINDISP  TO ENR2-VALORFINDISP
055500     MOVE STG2-VALORMERCADO  TO ENR2-VALORMERCADO
055600     MOVE STG2-DTVENCIMENTO  TO ENR2-DTVENCIMENTO
055700     MOVE STG2-VALOR-CALC    TO ENR2-VALOR-CALC
055800     MOVE STG2-VALOR-SERIE   TO ENR2-VALOR-SERIE
055900     MOVE STG2-FLAG-RATEIO   TO ENR2-FLAG-RATEIO
056000     MOVE WS-NEW-TIPO        TO ENR2-NEW-TIPO
056100     MOVE WS-ANO-VENC-TPF    TO ENR2-ANO-VENC-TPF
056200     MOVE WS-NOME-ATIVO      TO ENR2-NOME-ATIVO
056300     MOVE WS-NEW-NOME-ATIVO  TO ENR2-NEW-NOME-ATIVO
056400     MOVE WS-NEW-GESTOR      TO ENR2-NEW-GESTOR
056500     MOVE WS-TIPO-ATIVO-AUX  TO ENR2-TIPO-ATIVO-AUX
056600     MOVE WS-NOME-EMISSOR    TO ENR2-NOME-EMISSOR
056700     MOVE STG2-EQUITY-STAKE  TO ENR2-EQUITY-STAKE
056800     MOVE STG2-COMPOSICAO    TO ENR2-COMPOSICAO
056900     WRITE REG-CARTEIRAS-ENR
057000     ADD 1 TO CT-CARTEIRAS-GRAVADAS
057100     READ CARTEIRAS-STAGED
057200          AT END MOVE '10' TO STATUS-CST.
057300
057400* --------------------------------------------------------------
057500* ROTINA COMUM DE ENRIQUECIMENTO (BUSCA + CLASSIFICACAO).
057600* --------------------------------------------------------------
057700 0310-LOOP-CARTEIRAS-EXIT.
057800    EXIT.
057900
058000 0400-ENRIQUECE.
058100     PERFORM 0410-BUSCA-ATIVO
058200     PERFORM 0420-BUSCA-EMISSOR
058300     PERFORM 0430-BUSCA-CADFI
058400     PERFORM 0440-BUSCA-CADPLANO
058500     PERFORM 0450-CLASSIFICA
058600     PERFORM 0460-ANO-VENC
058700     PERFORM 0470-NOME-ATIVO
058800     PERFORM 0480-NEW-NOME-ATIVO
058900     PERFORM 0490-GESTOR.
059000
059100* BUSCA LINEAR NA TABELA DE NUMERACA (ATIVO) POR ISIN.
059200 0410-BUSCA-ATIVO.
059300     SET ATIVO-ACHOU-NAO TO TRUE
059400     MOVE SPACES TO WS-COD-EMISSOR WS-TIPO-ATIVO-AUX
059500     PERFORM 0411-COMPARA-ATIVO
059600         VARYING IX-NUM FROM 1 BY 1
059700         UNTIL IX-NUM > QT-NUMERACA OR ATIVO-ACHOU-SIM
059800     IF ATIVO-ACHOU-NAO
059900        ADD 1 TO CT-ISIN-NAO-ACHADO.
060000
060100 0411-COMPARA-ATIVO.
060200     IF WS-ISIN = TN-COD-ISIN(IX-NUM)
060300        SET ATIVO-ACHOU-SIM TO TRUE
060400        MOVE TN-COD-EMISSOR(IX-NUM) TO WS-COD-EMISSOR
060500        MOVE TN-TIPO-ATIVO(IX-NUM)  TO WS-TIPO-ATIVO-AUX.
060600
060700* BUSCA LINEAR NA TABELA DE EMISSOR POR CODIGO.
060800 0420-BUSCA-EMISSOR.
060900     SET EMISSOR-ACHOU-NAO TO TRUE
061000     MOVE SPACES TO WS-NOME-EMISSOR
061100     IF ATIVO-ACHOU-SIM
061200        PERFORM 0421-COMPARA-EMISSOR
061300            VARYING IX-EMI FROM 1 BY 1
061400            UNTIL IX-EMI > QT-EMISSOR OR EMISSOR-ACHOU-SIM
061500     END-IF.
061600
061700 0421-COMPARA-EMISSOR.
061800     IF WS-COD-EMISSOR = TE-COD-EMISSOR(IX-EMI)
061900        SET EMISSOR-ACHOU-SIM TO TRUE
062000        MOVE TE-NOME-EMISSOR(IX-EMI) TO WS-NOME-EMISSOR.
062100
062200* BUSCA LINEAR NA TABELA DE CADFI (FUNDO P/ FUNDO, ISSUER P/
062300* CARTEIRA).
062400 0430-BUSCA-CADFI.
062500     SET CADFI-ACHOU-NAO TO TRUE
062600     MOVE SPACES TO WS-CLASSE-ANBIMA WS-GESTOR-RAW
062700     PERFORM 0431-COMPARA-CADFI
062800         VARYING IX-CFI FROM 1 BY 1
062900         UNTIL IX-CFI > QT-CADFI OR CADFI-ACHOU-SIM
063000     IF CADFI-ACHOU-NAO
063100        ADD 1 TO CT-CNPJ-NAO-ACHADO.
063200
063300 0431-COMPARA-CADFI.
063400     IF WS-CNPJ-CADFI = TC-CNPJ-FUNDO(IX-CFI)
063500        SET CADFI-ACHOU-SIM TO TRUE
063600        MOVE TC-CLASSE-ANBIMA(IX-CFI) TO WS-CLASSE-ANBIMA
063700        MOVE TC-GESTOR(IX-CFI)        TO WS-GESTOR-RAW.
063800
063900* BUSCA LINEAR NA TABELA DE CADPLANO POR CNPB, QUANDO PRESENTE.
064000 0440-BUSCA-CADPLANO.
064100     SET CADPLANO-ACHOU-NAO TO TRUE
064200     IF WS-CNPB NOT = SPACES
064300        PERFORM 0441-COMPARA-CADPLANO
064400            VARYING IX-CPL FROM 1 BY 1
064500            UNTIL IX-CPL > QT-CADPLANO OR CADPLANO-ACHOU-SIM
064600     END-IF.
064700
064800 0441-COMPARA-CADPLANO.
064900     IF WS-CNPB = TP-CNPB(IX-CPL)
065000        SET CADPLANO-ACHOU-SIM TO TRUE.
065100
065200* --------------------------------------------------------------
065300* CLASSIFICACAO NEW-TIPO - TABELA DE REGRAS APLICADAS EM ORDEM,
065400* REGRA POSTERIOR PODE SOBRESCREVER A ANTERIOR.
065500* --------------------------------------------------------------
065600 0450-CLASSIFICA.
065700     MOVE WS-TIPO TO WS-NEW-TIPO
065800     INSPECT WS-NEW-TIPO CONVERTING
065900         'abcdefghijklmnopqrstuvwxyz' TO
066000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066100     IF WS-NEW-TIPO = 'TITPUBLICO'
066200        MOVE 'TPF' TO WS-NEW-TIPO
066300     END-IF
066400     IF WS-NEW-TIPO = 'COMPROMISSO' OR WS-NEW-TIPO = 'OVER'
066500        MOVE 'OVER' TO WS-NEW-TIPO
066600     END-IF
066700     IF WS-NEW-TIPO = 'COTAS'
066800        MOVE 'COTAS' TO WS-NEW-TIPO
066900     END-IF.
067000
067100* ANO-VENC-TPF: TPF/OVER USAM O ANO DE STG-DTVENCIMENTO.
067200 0460-ANO-VENC.
067300     MOVE SPACES TO WS-ANO-VENC-TPF
067400     IF WS-NEW-TIPO = 'TPF' OR WS-NEW-TIPO = 'OVER'
067500        MOVE WS-ANO-VENC TO WS-ANO-VENC-TPF
067600     END-IF.
067700
067800* NOME-ATIVO: DEFAULT = NEW-TIPO; SE EMISSOR ACHADO E TPF (NAO
067900* OVER) USA TIPO-ATIVO + ANO; SE EMISSOR ACHADO E NAO TPF/OVER
068000* USA O NOME DO EMISSOR.
068100 0470-NOME-ATIVO.
068200     MOVE WS-NEW-TIPO TO WS-NOME-ATIVO
068300     IF EMISSOR-ACHOU-SIM
068400        IF WS-NEW-TIPO = 'TPF'
068500           STRING WS-TIPO-ATIVO-AUX DELIMITED BY SPACE
068600                  ' ' WS-ANO-VENC-TPF DELIMITED BY SIZE
068700                  INTO WS-NOME-ATIVO
068800        ELSE
068900           IF WS-NEW-TIPO NOT = 'OVER'
069000              MOVE WS-NOME-EMISSOR TO WS-NOME-ATIVO
069100           END-IF
069200        END-IF
069300     END-IF.
069400
069500* NEW-NOME-ATIVO: MAIUSCULO/TRIM + ABREVIACAO DE PREFIXO.
069600 0480-NEW-NOME-ATIVO.
069700     MOVE WS-NOME-ATIVO TO WS-NOME-ATIVO-MAI
069800     INSPECT WS-NOME-ATIVO-MAI CONVERTING
069900         'abcdefghijklmnopqrstuvwxyz' TO
070000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
070100     MOVE WS-NOME-ATIVO-MAI TO WS-NEW-NOME-ATIVO
070200     SET IX-PFX TO 1
070300     PERFORM 0481-TESTA-PREFIXO
070400         VARYING IX-PFX FROM 1 BY 1
070500         UNTIL IX-PFX > 4.
070600
070700 0481-TESTA-PREFIXO.
070800     IF WS-NOME-ATIVO-MAI(1:32) = TX-PREFIXO-ORIG(IX-PFX)
070900        STRING TX-PREFIXO-NOVO(IX-PFX) DELIMITED BY SPACE
071000               ' ' WS-NOME-ATIVO-MAI(33:8) DELIMITED BY SIZE
071100               INTO WS-NEW-NOME-ATIVO.
071200
071300* NEW-GESTOR: DEFAULT/ALIAS + LIMPEZA DE STOP-WORDS.
071400 0490-GESTOR.
071500     MOVE WS-GESTOR-RAW TO WS-NEW-GESTOR
071600     IF WS-NEW-GESTOR = SPACES
071700        MOVE 'VIVEST' TO WS-NEW-GESTOR
071800     END-IF
071900     IF WS-NEW-GESTOR = 'FUNDACAO CESP'
072000        MOVE 'VIVEST' TO WS-NEW-GESTOR
072100     END-IF
072200     INSPECT WS-NEW-GESTOR CONVERTING
072300         'abcdefghijklmnopqrstuvwxyz' TO
072400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
072500     PERFORM 0491-REMOVE-STOPWORD
072600         VARYING IX-STW FROM 1 BY 1
072700         UNTIL IX-STW > 5
072800     INSPECT WS-NEW-GESTOR REPLACING ALL '  ' BY ' '.
072900
073000 0491-REMOVE-STOPWORD.
073100     INSPECT WS-NEW-GESTOR REPLACING ALL TW-PALAVRA(IX-STW)
073200                                      BY SPACES.
073300
073400 0950-TOTAIS.
073500     DISPLAY 'ENRIQATV - FUNDOS     LIDOS       : '
073600              CT-FUNDOS-LIDOS
073700     DISPLAY 'ENRIQATV - FUNDOS     GRAVADOS    : '
073800              CT-FUNDOS-GRAVADOS
073900     DISPLAY 'ENRIQATV - CARTEIRAS  LIDAS        : '
074000              CT-CARTEIRAS-LIDAS
074100     DISPLAY 'ENRIQATV - CARTEIRAS  GRAVADAS     : '
074200              CT-CARTEIRAS-GRAVADAS
074300     DISPLAY 'ENRIQATV - ISIN NAO ACHADO NA NUMERACA: '
074400              CT-ISIN-NAO-ACHADO
074500     DISPLAY 'ENRIQATV - CNPJ NAO ACHADO NO CADFI    : '
074600              CT-CNPJ-NAO-ACHADO.
074700
074800 0999-FECHA-ARQUIVOS.
074900     CLOSE FUNDOS-STAGED
075000     CLOSE CARTEIRAS-STAGED
075100     CLOSE FUNDOS-ENR
075200     CLOSE CARTEIRAS-ENR
075300     CLOSE NUMERACA
075400     CLOSE EMISSOR
075500     CLOSE CAD-FI
075600     CLOSE CAD-PLANO.
075700
075800
075900
076000
076100
076200
076300
076400
