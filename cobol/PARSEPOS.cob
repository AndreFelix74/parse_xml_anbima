000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARSEPOS-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 14/03/1991.
000600 DATE-COMPILED. 14/03/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : QUEBRA O ARQUIVO DE POSICAO ANBIMA (POSICAO-IN) EM
001200*              DOIS ARQUIVOS PLANOS - FUNDOS-RAW E CARTEIRAS-RAW -
001300*              UMA LINHA POR VALOR DIARIO DE CABECALHO E UMA LINHA
001400*              POR ATIVO DE DETALHE.
001500* DATA : 14/03/1991
001600* VRS         DATA           DESCRICAO
001700* 1.0      14/03/1991        IMPLANTACAO
001800* 1.1      22/07/1993        INCLUIDA EDICAO DE VALOR TEXTO
001900*                            (R$, ESPACOS, .NNN E -.NNN)
002000* 1.2      09/02/1996        BLOCO SEM HEADER PASSA A SER FATAL
002100* 1.3      30/12/1998        AJUSTE ANO 2000 NAS DATAS DE
002200*                            POSICAO E VENCIMENTO (SIGLA-SEC)
002300* 1.4      11/05/2001        GBA - TOTAIS DE REGISTROS POR SAIDA
002400* 1.5      03/09/2004        GBA - NOVOS NOMES DE VALOR DIARIO
002500*                            (PARTPLANPREV) NA TABELA TAB-DIARIO
002600
002700 ENVIRONMENT DIVISION.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT POSICAO-IN  ASSIGN TO POSIN
003100                 ORGANIZATION SEQUENTIAL
003200                 FILE STATUS STATUS-POS.
003300
003400     SELECT FUNDOS-RAW  ASSIGN TO FUNRAW
003500                 ORGANIZATION SEQUENTIAL
003600                 FILE STATUS STATUS-FUN.
003700
003800     SELECT CARTEIRAS-RAW ASSIGN TO CARRAW
003900                 ORGANIZATION SEQUENTIAL
004000                 FILE STATUS STATUS-CAR.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  POSICAO-IN
004500     LABEL RECORD STANDARD
004600     RECORD CONTAINS 257 CHARACTERS.
004700
004800 01  REG-POSICAO-IN.
004900     05  REC-KIND                    PIC X(01).
005000         88  HEADER-ROW                  VALUE 'H'.
005100         88  DETALHE-ROW                 VALUE 'D'.
005200     05  CNPJ                        PIC X(14).
005300     05  CNPJCPF                     PIC X(14).
005400     05  CODCART                     PIC X(08).
005500     05  CNPB                        PIC X(12).
005600     05  NOME                        PIC X(40).
005700     05  DTPOSICAO-GRP.
005800         10  ANO-POS                 PIC 9(04).
005900         10  MES-POS                 PIC 9(02).
006000         10  DIA-POS                 PIC 9(02).
006100     05  DTPOSICAO-R REDEFINES DTPOSICAO-GRP
006200                                     PIC 9(08).
006300     05  DETALHE-CAMPOS.
006400         10  TIPO                        PIC X(12).
006500         10  ISIN                        PIC X(12).
006600         10  CNPJFUNDO                   PIC X(14).
006700         10  QTDISPONIVEL                PIC S9(10)V9(8).
006800         10  QTGARANTIA                  PIC S9(10)V9(8).
006900         10  PUPOSICAO                   PIC S9(07)V9(8).
007000         10  VALOR-TXT                   PIC X(18).
007100         10  VALORFINDISP-TXT            PIC X(18).
007200         10  VALORMERCADO-TXT            PIC X(18).
007300         10  DTVENCIMENTO-GRP.
007400             15  ANO-VENC-IN             PIC 9(04).
007500             15  MES-VENC-IN             PIC 9(02).
007600             15  DIA-VENC-IN             PIC 9(02).
007700         10  DTVENCIMENTO-R REDEFINES DTVENCIMENTO-GRP
007800                                     PIC 9(08).
007900         10  FILLER                      PIC X(09).
008000*  HEADER-ROW NAO TRAZ OS CAMPOS DE ATIVO - TRAZ OS 6
008100*  VALORES DIARIOS DE CABECALHO (TAB-DIARIO), UM POR COLUNA,
008200*  NA MESMA FAIXA DE BYTES DO DETALHE.
008300     05  HEADER-VALORES-R REDEFINES DETALHE-CAMPOS.
008400         10  HV-VALOR-TXT OCCURS 6 TIMES
008500                               INDEXED BY IX-HV-VALOR
008600                                     PIC X(18).
008700         10  FILLER                      PIC X(52).
008800
008900 FD  FUNDOS-RAW
009000     LABEL RECORD STANDARD
009100     RECORD CONTAINS 213 CHARACTERS.
009200
009300 01  REG-FUNDOS-RAW.
009400     05  SAI-CNPJ                    PIC X(14).
009500     05  SAI-NOME                    PIC X(40).
009600     05  SAI-DTPOSICAO               PIC 9(08).
009700     05  SAI-TIPO                    PIC X(12).
009800     05  SAI-ISIN                    PIC X(12).
009900     05  SAI-CNPJFUNDO               PIC X(14).
010000     05  SAI-QTDISPONIVEL            PIC S9(10)V9(8).
010100     05  SAI-QTGARANTIA              PIC S9(10)V9(8).
010200     05  SAI-PUPOSICAO               PIC S9(07)V9(8).
010300     05  SAI-VALOR                   PIC S9(13)V9(2).
010400     05  SAI-VALORFINDISP            PIC S9(13)V9(2).
010500     05  SAI-VALORMERCADO            PIC S9(13)V9(2).
010600     05  SAI-DTVENCIMENTO            PIC 9(08).
010700     05  FILLER                      PIC X(09).
010800
010900 FD  CARTEIRAS-RAW
011000     LABEL RECORD STANDARD
011100     RECORD CONTAINS 247 CHARACTERS.
011200
011300 01  REG-CARTEIRAS-RAW.
011400     05  SAI2-CNPJCPF                PIC X(14).
011500     05  SAI2-CODCART                PIC X(08).
011600     05  SAI2-CNPB                   PIC X(12).
011700     05  SAI2-NOME                   PIC X(40).
011800     05  SAI2-DTPOSICAO              PIC 9(08).
011900     05  SAI2-TIPO                   PIC X(12).
012000     05  SAI2-ISIN                   PIC X(12).
012100     05  SAI2-CNPJFUNDO              PIC X(14).
012200     05  SAI2-QTDISPONIVEL           PIC S9(10)V9(8).
012300     05  SAI2-QTGARANTIA             PIC S9(10)V9(8).
012400     05  SAI2-PUPOSICAO              PIC S9(07)V9(8).
012500     05  SAI2-VALOR                  PIC S9(13)V9(2).
012600     05  SAI2-VALORFINDISP           PIC S9(13)V9(2).
012700     05  SAI2-VALORMERCADO           PIC S9(13)V9(2).
012800     05  SAI2-DTVENCIMENTO           PIC 9(08).
012900     05  FILLER                      PIC X(23).
013000
013100 WORKING-STORAGE SECTION.
013200 01  STATUS-POS                      PIC X(02) VALUE SPACES.
013300 01  STATUS-FUN                      PIC X(02) VALUE SPACES.
013400 01  STATUS-CAR                      PIC X(02) VALUE SPACES.
013500
013600 01  CONTADORES.
013700     05  CONT-LIDOS                  PIC 9(07) COMP VALUE ZEROS.
013800     05  CONT-FUNDOS                 PIC 9(07) COMP VALUE ZEROS.
013900     05  CONT-CARTEIRAS              PIC 9(07) COMP VALUE ZEROS.
014000     05  IX-DIARIO                   PIC 9(02) COMP VALUE ZEROS.
014100     05  IX-CHAR                     PIC 9(02) COMP VALUE ZEROS.
014200     05  IX-VALOR                    PIC 9(02) COMP VALUE ZEROS.
014300
014400* TABELA DOS NOMES DE VALOR DIARIO DE CABECALHO (SERIE)
014500 01  TAB-DIARIO.
014600     05  TAB-DIARIO-ITEM OCCURS 6 TIMES
014700                          INDEXED BY IX-TAB-DIARIO.
014800         10  TD-NOME                 PIC X(12).
014900 01  TAB-DIARIO-VALORES.
015000     05  FILLER PIC X(12) VALUE 'PATLIQ'.
015100     05  FILLER PIC X(12) VALUE 'QUANTIDADE'.
015200     05  FILLER PIC X(12) VALUE 'VALORCOTA'.
015300     05  FILLER PIC X(12) VALUE 'PATLIQMEDIO'.
015400     05  FILLER PIC X(12) VALUE 'CAPTACAODIA'.
015500     05  FILLER PIC X(12) VALUE 'RESGATEDIA'.
015600
015700 77  WS-SINAL                        PIC X(01) VALUE SPACE.
015800 77  WS-DIGITOS                      PIC X(17) VALUE SPACES.
015900 77  WS-DIGITOS-LIMPO                PIC X(16) VALUE SPACES.
016000 77  WS-INTEIRO-NUM                   PIC 9(13) VALUE ZEROS.
016100 77  WS-DECIMAL-NUM                   PIC 9(02) VALUE ZEROS.
016200 77  WS-VALOR-EDITADO                PIC S9(13)V9(02) VALUE ZEROS.
016300
016400 01  WS-FLAG-HEADER-VISTO            PIC 9(01) COMP VALUE ZEROS.
016500     88  HEADER-VISTO                    VALUE 1.
016600     88  HEADER-NAO-VISTO                VALUE 0.
016700 01  WS-EH-FUNDO                     PIC 9(01) COMP VALUE ZEROS.
016800     88  VEICULO-E-FUNDO                 VALUE 1.
016900     88  VEICULO-E-CARTEIRA              VALUE 0.
017000
017100 01  HEADER-SALVO.
017200     05  HS-CNPJ                     PIC X(14).
017300     05  HS-CNPJCPF                  PIC X(14).
017400     05  HS-CODCART                  PIC X(08).
017500     05  HS-CNPB                     PIC X(12).
017600     05  HS-NOME                     PIC X(40).
017700     05  HS-DTPOSICAO                PIC 9(08).
017800
017900 PROCEDURE DIVISION.
018000
018100 0000-INICIO.
018200     PERFORM 0050-CARREGA-TAB-DIARIO
018300     PERFORM 0100-ABRE-ARQUIVOS
018400     PERFORM 0200-PROCESSA-BLOCOS THRU 0299-SAI-BLOCOS
018500         UNTIL STATUS-POS = '10'
018600     PERFORM 0950-TOTAIS
018700     PERFORM 0999-FECHA-ARQUIVOS
018800     STOP RUN.
018900
019000 0050-CARREGA-TAB-DIARIO.
019100     MOVE TAB-DIARIO-VALORES TO TAB-DIARIO.
019200
019300 0100-ABRE-ARQUIVOS.
019400     OPEN INPUT POSICAO-IN
019500     IF STATUS-POS NOT = '00'
019600        DISPLAY 'PARSEPOS - POSICAO-IN NAO ABRIU - ' STATUS-POS
019700        STOP RUN.
019800     OPEN OUTPUT FUNDOS-RAW
019900     OPEN OUTPUT CARTEIRAS-RAW
020000     SET HEADER-NAO-VISTO TO TRUE
020100     PERFORM 0110-LE-PRIMEIRO.
020200
020300 0110-LE-PRIMEIRO.
020400     READ POSICAO-IN
020500          AT END MOVE '10' TO STATUS-POS.
020600
020700 0200-PROCESSA-BLOCOS.
020800     IF STATUS-POS = '10'
020900        GO TO 0299-SAI-BLOCOS.
021000     IF NOT HEADER-ROW
021100        PERFORM 0900-FATAL-SEM-HEADER.
021200     ADD 1 TO CONT-LIDOS
021300     MOVE CNPJ     TO HS-CNPJ
021400     MOVE CNPJCPF  TO HS-CNPJCPF
021500     MOVE CODCART  TO HS-CODCART
021600     MOVE CNPB     TO HS-CNPB
021700     MOVE NOME     TO HS-NOME
021800     MOVE DTPOSICAO-R TO HS-DTPOSICAO
021900     IF DTPOSICAO-R NOT NUMERIC
022000        DISPLAY 'PARSEPOS - DTPOSICAO NAO NUMERICA'
022100        DISPLAY '  EM POSICAO-IN - ' CNPJ
022200     END-IF
022300     IF HS-CNPJCPF = SPACES
022400        SET VEICULO-E-FUNDO TO TRUE
022500     ELSE
022600        SET VEICULO-E-CARTEIRA TO TRUE.
022700     SET HEADER-VISTO TO TRUE
022800     PERFORM 0300-EMITE-SERIE
022900     READ POSICAO-IN
023000          AT END MOVE '10' TO STATUS-POS.
023100     PERFORM 0120-LE-DETALHES THRU 0120-LE-DETALHES-EXIT
023200         UNTIL STATUS-POS = '10'
023300            OR HEADER-ROW.
023400     GO TO 0200-PROCESSA-BLOCOS.
023500
023600 0299-SAI-BLOCOS.
023700     CONTINUE.
023800
023900 0120-LE-DETALHES.
024000     ADD 1 TO CONT-LIDOS
024100     PERFORM 0400-EMITE-DETALHE
024200     READ POSICAO-IN
024300          AT END MOVE '10' TO STATUS-POS.
024400
024500* CADA VALOR DIARIO DE CABECALHO (PATLIQ, QUANTIDADE, VALORCOTA
024600* ...) SAI COMO UMA LINHA PROPRIA, TIPO = NOME DO VALOR.
024700 0120-LE-DETALHES-EXIT.
024800    EXIT.
024900
025000 0300-EMITE-SERIE.
025100     SET IX-TAB-DIARIO TO 1
025200     SET IX-HV-VALOR   TO 1
025300     PERFORM 0350-EMITE-UM-VALOR
025400         TAB-DIARIO-ITEM TIMES.
025500
025600* CADA VALOR DIARIO (PATLIQ, QUANTIDADE ...) MORA NO BYTE DO
025700* DETALHE QUE A TABELA HV-VALOR-TXT ENXERGA COMO UM TEXTO -
025800* REUSA A MESMA EDICAO DE VALOR DO DETALHE (0450).
025900 0350-EMITE-UM-VALOR.
026000     MOVE HV-VALOR-TXT(IX-HV-VALOR) TO VALOR-TXT
026100     PERFORM 0450-EDITA-VALOR
026200     IF VEICULO-E-FUNDO
026300        MOVE HS-CNPJ      TO SAI-CNPJ
026400        MOVE HS-NOME      TO SAI-NOME
026500        MOVE HS-DTPOSICAO TO SAI-DTPOSICAO
026600        MOVE TD-NOME(IX-TAB-DIARIO) TO SAI-TIPO
026700        MOVE WS-VALOR-EDITADO TO SAI-VALOR
026800        WRITE REG-FUNDOS-RAW
026900        ADD 1 TO CONT-FUNDOS
027000     ELSE
027100        MOVE HS-CNPJCPF   TO SAI2-CNPJCPF
027200        MOVE HS-CODCART   TO SAI2-CODCART
027300        MOVE HS-CNPB      TO SAI2-CNPB
027400        MOVE HS-NOME      TO SAI2-NOME
027500        MOVE HS-DTPOSICAO TO SAI2-DTPOSICAO
027600        MOVE TD-NOME(IX-TAB-DIARIO) TO SAI2-TIPO
027700        MOVE WS-VALOR-EDITADO TO SAI2-VALOR
027800        WRITE REG-CARTEIRAS-RAW
027900        ADD 1 TO CONT-CARTEIRAS
028000     END-IF
028100     SET IX-TAB-DIARIO UP BY 1
028200     SET IX-HV-VALOR   UP BY 1.
028300
028400 0400-EMITE-DETALHE.
028500     PERFORM 0450-EDITA-VALOR
028600     IF VEICULO-E-FUNDO
028700        MOVE HS-CNPJ      TO SAI-CNPJ
028800        MOVE HS-NOME      TO SAI-NOME
028900        MOVE HS-DTPOSICAO TO SAI-DTPOSICAO
029000        MOVE TIPO         TO SAI-TIPO
029100        MOVE ISIN         TO SAI-ISIN
029200        MOVE CNPJFUNDO    TO SAI-CNPJFUNDO
029300        MOVE QTDISPONIVEL TO SAI-QTDISPONIVEL
029400        MOVE QTGARANTIA   TO SAI-QTGARANTIA
029500        MOVE PUPOSICAO    TO SAI-PUPOSICAO
029600        MOVE WS-VALOR-EDITADO TO SAI-VALOR
029700        MOVE VALORFINDISP-TXT  TO SAI-VALORFINDISP
029800        MOVE VALORMERCADO-TXT  TO SAI-VALORMERCADO
029900        MOVE DTVENCIMENTO-R    TO SAI-DTVENCIMENTO
030000        WRITE REG-FUNDOS-RAW
030100        ADD 1 TO CONT-FUNDOS
030200     ELSE
030300        MOVE HS-CNPJCPF   TO SAI2-CNPJCPF
030400        MOVE HS-CODCART   TO SAI2-CODCART
030500        MOVE HS-CNPB      TO SAI2-CNPB
030600        MOVE HS-NOME      TO SAI2-NOME
030700        MOVE HS-DTPOSICAO TO SAI2-DTPOSICAO
030800        MOVE TIPO         TO SAI2-TIPO
030900        MOVE ISIN         TO SAI2-ISIN
031000        MOVE CNPJFUNDO    TO SAI2-CNPJFUNDO
031100        MOVE QTDISPONIVEL TO SAI2-QTDISPONIVEL
031200        MOVE QTGARANTIA   TO SAI2-QTGARANTIA
031300        MOVE PUPOSICAO    TO SAI2-PUPOSICAO
031400        MOVE WS-VALOR-EDITADO  TO SAI2-VALOR
031500        MOVE VALORFINDISP-TXT  TO SAI2-VALORFINDISP
031600        MOVE VALORMERCADO-TXT  TO SAI2-VALORMERCADO
031700        MOVE DTVENCIMENTO-R    TO SAI2-DTVENCIMENTO
031800        WRITE REG-CARTEIRAS-RAW
031900        ADD 1 TO CONT-CARTEIRAS
032000     END-IF.
032100
032200* EDICAO DE VALOR TEXTO - RETIRA 'R$' E PREFIXA '.NNN' / '-.NNN'
032300* COM ZERO, DEPOIS SEPARA SINAL, PARTE INTEIRA E DECIMAL E
032400* MONTA O NUMERICO NA MAO (SEM FUNCAO INTRINSECA, NORMA DA CASA).
032500 0450-EDITA-VALOR.
032600     MOVE VALOR-TXT TO WS-DIGITOS
032700     MOVE SPACE TO WS-SINAL
032800     INSPECT WS-DIGITOS REPLACING ALL 'R$' BY '  '
032900     MOVE ZEROS TO WS-VALOR-EDITADO
033000     MOVE ZEROS TO WS-INTEIRO-NUM
033100     MOVE ZEROS TO WS-DECIMAL-NUM
033200     IF WS-DIGITOS(1:1) = '.'
033300        STRING '0' WS-DIGITOS DELIMITED BY SIZE
033400               INTO WS-DIGITOS
033500     END-IF
033600     IF WS-DIGITOS(1:2) = '-.'
033700        STRING '-0' WS-DIGITOS(2:16) DELIMITED BY SIZE
033800               INTO WS-DIGITOS
033900     END-IF
034000     IF WS-DIGITOS(1:1) = '-'
034100        MOVE '-' TO WS-SINAL
034200        MOVE WS-DIGITOS(2:16) TO WS-DIGITOS-LIMPO
034300     ELSE
034400        MOVE WS-DIGITOS TO WS-DIGITOS-LIMPO
034500     END-IF
034600     UNSTRING WS-DIGITOS-LIMPO DELIMITED BY '.'
034700              INTO WS-INTEIRO-NUM WS-DECIMAL-NUM
034800     END-UNSTRING
034900     COMPUTE WS-VALOR-EDITADO ROUNDED =
035000             WS-INTEIRO-NUM + (WS-DECIMAL-NUM / 100)
035100     IF WS-SINAL = '-'
035200        COMPUTE WS-VALOR-EDITADO ROUNDED = WS-VALOR-EDITADO * -1
035300     END-IF.
035400
035500 0900-FATAL-SEM-HEADER.
035600     DISPLAY 'PARSEPOS - BLOCO SEM HEADER - REGISTRO ' CONT-LIDOS
035700     DISPLAY 'PARSEPOS - ERRO FATAL - PROCESSAMENTO ABORTADO'
035800     PERFORM 0999-FECHA-ARQUIVOS
035900     STOP RUN.
036000
036100 0950-TOTAIS.
036200     DISPLAY 'PARSEPOS - REGISTROS LIDOS      : ' CONT-LIDOS
036300     DISPLAY 'PARSEPOS - LINHAS EM FUNDOS-RAW  : ' CONT-FUNDOS
036400     DISPLAY 'PARSEPOS - LINHAS EM CARTEIRAS-RAW: ' CONT-CARTEIRAS
036500
036600 0999-FECHA-ARQUIVOS.
036700     CLOSE POSICAO-IN
036800     CLOSE FUNDOS-RAW
036900     CLOSE CARTEIRAS-RAW.
037000
037100
037200
037300
037400
037500
037600
037700
