000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RENTPU-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 03/06/1991.
000600 DATE-COMPILED. 03/06/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : MONTA A SERIE DE PU (CNPJFUNDO, DTPOSICAO,
001200*              PUPOSICAO) A PARTIR DAS LINHAS DE FUNDOS-COMP E
001300*              CARTEIRAS-COMP, FUNDE COM A SERIE PERSISTIDA DO
001400*              PROCESSAMENTO ANTERIOR (DADO NOVO PREVALECE),
001500*              MONTA A GRADE COMPLETA CNPJFUNDO X DATA E CALCULA
001600*              A RENTABILIDADE DIARIA POR COTA (PU).
001700* DATA : 03/06/1991
001800* VRS         DATA           DESCRICAO
001900* 1.0      03/06/1991        IMPLANTACAO
002000* 1.1      11/07/1997        VALIDACAO DE PU DIVERGENTE NA
002100*                            MESMA CHAVE - ERRO FATAL
002200* 1.2      29/12/1998        AJUSTE ANO 2000 - DTPOSICAO DE
002300*                            6 P/ 8 POSICOES
002400* 1.3      21/05/2005        GBA - GRADE COMPLETA FUNDO X
002500*                            DATA (ANTES SO GRAVAVA AS DATAS
002600*                            DO PROPRIO FUNDO)
002700* 1.4      08/10/2012        CR0269 - PU DA DATA ANTERIOR
002800*                            PASSOU A SER GRAVADO NA GRADE
002900*                            PARA CONFERENCIA DE CONTINUIDADE
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT FUNDOS-COMP ASSIGN TO FUNCMP
003500                 ORGANIZATION SEQUENTIAL
003600                 FILE STATUS STATUS-FCP.
003700
003800     SELECT CARTEIRAS-COMP ASSIGN TO CARCMP
003900                 ORGANIZATION SEQUENTIAL
004000                 FILE STATUS STATUS-CCP.
004100
004200     SELECT RETURNS-PERSISTED ASSIGN TO RETPER
004300                 ORGANIZATION SEQUENTIAL
004400                 FILE STATUS STATUS-RPE.
004500
004600     SELECT RETURNS-OUT ASSIGN TO RETOUT
004700                 ORGANIZATION SEQUENTIAL
004800                 FILE STATUS STATUS-ROU.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  FUNDOS-COMP
005300     LABEL RECORD STANDARD
005400     RECORD CONTAINS 449 CHARACTERS.
005500
005600 01  REG-FUNDOS-COMP.
005700     05  CMP-CNPJ                    PIC X(14).
005800     05  CMP-NOME                    PIC X(40).
005900     05  CMP-DTPOSICAO               PIC 9(08).
006000     05  CMP-DTPOSICAO-R REDEFINES CMP-DTPOSICAO.
006100         10  CMP-ANO-POS              PIC 9(04).
006200         10  CMP-MES-POS              PIC 9(02).
006300         10  CMP-DIA-POS              PIC 9(02).
006400     05  CMP-TIPO                    PIC X(12).
006500     05  CMP-ISIN                    PIC X(12).
006600     05  CMP-CNPJFUNDO               PIC X(14).
006700     05  CMP-QTDISPONIVEL            PIC S9(10)V9(8).
006800     05  CMP-QTGARANTIA              PIC S9(10)V9(8).
006900     05  CMP-PUPOSICAO               PIC S9(07)V9(8).
007000     05  CMP-VALOR                   PIC S9(13)V9(2).
007100     05  CMP-VALORFINDISP            PIC S9(13)V9(2).
007200     05  CMP-VALORMERCADO            PIC S9(13)V9(2).
007300     05  CMP-DTVENCIMENTO            PIC 9(08).
007400     05  CMP-VALOR-CALC              PIC S9(13)V9(2).
007500     05  CMP-VALOR-SERIE             PIC S9(13)V9(2).
007600     05  CMP-FLAG-RATEIO             PIC 9(01).
007700     05  CMP-NEW-TIPO                PIC X(12).
007800     05  CMP-ANO-VENC-TPF            PIC X(04).
007900     05  CMP-NOME-ATIVO              PIC X(40).
008000     05  CMP-NEW-NOME-ATIVO          PIC X(40).
008100     05  CMP-NEW-GESTOR              PIC X(40).
008200     05  CMP-TIPO-ATIVO-AUX          PIC X(10).
008300     05  CMP-NOME-EMISSOR            PIC X(40).
008400     05  CMP-EQUITY-STAKE            PIC S9(03)V9(8).
008500     05  CMP-COMPOSICAO              PIC S9(03)V9(8).
008600     05  FILLER                      PIC X(06).
008700
008800 FD  CARTEIRAS-COMP
008900     LABEL RECORD STANDARD
009000     RECORD CONTAINS 486 CHARACTERS.
009100
009200 01  REG-CARTEIRAS-COMP.
009300     05  CMP2-CNPJCPF                PIC X(14).
009400     05  CMP2-CODCART                PIC X(08).
009500     05  CMP2-CNPB                   PIC X(12).
009600     05  CMP2-NOME                   PIC X(40).
009700     05  CMP2-DTPOSICAO              PIC 9(08).
009800     05  CMP2-DTPOSICAO-R REDEFINES CMP2-DTPOSICAO.
009900         10  CMP2-ANO-POS             PIC 9(04).
010000         10  CMP2-MES-POS             PIC 9(02).
010100         10  CMP2-DIA-POS             PIC 9(02).
010200     05  CMP2-TIPO                   PIC X(12).
010300     05  CMP2-ISIN                   PIC X(12).
010400     05  CMP2-CNPJFUNDO              PIC X(14).
010500     05  CMP2-QTDISPONIVEL           PIC S9(10)V9(8).
010600     05  CMP2-QTGARANTIA             PIC S9(10)V9(8).
010700     05  CMP2-PUPOSICAO              PIC S9(07)V9(8).
010800     05  CMP2-VALOR                  PIC S9(13)V9(2).
010900     05  CMP2-VALORFINDISP           PIC S9(13)V9(2).
011000     05  CMP2-VALORMERCADO           PIC S9(13)V9(2).
011100     05  CMP2-DTVENCIMENTO           PIC 9(08).
011200     05  CMP2-VALOR-CALC             PIC S9(13)V9(2).
011300     05  CMP2-VALOR-SERIE            PIC S9(13)V9(2).
011400     05  CMP2-FLAG-RATEIO            PIC 9(01).
011500     05  CMP2-NEW-TIPO               PIC X(12).
011600     05  CMP2-ANO-VENC-TPF           PIC X(04).
011700     05  CMP2-NOME-ATIVO             PIC X(40).
011800     05  CMP2-NEW-NOME-ATIVO         PIC X(40).
011900     05  CMP2-NEW-GESTOR             PIC X(40).
012000     05  CMP2-TIPO-ATIVO-AUX         PIC X(10).
012100     05  CMP2-NOME-EMISSOR           PIC X(40).
012200     05  CMP2-EQUITY-STAKE           PIC S9(03)V9(8).
012300     05  CMP2-COMPOSICAO            PIC S9(03)V9(8).
012400     05  FILLER                      PIC X(23).
012500
012600 FD  RETURNS-PERSISTED
012700     LABEL RECORD STANDARD
012800     RECORD CONTAINS 51 CHARACTERS.
012900
013000 01  REG-RETURNS-PERSISTED.
013100     05  RPE-CNPJFUNDO               PIC X(14).
013200     05  RPE-DTPOSICAO               PIC 9(08).
013300     05  RPE-PUPOSICAO               PIC S9(07)V9(8).
013400     05  RPE-RENTAB                  PIC S9(03)V9(8).
013500     05  FILLER                      PIC X(03).
013600
013700 FD  RETURNS-OUT
013800     LABEL RECORD STANDARD
013900     RECORD CONTAINS 51 CHARACTERS.
014000
014100 01  REG-RETURNS-OUT.
014200     05  ROU-CNPJFUNDO               PIC X(14).
014300     05  ROU-DTPOSICAO               PIC 9(08).
014400     05  ROU-DTPOSICAO-R REDEFINES ROU-DTPOSICAO.
014500         10  ROU-ANO-POS             PIC 9(04).
014600         10  ROU-MES-POS             PIC 9(02).
014700         10  ROU-DIA-POS             PIC 9(02).
014800     05  ROU-PUPOSICAO               PIC S9(07)V9(8).
014900     05  ROU-RENTAB                  PIC S9(03)V9(8).
015000     05  FILLER                      PIC X(03).
015100
015200 WORKING-STORAGE SECTION.
015300 01  STATUS-FCP                      PIC X(02) VALUE SPACES.
015400 01  STATUS-CCP                      PIC X(02) VALUE SPACES.
015500 01  STATUS-RPE                      PIC X(02) VALUE SPACES.
015600 01  STATUS-ROU                      PIC X(02) VALUE SPACES.
015700
015800 01  CONTADORES.
015900     05  CT-PU-ATUAL                 PIC 9(07) COMP VALUE ZEROS.
016000     05  CT-PU-PERSISTIDO            PIC 9(07) COMP VALUE ZEROS.
016100     05  CT-PU-DIVERGENTE            PIC 9(07) COMP VALUE ZEROS.
016200     05  CT-GRADE-GRAVADA            PIC 9(07) COMP VALUE ZEROS.
016300
016400* SERIE MERGIDA DE PU POR CNPJFUNDO+DTPOSICAO (DADO ATUAL
016500* PREVALECE SOBRE O PERSISTIDO NA MESMA CHAVE).
016600 01  TAB-PU.
016700     05  PU-ITEM OCCURS 6000 TIMES
016800                  INDEXED BY IX-PU.
016900         10  PU-CNPJFUNDO            PIC X(14).
017000         10  PU-DTPOSICAO            PIC 9(08).
017100         10  PU-PUPOSICAO            PIC S9(07)V9(8).
017200         10  PU-ORIGEM               PIC 9(01).
017300             88  PU-ORIGEM-ATUAL          VALUE 1.
017400             88  PU-ORIGEM-PERSISTIDO     VALUE 0.
017500 77  QT-PU                           PIC 9(04) COMP VALUE ZEROS.
017600
017700* LISTA DE FUNDOS E DE DATAS DISTINTOS, USADAS PARA MONTAR A
017800* GRADE COMPLETA FUNDO X DATA.
017900 01  TAB-FUNDO-DISTINTO.
018000     05  FD-ITEM OCCURS 500 TIMES
018100                   INDEXED BY IX-FD IX-FD2.
018200         10  FD-CNPJFUNDO            PIC X(14).
018300 77  QT-FUNDO-DISTINTO               PIC 9(04) COMP VALUE ZEROS.
018400
018500 01  TAB-DATA-DISTINTA.
018600     05  DD-ITEM OCCURS 400 TIMES
018700                   INDEXED BY IX-DD IX-DD2.
018800         10  DD-DTPOSICAO            PIC 9(08).
018900 77  QT-DATA-DISTINTA                PIC 9(04) COMP VALUE ZEROS.
019000
019100* GRADE COMPLETA (PRODUTO CARTESIANO FUNDO X DATA), JA NA ORDEM
019200* DE GRAVACAO (CNPJFUNDO, DTPOSICAO CRESCENTES).
019300 01  TAB-GRADE.
019400     05  GR-ITEM OCCURS 8000 TIMES
019500                   INDEXED BY IX-GR.
019600         10  GR-CNPJFUNDO            PIC X(14).
019700         10  GR-DTPOSICAO            PIC 9(08).
019800         10  GR-PUPOSICAO            PIC S9(07)V9(8).
019900         10  GR-TEM-PU               PIC 9(01).
020000             88  GR-TEM-PU-SIM            VALUE 1.
020100             88  GR-TEM-PU-NAO            VALUE 0.
020200         10  GR-RENTAB               PIC S9(03)V9(8).
020300         10  GR-TEM-RENTAB           PIC 9(01).
020400             88  GR-TEM-RENTAB-SIM        VALUE 1.
020500             88  GR-TEM-RENTAB-NAO        VALUE 0.
020600 77  QT-GRADE                        PIC 9(05) COMP VALUE ZEROS.
020700
020800 01  WS-FLAGS.
020900     05  WS-ACHOU                    PIC 9(01) COMP VALUE ZEROS.
021000         88  ACHOU-SIM                    VALUE 1.
021100         88  ACHOU-NAO                    VALUE 0.
021200
021300 77  WS-PU-ANTERIOR                  PIC S9(07)V9(8).
021400 01  WS-TEM-PU-ANTERIOR              PIC 9(01) COMP VALUE ZEROS.
021500     88  TEM-PU-ANTERIOR-SIM              VALUE 1.
021600     88  TEM-PU-ANTERIOR-NAO              VALUE 0.
021700
021800 01  WS-TROCA-CNPJFUNDO              PIC X(14).
021900 77  WS-TROCA-DTPOSICAO              PIC 9(08).
022000 01  WS-TROCA-PUPOSICAO              PIC S9(07)V9(8).
022100
022200 PROCEDURE DIVISION.
022300
022400 0000-INICIO.
022500     PERFORM 0100-CARREGA-PU-ATUAL
022600     PERFORM 0200-CARREGA-PU-PERSISTIDO
022700     PERFORM 0300-MONTA-LISTAS-DISTINTAS
022800     PERFORM 0400-ORDENA-LISTAS
022900     PERFORM 0500-MONTA-GRADE
023000     PERFORM 0600-CALCULA-RENTAB
023100     PERFORM 0700-GRAVA-SAIDA
023200     PERFORM 0950-TOTAIS
023300     PERFORM 0999-FECHA-ARQUIVOS
023400     STOP RUN.
023500
023600* --------------------------------------------------------------
023700* CARREGA A SERIE DE PU DO PROPRIO LOTE (FUNDOS-COMP/CARTEIRAS-
023800* COMP). DUAS PU DIFERENTES PARA A MESMA CHAVE SAO ERRO FATAL.
023900* --------------------------------------------------------------
024000 0100-CARREGA-PU-ATUAL.
024100     OPEN INPUT FUNDOS-COMP CARTEIRAS-COMP
024200     IF STATUS-FCP NOT = '00' OR STATUS-CCP NOT = '00'
024300        DISPLAY 'RENTPU - ARQUIVOS COMP NAO ABRIRAM'
024400        STOP RUN
024500     END-IF
024600     READ FUNDOS-COMP
024700          AT END MOVE '10' TO STATUS-FCP.
024800     PERFORM 0110-LE-FUNDO THRU 0110-LE-FUNDO-EXIT
024900         UNTIL STATUS-FCP = '10'
025000     READ CARTEIRAS-COMP
025100          AT END MOVE '10' TO STATUS-CCP.
025200     PERFORM 0120-LE-CARTEIRA THRU 0120-LE-CARTEIRA-EXIT
025300         UNTIL STATUS-CCP = '10'
025400     CLOSE FUNDOS-COMP CARTEIRAS-COMP
025500     IF CT-PU-DIVERGENTE NOT = 0
025600        DISPLAY 'RENTPU - PU DIVERGENTE NA MESMA CHAVE - ABORT'
025700        STOP RUN.
025800
025900 0110-LE-FUNDO.
026000     IF CMP-CNPJFUNDO NOT = SPACES
026100        MOVE CMP-CNPJFUNDO  TO WS-TROCA-CNPJFUNDO
026200        MOVE CMP-DTPOSICAO  TO WS-TROCA-DTPOSICAO
026300        IF CMP-DTPOSICAO NOT NUMERIC
026400           DISPLAY 'RENTPU - DTPOSICAO NAO NUMERICA'
026500           DISPLAY '  EM FUNDOS-COMP - ' CMP-CNPJFUNDO
026600        END-IF
026700        MOVE CMP-PUPOSICAO  TO WS-TROCA-PUPOSICAO
026800        PERFORM 0130-ACRESCENTA-OU-VALIDA-PU
026900     END-IF
027000     READ FUNDOS-COMP
027100          AT END MOVE '10' TO STATUS-FCP.
027200
027300 0110-LE-FUNDO-EXIT.
027400     EXIT.
027500
027600 0120-LE-CARTEIRA.
027700     IF CMP2-CNPJFUNDO NOT = SPACES
027800        MOVE CMP2-CNPJFUNDO  TO WS-TROCA-CNPJFUNDO
027900        MOVE CMP2-DTPOSICAO  TO WS-TROCA-DTPOSICAO
028000        MOVE CMP2-PUPOSICAO  TO WS-TROCA-PUPOSICAO
028100        PERFORM 0130-ACRESCENTA-OU-VALIDA-PU
028200     END-IF
028300     READ CARTEIRAS-COMP
028400          AT END MOVE '10' TO STATUS-CCP.
028500
028600 0120-LE-CARTEIRA-EXIT.
028700     EXIT.
028800
028900 0130-ACRESCENTA-OU-VALIDA-PU.
029000     SET ACHOU-NAO TO TRUE
029100     PERFORM 0131-COMPARA-PU
029200         VARYING IX-PU FROM 1 BY 1
029300         UNTIL IX-PU > QT-PU OR ACHOU-SIM
029400     IF ACHOU-SIM
029500        IF PU-PUPOSICAO(IX-PU) NOT = WS-TROCA-PUPOSICAO
029600           ADD 1 TO CT-PU-DIVERGENTE
029700           DISPLAY 'RENTPU - PU DIVERGENTE: ' WS-TROCA-CNPJFUNDO
029800                    ' ' WS-TROCA-DTPOSICAO
029900        END-IF
030000     ELSE
030100        ADD 1 TO QT-PU
030200        SET IX-PU TO QT-PU
030300        MOVE WS-TROCA-CNPJFUNDO  TO PU-CNPJFUNDO(IX-PU)
030400        MOVE WS-TROCA-DTPOSICAO  TO PU-DTPOSICAO(IX-PU)
030500        MOVE WS-TROCA-PUPOSICAO  TO PU-PUPOSICAO(IX-PU)
030600        SET PU-ORIGEM-ATUAL(IX-PU) TO TRUE
030700        ADD 1 TO CT-PU-ATUAL
030800     END-IF.
030900
031000 0131-COMPARA-PU.
031100     IF WS-TROCA-CNPJFUNDO = PU-CNPJFUNDO(IX-PU) AND
031200        WS-TROCA-DTPOSICAO = PU-DTPOSICAO(IX-PU)
031300        SET ACHOU-SIM TO TRUE.
031400
031500* --------------------------------------------------------------
031600* CARREGA A SERIE PERSISTIDA. CHAVE JA EXISTENTE NO LOTE ATUAL
031700* NAO E SUBSTITUIDA (O DADO ATUAL JA FOI GRAVADO EM 0100 E
031800* PREVALECE); SO ENTRAM AS CHAVES QUE O LOTE ATUAL NAO TROUXE.
031900* --------------------------------------------------------------
032000 0200-CARREGA-PU-PERSISTIDO.
032100     OPEN INPUT RETURNS-PERSISTED
032200     IF STATUS-RPE NOT = '00'
032300        DISPLAY 'RENTPU - ARQUIVO RETURNS-PERSISTED NAO ABRIU'
032400        STOP RUN
032500     END-IF
032600     READ RETURNS-PERSISTED
032700          AT END MOVE '10' TO STATUS-RPE.
032800     PERFORM 0210-LE-PERSISTIDO
032900         UNTIL STATUS-RPE = '10'
033000     CLOSE RETURNS-PERSISTED.
033100
033200 0210-LE-PERSISTIDO.
033300     MOVE RPE-CNPJFUNDO TO WS-TROCA-CNPJFUNDO
033400     MOVE RPE-DTPOSICAO TO WS-TROCA-DTPOSICAO
033500     SET ACHOU-NAO TO TRUE
033600     PERFORM 0131-COMPARA-PU
033700         VARYING IX-PU FROM 1 BY 1
033800         UNTIL IX-PU > QT-PU OR ACHOU-SIM
033900     IF ACHOU-NAO
034000        ADD 1 TO QT-PU
034100        SET IX-PU TO QT-PU
034200        MOVE RPE-CNPJFUNDO       TO PU-CNPJFUNDO(IX-PU)
034300        MOVE RPE-DTPOSICAO       TO PU-DTPOSICAO(IX-PU)
034400        MOVE RPE-PUPOSICAO       TO PU-PUPOSICAO(IX-PU)
034500        SET PU-ORIGEM-PERSISTIDO(IX-PU) TO TRUE
034600        ADD 1 TO CT-PU-PERSISTIDO
034700     END-IF
034800     READ RETURNS-PERSISTED
034900          AT END MOVE '10' TO STATUS-RPE.
035000
035100* --------------------------------------------------------------
035200* LISTAS DE FUNDOS E DATAS DISTINTOS, A PARTIR DE TAB-PU.
035300* --------------------------------------------------------------
035400 0300-MONTA-LISTAS-DISTINTAS.
035500     PERFORM 0310-PROCESSA-CHAVE-PU
035600         VARYING IX-PU FROM 1 BY 1 UNTIL IX-PU > QT-PU.
035700
035800 0310-PROCESSA-CHAVE-PU.
035900     SET ACHOU-NAO TO TRUE
036000     PERFORM 0311-COMPARA-FUNDO-DISTINTO
036100         VARYING IX-FD FROM 1 BY 1
036200         UNTIL IX-FD > QT-FUNDO-DISTINTO OR ACHOU-SIM
036300     IF ACHOU-NAO
036400        ADD 1 TO QT-FUNDO-DISTINTO
036500        MOVE PU-CNPJFUNDO(IX-PU)
036600                  TO FD-CNPJFUNDO(QT-FUNDO-DISTINTO)
036700     END-IF
036800     SET ACHOU-NAO TO TRUE
036900     PERFORM 0312-COMPARA-DATA-DISTINTA
037000         VARYING IX-DD FROM 1 BY 1
037100         UNTIL IX-DD > QT-DATA-DISTINTA OR ACHOU-SIM
037200     IF ACHOU-NAO
037300        ADD 1 TO QT-DATA-DISTINTA
037400        MOVE PU-DTPOSICAO(IX-PU)
037500                  TO DD-DTPOSICAO(QT-DATA-DISTINTA)
037600     END-IF.
037700
037800 0311-COMPARA-FUNDO-DISTINTO.
037900     IF PU-CNPJFUNDO(IX-PU) = FD-CNPJFUNDO(IX-FD)
038000        SET ACHOU-SIM TO TRUE.
038100
038200 0312-COMPARA-DATA-DISTINTA.
038300     IF PU-DTPOSICAO(IX-PU) = DD-DTPOSICAO(IX-DD)
038400        SET ACHOU-SIM TO TRUE.
038500
038600* --------------------------------------------------------------
038700* ORDENA AS DUAS LISTAS POR TROCA DIRETA (BUBBLE SORT) - AS
038800* LISTAS SAO PEQUENAS (QUANTIDADE DE FUNDOS/DATAS DO LOTE).
038900* --------------------------------------------------------------
039000 0400-ORDENA-LISTAS.
039100     PERFORM 0410-ORDENA-PASSADA-FUNDO
039200         VARYING IX-FD FROM 1 BY 1
039300         UNTIL IX-FD > QT-FUNDO-DISTINTO
039400     PERFORM 0430-ORDENA-PASSADA-DATA
039500         VARYING IX-DD FROM 1 BY 1
039600         UNTIL IX-DD > QT-DATA-DISTINTA.
039700
039800 0410-ORDENA-PASSADA-FUNDO.
039900     PERFORM 0420-COMPARA-TROCA-FUNDO
040000         VARYING IX-FD2 FROM 1 BY 1
040100         UNTIL IX-FD2 > QT-FUNDO-DISTINTO - 1.
040200
040300 0420-COMPARA-TROCA-FUNDO.
040400     IF FD-CNPJFUNDO(IX-FD2) > FD-CNPJFUNDO(IX-FD2 + 1)
040500        MOVE FD-CNPJFUNDO(IX-FD2)     TO WS-TROCA-CNPJFUNDO
040600        MOVE FD-CNPJFUNDO(IX-FD2 + 1)  TO FD-CNPJFUNDO(IX-FD2)
040700        MOVE WS-TROCA-CNPJFUNDO TO FD-CNPJFUNDO(IX-FD2 + 1).
040800
040900 0430-ORDENA-PASSADA-DATA.
041000     PERFORM 0440-COMPARA-TROCA-DATA
041100         VARYING IX-DD2 FROM 1 BY 1
041200         UNTIL IX-DD2 > QT-DATA-DISTINTA - 1.
041300
041400 0440-COMPARA-TROCA-DATA.
041500     IF DD-DTPOSICAO(IX-DD2) > DD-DTPOSICAO(IX-DD2 + 1)
041600        MOVE DD-DTPOSICAO(IX-DD2)     TO WS-TROCA-DTPOSICAO
041700        MOVE DD-DTPOSICAO(IX-DD2 + 1)  TO DD-DTPOSICAO(IX-DD2)
041800        MOVE WS-TROCA-DTPOSICAO TO DD-DTPOSICAO(IX-DD2 + 1).
041900
042000* --------------------------------------------------------------
042100* GRADE COMPLETA CNPJFUNDO (ORDENADO) X DATA (ORDENADA).
042200* --------------------------------------------------------------
042300 0500-MONTA-GRADE.
042400     PERFORM 0510-MONTA-GRADE-FUNDO
042500         VARYING IX-FD FROM 1 BY 1
042600         UNTIL IX-FD > QT-FUNDO-DISTINTO.
042700
042800 0510-MONTA-GRADE-FUNDO.
042900     PERFORM 0520-MONTA-GRADE-DATA
043000         VARYING IX-DD FROM 1 BY 1
043100         UNTIL IX-DD > QT-DATA-DISTINTA.
043200
043300 0520-MONTA-GRADE-DATA.
043400     IF QT-GRADE < 8000
043500        ADD 1 TO QT-GRADE
043600        SET IX-GR TO QT-GRADE
043700        MOVE FD-CNPJFUNDO(IX-FD)  TO GR-CNPJFUNDO(IX-GR)
043800        MOVE DD-DTPOSICAO(IX-DD)  TO GR-DTPOSICAO(IX-GR)
043900        SET GR-TEM-PU-NAO(IX-GR) TO TRUE
044000        SET GR-TEM-RENTAB-NAO(IX-GR) TO TRUE
044100        SET ACHOU-NAO TO TRUE
044200        PERFORM 0530-COMPARA-PU-GRADE
044300            VARYING IX-PU FROM 1 BY 1
044400            UNTIL IX-PU > QT-PU OR ACHOU-SIM
044500        IF ACHOU-SIM
044600           MOVE PU-PUPOSICAO(IX-PU) TO GR-PUPOSICAO(IX-GR)
044700           SET GR-TEM-PU-SIM(IX-GR) TO TRUE
044800        END-IF
044900     ELSE
045000        DISPLAY 'RENTPU - TABELA DE GRADE CHEIA - LINHA '
045100                 'DESCARTADA'.
045200
045300 0530-COMPARA-PU-GRADE.
045400     IF GR-CNPJFUNDO(IX-GR) = PU-CNPJFUNDO(IX-PU) AND
045500        GR-DTPOSICAO(IX-GR) = PU-DTPOSICAO(IX-PU)
045600        SET ACHOU-SIM TO TRUE.
045700
045800* --------------------------------------------------------------
045900* RENTAB = PU(T)/PU(T-1) - 1, DENTRO DE CADA CNPJFUNDO, SEM
046000* REPETICAO DE PU QUANDO FALTA UMA DATA DA GRADE.
046100* --------------------------------------------------------------
046200 0600-CALCULA-RENTAB.
046300     MOVE SPACES TO WS-TROCA-CNPJFUNDO
046400     SET TEM-PU-ANTERIOR-NAO TO TRUE
046500     PERFORM 0610-CALCULA-RENTAB-LINHA
046600         VARYING IX-GR FROM 1 BY 1 UNTIL IX-GR > QT-GRADE.
046700
046800 0610-CALCULA-RENTAB-LINHA.
046900     IF GR-CNPJFUNDO(IX-GR) NOT = WS-TROCA-CNPJFUNDO
047000        MOVE GR-CNPJFUNDO(IX-GR) TO WS-TROCA-CNPJFUNDO
047100        SET TEM-PU-ANTERIOR-NAO TO TRUE
047200     END-IF
047300     IF TEM-PU-ANTERIOR-SIM AND GR-TEM-PU-SIM(IX-GR)
047400        IF WS-PU-ANTERIOR NOT = 0
047500           COMPUTE GR-RENTAB(IX-GR) ROUNDED =
047600                   (GR-PUPOSICAO(IX-GR) / WS-PU-ANTERIOR) - 1
047700           SET GR-TEM-RENTAB-SIM(IX-GR) TO TRUE
047800        END-IF
047900     END-IF
048000     IF GR-TEM-PU-SIM(IX-GR)
048100        MOVE GR-PUPOSICAO(IX-GR) TO WS-PU-ANTERIOR
048200        SET TEM-PU-ANTERIOR-SIM TO TRUE
048300     ELSE
048400        SET TEM-PU-ANTERIOR-NAO TO TRUE
048500     END-IF.
048600
048700 0700-GRAVA-SAIDA.
048800     OPEN OUTPUT RETURNS-OUT
048900     IF STATUS-ROU NOT = '00'
049000        DISPLAY 'RENTPU - ARQUIVO RETURNS-OUT NAO ABRIU'
049100        STOP RUN
049200     END-IF
049300     PERFORM 0710-GRAVA-LINHA-GRADE
049400         VARYING IX-GR FROM 1 BY 1 UNTIL IX-GR > QT-GRADE.
049500
049600 0710-GRAVA-LINHA-GRADE.
049700     MOVE GR-CNPJFUNDO(IX-GR)  TO ROU-CNPJFUNDO
049800     MOVE GR-DTPOSICAO(IX-GR)  TO ROU-DTPOSICAO
049900     MOVE ZEROS                TO ROU-PUPOSICAO ROU-RENTAB
050000     IF GR-TEM-PU-SIM(IX-GR)
050100        MOVE GR-PUPOSICAO(IX-GR) TO ROU-PUPOSICAO
050200     END-IF
050300     IF GR-TEM-RENTAB-SIM(IX-GR)
050400        MOVE GR-RENTAB(IX-GR)    TO ROU-RENTAB
050500     END-IF
050600     WRITE REG-RETURNS-OUT
050700     ADD 1 TO CT-GRADE-GRAVADA.
050800
050900 0950-TOTAIS.
051000     DISPLAY 'RENTPU - PU DO LOTE ATUAL       : ' CT-PU-ATUAL
051100     DISPLAY 'RENTPU - PU HERDADOS DO ANTERIOR : '
051200              CT-PU-PERSISTIDO
051300     DISPLAY 'RENTPU - CHAVES COM PU DIVERGENTE: '
051400              CT-PU-DIVERGENTE
051500     DISPLAY 'RENTPU - LINHAS DE GRADE GRAVADAS: '
051600              CT-GRADE-GRAVADA.
051700
051800 0999-FECHA-ARQUIVOS.
051900     CLOSE RETURNS-OUT.
052000
052100
052200
052300
052400
052500
052600
052700
052800
