000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CONFINTG-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 03/08/1993.
000600 DATE-COMPILED. 03/08/1993.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : CONFERE A CONSISTENCIA DOS FUNDOS E CARTEIRAS
001200*              ENRIQUECIDOS (SAIDA DO ARVINVST/COMPCOTA) EM DUAS
001300*              FRENTES - (A) O PU DA POSICAO CONTRA O VALORCOTA
001400*              DIVULGADO PELO PROPRIO FUNDO NA MESMA DATA E (B) O
001500*              SOMATORIO DO VALOR-CALC DE CADA VEICULO CONTRA O
001600*              PATRIMONIO LIQUIDO (PATLIQ) DIVULGADO - E EMITE O
001700*              RELATORIO DE EXCECOES PARA A CONTROLADORIA.
001800* DATA : 03/08/1993
001900* VRS         DATA           DESCRICAO
002000* 1.0      03/08/1993        IMPLANTACAO - CHECAGEM PU X
002100*                            VALORCOTA E SOMA X PATLIQ
002200* 1.1      18/09/1997        INCLUIDO O PARAMETRO DE
002300*                            TOLERANCIA (LIMIAR-PCT) PARA O
002400*                            DESVIO DE PATLIQ - ANTES QUALQUER
002500*                            DESVIO ERA EXCECAO
002600* 1.2      29/12/1998        AJUSTE ANO 2000 - CRITICA DE
002700*                            SECULO NAS DATAS DOS FUNDOS E
002800*                            CARTEIRAS
002900* 1.3      14/03/2006        CALCULO DO PCT-DIFF PASSA A USAR
003000*                            MODULO MANUAL (SEM FUNCAO ABS)
003100*                            PARA CONFERIR COM A PLANILHA DA
003200*                            CONTROLADORIA
003300
003400 ENVIRONMENT DIVISION.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700    SELECT FUNDOS-ENR ASSIGN TO FDENR
003800                ORGANIZATION SEQUENTIAL
003900                FILE STATUS STATUS-FEN.
004000
004100    SELECT CARTEIRAS-ENR ASSIGN TO CTENR
004200                ORGANIZATION SEQUENTIAL
004300                FILE STATUS STATUS-CEN.
004400
004500    SELECT INTEGRITY-RPT ASSIGN TO PRINTER
004600                FILE STATUS STATUS-RPT.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000* ESTES DOIS FD's SAO A MESMA SAIDA DO ARVINVST/COMPCOTA, RELIDA
005100* AQUI DUAS VEZES (NAO HA COPY NESTA CASA - O LAYOUT E REPETIDO
005200* EM CADA PROGRAMA QUE PRECISA DELE).
005300 FD  FUNDOS-ENR
005400    LABEL RECORD STANDARD
005500    RECORD CONTAINS 449 CHARACTERS.
005600
005700 01  REG-FUNDOS-ENR.
005800    05  ENR-CNPJ                    PIC X(14).
005900    05  ENR-NOME                    PIC X(40).
006000    05  ENR-DTPOSICAO               PIC 9(08).
006100    05  ENR-TIPO                    PIC X(12).
006200    05  ENR-ISIN                    PIC X(12).
006300    05  ENR-CNPJFUNDO               PIC X(14).
006400    05  ENR-QTDISPONIVEL            PIC S9(10)V9(8).
006500    05  ENR-QTGARANTIA              PIC S9(10)V9(8).
006600    05  ENR-PUPOSICAO               PIC S9(07)V9(8).
006700    05  ENR-VALOR                   PIC S9(13)V9(2).
006800    05  ENR-VALORFINDISP            PIC S9(13)V9(2).
006900    05  ENR-VALORMERCADO            PIC S9(13)V9(2).
007000    05  ENR-DTVENCIMENTO            PIC 9(08).
007100    05  ENR-DTVENCIMENTO-R REDEFINES ENR-DTVENCIMENTO.
007200        10  ENR-ANO-VENC            PIC 9(04).
007300        10  ENR-MES-VENC            PIC 9(02).
007400        10  ENR-DIA-VENC            PIC 9(02).
007500    05  ENR-VALOR-CALC              PIC S9(13)V9(2).
007600    05  ENR-VALOR-SERIE             PIC S9(13)V9(2).
007700    05  ENR-FLAG-RATEIO             PIC 9(01).
007800    05  ENR-NEW-TIPO                PIC X(12).
007900    05  ENR-ANO-VENC-TPF            PIC X(04).
008000    05  ENR-NOME-ATIVO              PIC X(40).
008100    05  ENR-NEW-NOME-ATIVO          PIC X(40).
008200    05  ENR-NEW-GESTOR              PIC X(40).
008300    05  ENR-TIPO-ATIVO-AUX          PIC X(10).
008400    05  ENR-NOME-EMISSOR            PIC X(40).
008500    05  ENR-EQUITY-STAKE            PIC S9(03)V9(8).
008600    05  ENR-COMPOSICAO              PIC S9(03)V9(8).
008700    05  FILLER                      PIC X(06).
008800
008900 FD  CARTEIRAS-ENR
009000    LABEL RECORD STANDARD
009100    RECORD CONTAINS 486 CHARACTERS.
009200
009300 01  REG-CARTEIRAS-ENR.
009400    05  ENR2-CNPJCPF                PIC X(14).
009500    05  ENR2-CODCART                PIC X(08).
009600    05  ENR2-CNPB                   PIC X(12).
009700    05  ENR2-NOME                   PIC X(40).
009800    05  ENR2-DTPOSICAO              PIC 9(08).
009900    05  ENR2-TIPO                   PIC X(12).
010000    05  ENR2-ISIN                   PIC X(12).
010100    05  ENR2-CNPJFUNDO              PIC X(14).
010200    05  ENR2-QTDISPONIVEL           PIC S9(10)V9(8).
010300    05  ENR2-QTGARANTIA             PIC S9(10)V9(8).
010400    05  ENR2-PUPOSICAO              PIC S9(07)V9(8).
010500    05  ENR2-VALOR                  PIC S9(13)V9(2).
010600    05  ENR2-VALORFINDISP           PIC S9(13)V9(2).
010700    05  ENR2-VALORMERCADO           PIC S9(13)V9(2).
010800    05  ENR2-DTVENCIMENTO           PIC 9(08).
010900    05  ENR2-VALOR-CALC             PIC S9(13)V9(2).
011000    05  ENR2-VALOR-SERIE            PIC S9(13)V9(2).
011100    05  ENR2-FLAG-RATEIO            PIC 9(01).
011200    05  ENR2-NEW-TIPO               PIC X(12).
011300    05  ENR2-ANO-VENC-TPF           PIC X(04).
011400    05  ENR2-NOME-ATIVO             PIC X(40).
011500    05  ENR2-NEW-NOME-ATIVO         PIC X(40).
011600    05  ENR2-NEW-GESTOR             PIC X(40).
011700    05  ENR2-TIPO-ATIVO-AUX         PIC X(10).
011800    05  ENR2-NOME-EMISSOR           PIC X(40).
011900    05  ENR2-EQUITY-STAKE           PIC S9(03)V9(8).
012000    05  ENR2-COMPOSICAO             PIC S9(03)V9(8).
012100    05  FILLER                      PIC X(23).
012200
012300* RELATORIO DE EXCECOES - DUAS SECOES (PU X VALORCOTA E PATLIQ
012400* FORA DA TOLERANCIA) MAIS O RESUMO FINAL. MODELADO NO RELFINAL
012500* DO SISTEMA DE NOTAS - IMPRESSORA, SEM REGISTRO DE CONTROLE.
012600 FD  INTEGRITY-RPT
012700    LABEL RECORD OMITTED.
012800
012900 01  REG-ORELATO                     PIC X(80).
013000
013100 WORKING-STORAGE SECTION.
013200 01  STATUS-FEN                      PIC X(02) VALUE SPACES.
013300 01  STATUS-CEN                      PIC X(02) VALUE SPACES.
013400 01  STATUS-RPT                      PIC X(02) VALUE SPACES.
013500
013600 01  WS-ACHOU                        PIC 9(01) COMP VALUE ZERO.
013700    88  ACHOU-SIM                    VALUE 1.
013800    88  ACHOU-NAO                    VALUE 0.
013900
014000 01  CONTADORES.
014100    05  CT-FUNDOS-LIDOS             PIC 9(07) COMP VALUE ZERO.
014200    05  CT-CARTEIRAS-LIDAS          PIC 9(07) COMP VALUE ZERO.
014300    05  CT-VALORCOTA-CARREGADAS     PIC 9(05) COMP VALUE ZERO.
014400    05  CT-GRUPOS-FORMADOS          PIC 9(05) COMP VALUE ZERO.
014500    05  CT-PU-DIVERGENTE            PIC 9(05) COMP VALUE ZERO.
014600    05  CT-PATLIQ-FORA-TOLERANCIA   PIC 9(05) COMP VALUE ZERO.
014700    05  CT-SECULO-SUSPEITO          PIC 9(05) COMP VALUE ZERO.
014800    05  CT-LINHAS-IMPRESSAS         PIC 9(05) COMP VALUE ZERO.
014900    05  CT-PAGINAS                  PIC 9(03) COMP VALUE ZERO.
015000
015100* LIMIAR-PCT E O PERCENTUAL MAXIMO DE DIFERENCA TOLERADO ENTRE O
015200* TOTAL-INVEST CALCULADO E O PATRIMONIO LIQUIDO DIVULGADO (TIPO
015300* IGUAL A PATLIQ). CARGA PADRAO E ZERO - QUALQUER DIFERENCA VIRA
015400* EXCECAO. SE A CONTROLADORIA DEFINIR UMA FAIXA DE TOLERANCIA,
015500* ALTERAR O VALUE ABAIXO (NAO HA PARAMETRO EXTERNO NESTA CASA).
015600 01  WS-PARAMETROS.
015700    05  PARM-LIMIAR-PCT             PIC S9(03)V9(8) VALUE ZEROS.
015800
015900 01  WS-CAMPOS-COMUNS.
016000    05  WS-CNPJ-ATUAL               PIC X(14).
016100    05  WS-CODCART-ATUAL            PIC X(08).
016200    05  WS-CNPJFUNDO-ATUAL          PIC X(14).
016300    05  WS-DTPOSICAO-ATUAL          PIC 9(08).
016400    05  WS-TIPO-ATUAL               PIC X(12).
016500    05  WS-ISIN-ATUAL               PIC X(12).
016600    05  WS-PUPOSICAO-ATUAL          PIC S9(07)V9(8).
016700    05  WS-VALOR-CALC-ATUAL         PIC S9(13)V9(2).
016800    05  WS-VALOR-SERIE-ATUAL        PIC S9(13)V9(2).
016900
017000 77  WS-VALOR-8DEC                   PIC S9(07)V9(8) VALUE ZEROS.
017100 77  WS-DIFF                         PIC S9(13)V9(2) VALUE ZEROS.
017200 77  WS-PCT-DIFF                     PIC S9(03)V9(8) VALUE ZEROS.
017300 77  WS-PCT-DIFF-ABS                 PIC S9(03)V9(8) VALUE ZEROS.
017400
017500* DECOMPOSICAO DA DATA PARA A CRITICA DE SECULO (MESMA TECNICA
017600* USADA NO ENRIQATV/RECORENT/RECOCUST).
017700 01  WS-DATA-CARGA                   PIC 9(08) VALUE ZEROS.
017800 01  WS-DATA-CARGA-R REDEFINES WS-DATA-CARGA.
017900    05  WS-DC-ANO                   PIC 9(04).
018000    05  WS-DC-MES                   PIC 9(02).
018100    05  WS-DC-DIA                   PIC 9(02).
018200 01  WS-SECULO                       PIC 9(02) COMP VALUE ZERO.
018300
018400* VALORCOTA DE CADA FUNDO NA DATA - USADA PARA CONFERIR O PU DAS
018500* POSICOES QUE TEM ESSE FUNDO COMO CNPJFUNDO.
018600 01  TAB-VALORCOTA.
018700    05  VALORCOTA-ITEM OCCURS 2000 TIMES INDEXED BY IX-VC.
018800        10  VC-CNPJ                 PIC X(14).
018900        10  VC-DTPOSICAO            PIC 9(08).
019000        10  VC-VALOR                PIC S9(07)V9(8).
019100 77  QT-VALORCOTA                    PIC 9(05) COMP VALUE ZERO.
019200
019300* UM REGISTRO POR VEICULO+DATA (FUNDO OU CARTEIRA) - ACUMULA O
019400* TOTAL-INVEST E GUARDA O PATLIQ DIVULGADO DO PROPRIO VEICULO.
019500 01  TAB-GRUPO.
019600    05  GRUPO-ITEM OCCURS 2000 TIMES INDEXED BY IX-GRP.
019700        10  GRP-CNPJ                PIC X(14).
019800        10  GRP-CODCART             PIC X(08).
019900        10  GRP-DTPOSICAO           PIC 9(08).
020000        10  GRP-DTPOSICAO-R REDEFINES GRP-DTPOSICAO.
020100            15  GRP-ANO-POS         PIC 9(04).
020200            15  GRP-MES-POS         PIC 9(02).
020300            15  GRP-DIA-POS         PIC 9(02).
020400        10  GRP-TOTAL-INVEST        PIC S9(13)V9(2).
020500        10  GRP-VALOR-SERIE         PIC S9(13)V9(2).
020600        10  GRP-TEM-PATLIQ          PIC 9(01).
020700            88  GRP-PATLIQ-ACHADO    VALUE 1.
020800 77  QT-GRUPO                        PIC 9(05) COMP VALUE ZERO.
020900
021000 01  CAB1.
021100    05  FILLER                      PIC X(01) VALUE SPACES.
021200    05  FILLER                      PIC X(50) VALUE
021300        'VIVEST - RELATORIO DE CONSISTENCIA - CONFINTG'.
021400    05  FILLER                      PIC X(08) VALUE SPACES.
021500    05  FILLER                      PIC X(08) VALUE 'PAG.'.
021600    05  CAB1-PAGINA                 PIC ZZ9.
021700    05  FILLER                      PIC X(10) VALUE SPACES.
021800
021900 01  CAB2-A.
022000    05  FILLER                      PIC X(01) VALUE SPACES.
022100    05  FILLER                      PIC X(60) VALUE
022200        'CHECAGEM (A) - PU DA POSICAO X VALORCOTA DO FUNDO'.
022300    05  FILLER                      PIC X(19) VALUE SPACES.
022400
022500 01  CAB3-A.
022600    05  FILLER                      PIC X(01) VALUE SPACES.
022700    05  FILLER                      PIC X(14) VALUE 'CNPJ FUNDO'.
022800    05  FILLER                      PIC X(13) VALUE 'ISIN'.
022900    05  FILLER                      PIC X(09) VALUE 'DTPOSICAO'.
023000    05  FILLER                      PIC X(15) VALUE 'PUPOSICAO'.
023100    05  FILLER                      PIC X(15) VALUE 'VALORCOTA'.
023200    05  FILLER                      PIC X(13) VALUE SPACES.
023300
023400 01  DET-PU.
023500    05  FILLER                      PIC X(01) VALUE SPACES.
023600    05  DET-PU-CNPJ                 PIC X(14).
023700    05  FILLER                      PIC X(01) VALUE SPACES.
023800    05  DET-PU-ISIN                 PIC X(12).
023900    05  DET-PU-DTPOSICAO            PIC 9(08).
024000    05  FILLER                      PIC X(01) VALUE SPACES.
024100    05  DET-PU-PUPOSICAO            PIC -9999999.99999999.
024200    05  FILLER                      PIC X(01) VALUE SPACES.
024300    05  DET-PU-VALORCOTA            PIC -9999999.99999999.
024400    05  FILLER                      PIC X(08) VALUE SPACES.
024500
024600 01  CAB2-B.
024700    05  FILLER                      PIC X(01) VALUE SPACES.
024800    05  FILLER                      PIC X(60) VALUE
024900        'CHECAGEM (B) - PATRIMONIO LIQUIDO FORA DA TOLERANCIA'.
025000    05  FILLER                      PIC X(19) VALUE SPACES.
025100
025200 01  CAB3-B.
025300    05  FILLER                      PIC X(01) VALUE SPACES.
025400    05  FILLER                 PIC X(14) VALUE 'CNPJ/CNPJCPF'.
025500    05  FILLER                      PIC X(09) VALUE 'CODCART'.
025600    05  FILLER                      PIC X(09) VALUE 'DTPOSICAO'.
025700    05  FILLER                 PIC X(16) VALUE 'TOTAL-INVEST'.
025800    05  FILLER                      PIC X(16) VALUE 'PATLIQ'.
025900    05  FILLER                      PIC X(15) VALUE 'DIFERENCA'.
026000
026100 01  DET-PATLIQ.
026200    05  FILLER                      PIC X(01) VALUE SPACES.
026300    05  DET-PL-CNPJ                 PIC X(14).
026400    05  FILLER                      PIC X(01) VALUE SPACES.
026500    05  DET-PL-CODCART              PIC X(08).
026600    05  DET-PL-DTPOSICAO            PIC 9(08).
026700    05  FILLER                      PIC X(01) VALUE SPACES.
026800    05  DET-PL-TOTAL-INVEST         PIC -9(11).99.
026900    05  FILLER                      PIC X(01) VALUE SPACES.
027000    05  DET-PL-PATLIQ               PIC -9(11).99.
027100    05  FILLER                      PIC X(01) VALUE SPACES.
027200    05  DET-PL-PCTDIFF              PIC -9.99999999.
027300    05  FILLER                      PIC X(04) VALUE SPACES.
027400
027500 01  LINHA-SUMARIO.
027600    05  FILLER                      PIC X(01) VALUE SPACES.
027700    05  FILLER                      PIC X(30) VALUE
027800        'TOTAL DE DIVERGENCIAS DE PU..'.
027900    05  SUM-PU                      PIC ZZZZ9.
028000    05  FILLER                      PIC X(05) VALUE SPACES.
028100    05  FILLER                      PIC X(30) VALUE
028200        'PATLIQ FORA DA TOLERANCIA....'.
028300    05  SUM-PL                      PIC ZZZZ9.
028400    05  FILLER                      PIC X(04) VALUE SPACES.
028500
028600 PROCEDURE DIVISION.
028700 0000-INICIO.
028800    OPEN OUTPUT INTEGRITY-RPT
028900    PERFORM 0100-CARREGA-TABELAS
029000    PERFORM 0300-VERIFICA-PU
029100    PERFORM 0400-VERIFICA-PATLIQ
029200    PERFORM 0900-SUMARIO
029300    DISPLAY 'CONFINTG - FUNDOS LIDOS......: ' CT-FUNDOS-LIDOS
029400    DISPLAY 'CONFINTG - CARTEIRAS LIDAS....: ' CT-CARTEIRAS-LIDAS
029500    DISPLAY 'CONFINTG - COTAS CARREG: ' CT-VALORCOTA-CARREGADAS
029600    DISPLAY 'CONFINTG - GRUPOS FORMADOS....: ' CT-GRUPOS-FORMADOS
029700    DISPLAY 'CONFINTG - PU DIVERGENTE......: ' CT-PU-DIVERGENTE
029800    DISPLAY 'PATLIQ FORA TOLERANCIA..: ' CT-PATLIQ-FORA-TOLERANCIA
029900    DISPLAY 'CONFINTG - SECULO SUSPEITO....: ' CT-SECULO-SUSPEITO
030000    STOP RUN.
030100
030200* PRIMEIRA PASSADA - MONTA A TABELA DE VALORCOTA DOS FUNDOS E
030300* ACUMULA O TOTAL-INVEST/PATLIQ DE CADA VEICULO+DATA.
030400 0100-CARREGA-TABELAS.
030500    OPEN INPUT FUNDOS-ENR
030600    READ FUNDOS-ENR
030700        AT END MOVE '10' TO STATUS-FEN
030800    END-READ
030900    PERFORM 0110-LE-FUNDO THRU 0110-LE-FUNDO-EXIT
031000        UNTIL STATUS-FEN = '10'
031100    CLOSE FUNDOS-ENR
031200    OPEN INPUT CARTEIRAS-ENR
031300    READ CARTEIRAS-ENR
031400        AT END MOVE '10' TO STATUS-CEN
031500    END-READ
031600    PERFORM 0150-LE-CARTEIRA
031700        UNTIL STATUS-CEN = '10'
031800    CLOSE CARTEIRAS-ENR.
031900
032000 0110-LE-FUNDO.
032100    IF ENR-DTPOSICAO NOT NUMERIC
032200       DISPLAY 'CONFINTG - DTPOSICAO NAO NUMERICA'
032300       DISPLAY '  EM FUNDOS-ENR - ' ENR-CNPJ
032400    END-IF
032500    ADD 1 TO CT-FUNDOS-LIDOS
032600    PERFORM 0115-CRITICA-SECULO-FUNDO
032700    PERFORM 0120-PROCESSA-FUNDO
032800    READ FUNDOS-ENR
032900        AT END MOVE '10' TO STATUS-FEN
033000    END-READ.
033100
033200 0110-LE-FUNDO-EXIT.
033300    EXIT.
033400
033500 0115-CRITICA-SECULO-FUNDO.
033600    MOVE ENR-DTPOSICAO TO WS-DATA-CARGA
033700    DIVIDE WS-DC-ANO BY 100 GIVING WS-SECULO
033800    IF WS-SECULO NOT = 19 AND WS-SECULO NOT = 20
033900       ADD 1 TO CT-SECULO-SUSPEITO
034000    END-IF.
034100
034200 0120-PROCESSA-FUNDO.
034300    MOVE ENR-CNPJ TO WS-CNPJ-ATUAL
034400    MOVE SPACES TO WS-CODCART-ATUAL
034500    MOVE ENR-DTPOSICAO TO WS-DTPOSICAO-ATUAL
034600    MOVE ENR-TIPO TO WS-TIPO-ATUAL
034700    INSPECT WS-TIPO-ATUAL CONVERTING
034800        'abcdefghijklmnopqrstuvwxyz' TO
034900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035000    MOVE ENR-VALOR-CALC TO WS-VALOR-CALC-ATUAL
035100    MOVE ENR-VALOR-SERIE TO WS-VALOR-SERIE-ATUAL
035200    IF WS-TIPO-ATUAL = 'VALORCOTA'
035300       PERFORM 0125-CARREGA-VALORCOTA
035400    END-IF
035500    PERFORM 0130-ACUMULA-GRUPO.
035600
035700 0125-CARREGA-VALORCOTA.
035800    ADD 1 TO QT-VALORCOTA
035900    IF QT-VALORCOTA > 2000
036000       DISPLAY 'TABELA DE VALORCOTA CHEIA - LINHA PERDIDA'
036100       SUBTRACT 1 FROM QT-VALORCOTA
036200    ELSE
036300       SET IX-VC TO QT-VALORCOTA
036400       MOVE ENR-CNPJ TO VC-CNPJ (IX-VC)
036500       MOVE ENR-DTPOSICAO TO VC-DTPOSICAO (IX-VC)
036600       MOVE ENR-VALOR TO WS-VALOR-8DEC
036700       MOVE WS-VALOR-8DEC TO VC-VALOR (IX-VC)
036800       ADD 1 TO CT-VALORCOTA-CARREGADAS
036900    END-IF.
037000
037100* CARTEIRA USA O CNPJCPF DO VEICULO COMO CNPJ DO GRUPO - O
037200* CAMPO JA CHEGA ZERO-PADDED A 14 POSICOES DESDE O ARVINVST.
037300 0150-LE-CARTEIRA.
037400    ADD 1 TO CT-CARTEIRAS-LIDAS
037500    PERFORM 0155-CRITICA-SECULO-CARTEIRA
037600    PERFORM 0160-PROCESSA-CARTEIRA
037700    READ CARTEIRAS-ENR
037800        AT END MOVE '10' TO STATUS-CEN
037900    END-READ.
038000
038100 0155-CRITICA-SECULO-CARTEIRA.
038200    MOVE ENR2-DTPOSICAO TO WS-DATA-CARGA
038300    DIVIDE WS-DC-ANO BY 100 GIVING WS-SECULO
038400    IF WS-SECULO NOT = 19 AND WS-SECULO NOT = 20
038500       ADD 1 TO CT-SECULO-SUSPEITO
038600    END-IF.
038700
038800 0160-PROCESSA-CARTEIRA.
038900    MOVE ENR2-CNPJCPF TO WS-CNPJ-ATUAL
039000    MOVE ENR2-CODCART TO WS-CODCART-ATUAL
039100    MOVE ENR2-DTPOSICAO TO WS-DTPOSICAO-ATUAL
039200    MOVE ENR2-TIPO TO WS-TIPO-ATUAL
039300    INSPECT WS-TIPO-ATUAL CONVERTING
039400        'abcdefghijklmnopqrstuvwxyz' TO
039500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039600    MOVE ENR2-VALOR-CALC TO WS-VALOR-CALC-ATUAL
039700    MOVE ENR2-VALOR-SERIE TO WS-VALOR-SERIE-ATUAL
039800    PERFORM 0130-ACUMULA-GRUPO.
039900
040000* PROCURA A CHAVE CNPJ+CODCART+DTPOSICAO JA ACUMULADA; SE NAO
040100* ACHAR, ABRE NOVA LINHA NA TABELA DE GRUPOS.
040200 0130-ACUMULA-GRUPO.
040300    SET ACHOU-NAO TO TRUE
040400    SET IX-GRP TO 1
040500    PERFORM 0131-TESTA-CHAVE-GRUPO
040600        VARYING IX-GRP FROM 1 BY 1
040700        UNTIL IX-GRP > QT-GRUPO OR ACHOU-SIM
040800    IF ACHOU-SIM
040900       SET IX-GRP DOWN BY 1
041000       ADD WS-VALOR-CALC-ATUAL TO GRP-TOTAL-INVEST (IX-GRP)
041100       IF WS-TIPO-ATUAL = 'PATLIQ'
041200          MOVE WS-VALOR-SERIE-ATUAL TO GRP-VALOR-SERIE (IX-GRP)
041300          SET GRP-PATLIQ-ACHADO (IX-GRP) TO TRUE
041400       END-IF
041500    ELSE
041600       ADD 1 TO QT-GRUPO
041700       IF QT-GRUPO > 2000
041800          DISPLAY 'TABELA DE GRUPOS CHEIA - LINHA PERDIDA'
041900          SUBTRACT 1 FROM QT-GRUPO
042000       ELSE
042100          SET IX-GRP TO QT-GRUPO
042200          ADD 1 TO CT-GRUPOS-FORMADOS
042300          MOVE WS-CNPJ-ATUAL TO GRP-CNPJ (IX-GRP)
042400          MOVE WS-CODCART-ATUAL TO GRP-CODCART (IX-GRP)
042500          MOVE WS-DTPOSICAO-ATUAL TO GRP-DTPOSICAO (IX-GRP)
042600          MOVE WS-VALOR-CALC-ATUAL TO GRP-TOTAL-INVEST (IX-GRP)
042700          MOVE ZEROS TO GRP-VALOR-SERIE (IX-GRP)
042800          MOVE ZERO TO GRP-TEM-PATLIQ (IX-GRP)
042900          IF WS-TIPO-ATUAL = 'PATLIQ'
043000             MOVE WS-VALOR-SERIE-ATUAL TO GRP-VALOR-SERIE (IX-GRP)
043100             SET GRP-PATLIQ-ACHADO (IX-GRP) TO TRUE
043200          END-IF
043300       END-IF
043400    END-IF.
043500
043600 0131-TESTA-CHAVE-GRUPO.
043700    IF GRP-CNPJ (IX-GRP) = WS-CNPJ-ATUAL
043800       AND GRP-CODCART (IX-GRP) = WS-CODCART-ATUAL
043900       AND GRP-DTPOSICAO (IX-GRP) = WS-DTPOSICAO-ATUAL
044000       SET ACHOU-SIM TO TRUE
044100    END-IF.
044200
044300* SEGUNDA PASSADA - RELE OS DOIS ARQUIVOS E, PARA CADA POSICAO
044400* QUE TEM CNPJFUNDO PREENCHIDO, CONFERE O PU CONTRA O VALORCOTA
044500* DO FUNDO NA MESMA DATA (CHECAGEM A).
044600 0300-VERIFICA-PU.
044700    MOVE SPACES TO STATUS-FEN
044800    OPEN INPUT FUNDOS-ENR
044900    READ FUNDOS-ENR
045000        AT END MOVE '10' TO STATUS-FEN
045100    END-READ
045200    PERFORM 0310-LE-FUNDO-PU
045300        UNTIL STATUS-FEN = '10'
045400    CLOSE FUNDOS-ENR
045500    MOVE SPACES TO STATUS-CEN
045600    OPEN INPUT CARTEIRAS-ENR
045700    READ CARTEIRAS-ENR
045800        AT END MOVE '10' TO STATUS-CEN
045900    END-READ
046000    PERFORM 0350-LE-CARTEIRA-PU
046100        UNTIL STATUS-CEN = '10'
046200    CLOSE CARTEIRAS-ENR.
046300
046400 0310-LE-FUNDO-PU.
046500    IF ENR-CNPJFUNDO NOT = SPACES AND
046600       ENR-CNPJFUNDO NOT = ZEROS
046700       MOVE ENR-CNPJFUNDO TO WS-CNPJFUNDO-ATUAL
046800       MOVE ENR-DTPOSICAO TO WS-DTPOSICAO-ATUAL
046900       MOVE ENR-PUPOSICAO TO WS-PUPOSICAO-ATUAL
047000       MOVE ENR-CNPJ TO WS-CNPJ-ATUAL
047100       MOVE ENR-ISIN TO WS-ISIN-ATUAL
047200       PERFORM 0320-TESTA-VALORCOTA
047300    END-IF
047400    READ FUNDOS-ENR
047500        AT END MOVE '10' TO STATUS-FEN
047600    END-READ.
047700
047800 0350-LE-CARTEIRA-PU.
047900    IF ENR2-CNPJFUNDO NOT = SPACES AND
048000       ENR2-CNPJFUNDO NOT = ZEROS
048100       MOVE ENR2-CNPJFUNDO TO WS-CNPJFUNDO-ATUAL
048200       MOVE ENR2-DTPOSICAO TO WS-DTPOSICAO-ATUAL
048300       MOVE ENR2-PUPOSICAO TO WS-PUPOSICAO-ATUAL
048400       MOVE ENR2-CNPJCPF TO WS-CNPJ-ATUAL
048500       MOVE ENR2-ISIN TO WS-ISIN-ATUAL
048600       PERFORM 0320-TESTA-VALORCOTA
048700    END-IF
048800    READ CARTEIRAS-ENR
048900        AT END MOVE '10' TO STATUS-CEN
049000    END-READ.
049100
049200 0320-TESTA-VALORCOTA.
049300    SET ACHOU-NAO TO TRUE
049400    SET IX-VC TO 1
049500    PERFORM 0321-TESTA-CHAVE-VALORCOTA
049600        VARYING IX-VC FROM 1 BY 1
049700        UNTIL IX-VC > QT-VALORCOTA OR ACHOU-SIM
049800    IF ACHOU-SIM
049900       SET IX-VC DOWN BY 1
050000       IF WS-PUPOSICAO-ATUAL NOT = VC-VALOR (IX-VC)
050100          PERFORM 0330-IMPRIME-PU
050200       END-IF
050300    END-IF.
050400
050500 0321-TESTA-CHAVE-VALORCOTA.
050600    IF VC-CNPJ (IX-VC) = WS-CNPJFUNDO-ATUAL
050700       AND VC-DTPOSICAO (IX-VC) = WS-DTPOSICAO-ATUAL
050800       SET ACHOU-SIM TO TRUE
050900    END-IF.
051000
051100 0330-IMPRIME-PU.
051200    IF CT-LINHAS-IMPRESSAS = ZERO
051300       OR CT-LINHAS-IMPRESSAS >= 50
051400       PERFORM 0920-CABECALHO-A
051500    END-IF
051600    MOVE WS-CNPJFUNDO-ATUAL TO DET-PU-CNPJ
051700    MOVE WS-ISIN-ATUAL TO DET-PU-ISIN
051800    MOVE WS-DTPOSICAO-ATUAL TO DET-PU-DTPOSICAO
051900    MOVE WS-PUPOSICAO-ATUAL TO DET-PU-PUPOSICAO
052000    MOVE VC-VALOR (IX-VC) TO DET-PU-VALORCOTA
052100    WRITE REG-ORELATO FROM DET-PU AFTER 1
052200    ADD 1 TO CT-LINHAS-IMPRESSAS
052300    ADD 1 TO CT-PU-DIVERGENTE.
052400
052500 0920-CABECALHO-A.
052600    ADD 1 TO CT-PAGINAS
052700    MOVE CT-PAGINAS TO CAB1-PAGINA
052800    WRITE REG-ORELATO FROM CAB1 AFTER PAGE
052900    WRITE REG-ORELATO FROM CAB2-A AFTER 2
053000    WRITE REG-ORELATO FROM CAB3-A AFTER 2
053100    MOVE ZERO TO CT-LINHAS-IMPRESSAS.
053200
053300* TERCEIRA ETAPA - PERCORRE A TABELA DE GRUPOS E CONFERE O
053400* TOTAL-INVEST CONTRA O PATLIQ DIVULGADO (CHECAGEM B).
053500 0400-VERIFICA-PATLIQ.
053600    MOVE ZERO TO CT-LINHAS-IMPRESSAS
053700    PERFORM 0410-TESTA-GRUPO THRU 0410-TESTA-GRUPO-EXIT
053800        VARYING IX-GRP FROM 1 BY 1
053900        UNTIL IX-GRP > QT-GRUPO.
054000
054100 0410-TESTA-GRUPO.
054200    IF GRP-PATLIQ-ACHADO (IX-GRP)
054300       COMPUTE WS-DIFF = GRP-TOTAL-INVEST (IX-GRP)
054400                       - GRP-VALOR-SERIE (IX-GRP)
054500       IF GRP-VALOR-SERIE (IX-GRP) NOT = ZERO
054600          DIVIDE WS-DIFF BY GRP-VALOR-SERIE (IX-GRP)
054700              GIVING WS-PCT-DIFF
054800       ELSE
054900          MOVE ZERO TO WS-PCT-DIFF
055000       END-IF
055100       PERFORM 0415-CALCULA-ABS
055200       IF WS-PCT-DIFF-ABS > PARM-LIMIAR-PCT
055300          PERFORM 0420-IMPRIME-PATLIQ
055400       END-IF
055500    END-IF.
055600
055700 0410-TESTA-GRUPO-EXIT.
055800    EXIT.
055900
056000 0415-CALCULA-ABS.
056100    IF WS-PCT-DIFF < ZERO
056200       COMPUTE WS-PCT-DIFF-ABS = ZERO - WS-PCT-DIFF
056300    ELSE
056400       MOVE WS-PCT-DIFF TO WS-PCT-DIFF-ABS
056500    END-IF.
056600
056700 0420-IMPRIME-PATLIQ.
056800    IF CT-LINHAS-IMPRESSAS = ZERO
056900       OR CT-LINHAS-IMPRESSAS >= 50
057000       PERFORM 0925-CABECALHO-B
057100    END-IF
057200    MOVE GRP-CNPJ (IX-GRP) TO DET-PL-CNPJ
057300    MOVE GRP-CODCART (IX-GRP) TO DET-PL-CODCART
057400    MOVE GRP-DTPOSICAO (IX-GRP) TO DET-PL-DTPOSICAO
057500    MOVE GRP-TOTAL-INVEST (IX-GRP) TO DET-PL-TOTAL-INVEST
057600    MOVE GRP-VALOR-SERIE (IX-GRP) TO DET-PL-PATLIQ
057700    MOVE WS-PCT-DIFF TO DET-PL-PCTDIFF
057800    WRITE REG-ORELATO FROM DET-PATLIQ AFTER 1
057900    ADD 1 TO CT-LINHAS-IMPRESSAS
058000    ADD 1 TO CT-PATLIQ-FORA-TOLERANCIA.
058100
058200 0925-CABECALHO-B.
058300    ADD 1 TO CT-PAGINAS
058400    MOVE CT-PAGINAS TO CAB1-PAGINA
058500    WRITE REG-ORELATO FROM CAB1 AFTER PAGE
058600    WRITE REG-ORELATO FROM CAB2-B AFTER 2
058700    WRITE REG-ORELATO FROM CAB3-B AFTER 2
058800    MOVE ZERO TO CT-LINHAS-IMPRESSAS.
058900
059000 0900-SUMARIO.
059100    MOVE CT-PU-DIVERGENTE TO SUM-PU
059200    MOVE CT-PATLIQ-FORA-TOLERANCIA TO SUM-PL
059300    WRITE REG-ORELATO FROM LINHA-SUMARIO AFTER 3
059400    CLOSE INTEGRITY-RPT.
059500
059600
059700
059800
059900
060000
060100
060200
060300
060400
