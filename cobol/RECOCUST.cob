000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECOCUST-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 15/01/1992.
000600 DATE-COMPILED. 15/01/1992.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : A PARTIR DOS FUNDOS E CARTEIRAS ENRIQUECIDOS (SAIDA
001200*              DO ARVINVST/COMPCOTA), SEPARA AS POSICOES DE TITULO
001300*              PUBLICO, OPERACAO COMPROMISSADA E TERMO DE RENDA
001400*              FIXA (NEW-TIPO TPF/OVER/TERMORF), SOMA A QUANTIDADE
001500*              DISPONIVEL+GARANTIA POR CNPJ+ATIVO+DATA E CONFERE
001600*              CONTRA OS EXTRATOS DE CUSTODIA DA SELIC E DA CETIP,
001700*              BAIXADOS PELA TESOURARIA, GRAVANDO AS DIFERENCAS.
001800* DATA : 15/01/1992
001900* VRS         DATA           DESCRICAO
002000* 1.0      15/01/1992        IMPLANTACAO - CONCILIACAO SELIC/CETIP
002100* 1.1      11/11/1996        INCLUI TERMORF NA FAIXA DE NEW-TIPO
002200*                            CONCILIADA
002300* 1.2      29/12/1998        AJUSTE ANO 2000 - CRITICA DE SECULO
002400*                            NAS DATAS DOS EXTRATOS
002500* 1.3      06/05/2003        CODIGO CETIP PASSA A SER FORMATADO
002600*                            COM HIFEN NA PROPRIA CARGA DA TABELA
002700* 1.4      23/07/2014        CR0377 - INCLUIDA CRITICA DE
002800*                            QUANTIDADE DISPONIVEL NEGATIVA
002900*                            NO EXTRATO CETIP/SELIC
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400    SELECT FUNDOS-ENR ASSIGN TO FDENR
003500                ORGANIZATION SEQUENTIAL
003600                FILE STATUS STATUS-FEN.
003700
003800    SELECT CARTEIRAS-ENR ASSIGN TO CTENR
003900                ORGANIZATION SEQUENTIAL
004000                FILE STATUS STATUS-CEN.
004100
004200    SELECT CRT-BRAD ASSIGN TO CRTBRAD
004300                ORGANIZATION SEQUENTIAL
004400                FILE STATUS STATUS-BRD.
004500
004600    SELECT CUSTODIA-SELIC ASSIGN TO CUSSEL
004700                ORGANIZATION SEQUENTIAL
004800                FILE STATUS STATUS-SEL.
004900
005000    SELECT CUSTODIA-CETIP ASSIGN TO CUSCET
005100                ORGANIZATION SEQUENTIAL
005200                FILE STATUS STATUS-CET.
005300
005400    SELECT RECON-SELIC ASSIGN TO RCSELIC
005500                ORGANIZATION SEQUENTIAL
005600                FILE STATUS STATUS-RCS.
005700
005800    SELECT RECON-CETIP ASSIGN TO RCCETIP
005900                ORGANIZATION SEQUENTIAL
006000                FILE STATUS STATUS-RCC.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400* ESTES DOIS FD's SAO A MESMA SAIDA DO ARVINVST/COMPCOTA, RELIDA
006500* AQUI PARA SELECIONAR SO AS POSICOES DE RENDA FIXA CUSTODIADA
006600* (NAO HA COPY NESTA CASA - O LAYOUT E REPETIDO EM CADA PROGRAMA).
006700 FD  FUNDOS-ENR
006800    LABEL RECORD STANDARD
006900    RECORD CONTAINS 449 CHARACTERS.
007000
007100 01  REG-FUNDOS-ENR.
007200    05  ENR-CNPJ                    PIC X(14).
007300    05  ENR-NOME                    PIC X(40).
007400    05  ENR-DTPOSICAO               PIC 9(08).
007500    05  ENR-TIPO                    PIC X(12).
007600    05  ENR-ISIN                    PIC X(12).
007700    05  ENR-CNPJFUNDO               PIC X(14).
007800    05  ENR-QTDISPONIVEL            PIC S9(10)V9(8).
007900    05  ENR-QTGARANTIA              PIC S9(10)V9(8).
008000    05  ENR-PUPOSICAO               PIC S9(07)V9(8).
008100    05  ENR-VALOR                   PIC S9(13)V9(2).
008200    05  ENR-VALORFINDISP            PIC S9(13)V9(2).
008300    05  ENR-VALORMERCADO            PIC S9(13)V9(2).
008400    05  ENR-DTVENCIMENTO            PIC 9(08).
008500    05  ENR-VALOR-CALC              PIC S9(13)V9(2).
008600    05  ENR-VALOR-SERIE             PIC S9(13)V9(2).
008700    05  ENR-FLAG-RATEIO             PIC 9(01).
008800    05  ENR-NEW-TIPO                PIC X(12).
008900    05  ENR-ANO-VENC-TPF            PIC X(04).
009000    05  ENR-NOME-ATIVO              PIC X(40).
009100    05  ENR-NEW-NOME-ATIVO          PIC X(40).
009200    05  ENR-NEW-GESTOR              PIC X(40).
009300    05  ENR-TIPO-ATIVO-AUX          PIC X(10).
009400    05  ENR-NOME-EMISSOR            PIC X(40).
009500    05  ENR-EQUITY-STAKE            PIC S9(03)V9(8).
009600    05  ENR-COMPOSICAO              PIC S9(03)V9(8).
009700    05  FILLER                      PIC X(06).
009800
009900 FD  CARTEIRAS-ENR
010000    LABEL RECORD STANDARD
010100    RECORD CONTAINS 486 CHARACTERS.
010200
010300 01  REG-CARTEIRAS-ENR.
010400    05  ENR2-CNPJCPF                PIC X(14).
010500    05  ENR2-CODCART                PIC X(08).
010600    05  ENR2-CNPB                   PIC X(12).
010700    05  ENR2-NOME                   PIC X(40).
010800    05  ENR2-DTPOSICAO              PIC 9(08).
010900    05  ENR2-TIPO                   PIC X(12).
011000    05  ENR2-ISIN                   PIC X(12).
011100    05  ENR2-CNPJFUNDO              PIC X(14).
011200    05  ENR2-QTDISPONIVEL           PIC S9(10)V9(8).
011300    05  ENR2-QTGARANTIA             PIC S9(10)V9(8).
011400    05  ENR2-PUPOSICAO              PIC S9(07)V9(8).
011500    05  ENR2-VALOR                  PIC S9(13)V9(2).
011600    05  ENR2-VALORFINDISP           PIC S9(13)V9(2).
011700    05  ENR2-VALORMERCADO           PIC S9(13)V9(2).
011800    05  ENR2-DTVENCIMENTO           PIC 9(08).
011900    05  ENR2-VALOR-CALC             PIC S9(13)V9(2).
012000    05  ENR2-VALOR-SERIE            PIC S9(13)V9(2).
012100    05  ENR2-FLAG-RATEIO            PIC 9(01).
012200    05  ENR2-NEW-TIPO               PIC X(12).
012300    05  ENR2-ANO-VENC-TPF           PIC X(04).
012400    05  ENR2-NOME-ATIVO             PIC X(40).
012500    05  ENR2-NEW-NOME-ATIVO         PIC X(40).
012600    05  ENR2-NEW-GESTOR             PIC X(40).
012700    05  ENR2-TIPO-ATIVO-AUX         PIC X(10).
012800    05  ENR2-NOME-EMISSOR           PIC X(40).
012900    05  ENR2-EQUITY-STAKE           PIC S9(03)V9(8).
013000    05  ENR2-COMPOSICAO             PIC S9(03)V9(8).
013100    05  FILLER                      PIC X(23).
013200
013300* MAPA DE CONTAS DE CUSTODIA DO BANCO LIQUIDANTE, UMA LINHA POR
013400* CNPJ. O CODIGO CETIP VEM CRU (8 DIGITOS) - O HIFEN E MONTADO NA
013500* CARGA (0120-FORMATA-CETIP), NUNCA GRAVADO NESTE ARQUIVO.
013600 FD  CRT-BRAD
013700    LABEL RECORD STANDARD
013800    RECORD CONTAINS 38 CHARACTERS.
013900
014000 01  REG-CRT-BRAD.
014100    05  BRD-CNPJ                    PIC X(14).
014200    05  BRD-SELIC                   PIC X(10).
014300    05  BRD-CETIP-CRU               PIC X(08).
014400    05  FILLER                      PIC X(06).
014500
014600 01  REG-CRT-BRAD-R REDEFINES REG-CRT-BRAD.
014700    05  BRD2-CNPJ                   PIC X(14).
014800    05  BRD2-SELIC                  PIC X(10).
014900    05  BRD2-CETIP-7                PIC X(07).
015000    05  BRD2-CETIP-1                PIC X(01).
015100    05  FILLER                      PIC X(06).
015200
015300* EXTRATO DE FECHAMENTO DE CUSTODIA DA SELIC, UMA LINHA POR CONTA+
015400* TITULO+DIA.
015500 FD  CUSTODIA-SELIC
015600    LABEL RECORD STANDARD
015700    RECORD CONTAINS 110 CHARACTERS.
015800
015900 01  REG-CUSTODIA-SELIC.
016000    05  SEL-CONTA                   PIC X(10).
016100    05  SEL-DATA-REF                PIC 9(08).
016200    05  SEL-ISIN                    PIC X(12).
016300    05  SEL-FECHAMENTO              PIC S9(10)V9(8).
016400    05  SEL-ABERTURA                PIC S9(10)V9(8).
016500    05  SEL-TITULO-VENC             PIC 9(08).
016600    05  SEL-TITULO-NOME             PIC X(20).
016700    05  SEL-TITULO-COD              PIC X(10).
016800    05  FILLER                      PIC X(06).
016900
017000 01  REG-CUSTODIA-SELIC-R REDEFINES REG-CUSTODIA-SELIC.
017100    05  SEL2-CONTA                  PIC X(10).
017200    05  SEL2-DATA-REF-R.
017300        10  SEL2-DATA-REF-ANO       PIC 9(04).
017400        10  SEL2-DATA-REF-MES       PIC 9(02).
017500        10  SEL2-DATA-REF-DIA       PIC 9(02).
017600    05  FILLER                      PIC X(92).
017700
017800* EXTRATO DE POSICAO DA CETIP, UMA LINHA POR CODIGO+ATIVO+DIA.
017900 FD  CUSTODIA-CETIP
018000    LABEL RECORD STANDARD
018100    RECORD CONTAINS 107 CHARACTERS.
018200
018300 01  REG-CUSTODIA-CETIP.
018400    05  CET-CODIGO                  PIC X(09).
018500    05  CET-DATA                    PIC 9(08).
018600    05  CET-FUNDO-IF                PIC X(12).
018700    05  CET-TIPO-IF                 PIC X(10).
018800    05  CET-QUANTIDADE              PIC S9(10)V9(8).
018900    05  CET-PU                      PIC S9(07)V9(8).
019000    05  CET-FINANCEIRO              PIC S9(13)V9(2).
019100    05  CET-TIPO-POSICAO            PIC X(15).
019200    05  FILLER                      PIC X(05).
019300
019400 01  REG-CUSTODIA-CETIP-R REDEFINES REG-CUSTODIA-CETIP.
019500    05  CET2-CODIGO                 PIC X(09).
019600    05  CET2-DATA-R.
019700        10  CET2-DATA-ANO           PIC 9(04).
019800        10  CET2-DATA-MES           PIC 9(02).
019900        10  CET2-DATA-DIA           PIC 9(02).
020000    05  FILLER                      PIC X(90).
020100
020200* SAIDA DA CONCILIACAO CONTRA A SELIC.
020300 FD  RECON-SELIC
020400    LABEL RECORD STANDARD
020500    RECORD CONTAINS 104 CHARACTERS.
020600
020700 01  REG-RECON-SELIC.
020800    05  RCS-CNPJ                    PIC X(14).
020900    05  RCS-ISIN                    PIC X(12).
021000    05  RCS-DTPOSICAO               PIC 9(08).
021100    05  RCS-SELIC                   PIC X(10).
021200    05  RCS-QT-TOTAL                PIC S9(10)V9(8).
021300    05  RCS-QT-CUSTODIA             PIC S9(10)V9(8).
021400    05  RCS-DIFERENCA               PIC S9(10)V9(8).
021500    05  FILLER                      PIC X(06).
021600
021700* SAIDA DA CONCILIACAO CONTRA A CETIP.
021800 FD  RECON-CETIP
021900    LABEL RECORD STANDARD
022000    RECORD CONTAINS 101 CHARACTERS.
022100
022200 01  REG-RECON-CETIP.
022300    05  RCC-CNPJ                    PIC X(14).
022400    05  RCC-ISIN                    PIC X(12).
022500    05  RCC-DTPOSICAO               PIC 9(08).
022600    05  RCC-CETIP                   PIC X(09).
022700    05  RCC-QT-TOTAL                PIC S9(10)V9(8).
022800    05  RCC-QT-CUSTODIA             PIC S9(10)V9(8).
022900    05  RCC-DIFERENCA               PIC S9(10)V9(8).
023000    05  FILLER                      PIC X(04).
023100
023200 WORKING-STORAGE SECTION.
023300 01  STATUS-FEN                      PIC X(02) VALUE SPACES.
023400 01  STATUS-CEN                      PIC X(02) VALUE SPACES.
023500 01  STATUS-BRD                      PIC X(02) VALUE SPACES.
023600 01  STATUS-SEL                      PIC X(02) VALUE SPACES.
023700 01  STATUS-CET                      PIC X(02) VALUE SPACES.
023800 01  STATUS-RCS                      PIC X(02) VALUE SPACES.
023900 01  STATUS-RCC                      PIC X(02) VALUE SPACES.
024000
024100 01  CONTADORES.
024200    05  CT-FUNDOS-LIDOS             PIC 9(07) COMP VALUE ZEROS.
024300    05  CT-CARTEIRAS-LIDAS          PIC 9(07) COMP VALUE ZEROS.
024400    05  CT-POSICOES-RENDA-FIXA      PIC 9(07) COMP VALUE ZEROS.
024500    05  CT-CRTBRAD-LIDOS            PIC 9(07) COMP VALUE ZEROS.
024600    05  CT-SELIC-LIDOS              PIC 9(07) COMP VALUE ZEROS.
024700    05  CT-CETIP-LIDOS              PIC 9(07) COMP VALUE ZEROS.
024800    05  CT-SELIC-GRAVADOS           PIC 9(07) COMP VALUE ZEROS.
024900    05  CT-CETIP-GRAVADOS           PIC 9(07) COMP VALUE ZEROS.
025000    05  CT-SEM-CONTA-SELIC          PIC 9(07) COMP VALUE ZEROS.
025100    05  CT-SEM-CONTA-CETIP          PIC 9(07) COMP VALUE ZEROS.
025200    05  CT-SECULO-SUSPEITO          PIC 9(07) COMP VALUE ZEROS.
025300
025400* POSICOES DE RENDA FIXA CUSTODIADA, SOMADAS POR CNPJ+ATIVO+DATA.
025500 01  TAB-POSICAO.
025600    05  TAB-PS-ITEM OCCURS 4000 TIMES
025700                  INDEXED BY IX-POS.
025800        10  PS-CNPJ                 PIC X(14).
025900        10  PS-ISIN                 PIC X(12).
026000        10  PS-DTPOSICAO            PIC 9(08).
026100        10  PS-QT-TOTAL             PIC S9(10)V9(8).
026200 77  QT-POSICAO                      PIC 9(05) COMP VALUE ZEROS.
026300
026400* MAPA CNPJ -> CONTA SELIC / CODIGO CETIP (JA FORMATADO).
026500 01  TAB-CRTBRAD.
026600    05  TAB-BRD-ITEM OCCURS 300 TIMES
026700                  INDEXED BY IX-BRD.
026800        10  TB-CNPJ                 PIC X(14).
026900        10  TB-SELIC                PIC X(10).
027000        10  TB-CETIP                PIC X(09).
027100 77  QT-CRTBRAD                      PIC 9(05) COMP VALUE ZEROS.
027200
027300* EXTRATO SELIC SOMADO POR CONTA+DATA-REF+ISIN.
027400 01  TAB-SELIC-STMT.
027500    05  TAB-SEL-ITEM OCCURS 4000 TIMES
027600                  INDEXED BY IX-SEL.
027700        10  TS-CONTA                PIC X(10).
027800        10  TS-DATA-REF             PIC 9(08).
027900        10  TS-ISIN                 PIC X(12).
028000        10  TS-FECHAMENTO           PIC S9(10)V9(8).
028100 77  QT-SELIC-STMT                   PIC 9(05) COMP VALUE ZEROS.
028200
028300* EXTRATO CETIP SOMADO POR CODIGO+DATA+INSTRUMENTO.
028400 01  TAB-CETIP-STMT.
028500    05  TAB-CET-ITEM OCCURS 4000 TIMES
028600                  INDEXED BY IX-CET.
028700        10  TC-CODIGO               PIC X(09).
028800        10  TC-DATA                 PIC 9(08).
028900        10  TC-FUNDO-IF             PIC X(12).
029000        10  TC-QUANTIDADE           PIC S9(10)V9(8).
029100 77  QT-CETIP-STMT                   PIC 9(05) COMP VALUE ZEROS.
029200
029300 01  WS-FLAGS.
029400    05  WS-ACHOU                    PIC 9(01) COMP VALUE ZEROS.
029500        88  ACHOU-SIM                   VALUE 1.
029600        88  ACHOU-NAO                   VALUE 0.
029700
029800 01  WS-CNPJ-ATUAL                   PIC X(14) VALUE SPACES.
029900 01  WS-ISIN-ATUAL                   PIC X(12) VALUE SPACES.
030000 01  WS-DTPOSICAO-ATUAL              PIC 9(08) VALUE ZEROS.
030100 01  WS-QT-ATUAL                     PIC S9(10)V9(8) VALUE ZEROS.
030200 01  WS-SELIC-ACHADA                 PIC X(10) VALUE SPACES.
030300 01  WS-CETIP-ACHADA                 PIC X(09) VALUE SPACES.
030400 77  WS-SECULO                       PIC 9(02) COMP VALUE ZEROS.
030500
030600 PROCEDURE DIVISION.
030700 0000-INICIO.
030800    PERFORM 0100-CARREGA-CRTBRAD
030900    PERFORM 0150-CARREGA-SELIC
031000    PERFORM 0180-CARREGA-CETIP
031100    PERFORM 0200-CARREGA-POSICOES
031200    OPEN OUTPUT RECON-SELIC
031300    OPEN OUTPUT RECON-CETIP
031400    PERFORM 0500-CONCILIA-POSICAO
031500        VARYING IX-POS FROM 1 BY 1
031600        UNTIL IX-POS > QT-POSICAO
031700    CLOSE RECON-SELIC
031800    CLOSE RECON-CETIP
031900    PERFORM 0950-TOTAIS
032000    STOP RUN.
032100
032200* CARGA DO MAPA DE CONTAS DE CUSTODIA (CRT-BRAD).
032300 0100-CARREGA-CRTBRAD.
032400    OPEN INPUT CRT-BRAD
032500    READ CRT-BRAD
032600        AT END MOVE '10' TO STATUS-BRD
032700    END-READ
032800    PERFORM 0110-LE-CRTBRAD
032900        UNTIL STATUS-BRD = '10'
033000    CLOSE CRT-BRAD.
033100
033200 0110-LE-CRTBRAD.
033300    ADD 1 TO CT-CRTBRAD-LIDOS
033400    PERFORM 0120-FORMATA-CETIP
033500    ADD 1 TO QT-CRTBRAD
033600    IF QT-CRTBRAD > 300
033700       DISPLAY 'TABELA CRT-BRAD CHEIA - CONTA PERDIDA'
033800       SUBTRACT 1 FROM QT-CRTBRAD
033900    ELSE
034000       SET IX-BRD TO QT-CRTBRAD
034100       MOVE BRD-CNPJ TO TB-CNPJ (IX-BRD)
034200       MOVE BRD-SELIC TO TB-SELIC (IX-BRD)
034300       MOVE WS-CETIP-ACHADA TO TB-CETIP (IX-BRD)
034400    END-IF
034500    READ CRT-BRAD
034600        AT END MOVE '10' TO STATUS-BRD
034700    END-READ.
034800
034900* MONTA O CODIGO CETIP FORMATADO (7 DIGITOS + HIFEN + 1 DIGITO) A
035000* PARTIR DO CODIGO CRU DE 8 DIGITOS VINDO DO ARQUIVO.
035100 0120-FORMATA-CETIP.
035200    MOVE BRD2-CETIP-7 TO WS-CETIP-ACHADA (1:7)
035300    MOVE '-' TO WS-CETIP-ACHADA (8:1)
035400    MOVE BRD2-CETIP-1 TO WS-CETIP-ACHADA (9:1).
035500
035600* CARGA E SOMA DO EXTRATO DE FECHAMENTO DA SELIC POR CONTA+DATA+
035700* ISIN.
035800 0150-CARREGA-SELIC.
035900    OPEN INPUT CUSTODIA-SELIC
036000    READ CUSTODIA-SELIC
036100        AT END MOVE '10' TO STATUS-SEL
036200    END-READ
036300    PERFORM 0160-LE-SELIC
036400        UNTIL STATUS-SEL = '10'
036500    CLOSE CUSTODIA-SELIC.
036600
036700 0160-LE-SELIC.
036800    ADD 1 TO CT-SELIC-LIDOS
036900    PERFORM 0165-CRITICA-SECULO-SELIC
037000    PERFORM 0170-ACUMULA-SELIC
037100    READ CUSTODIA-SELIC
037200        AT END MOVE '10' TO STATUS-SEL
037300    END-READ.
037400
037500* AJUSTE ANO 2000: DATA-REF JA VEM COM 8 POSICOES; ESTA CRITICA
037600* APENAS SINALIZA SECULO FORA DA FAIXA 19/20.
037700 0165-CRITICA-SECULO-SELIC.
037800    DIVIDE SEL2-DATA-REF-ANO BY 100 GIVING WS-SECULO
037900    IF WS-SECULO NOT = 19 AND WS-SECULO NOT = 20
038000       ADD 1 TO CT-SECULO-SUSPEITO
038100       DISPLAY 'SELIC - DATA-REF COM SECULO SUSPEITO - '
038200               SEL-DATA-REF
038300    END-IF.
038400
038500* PROCURA A CHAVE CONTA+DATA-REF+ISIN JA ACUMULADA; SE NAO ACHAR,
038600* ABRE NOVA LINHA NA TABELA.
038700 0170-ACUMULA-SELIC.
038800    SET ACHOU-NAO TO TRUE
038900    SET IX-SEL TO 1
039000    PERFORM 0171-TESTA-CHAVE-SELIC
039100        VARYING IX-SEL FROM 1 BY 1
039200        UNTIL IX-SEL > QT-SELIC-STMT OR ACHOU-SIM
039300    IF ACHOU-SIM
039400       SET IX-SEL DOWN BY 1
039500       ADD SEL-FECHAMENTO TO TS-FECHAMENTO (IX-SEL)
039600    ELSE
039700       ADD 1 TO QT-SELIC-STMT
039800       IF QT-SELIC-STMT > 4000
039900          DISPLAY 'TABELA DE EXTRATO SELIC CHEIA'
040000          SUBTRACT 1 FROM QT-SELIC-STMT
040100       ELSE
040200          SET IX-SEL TO QT-SELIC-STMT
040300          MOVE SEL-CONTA TO TS-CONTA (IX-SEL)
040400          MOVE SEL-DATA-REF TO TS-DATA-REF (IX-SEL)
040500          MOVE SEL-ISIN TO TS-ISIN (IX-SEL)
040600          MOVE SEL-FECHAMENTO TO TS-FECHAMENTO (IX-SEL)
040700       END-IF
040800    END-IF.
040900
041000 0171-TESTA-CHAVE-SELIC.
041100    IF TS-CONTA (IX-SEL) = SEL-CONTA
041200       AND TS-DATA-REF (IX-SEL) = SEL-DATA-REF
041300       AND TS-ISIN (IX-SEL) = SEL-ISIN
041400       SET ACHOU-SIM TO TRUE
041500    END-IF.
041600
041700* CARGA E SOMA DO EXTRATO DE POSICAO DA CETIP POR CODIGO+DATA+
041800* INSTRUMENTO.
041900 0180-CARREGA-CETIP.
042000    OPEN INPUT CUSTODIA-CETIP
042100    READ CUSTODIA-CETIP
042200        AT END MOVE '10' TO STATUS-CET
042300    END-READ
042400    PERFORM 0190-LE-CETIP
042500        UNTIL STATUS-CET = '10'
042600    CLOSE CUSTODIA-CETIP.
042700
042800 0190-LE-CETIP.
042900    ADD 1 TO CT-CETIP-LIDOS
043000    PERFORM 0195-CRITICA-SECULO-CETIP
043100    PERFORM 0197-ACUMULA-CETIP
043200    READ CUSTODIA-CETIP
043300        AT END MOVE '10' TO STATUS-CET
043400    END-READ.
043500
043600 0195-CRITICA-SECULO-CETIP.
043700    DIVIDE CET2-DATA-ANO BY 100 GIVING WS-SECULO
043800    IF WS-SECULO NOT = 19 AND WS-SECULO NOT = 20
043900       ADD 1 TO CT-SECULO-SUSPEITO
044000       DISPLAY 'CETIP - DATA COM SECULO SUSPEITO - ' CET-DATA
044100    END-IF.
044200
044300 0197-ACUMULA-CETIP.
044400    SET ACHOU-NAO TO TRUE
044500    SET IX-CET TO 1
044600    PERFORM 0198-TESTA-CHAVE-CETIP
044700        VARYING IX-CET FROM 1 BY 1
044800        UNTIL IX-CET > QT-CETIP-STMT OR ACHOU-SIM
044900    IF ACHOU-SIM
045000       SET IX-CET DOWN BY 1
045100       ADD CET-QUANTIDADE TO TC-QUANTIDADE (IX-CET)
045200    ELSE
045300       ADD 1 TO QT-CETIP-STMT
045400       IF QT-CETIP-STMT > 4000
045500          DISPLAY 'TABELA DE EXTRATO CETIP CHEIA'
045600          SUBTRACT 1 FROM QT-CETIP-STMT
045700       ELSE
045800          SET IX-CET TO QT-CETIP-STMT
045900          MOVE CET-CODIGO TO TC-CODIGO (IX-CET)
046000          MOVE CET-DATA TO TC-DATA (IX-CET)
046100          MOVE CET-FUNDO-IF TO TC-FUNDO-IF (IX-CET)
046200          MOVE CET-QUANTIDADE TO TC-QUANTIDADE (IX-CET)
046300       END-IF
046400    END-IF.
046500
046600 0198-TESTA-CHAVE-CETIP.
046700    IF TC-CODIGO (IX-CET) = CET-CODIGO
046800       AND TC-DATA (IX-CET) = CET-DATA
046900       AND TC-FUNDO-IF (IX-CET) = CET-FUNDO-IF
047000       SET ACHOU-SIM TO TRUE
047100    END-IF.
047200
047300* CARGA E SOMA DAS POSICOES DE RENDA FIXA (TPF/OVER/TERMORF) DE
047400* FUNDOS E CARTEIRAS, POR CNPJ+ATIVO+DATA.
047500 0200-CARREGA-POSICOES.
047600    OPEN INPUT FUNDOS-ENR
047700    READ FUNDOS-ENR
047800        AT END MOVE '10' TO STATUS-FEN
047900    END-READ
048000    PERFORM 0210-LE-FUNDO THRU 0210-LE-FUNDO-EXIT
048100        UNTIL STATUS-FEN = '10'
048200    CLOSE FUNDOS-ENR
048300    OPEN INPUT CARTEIRAS-ENR
048400    READ CARTEIRAS-ENR
048500        AT END MOVE '10' TO STATUS-CEN
048600    END-READ
048700    PERFORM 0220-LE-CARTEIRA THRU 0220-LE-CARTEIRA-EXIT
048800        UNTIL STATUS-CEN = '10'
048900    CLOSE CARTEIRAS-ENR.
049000
049100 0210-LE-FUNDO.
049200    ADD 1 TO CT-FUNDOS-LIDOS
049300    IF ENR-NEW-TIPO = 'TPF' OR ENR-NEW-TIPO = 'OVER'
049400                         OR ENR-NEW-TIPO = 'TERMORF'
049500       ADD 1 TO CT-POSICOES-RENDA-FIXA
049600       MOVE ENR-CNPJ TO WS-CNPJ-ATUAL
049700       MOVE ENR-ISIN TO WS-ISIN-ATUAL
049800       MOVE ENR-DTPOSICAO TO WS-DTPOSICAO-ATUAL
049900       IF ENR-DTPOSICAO NOT NUMERIC
050000          DISPLAY 'RECOCUST - DTPOSICAO NAO NUMERICA'
050100          DISPLAY '  EM FUNDOS-ENR - ' ENR-CNPJ
050200       END-IF
050300       COMPUTE WS-QT-ATUAL = ENR-QTDISPONIVEL + ENR-QTGARANTIA
050400       PERFORM 0230-ACUMULA-POSICAO
050500    END-IF
050600    READ FUNDOS-ENR
050700        AT END MOVE '10' TO STATUS-FEN
050800    END-READ.
050900
051000* CARTEIRA USA O CNPJCPF DO VEICULO COMO CNPJ DA POSICAO - O
051100* CAMPO JA CHEGA ZERO-PADDED A 14 POSICOES DESDE O ARVINVST.
051200 0210-LE-FUNDO-EXIT.
051300    EXIT.
051400
051500 0220-LE-CARTEIRA.
051600    ADD 1 TO CT-CARTEIRAS-LIDAS
051700    IF ENR2-NEW-TIPO = 'TPF' OR ENR2-NEW-TIPO = 'OVER'
051800                          OR ENR2-NEW-TIPO = 'TERMORF'
051900       ADD 1 TO CT-POSICOES-RENDA-FIXA
052000       MOVE ENR2-CNPJCPF TO WS-CNPJ-ATUAL
052100       MOVE ENR2-ISIN TO WS-ISIN-ATUAL
052200       MOVE ENR2-DTPOSICAO TO WS-DTPOSICAO-ATUAL
052300       COMPUTE WS-QT-ATUAL = ENR2-QTDISPONIVEL + ENR2-QTGARANTIA
052400       PERFORM 0230-ACUMULA-POSICAO
052500    END-IF
052600    READ CARTEIRAS-ENR
052700        AT END MOVE '10' TO STATUS-CEN
052800    END-READ.
052900
053000* PROCURA A CHAVE CNPJ+ISIN+DTPOSICAO JA ACUMULADA; SE NAO ACHAR,
053100* ABRE NOVA LINHA NA TABELA DE POSICOES.
053200 0220-LE-CARTEIRA-EXIT.
053300    EXIT.
053400
053500 0230-ACUMULA-POSICAO.
053600    SET ACHOU-NAO TO TRUE
053700    SET IX-POS TO 1
053800    PERFORM 0231-TESTA-CHAVE-POSICAO
053900        VARYING IX-POS FROM 1 BY 1
054000        UNTIL IX-POS > QT-POSICAO OR ACHOU-SIM
054100    IF ACHOU-SIM
054200       SET IX-POS DOWN BY 1
054300       ADD WS-QT-ATUAL TO PS-QT-TOTAL (IX-POS)
054400    ELSE
054500       ADD 1 TO QT-POSICAO
054600       IF QT-POSICAO > 4000
054700          DISPLAY 'TABELA DE POSICOES CHEIA - LINHA PERDIDA'
054800          SUBTRACT 1 FROM QT-POSICAO
054900       ELSE
055000          SET IX-POS TO QT-POSICAO
055100          MOVE WS-CNPJ-ATUAL TO PS-CNPJ (IX-POS)
055200          MOVE WS-ISIN-ATUAL TO PS-ISIN (IX-POS)
055300          MOVE WS-DTPOSICAO-ATUAL TO PS-DTPOSICAO (IX-POS)
055400          MOVE WS-QT-ATUAL TO PS-QT-TOTAL (IX-POS)
055500       END-IF
055600    END-IF.
055700
055800 0231-TESTA-CHAVE-POSICAO.
055900    IF PS-CNPJ (IX-POS) = WS-CNPJ-ATUAL
056000       AND PS-ISIN (IX-POS) = WS-ISIN-ATUAL
056100       AND PS-DTPOSICAO (IX-POS) = WS-DTPOSICAO-ATUAL
056200       SET ACHOU-SIM TO TRUE
056300    END-IF.
056400
056500* PARA CADA POSICAO, PROCURA A CONTA SELIC DO CNPJ E JUNTA O
056600* FECHAMENTO DO EXTRATO, DEPOIS REPETE O MESMO PARA A CETIP.
056700 0500-CONCILIA-POSICAO.
056800    MOVE SPACES TO WS-SELIC-ACHADA
056900    MOVE SPACES TO WS-CETIP-ACHADA
057000    SET ACHOU-NAO TO TRUE
057100    SET IX-BRD TO 1
057200    PERFORM 0510-TESTA-CRTBRAD
057300        VARYING IX-BRD FROM 1 BY 1
057400        UNTIL IX-BRD > QT-CRTBRAD OR ACHOU-SIM
057500    PERFORM 0520-JUNTA-SELIC
057600    PERFORM 0600-JUNTA-CETIP.
057700
057800 0510-TESTA-CRTBRAD.
057900    IF TB-CNPJ (IX-BRD) = PS-CNPJ (IX-POS)
058000       MOVE TB-SELIC (IX-BRD) TO WS-SELIC-ACHADA
058100       MOVE TB-CETIP (IX-BRD) TO WS-CETIP-ACHADA
058200       SET ACHOU-SIM TO TRUE
058300    END-IF.
058400
058500* JUNCAO (LEFT JOIN) DO FECHAMENTO SELIC POR (CONTA,DATA-REF,
058600* ISIN). POSICAO SEM CONTA OU SEM CASAMENTO GRAVA CUSTODIA ZERADA.
058700 0520-JUNTA-SELIC.
058800    MOVE PS-CNPJ (IX-POS) TO RCS-CNPJ
058900    MOVE PS-ISIN (IX-POS) TO RCS-ISIN
059000    MOVE PS-DTPOSICAO (IX-POS) TO RCS-DTPOSICAO
059100    MOVE WS-SELIC-ACHADA TO RCS-SELIC
059200    MOVE PS-QT-TOTAL (IX-POS) TO RCS-QT-TOTAL
059300    MOVE ZERO TO RCS-QT-CUSTODIA
059400    IF WS-SELIC-ACHADA = SPACES
059500       ADD 1 TO CT-SEM-CONTA-SELIC
059600    ELSE
059700       SET ACHOU-NAO TO TRUE
059800       SET IX-SEL TO 1
059900       PERFORM 0521-TESTA-SELIC-STMT
060000           VARYING IX-SEL FROM 1 BY 1
060100           UNTIL IX-SEL > QT-SELIC-STMT OR ACHOU-SIM
060200    END-IF
060300    COMPUTE RCS-DIFERENCA = RCS-QT-TOTAL - RCS-QT-CUSTODIA
060400    WRITE REG-RECON-SELIC
060500    ADD 1 TO CT-SELIC-GRAVADOS.
060600
060700 0521-TESTA-SELIC-STMT.
060800    IF TS-CONTA (IX-SEL) = WS-SELIC-ACHADA
060900       AND TS-DATA-REF (IX-SEL) = RCS-DTPOSICAO
061000       AND TS-ISIN (IX-SEL) = RCS-ISIN
061100       MOVE TS-FECHAMENTO (IX-SEL) TO RCS-QT-CUSTODIA
061200       SET ACHOU-SIM TO TRUE
061300    END-IF.
061400
061500* JUNCAO (LEFT JOIN) DA QUANTIDADE CETIP POR (CODIGO,DATA,
061600* INSTRUMENTO). POSICAO SEM CODIGO OU SEM CASAMENTO GRAVA
061700* CUSTODIA ZERADA.
061800 0600-JUNTA-CETIP.
061900    MOVE PS-CNPJ (IX-POS) TO RCC-CNPJ
062000    MOVE PS-ISIN (IX-POS) TO RCC-ISIN
062100    MOVE PS-DTPOSICAO (IX-POS) TO RCC-DTPOSICAO
062200    MOVE WS-CETIP-ACHADA TO RCC-CETIP
062300    MOVE PS-QT-TOTAL (IX-POS) TO RCC-QT-TOTAL
062400    MOVE ZERO TO RCC-QT-CUSTODIA
062500    IF WS-CETIP-ACHADA = SPACES
062600       ADD 1 TO CT-SEM-CONTA-CETIP
062700    ELSE
062800       SET ACHOU-NAO TO TRUE
062900       SET IX-CET TO 1
063000       PERFORM 0601-TESTA-CETIP-STMT
063100           VARYING IX-CET FROM 1 BY 1
063200           UNTIL IX-CET > QT-CETIP-STMT OR ACHOU-SIM
063300    END-IF
063400    COMPUTE RCC-DIFERENCA = RCC-QT-TOTAL - RCC-QT-CUSTODIA
063500    WRITE REG-RECON-CETIP
063600    ADD 1 TO CT-CETIP-GRAVADOS.
063700
063800 0601-TESTA-CETIP-STMT.
063900    IF TC-CODIGO (IX-CET) = WS-CETIP-ACHADA
064000       AND TC-DATA (IX-CET) = RCC-DTPOSICAO
064100       AND TC-FUNDO-IF (IX-CET) = RCC-ISIN
064200       MOVE TC-QUANTIDADE (IX-CET) TO RCC-QT-CUSTODIA
064300       SET ACHOU-SIM TO TRUE
064400    END-IF.
064500
064600 0950-TOTAIS.
064700    DISPLAY 'RECOCUST - FUNDOS LIDOS         : ' CT-FUNDOS-LIDOS
064800    DISPLAY 'RECOCUST - CARTEIRAS LIDAS       : '
064900            CT-CARTEIRAS-LIDAS
065000    DISPLAY 'RECOCUST - POSICOES RENDA FIXA   : '
065100            CT-POSICOES-RENDA-FIXA
065200    DISPLAY 'RECOCUST - LINHAS SELIC GRAVADAS : '
065300            CT-SELIC-GRAVADOS
065400    DISPLAY 'RECOCUST - LINHAS CETIP GRAVADAS : '
065500            CT-CETIP-GRAVADOS
065600    DISPLAY 'RECOCUST - SEM CONTA SELIC       : '
065700            CT-SEM-CONTA-SELIC
065800    DISPLAY 'RECOCUST - SEM CONTA CETIP       : '
065900            CT-SEM-CONTA-CETIP
066000    DISPLAY 'RECOCUST - SECULO SUSPEITO       : '
066100            CT-SECULO-SUSPEITO.
066200
066300
066400
066500
066600
066700
066800
066900
067000
067100
