000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. COMPCOTA-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 02/04/1991.
000600 DATE-COMPILED. 02/04/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : LE OS ARQUIVOS ENRIQUECIDOS (FUNDOS-ENR/CARTEIRAS-
001200*              ENR), CALCULA A PARTICIPACAO (EQUITY-STAKE) DE
001300*              CADA LINHA NO FUNDO INVESTIDO E A COMPOSICAO DE
001400*              CADA LINHA NO TOTAL DO SEU GRUPO (VEICULO+DATA),
001500*              GRAVANDO OS ARQUIVOS COMPOSTOS (FUNDOS-COMP/
001600*              CARTEIRAS-COMP).
001700* DATA : 02/04/1991
001800* VRS         DATA           DESCRICAO
001900* 1.0      02/04/1991        IMPLANTACAO
002000* 1.1      22/10/1994        LOG DE CNPJFUNDO SEM FUNDO
002100*                            CORRESPONDENTE NA TABELA
002200* 1.2      29/12/1998        AJUSTE ANO 2000 - DTPOSICAO DE
002300*                            6 P/ 8 POSICOES
002400* 1.3      18/06/2004        GBA - ESTOURO DE BUFFER DE GRUPO -
002500*                            AUMENTO DA TABELA DE 200 P/ 500
002600*                            LINHAS POR VEICULO
002700* 1.4      04/09/2015        CR0491 - COMPOSICAO DE CARTEIRA
002800*                            PASSOU A SER GRAVADA POR GRUPO
002900*                            CNPJCPF+CODCART+DTPOSICAO+CNPB
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT FUNDOS-ENR ASSIGN TO FUNENR
003500                 ORGANIZATION SEQUENTIAL
003600                 FILE STATUS STATUS-FEN.
003700
003800     SELECT CARTEIRAS-ENR ASSIGN TO CARENR
003900                 ORGANIZATION SEQUENTIAL
004000                 FILE STATUS STATUS-CEN.
004100
004200     SELECT FUNDOS-COMP ASSIGN TO FUNCMP
004300                 ORGANIZATION SEQUENTIAL
004400                 FILE STATUS STATUS-FCP.
004500
004600     SELECT CARTEIRAS-COMP ASSIGN TO CARCMP
004700                 ORGANIZATION SEQUENTIAL
004800                 FILE STATUS STATUS-CCP.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  FUNDOS-ENR
005300     LABEL RECORD STANDARD
005400     RECORD CONTAINS 449 CHARACTERS.
005500
005600 01  REG-FUNDOS-ENR.
005700     05  ENR-CNPJ                    PIC X(14).
005800     05  ENR-NOME                    PIC X(40).
005900     05  ENR-DTPOSICAO               PIC 9(08).
006000     05  ENR-TIPO                    PIC X(12).
006100     05  ENR-ISIN                    PIC X(12).
006200     05  ENR-CNPJFUNDO               PIC X(14).
006300     05  ENR-QTDISPONIVEL            PIC S9(10)V9(8).
006400     05  ENR-QTGARANTIA              PIC S9(10)V9(8).
006500     05  ENR-PUPOSICAO               PIC S9(07)V9(8).
006600     05  ENR-VALOR                   PIC S9(13)V9(2).
006700     05  ENR-VALORFINDISP            PIC S9(13)V9(2).
006800     05  ENR-VALORMERCADO            PIC S9(13)V9(2).
006900     05  ENR-DTVENCIMENTO            PIC 9(08).
007000     05  ENR-VALOR-CALC              PIC S9(13)V9(2).
007100     05  ENR-VALOR-SERIE             PIC S9(13)V9(2).
007200     05  ENR-FLAG-RATEIO             PIC 9(01).
007300     05  ENR-NEW-TIPO                PIC X(12).
007400     05  ENR-ANO-VENC-TPF            PIC X(04).
007500     05  ENR-NOME-ATIVO              PIC X(40).
007600     05  ENR-NEW-NOME-ATIVO          PIC X(40).
007700     05  ENR-NEW-GESTOR              PIC X(40).
007800     05  ENR-TIPO-ATIVO-AUX          PIC X(10).
007900     05  ENR-NOME-EMISSOR            PIC X(40).
008000     05  ENR-EQUITY-STAKE            PIC S9(03)V9(8).
008100     05  ENR-COMPOSICAO              PIC S9(03)V9(8).
008200     05  FILLER                      PIC X(06).
008300
008400 FD  CARTEIRAS-ENR
008500     LABEL RECORD STANDARD
008600     RECORD CONTAINS 486 CHARACTERS.
008700
008800 01  REG-CARTEIRAS-ENR.
008900     05  ENR2-CNPJCPF                PIC X(14).
009000     05  ENR2-CODCART                PIC X(08).
009100     05  ENR2-CNPB                   PIC X(12).
009200     05  ENR2-NOME                   PIC X(40).
009300     05  ENR2-DTPOSICAO              PIC 9(08).
009400     05  ENR2-TIPO                   PIC X(12).
009500     05  ENR2-ISIN                   PIC X(12).
009600     05  ENR2-CNPJFUNDO              PIC X(14).
009700     05  ENR2-QTDISPONIVEL           PIC S9(10)V9(8).
009800     05  ENR2-QTGARANTIA             PIC S9(10)V9(8).
009900     05  ENR2-PUPOSICAO              PIC S9(07)V9(8).
010000     05  ENR2-VALOR                  PIC S9(13)V9(2).
010100     05  ENR2-VALORFINDISP           PIC S9(13)V9(2).
010200     05  ENR2-VALORMERCADO           PIC S9(13)V9(2).
010300     05  ENR2-DTVENCIMENTO           PIC 9(08).
010400     05  ENR2-VALOR-CALC             PIC S9(13)V9(2).
010500     05  ENR2-VALOR-SERIE            PIC S9(13)V9(2).
010600     05  ENR2-FLAG-RATEIO            PIC 9(01).
010700     05  ENR2-NEW-TIPO               PIC X(12).
010800     05  ENR2-ANO-VENC-TPF           PIC X(04).
010900     05  ENR2-NOME-ATIVO             PIC X(40).
011000     05  ENR2-NEW-NOME-ATIVO         PIC X(40).
011100     05  ENR2-NEW-GESTOR             PIC X(40).
011200     05  ENR2-TIPO-ATIVO-AUX         PIC X(10).
011300     05  ENR2-NOME-EMISSOR           PIC X(40).
011400     05  ENR2-EQUITY-STAKE           PIC S9(03)V9(8).
011500     05  ENR2-COMPOSICAO             PIC S9(03)V9(8).
011600     05  FILLER                      PIC X(23).
011700
011800 FD  FUNDOS-COMP
011900     LABEL RECORD STANDARD
012000     RECORD CONTAINS 449 CHARACTERS.
012100
012200 01  REG-FUNDOS-COMP.
012300     05  CMP-CNPJ                    PIC X(14).
012400     05  CMP-NOME                    PIC X(40).
012500     05  CMP-DTPOSICAO               PIC 9(08).
012600     05  CMP-DTPOSICAO-R REDEFINES CMP-DTPOSICAO.
012700         10  CMP-ANO-POS             PIC 9(04).
012800         10  CMP-MES-POS             PIC 9(02).
012900         10  CMP-DIA-POS             PIC 9(02).
013000     05  CMP-TIPO                    PIC X(12).
013100     05  CMP-ISIN                    PIC X(12).
013200     05  CMP-CNPJFUNDO               PIC X(14).
013300     05  CMP-QTDISPONIVEL            PIC S9(10)V9(8).
013400     05  CMP-QTGARANTIA              PIC S9(10)V9(8).
013500     05  CMP-PUPOSICAO               PIC S9(07)V9(8).
013600     05  CMP-VALOR                   PIC S9(13)V9(2).
013700     05  CMP-VALORFINDISP            PIC S9(13)V9(2).
013800     05  CMP-VALORMERCADO            PIC S9(13)V9(2).
013900     05  CMP-DTVENCIMENTO            PIC 9(08).
014000      05  CMP-DTVENCIMENTO-R REDEFINES CMP-DTVENCIMENTO.
014100          10  CMP-ANO-VENC            PIC 9(04).
014200          10  CMP-MES-VENC            PIC 9(02).
014300          10  CMP-DIA-VENC            PIC 9(02).
014400     05  CMP-VALOR-CALC              PIC S9(13)V9(2).
014500     05  CMP-VALOR-SERIE             PIC S9(13)V9(2).
014600     05  CMP-FLAG-RATEIO             PIC 9(01).
014700     05  CMP-NEW-TIPO                PIC X(12).
014800     05  CMP-ANO-VENC-TPF            PIC X(04).
014900     05  CMP-NOME-ATIVO              PIC X(40).
015000     05  CMP-NEW-NOME-ATIVO          PIC X(40).
015100     05  CMP-NEW-GESTOR              PIC X(40).
015200     05  CMP-TIPO-ATIVO-AUX          PIC X(10).
015300     05  CMP-NOME-EMISSOR            PIC X(40).
015400     05  CMP-EQUITY-STAKE            PIC S9(03)V9(8).
015500     05  CMP-COMPOSICAO              PIC S9(03)V9(8).
015600     05  FILLER                      PIC X(06).
015700
015800 FD  CARTEIRAS-COMP
015900     LABEL RECORD STANDARD
016000     RECORD CONTAINS 486 CHARACTERS.
016100
016200 01  REG-CARTEIRAS-COMP.
016300     05  CMP2-CNPJCPF                PIC X(14).
016400     05  CMP2-CODCART                PIC X(08).
016500     05  CMP2-CNPB                   PIC X(12).
016600     05  CMP2-NOME                   PIC X(40).
016700     05  CMP2-DTPOSICAO              PIC 9(08).
016800     05  CMP2-DTPOSICAO-R REDEFINES CMP2-DTPOSICAO.
016900         10  CMP2-ANO-POS             PIC 9(04).
017000         10  CMP2-MES-POS             PIC 9(02).
017100         10  CMP2-DIA-POS             PIC 9(02).
017200     05  CMP2-TIPO                   PIC X(12).
017300     05  CMP2-ISIN                   PIC X(12).
017400     05  CMP2-CNPJFUNDO              PIC X(14).
017500     05  CMP2-QTDISPONIVEL           PIC S9(10)V9(8).
017600     05  CMP2-QTGARANTIA             PIC S9(10)V9(8).
017700     05  CMP2-PUPOSICAO              PIC S9(07)V9(8).
017800     05  CMP2-VALOR                  PIC S9(13)V9(2).
017900     05  CMP2-VALORFINDISP           PIC S9(13)V9(2).
018000     05  CMP2-VALORMERCADO           PIC S9(13)V9(2).
018100     05  CMP2-DTVENCIMENTO           PIC 9(08).
018200     05  CMP2-VALOR-CALC             PIC S9(13)V9(2).
018300     05  CMP2-VALOR-SERIE            PIC S9(13)V9(2).
018400     05  CMP2-FLAG-RATEIO            PIC 9(01).
018500     05  CMP2-NEW-TIPO               PIC X(12).
018600     05  CMP2-ANO-VENC-TPF           PIC X(04).
018700     05  CMP2-NOME-ATIVO             PIC X(40).
018800     05  CMP2-NEW-NOME-ATIVO         PIC X(40).
018900     05  CMP2-NEW-GESTOR             PIC X(40).
019000     05  CMP2-TIPO-ATIVO-AUX         PIC X(10).
019100     05  CMP2-NOME-EMISSOR           PIC X(40).
019200     05  CMP2-EQUITY-STAKE           PIC S9(03)V9(8).
019300     05  CMP2-COMPOSICAO             PIC S9(03)V9(8).
019400     05  FILLER                      PIC X(23).
019500
019600 WORKING-STORAGE SECTION.
019700 01  STATUS-FEN                      PIC X(02) VALUE SPACES.
019800 01  STATUS-CEN                      PIC X(02) VALUE SPACES.
019900 01  STATUS-FCP                      PIC X(02) VALUE SPACES.
020000 01  STATUS-CCP                      PIC X(02) VALUE SPACES.
020100
020200 01  CONTADORES.
020300     05  CT-FUNDOS-LIDOS             PIC 9(07) COMP VALUE ZEROS.
020400     05  CT-CARTEIRAS-LIDAS          PIC 9(07) COMP VALUE ZEROS.
020500     05  CT-CNPJFUNDO-NAO-ACHADO     PIC 9(07) COMP VALUE ZEROS.
020600     05  CT-GRUPOS-FUNDO             PIC 9(07) COMP VALUE ZEROS.
020700     05  CT-GRUPOS-CARTEIRA          PIC 9(07) COMP VALUE ZEROS.
020800
020900* TABELA DO VALOR DO FUNDO (QUANTIDADE/PATLIQ) POR CNPJ+DTPOSICAO,
021000* MONTADA NO PASSO 1 A PARTIR DO PROPRIO ARQUIVO FUNDOS-ENR.
021100 01  TAB-FUNDO-VLR.
021200     05  TAB-FVL-ITEM OCCURS 2000 TIMES
021300                       INDEXED BY IX-FVL.
021400         10  FV-CNPJ                 PIC X(14).
021500         10  FV-DTPOSICAO            PIC 9(08).
021600         10  FV-QUANTIDADE           PIC S9(13)V9(02).
021700         10  FV-PATLIQ               PIC S9(13)V9(02).
021800 77  QT-FUNDO-VLR                    PIC 9(05) COMP VALUE ZEROS.
021900
022000* BUFFER DE UM GRUPO (VEICULO+DATA) DE FUNDOS - AS LINHAS FICAM
022100* RETIDAS ATE O TOTAL DO GRUPO SER CONHECIDO (QUEBRA DE CONTROLE).
022200 01  TAB-BUF-FUNDO.
022300     05  BF-ITEM OCCURS 500 TIMES
022400                  INDEXED BY IX-BUF-FUN.
022500         10  BF-REGISTRO             PIC X(443).
022600         10  BF-VALOR-CALC           PIC S9(13)V9(02).
022700         10  BF-ELEGIVEL             PIC 9(01).
022800             88  BF-ELEGIVEL-SIM         VALUE 1.
022900             88  BF-ELEGIVEL-NAO         VALUE 0.
023000 77  QT-BUF-FUNDO                    PIC 9(04) COMP VALUE ZEROS.
023100
023200 01  TAB-BUF-CARTEIRA.
023300     05  BF2-ITEM OCCURS 500 TIMES
023400                   INDEXED BY IX-BUF-CAR.
023500         10  BF2-REGISTRO            PIC X(463).
023600         10  BF2-VALOR-CALC          PIC S9(13)V9(02).
023700         10  BF2-ELEGIVEL            PIC 9(01).
023800             88  BF2-ELEGIVEL-SIM        VALUE 1.
023900             88  BF2-ELEGIVEL-NAO        VALUE 0.
024000 77  QT-BUF-CARTEIRA                 PIC 9(04) COMP VALUE ZEROS.
024100
024200 77  WS-TOTAL-GRUPO-FUN              PIC S9(13)V9(02) VALUE ZEROS.
024300 77  WS-TOTAL-GRUPO-CAR              PIC S9(13)V9(02) VALUE ZEROS.
024400 01  WS-CHAVE-GRUPO-FUN              PIC X(22) VALUE SPACES.
024500 01  WS-CHAVE-GRUPO-FUN-ANT          PIC X(22) VALUE SPACES.
024600 01  WS-CHAVE-GRUPO-CAR              PIC X(74) VALUE SPACES.
024700 01  WS-CHAVE-GRUPO-CAR-ANT          PIC X(74) VALUE SPACES.
024800 01  WS-TIPO-ATUAL                   PIC X(12) VALUE SPACES.
024900
025000 01  WS-FLAGS.
025100     05  WS-ACHOU-FUNDO              PIC 9(01) COMP VALUE ZEROS.
025200         88  FUNDO-ACHOU-SIM             VALUE 1.
025300         88  FUNDO-ACHOU-NAO             VALUE 0.
025400 01  WS-QUANTIDADE-FUNDO             PIC S9(13)V9(02) VALUE ZEROS.
025500
025600 PROCEDURE DIVISION.
025700
025800 0000-INICIO.
025900     PERFORM 0100-PASSO1-CARREGA-VALOR-FUNDO
026000     PERFORM 0200-ABRE-ARQUIVOS-PASSO2-3
026100     PERFORM 0300-PASSO2-3-FUNDOS
026200     PERFORM 0400-PASSO2-3-CARTEIRAS
026300     PERFORM 0950-TOTAIS
026400     PERFORM 0999-FECHA-ARQUIVOS
026500     STOP RUN.
026600
026700* --------------------------------------------------------------
026800* PASSO 1 - VALOR DO FUNDO (QUANTIDADE/PATLIQ) POR CNPJ+DTPOSICAO
026900* --------------------------------------------------------------
027000 0100-PASSO1-CARREGA-VALOR-FUNDO.
027100     OPEN INPUT FUNDOS-ENR
027200     IF STATUS-FEN NOT = '00'
027300        DISPLAY 'COMPCOTA - ARQUIVO FUNDOS-ENR NAO ABRIU'
027400        STOP RUN
027500     END-IF
027600     READ FUNDOS-ENR
027700          AT END MOVE '10' TO STATUS-FEN.
027800     PERFORM 0110-LE-VALOR-FUNDO
027900         UNTIL STATUS-FEN = '10'
028000     CLOSE FUNDOS-ENR.
028100
028200 0110-LE-VALOR-FUNDO.
028300     IF ENR-DTPOSICAO NOT NUMERIC
028400        DISPLAY 'COMPCOTA - DTPOSICAO NAO NUMERICA'
028500        DISPLAY '  EM FUNDOS-ENR - ' ENR-CNPJ
028600     END-IF
028700     MOVE ENR-TIPO TO WS-TIPO-ATUAL
028800     INSPECT WS-TIPO-ATUAL CONVERTING
028900         'abcdefghijklmnopqrstuvwxyz' TO
029000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
029100     IF WS-TIPO-ATUAL = 'QUANTIDADE' OR WS-TIPO-ATUAL = 'PATLIQ'
029200        PERFORM 0120-BUSCA-OU-CRIA-FUNDO-VLR
029300        IF WS-TIPO-ATUAL = 'QUANTIDADE'
029400           MOVE ENR-VALOR TO FV-QUANTIDADE(IX-FVL)
029500        ELSE
029600           MOVE ENR-VALOR TO FV-PATLIQ(IX-FVL)
029700        END-IF
029800     END-IF
029900     READ FUNDOS-ENR
030000          AT END MOVE '10' TO STATUS-FEN.
030100
030200 0120-BUSCA-OU-CRIA-FUNDO-VLR.
030300     SET FUNDO-ACHOU-NAO TO TRUE
030400     PERFORM 0121-COMPARA-FUNDO-VLR
030500         VARYING IX-FVL FROM 1 BY 1
030600         UNTIL IX-FVL > QT-FUNDO-VLR OR FUNDO-ACHOU-SIM
030700     IF FUNDO-ACHOU-NAO
030800        ADD 1 TO QT-FUNDO-VLR
030900        SET IX-FVL TO QT-FUNDO-VLR
031000        MOVE ENR-CNPJ          TO FV-CNPJ(IX-FVL)
031100        MOVE ENR-DTPOSICAO     TO FV-DTPOSICAO(IX-FVL)
031200        MOVE ZEROS             TO FV-QUANTIDADE(IX-FVL)
031300                                   FV-PATLIQ(IX-FVL)
031400     END-IF.
031500
031600 0121-COMPARA-FUNDO-VLR.
031700     IF ENR-CNPJ = FV-CNPJ(IX-FVL) AND
031800        ENR-DTPOSICAO = FV-DTPOSICAO(IX-FVL)
031900        SET FUNDO-ACHOU-SIM TO TRUE.
032000
032100 0200-ABRE-ARQUIVOS-PASSO2-3.
032200     OPEN INPUT  FUNDOS-ENR
032300     OPEN INPUT  CARTEIRAS-ENR
032400     OPEN OUTPUT FUNDOS-COMP
032500     OPEN OUTPUT CARTEIRAS-COMP
032600     IF STATUS-FEN NOT = '00' OR STATUS-CEN NOT = '00'
032700        DISPLAY 'COMPCOTA - ARQUIVOS PASSO2-3 NAO ABRIRAM'
032800        STOP RUN.
032900
033000* --------------------------------------------------------------
033100* PASSO 2+3 - FUNDOS (STAKE POR CNPJFUNDO, COMPOSICAO POR GRUPO)
033200* --------------------------------------------------------------
033300 0300-PASSO2-3-FUNDOS.
033400     READ FUNDOS-ENR
033500          AT END MOVE '10' TO STATUS-FEN.
033600     PERFORM 0310-LOOP-FUNDOS THRU 0310-LOOP-FUNDOS-EXIT
033700         UNTIL STATUS-FEN = '10'
033800     PERFORM 0350-FLUSH-GRUPO-FUNDO.
033900
034000 0310-LOOP-FUNDOS.
034100     ADD 1 TO CT-FUNDOS-LIDOS
034200     MOVE ENR-CNPJ TO WS-CHAVE-GRUPO-FUN(1:14)
034300     MOVE ENR-DTPOSICAO TO WS-CHAVE-GRUPO-FUN(15:8)
034400     IF WS-CHAVE-GRUPO-FUN NOT = WS-CHAVE-GRUPO-FUN-ANT
034500        AND WS-CHAVE-GRUPO-FUN-ANT NOT = SPACES
034600        PERFORM 0350-FLUSH-GRUPO-FUNDO
034700     END-IF
034800     MOVE WS-CHAVE-GRUPO-FUN TO WS-CHAVE-GRUPO-FUN-ANT
034900     PERFORM 0320-STAKE-FUNDO
035000     PERFORM 0330-BUFFERIZA-FUNDO
035100     READ FUNDOS-ENR
035200          AT END MOVE '10' TO STATUS-FEN.
035300
035400* EQUITY-STAKE = QTDISPONIVEL / QUANTIDADE DO FUNDO INVESTIDO.
035500 0310-LOOP-FUNDOS-EXIT.
035600     EXIT.
035700
035800 0320-STAKE-FUNDO.
035900     MOVE ZEROS TO ENR-EQUITY-STAKE
036000     IF ENR-CNPJFUNDO NOT = SPACES
036100        SET FUNDO-ACHOU-NAO TO TRUE
036200        PERFORM 0321-BUSCA-FUNDO-INVESTIDO
036300            VARYING IX-FVL FROM 1 BY 1
036400            UNTIL IX-FVL > QT-FUNDO-VLR OR FUNDO-ACHOU-SIM
036500        IF FUNDO-ACHOU-SIM AND FV-QUANTIDADE(IX-FVL) NOT = 0
036600           COMPUTE ENR-EQUITY-STAKE ROUNDED =
036700                   ENR-QTDISPONIVEL / FV-QUANTIDADE(IX-FVL)
036800        ELSE
036900           ADD 1 TO CT-CNPJFUNDO-NAO-ACHADO
037000           DISPLAY 'COMPCOTA - CNPJFUNDO NAO ACHADO: '
037100                    ENR-CNPJFUNDO
037200        END-IF
037300     END-IF.
037400
037500 0321-BUSCA-FUNDO-INVESTIDO.
037600     IF ENR-CNPJFUNDO = FV-CNPJ(IX-FVL) AND
037700        ENR-DTPOSICAO = FV-DTPOSICAO(IX-FVL)
037800        SET FUNDO-ACHOU-SIM TO TRUE.
037900
038000* GUARDA A LINHA NO BUFFER DO GRUPO ATE A QUEBRA (0350).
038100 0330-BUFFERIZA-FUNDO.
038200     ADD 1 TO QT-BUF-FUNDO
038300     SET IX-BUF-FUN TO QT-BUF-FUNDO
038400     MOVE ENR-CNPJ          TO BF-REGISTRO(IX-BUF-FUN)(1:14)
038500     MOVE REG-FUNDOS-ENR(15:429)
038600                            TO BF-REGISTRO(IX-BUF-FUN)(15:429)
038700     MOVE ENR-VALOR-CALC    TO BF-VALOR-CALC(IX-BUF-FUN)
038800     SET BF-ELEGIVEL-NAO(IX-BUF-FUN) TO TRUE
038900     MOVE ENR-TIPO TO WS-TIPO-ATUAL
039000     INSPECT WS-TIPO-ATUAL CONVERTING
039100         'abcdefghijklmnopqrstuvwxyz' TO
039200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039300     IF WS-TIPO-ATUAL NOT = 'PATLIQ'
039400        AND WS-TIPO-ATUAL NOT = 'QUANTIDADE'
039500                AND WS-TIPO-ATUAL NOT = 'VALORCOTA'
039600                AND WS-TIPO-ATUAL NOT = 'PATLIQMEDIO'
039700                AND WS-TIPO-ATUAL NOT = 'CAPTACAODIA'
039800                AND WS-TIPO-ATUAL NOT = 'RESGATEDIA'
039900        AND WS-TIPO-ATUAL NOT = 'PARTPLANPREV'
040000        AND ENR-VALOR-CALC NOT = 0
040100        SET BF-ELEGIVEL-SIM(IX-BUF-FUN) TO TRUE
040200        ADD ENR-VALOR-CALC TO WS-TOTAL-GRUPO-FUN
040300     END-IF.
040400
040500* QUEBRA DE GRUPO - CALCULA COMPOSICAO E GRAVA AS LINHAS
040600* RETIDAS NO BUFFER.
040700 0350-FLUSH-GRUPO-FUNDO.
040800     IF QT-BUF-FUNDO > 0
040900        ADD 1 TO CT-GRUPOS-FUNDO
041000        PERFORM 0351-GRAVA-BUFFER-FUNDO
041100            VARYING IX-BUF-FUN FROM 1 BY 1
041200            UNTIL IX-BUF-FUN > QT-BUF-FUNDO
041300     END-IF
041400     MOVE ZEROS  TO QT-BUF-FUNDO WS-TOTAL-GRUPO-FUN.
041500
041600 0351-GRAVA-BUFFER-FUNDO.
041700     MOVE BF-REGISTRO(IX-BUF-FUN)(1:14)  TO CMP-CNPJ
041800     MOVE BF-REGISTRO(IX-BUF-FUN)(15:429)
041900                            TO REG-FUNDOS-COMP(15:429)
042000     MOVE ZEROS TO CMP-COMPOSICAO
042100     IF BF-ELEGIVEL-SIM(IX-BUF-FUN) AND WS-TOTAL-GRUPO-FUN NOT = 0
042200        COMPUTE CMP-COMPOSICAO ROUNDED =
042300                BF-VALOR-CALC(IX-BUF-FUN) / WS-TOTAL-GRUPO-FUN
042400     END-IF
042500     WRITE REG-FUNDOS-COMP.
042600
042700* --------------------------------------------------------------
042800* PASSO 2+3 - CARTEIRAS (STAKE POR CNPJFUNDO, COMPOSICAO POR
042900* GRUPO CNPJCPF+CODCART+DTPOSICAO+NOME+CNPB)
043000* --------------------------------------------------------------
043100 0400-PASSO2-3-CARTEIRAS.
043200     READ CARTEIRAS-ENR
043300          AT END MOVE '10' TO STATUS-CEN.
043400     PERFORM 0410-LOOP-CARTEIRAS THRU 0410-LOOP-CARTEIRAS-EXIT
043500         UNTIL STATUS-CEN = '10'
043600     PERFORM 0450-FLUSH-GRUPO-CARTEIRA.
043700
043800 0410-LOOP-CARTEIRAS.
043900     ADD 1 TO CT-CARTEIRAS-LIDAS
044000     MOVE ENR2-CNPJCPF     TO WS-CHAVE-GRUPO-CAR(1:14)
044100     MOVE ENR2-CODCART     TO WS-CHAVE-GRUPO-CAR(15:8)
044200     MOVE ENR2-DTPOSICAO   TO WS-CHAVE-GRUPO-CAR(23:8)
044300     MOVE ENR2-NOME        TO WS-CHAVE-GRUPO-CAR(31:40)
044400     MOVE ENR2-CNPB        TO WS-CHAVE-GRUPO-CAR(71:4)
044500     IF WS-CHAVE-GRUPO-CAR NOT = WS-CHAVE-GRUPO-CAR-ANT
044600        AND WS-CHAVE-GRUPO-CAR-ANT NOT = SPACES
044700        PERFORM 0450-FLUSH-GRUPO-CARTEIRA
044800     END-IF
044900     MOVE WS-CHAVE-GRUPO-CAR TO WS-CHAVE-GRUPO-CAR-ANT
045000     PERFORM 0420-STAKE-CARTEIRA
045100     PERFORM 0430-BUFFERIZA-CARTEIRA
045200     READ CARTEIRAS-ENR
045300          AT END MOVE '10' TO STATUS-CEN.
045400
045500 0410-LOOP-CARTEIRAS-EXIT.
045600     EXIT.
045700
045800 0420-STAKE-CARTEIRA.
045900     MOVE ZEROS TO ENR2-EQUITY-STAKE
046000     IF ENR2-CNPJFUNDO NOT = SPACES
046100        SET FUNDO-ACHOU-NAO TO TRUE
046200        PERFORM 0421-BUSCA-FUNDO-INVESTIDO-CAR
046300            VARYING IX-FVL FROM 1 BY 1
046400            UNTIL IX-FVL > QT-FUNDO-VLR OR FUNDO-ACHOU-SIM
046500        IF FUNDO-ACHOU-SIM AND FV-QUANTIDADE(IX-FVL) NOT = 0
046600           COMPUTE ENR2-EQUITY-STAKE ROUNDED =
046700                   ENR2-QTDISPONIVEL / FV-QUANTIDADE(IX-FVL)
046800        ELSE
046900           ADD 1 TO CT-CNPJFUNDO-NAO-ACHADO
047000           DISPLAY 'COMPCOTA - CNPJFUNDO NAO ACHADO: '
047100                    ENR2-CNPJFUNDO
047200        END-IF
047300     END-IF.
047400
047500 0421-BUSCA-FUNDO-INVESTIDO-CAR.
047600     IF ENR2-CNPJFUNDO = FV-CNPJ(IX-FVL) AND
047700        ENR2-DTPOSICAO = FV-DTPOSICAO(IX-FVL)
047800        SET FUNDO-ACHOU-SIM TO TRUE.
047900
048000 0430-BUFFERIZA-CARTEIRA.
048100     ADD 1 TO QT-BUF-CARTEIRA
048200     SET IX-BUF-CAR TO QT-BUF-CARTEIRA
048300     MOVE ENR2-CNPJCPF      TO BF2-REGISTRO(IX-BUF-CAR)(1:14)
048400     MOVE REG-CARTEIRAS-ENR(15:449) TO
048500          BF2-REGISTRO(IX-BUF-CAR)(15:449)
048600     MOVE ENR2-VALOR-CALC   TO BF2-VALOR-CALC(IX-BUF-CAR)
048700     SET BF2-ELEGIVEL-NAO(IX-BUF-CAR) TO TRUE
048800     MOVE ENR2-TIPO TO WS-TIPO-ATUAL
048900     INSPECT WS-TIPO-ATUAL CONVERTING
049000         'abcdefghijklmnopqrstuvwxyz' TO
049100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049200     IF WS-TIPO-ATUAL NOT = 'PATLIQ'
049300        AND WS-TIPO-ATUAL NOT = 'QUANTIDADE'
049400                 AND WS-TIPO-ATUAL NOT = 'VALORCOTA'
049500                 AND WS-TIPO-ATUAL NOT = 'PATLIQMEDIO'
049600                 AND WS-TIPO-ATUAL NOT = 'CAPTACAODIA'
049700                 AND WS-TIPO-ATUAL NOT = 'RESGATEDIA'
049800        AND WS-TIPO-ATUAL NOT = 'PARTPLANPREV'
049900        AND ENR2-VALOR-CALC NOT = 0
050000        SET BF2-ELEGIVEL-SIM(IX-BUF-CAR) TO TRUE
050100        ADD ENR2-VALOR-CALC TO WS-TOTAL-GRUPO-CAR
050200     END-IF.
050300
050400 0450-FLUSH-GRUPO-CARTEIRA.
050500     IF QT-BUF-CARTEIRA > 0
050600        ADD 1 TO CT-GRUPOS-CARTEIRA
050700        PERFORM 0451-GRAVA-BUFFER-CARTEIRA
050800            VARYING IX-BUF-CAR FROM 1 BY 1
050900            UNTIL IX-BUF-CAR > QT-BUF-CARTEIRA
051000     END-IF
051100     MOVE ZEROS  TO QT-BUF-CARTEIRA WS-TOTAL-GRUPO-CAR.
051200
051300 0451-GRAVA-BUFFER-CARTEIRA.
051400     MOVE BF2-REGISTRO(IX-BUF-CAR)(1:14)  TO CMP2-CNPJCPF
051500     MOVE BF2-REGISTRO(IX-BUF-CAR)(15:449) TO
051600          REG-CARTEIRAS-COMP(15:449)
051700     MOVE ZEROS TO CMP2-COMPOSICAO
051800     IF BF2-ELEGIVEL-SIM(IX-BUF-CAR)
051900        AND WS-TOTAL-GRUPO-CAR NOT = 0
052000        COMPUTE CMP2-COMPOSICAO ROUNDED =
052100                BF2-VALOR-CALC(IX-BUF-CAR) / WS-TOTAL-GRUPO-CAR
052200     END-IF
052300     WRITE REG-CARTEIRAS-COMP.
052400
052500 0950-TOTAIS.
052600     DISPLAY 'COMPCOTA - FUNDOS     LIDOS        : '
052700              CT-FUNDOS-LIDOS
052800     DISPLAY 'COMPCOTA - CARTEIRAS  LIDAS        : '
052900              CT-CARTEIRAS-LIDAS
053000     DISPLAY 'COMPCOTA - GRUPOS FUNDO PROCESSADOS: '
053100              CT-GRUPOS-FUNDO
053200     DISPLAY 'COMPCOTA - GRUPOS CARTEIRA PROC.   : '
053300              CT-GRUPOS-CARTEIRA
053400     DISPLAY 'COMPCOTA - CNPJFUNDO NAO ACHADO    : '
053500              CT-CNPJFUNDO-NAO-ACHADO.
053600
053700 0999-FECHA-ARQUIVOS.
053800     CLOSE FUNDOS-ENR
053900     CLOSE CARTEIRAS-ENR
054000     CLOSE FUNDOS-COMP
054100     CLOSE CARTEIRAS-COMP.
054200
054300
054400
054500
054600
054700
054800
054900
055000
055100
055200
