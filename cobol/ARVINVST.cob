000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ARVINVST-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 14/05/1991.
000600 DATE-COMPILED. 14/05/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : MONTA A ARVORE DE INVESTIMENTO DAS CARTEIRAS,
001200*              EXPANDINDO CADA LINHA COM CNPJFUNDO PREENCHIDO
001300*              NAS LINHAS DO FUNDO INVESTIDO (MESMO CNPJ E
001400*              DTPOSICAO), MULTIPLICANDO PARTICIPACAO/VALOR/
001500*              COMPOSICAO NIVEL A NIVEL, ATE NAO HAVER MAIS
001600*              CNPJFUNDO PREENCHIDO. ABORTA SE O GRAFO FUNDO-
001700*              FUNDO TIVER CICLO.
001800* DATA : 14/05/1991
001900* VRS         DATA           DESCRICAO
002000* 1.0      14/05/1991        IMPLANTACAO
002100* 1.1      09/03/1996        LIMITE DE NIVEIS P/ DETECTAR
002200*                            CICLO NO GRAFO FUNDO-FUNDO
002300* 1.2      29/12/1998        AJUSTE ANO 2000 - DTPOSICAO DE
002400*                            6 P/ 8 POSICOES
002500* 1.3      07/08/2007        GBA - NOME DO GESTOR EM CASCATA
002600*                            HERDADO QUANDO LINHA FILHA VEM
002700*                            EM BRANCO
002800* 1.4      19/11/2013        CR0458 - ARVORE PASSOU A GRAVAR
002900*                            IX-INICIO-NIVEL/IX-FIM-NIVEL POR
003000*                            NIVEL PARA ACELERAR O PASSO 3
003100* 1.5      22/04/2016        CR0512 - GRAFO FUNDO-FUNDO PASSOU A
003200*                            SER VALIDADO (ACICLICO) ANTES DA
003300*                            EXPANSAO; CICLO ENCONTRADO EMITE A
003400*                            CADEIA DE CNPJ QUE O FORMA
003500
003600 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT FUNDOS-COMP ASSIGN TO FUNCMP
004000                 ORGANIZATION SEQUENTIAL
004100                 FILE STATUS STATUS-FCP.
004200
004300     SELECT CARTEIRAS-COMP ASSIGN TO CARCMP
004400                 ORGANIZATION SEQUENTIAL
004500                 FILE STATUS STATUS-CCP.
004600
004700     SELECT ARVORE ASSIGN TO ARVORE
004800                 ORGANIZATION SEQUENTIAL
004900                 FILE STATUS STATUS-ARV.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  FUNDOS-COMP
005400     LABEL RECORD STANDARD
005500     RECORD CONTAINS 449 CHARACTERS.
005600
005700 01  REG-FUNDOS-COMP.
005800     05  CMP-CNPJ                    PIC X(14).
005900     05  CMP-NOME                    PIC X(40).
006000     05  CMP-DTPOSICAO               PIC 9(08).
006100     05  CMP-DTPOSICAO-R REDEFINES CMP-DTPOSICAO.
006200         10  CMP-ANO-POS             PIC 9(04).
006300         10  CMP-MES-POS             PIC 9(02).
006400         10  CMP-DIA-POS              PIC 9(02).
006500     05  CMP-TIPO                    PIC X(12).
006600     05  CMP-ISIN                    PIC X(12).
006700     05  CMP-CNPJFUNDO               PIC X(14).
006800     05  CMP-QTDISPONIVEL            PIC S9(10)V9(8).
006900     05  CMP-QTGARANTIA              PIC S9(10)V9(8).
007000     05  CMP-PUPOSICAO               PIC S9(07)V9(8).
007100     05  CMP-VALOR                   PIC S9(13)V9(2).
007200     05  CMP-VALORFINDISP            PIC S9(13)V9(2).
007300     05  CMP-VALORMERCADO            PIC S9(13)V9(2).
007400     05  CMP-DTVENCIMENTO            PIC 9(08).
007500     05  CMP-VALOR-CALC              PIC S9(13)V9(2).
007600     05  CMP-VALOR-SERIE             PIC S9(13)V9(2).
007700     05  CMP-FLAG-RATEIO             PIC 9(01).
007800     05  CMP-NEW-TIPO                PIC X(12).
007900     05  CMP-ANO-VENC-TPF            PIC X(04).
008000     05  CMP-NOME-ATIVO              PIC X(40).
008100     05  CMP-NEW-NOME-ATIVO          PIC X(40).
008200     05  CMP-NEW-GESTOR              PIC X(40).
008300     05  CMP-TIPO-ATIVO-AUX          PIC X(10).
008400     05  CMP-NOME-EMISSOR            PIC X(40).
008500     05  CMP-EQUITY-STAKE            PIC S9(03)V9(8).
008600     05  CMP-COMPOSICAO              PIC S9(03)V9(8).
008700     05  FILLER                      PIC X(06).
008800
008900 FD  CARTEIRAS-COMP
009000     LABEL RECORD STANDARD
009100     RECORD CONTAINS 486 CHARACTERS.
009200
009300 01  REG-CARTEIRAS-COMP.
009400     05  CMP2-CNPJCPF                PIC X(14).
009500     05  CMP2-CODCART                PIC X(08).
009600     05  CMP2-CNPB                   PIC X(12).
009700     05  CMP2-NOME                   PIC X(40).
009800     05  CMP2-DTPOSICAO              PIC 9(08).
009900     05  CMP2-DTPOSICAO-R REDEFINES CMP2-DTPOSICAO.
010000         10  CMP2-ANO-POS             PIC 9(04).
010100         10  CMP2-MES-POS             PIC 9(02).
010200         10  CMP2-DIA-POS             PIC 9(02).
010300     05  CMP2-TIPO                   PIC X(12).
010400     05  CMP2-ISIN                   PIC X(12).
010500     05  CMP2-CNPJFUNDO              PIC X(14).
010600     05  CMP2-QTDISPONIVEL           PIC S9(10)V9(8).
010700     05  CMP2-QTGARANTIA             PIC S9(10)V9(8).
010800     05  CMP2-PUPOSICAO              PIC S9(07)V9(8).
010900     05  CMP2-VALOR                  PIC S9(13)V9(2).
011000     05  CMP2-VALORFINDISP           PIC S9(13)V9(2).
011100     05  CMP2-VALORMERCADO           PIC S9(13)V9(2).
011200     05  CMP2-DTVENCIMENTO           PIC 9(08).
011300     05  CMP2-VALOR-CALC             PIC S9(13)V9(2).
011400     05  CMP2-VALOR-SERIE            PIC S9(13)V9(2).
011500     05  CMP2-FLAG-RATEIO            PIC 9(01).
011600     05  CMP2-NEW-TIPO               PIC X(12).
011700     05  CMP2-ANO-VENC-TPF           PIC X(04).
011800     05  CMP2-NOME-ATIVO             PIC X(40).
011900     05  CMP2-NEW-NOME-ATIVO         PIC X(40).
012000     05  CMP2-NEW-GESTOR             PIC X(40).
012100     05  CMP2-TIPO-ATIVO-AUX         PIC X(10).
012200     05  CMP2-NOME-EMISSOR           PIC X(40).
012300     05  CMP2-EQUITY-STAKE           PIC S9(03)V9(8).
012400     05  CMP2-COMPOSICAO             PIC S9(03)V9(8).
012500     05  FILLER                      PIC X(23).
012600
012700 FD  ARVORE
012800     LABEL RECORD STANDARD
012900     RECORD CONTAINS 329 CHARACTERS.
013000
013100 01  REG-ARVORE.
013200     05  ARV-CNPJCPF                 PIC X(14).
013300     05  ARV-CODCART                 PIC X(08).
013400     05  ARV-CNPB                    PIC X(12).
013500     05  ARV-NOME-CARTEIRA           PIC X(40).
013600     05  ARV-DTPOSICAO               PIC 9(08).
013700     05  ARV-DTPOSICAO-R REDEFINES ARV-DTPOSICAO.
013800         10  ARV-ANO-POS             PIC 9(04).
013900         10  ARV-MES-POS             PIC 9(02).
014000         10  ARV-DIA-POS             PIC 9(02).
014100     05  ARV-NIVEL                   PIC 9(02).
014200     05  ARV-CNPJFUNDO               PIC X(14).
014300     05  ARV-ISIN                    PIC X(12).
014400     05  ARV-EQUITY-STAKE-ACC        PIC S9(03)V9(8).
014500     05  ARV-VALOR-CALC-ACC          PIC S9(13)V9(2).
014600     05  ARV-COMPOSICAO-ACC          PIC S9(03)V9(8).
014700     05  ARV-PARENT-FUNDO            PIC X(40).
014800     05  ARV-FINAL-NEW-TIPO          PIC X(12).
014900     05  ARV-FINAL-NOME-ATIVO        PIC X(40).
015000     05  ARV-FINAL-NOME-EMISSOR      PIC X(40).
015100     05  ARV-FINAL-GESTOR            PIC X(40).
015200     05  FILLER                      PIC X(10).
015300
015400 WORKING-STORAGE SECTION.
015500 01  STATUS-FCP                      PIC X(02) VALUE SPACES.
015600 01  STATUS-CCP                      PIC X(02) VALUE SPACES.
015700 01  STATUS-ARV                      PIC X(02) VALUE SPACES.
015800
015900 77  WS-NIVEL-MAXIMO                 PIC 9(02) COMP VALUE 50.
016000
016100 01  CONTADORES.
016200     05  CT-CARTEIRAS-RAIZ           PIC 9(07) COMP VALUE ZEROS.
016300     05  CT-ARVORE-GRAVADAS          PIC 9(07) COMP VALUE ZEROS.
016400     05  CT-POR-NIVEL OCCURS 51 TIMES
016500                PIC 9(07) COMP VALUE ZEROS.
016600
016700* TABELA COM TODAS AS LINHAS DO ARQUIVO FUNDOS-COMP, USADA NA
016800* BUSCA DO FUNDO INVESTIDO (CNPJFUNDO = CNPJ, MESMA DTPOSICAO).
016900 01  TAB-FUNDO.
017000     05  TF-ITEM OCCURS 3000 TIMES
017100                   INDEXED BY IX-TF.
017200         10  TF-CNPJ                 PIC X(14).
017300         10  TF-DTPOSICAO            PIC 9(08).
017400         10  TF-CNPJFUNDO            PIC X(14).
017500         10  TF-ISIN                 PIC X(12).
017600         10  TF-EQUITY-STAKE         PIC S9(03)V9(8).
017700         10  TF-VALOR-CALC           PIC S9(13)V9(2).
017800         10  TF-COMPOSICAO           PIC S9(03)V9(8).
017900         10  TF-NEW-TIPO             PIC X(12).
018000         10  TF-NOME-ATIVO           PIC X(40).
018100         10  TF-NOME-EMISSOR         PIC X(40).
018200         10  TF-GESTOR               PIC X(40).
018300 01  QT-FUNDO                        PIC 9(04) COMP VALUE ZEROS.
018400
018500* ARVORE MONTADA EM MEMORIA - CRESCE NIVEL A NIVEL; O INTERVALO
018600* (IX-INICIO-NIVEL, IX-FIM-NIVEL) DELIMITA AS LINHAS DO NIVEL
018700* ATUAL A SEREM EXPANDIDAS PARA O PROXIMO NIVEL.
018800 01  TAB-ARVORE.
018900     05  AR-ITEM OCCURS 6000 TIMES
019000                   INDEXED BY IX-AR IX-NOVO.
019100         10  AR-CNPJCPF              PIC X(14).
019200         10  AR-CODCART              PIC X(08).
019300         10  AR-CNPB                 PIC X(12).
019400         10  AR-NOME-CARTEIRA        PIC X(40).
019500         10  AR-DTPOSICAO            PIC 9(08).
019600         10  AR-NIVEL                PIC 9(02) COMP.
019700         10  AR-CNPJFUNDO            PIC X(14).
019800         10  AR-ISIN                 PIC X(12).
019900         10  AR-EQUITY-STAKE-ACC     PIC S9(03)V9(8).
020000         10  AR-VALOR-CALC-ACC       PIC S9(13)V9(2).
020100         10  AR-COMPOSICAO-ACC       PIC S9(03)V9(8).
020200         10  AR-PARENT-FUNDO         PIC X(40).
020300         10  AR-FINAL-NEW-TIPO       PIC X(12).
020400         10  AR-FINAL-NOME-ATIVO     PIC X(40).
020500         10  AR-FINAL-NOME-EMISSOR   PIC X(40).
020600         10  AR-FINAL-GESTOR         PIC X(40).
020700 01  QT-ARVORE                       PIC 9(05) COMP VALUE ZEROS.
020800
020900 77  WS-NIVEL-ATUAL                  PIC 9(02) COMP VALUE ZEROS.
021000 77  IX-INICIO-NIVEL                 PIC 9(05) COMP VALUE ZEROS.
021100 77  IX-FIM-NIVEL                    PIC 9(05) COMP VALUE ZEROS.
021200 77  WS-QT-ANTES-NIVEL               PIC 9(05) COMP VALUE ZEROS.
021300
021400 01  WS-FLAGS.
021500     05  WS-ACHOU-FUNDO              PIC 9(01) COMP VALUE ZEROS.
021600         88  ACHOU-SIM                    VALUE 1.
021700         88  ACHOU-NAO                    VALUE 0.
021800
021900* CADEIA DE CNPJ PERCORRIDA AO VALIDAR O GRAFO FUNDO-FUNDO DE
022000* UM FUNDO (USADA SO DURANTE A VALIDACAO - REGRA U5).
022100 01  TAB-CAMINHO.
022200     05  CM-ITEM OCCURS 3001 TIMES
022300                  INDEXED BY IX-CM.
022400         10  CM-CNPJ                 PIC X(14).
022500 77  QT-CAMINHO                      PIC 9(04) COMP VALUE ZEROS.
022600 77  IX-TF2                          PIC 9(04) COMP VALUE ZEROS.
022700 77  WS-CNPJ-ATUAL                   PIC X(14).
022800 77  WS-CNPJ-PROXIMO                 PIC X(14).
022900
023000 01  WS-CICLO-FLAGS.
023100     05  WS-ACHOU-NO-CAMINHO         PIC 9(01) COMP VALUE ZEROS.
023200         88  ACHOU-NO-CAMINHO-SIM        VALUE 1.
023300         88  ACHOU-NO-CAMINHO-NAO        VALUE 0.
023400     05  WS-ACHOU-CNPJFUNDO         PIC 9(01) COMP VALUE ZEROS.
023500         88  ACHOU-CNPJFUNDO-SIM         VALUE 1.
023600         88  ACHOU-CNPJFUNDO-NAO         VALUE 0.
023700
023800 01  WS-EQUITY-STAKE-PAI             PIC S9(03)V9(8).
023900 01  WS-COMPOSICAO-PAI               PIC S9(03)V9(8).
024000
024100 PROCEDURE DIVISION.
024200
024300 0000-INICIO.
024400     PERFORM 0100-CARREGA-FUNDOS
024500     PERFORM 0120-VALIDA-ACICLICO
024600     PERFORM 0150-ABRE-DEMAIS-ARQUIVOS
024700     PERFORM 0200-NIVEL-ZERO
024800     PERFORM 0300-EXPANDE-ARVORE
024900         UNTIL IX-INICIO-NIVEL > IX-FIM-NIVEL
025000     PERFORM 0600-GRAVA-ARVORE
025100         VARYING IX-AR FROM 1 BY 1 UNTIL IX-AR > QT-ARVORE
025200     PERFORM 0950-TOTAIS
025300     PERFORM 0999-FECHA-ARQUIVOS
025400     STOP RUN.
025500
025600* --------------------------------------------------------------
025700* CARREGA TODAS AS LINHAS DE FUNDOS-COMP EM TAB-FUNDO.
025800* --------------------------------------------------------------
025900 0100-CARREGA-FUNDOS.
026000     OPEN INPUT FUNDOS-COMP
026100     IF STATUS-FCP NOT = '00'
026200        DISPLAY 'ARVINVST - ARQUIVO FUNDOS-COMP NAO ABRIU'
026300        STOP RUN
026400     END-IF
026500     READ FUNDOS-COMP
026600          AT END MOVE '10' TO STATUS-FCP.
026700     PERFORM 0110-LE-FUNDO THRU 0110-LE-FUNDO-EXIT
026800         UNTIL STATUS-FCP = '10'
026900     CLOSE FUNDOS-COMP.
027000
027100 0110-LE-FUNDO.
027200     IF CMP-DTPOSICAO NOT NUMERIC
027300        DISPLAY 'ARVINVST - DTPOSICAO NAO NUMERICA'
027400        DISPLAY '  EM FUNDOS-COMP - ' CMP-CNPJ
027500     END-IF
027600     IF CMP-VALOR-SERIE = 0
027700        ADD 1 TO QT-FUNDO
027800        SET IX-TF TO QT-FUNDO
027900        MOVE CMP-CNPJ          TO TF-CNPJ(IX-TF)
028000        MOVE CMP-DTPOSICAO     TO TF-DTPOSICAO(IX-TF)
028100        MOVE CMP-CNPJFUNDO     TO TF-CNPJFUNDO(IX-TF)
028200        MOVE CMP-ISIN          TO TF-ISIN(IX-TF)
028300        MOVE CMP-EQUITY-STAKE  TO TF-EQUITY-STAKE(IX-TF)
028400        MOVE CMP-VALOR-CALC    TO TF-VALOR-CALC(IX-TF)
028500        MOVE CMP-COMPOSICAO    TO TF-COMPOSICAO(IX-TF)
028600        MOVE CMP-NEW-TIPO      TO TF-NEW-TIPO(IX-TF)
028700        MOVE CMP-NOME-ATIVO    TO TF-NOME-ATIVO(IX-TF)
028800        MOVE CMP-NOME-EMISSOR  TO TF-NOME-EMISSOR(IX-TF)
028900        MOVE CMP-NEW-GESTOR    TO TF-GESTOR(IX-TF)
029000     END-IF
029100     READ FUNDOS-COMP
029200          AT END MOVE '10' TO STATUS-FCP.
029300
029400 0110-LE-FUNDO-EXIT.
029500     EXIT.
029600
029700* --------------------------------------------------------------
029800* VALIDA QUE O GRAFO FUNDO-FUNDO (CNPJ -> CNPJFUNDO) E ACICLICO,
029900* ANTES DE EXPANDIR A ARVORE. PARA CADA FUNDO, SEGUE A CADEIA DE
030000* CNPJFUNDO GUARDANDO OS CNPJ JA VISITADOS (TAB-CAMINHO); SE O
030100* PROXIMO CNPJ DA CADEIA JA ESTIVER NO CAMINHO, HA CICLO - A
030200* CADEIA COMPLETA E IMPRESSA E O PROGRAMA ABORTA (REGRA U5).
030300* --------------------------------------------------------------
030400 0120-VALIDA-ACICLICO.
030500     PERFORM 0121-VALIDA-UM-FUNDO
030600         VARYING IX-TF FROM 1 BY 1 UNTIL IX-TF > QT-FUNDO.
030700
030800 0121-VALIDA-UM-FUNDO.
030900     MOVE ZEROS TO QT-CAMINHO
031000     ADD 1 TO QT-CAMINHO
031100     SET IX-CM TO QT-CAMINHO
031200     MOVE TF-CNPJ(IX-TF)      TO CM-CNPJ(IX-CM)
031300     MOVE TF-CNPJFUNDO(IX-TF) TO WS-CNPJ-ATUAL
031400     SET ACHOU-NO-CAMINHO-NAO TO TRUE
031500     PERFORM 0122-SEGUE-CADEIA
031600         UNTIL WS-CNPJ-ATUAL = SPACES
031700            OR ACHOU-NO-CAMINHO-SIM
031800            OR QT-CAMINHO > QT-FUNDO
031900     IF ACHOU-NO-CAMINHO-SIM OR QT-CAMINHO > QT-FUNDO
032000        DISPLAY 'ARVINVST - CICLO NO GRAFO FUNDO-FUNDO - ABORT'
032100        DISPLAY 'ARVINVST - CADEIA: '
032200        PERFORM 0125-IMPRIME-CAMINHO
032300            VARYING IX-CM FROM 1 BY 1 UNTIL IX-CM > QT-CAMINHO
032400        STOP RUN
032500     END-IF.
032600
032700 0122-SEGUE-CADEIA.
032800     PERFORM 0123-TESTA-NO-CAMINHO
032900         VARYING IX-CM FROM 1 BY 1
033000         UNTIL IX-CM > QT-CAMINHO OR ACHOU-NO-CAMINHO-SIM
033100     IF ACHOU-NO-CAMINHO-NAO
033200        ADD 1 TO QT-CAMINHO
033300        SET IX-CM TO QT-CAMINHO
033400        MOVE WS-CNPJ-ATUAL TO CM-CNPJ(IX-CM)
033500        SET ACHOU-CNPJFUNDO-NAO TO TRUE
033600        PERFORM 0124-BUSCA-CNPJFUNDO
033700            VARYING IX-TF2 FROM 1 BY 1
033800            UNTIL IX-TF2 > QT-FUNDO OR ACHOU-CNPJFUNDO-SIM
033900        IF ACHOU-CNPJFUNDO-SIM
034000           MOVE WS-CNPJ-PROXIMO TO WS-CNPJ-ATUAL
034100        ELSE
034200           MOVE SPACES TO WS-CNPJ-ATUAL
034300        END-IF
034400     END-IF.
034500
034600 0123-TESTA-NO-CAMINHO.
034700     IF WS-CNPJ-ATUAL = CM-CNPJ(IX-CM)
034800        SET ACHOU-NO-CAMINHO-SIM TO TRUE.
034900
035000 0124-BUSCA-CNPJFUNDO.
035100     IF TF-CNPJ(IX-TF2) = WS-CNPJ-ATUAL
035200        SET ACHOU-CNPJFUNDO-SIM TO TRUE
035300        MOVE TF-CNPJFUNDO(IX-TF2) TO WS-CNPJ-PROXIMO.
035400
035500 0125-IMPRIME-CAMINHO.
035600     DISPLAY 'ARVINVST -   ' CM-CNPJ(IX-CM).
035700
035800 0150-ABRE-DEMAIS-ARQUIVOS.
035900     OPEN INPUT  CARTEIRAS-COMP
036000     OPEN OUTPUT ARVORE
036100     IF STATUS-CCP NOT = '00' OR STATUS-ARV NOT = '00'
036200        DISPLAY 'ARVINVST - ARQUIVOS CARCMP/ARVORE NAO ABRIRAM'
036300        STOP RUN.
036400
036500* --------------------------------------------------------------
036600* NIVEL 0 - LINHAS DE CARTEIRA COM FLAG-RATEIO=0 E VALOR-SERIE=0.
036700* --------------------------------------------------------------
036800 0200-NIVEL-ZERO.
036900     READ CARTEIRAS-COMP
037000          AT END MOVE '10' TO STATUS-CCP.
037100     PERFORM 0210-LOOP-CARTEIRAS THRU 0210-LOOP-CARTEIRAS-EXIT
037200         UNTIL STATUS-CCP = '10'
037300     CLOSE CARTEIRAS-COMP
037400     MOVE 1 TO IX-INICIO-NIVEL
037500     MOVE QT-ARVORE TO IX-FIM-NIVEL
037600     MOVE ZEROS TO WS-NIVEL-ATUAL.
037700
037800 0210-LOOP-CARTEIRAS.
037900     IF CMP2-FLAG-RATEIO = 0 AND CMP2-VALOR-SERIE = 0
038000        ADD 1 TO CT-CARTEIRAS-RAIZ
038100        ADD 1 TO QT-ARVORE
038200        SET IX-AR TO QT-ARVORE
038300        MOVE CMP2-CNPJCPF        TO AR-CNPJCPF(IX-AR)
038400        MOVE CMP2-CODCART        TO AR-CODCART(IX-AR)
038500        MOVE CMP2-CNPB           TO AR-CNPB(IX-AR)
038600        MOVE CMP2-NOME           TO AR-NOME-CARTEIRA(IX-AR)
038700        MOVE CMP2-DTPOSICAO      TO AR-DTPOSICAO(IX-AR)
038800        MOVE ZEROS               TO AR-NIVEL(IX-AR)
038900        MOVE CMP2-CNPJFUNDO      TO AR-CNPJFUNDO(IX-AR)
039000        MOVE CMP2-ISIN           TO AR-ISIN(IX-AR)
039100        MOVE CMP2-EQUITY-STAKE   TO AR-EQUITY-STAKE-ACC(IX-AR)
039200        MOVE CMP2-VALOR-CALC     TO AR-VALOR-CALC-ACC(IX-AR)
039300        MOVE CMP2-COMPOSICAO     TO AR-COMPOSICAO-ACC(IX-AR)
039400        MOVE SPACES              TO AR-PARENT-FUNDO(IX-AR)
039500        MOVE CMP2-NEW-TIPO       TO AR-FINAL-NEW-TIPO(IX-AR)
039600        MOVE CMP2-NOME-ATIVO     TO AR-FINAL-NOME-ATIVO(IX-AR)
039700        MOVE CMP2-NOME-EMISSOR   TO AR-FINAL-NOME-EMISSOR(IX-AR)
039800        MOVE CMP2-NEW-GESTOR     TO AR-FINAL-GESTOR(IX-AR)
039900        ADD 1 TO CT-POR-NIVEL(1)
040000     END-IF
040100     READ CARTEIRAS-COMP
040200          AT END MOVE '10' TO STATUS-CCP.
040300 0210-LOOP-CARTEIRAS-EXIT.
040400     EXIT.
040500
040600* --------------------------------------------------------------
040700* EXPANDE UM NIVEL COMPLETO, PRODUZINDO O PROXIMO NIVEL.
040800* --------------------------------------------------------------
040900* SE NENHUMA LINHA NOVA FOR ACRESCENTADA NESTE NIVEL, O PROXIMO
041000* IX-INICIO-NIVEL JA FICA MAIOR QUE IX-FIM-NIVEL E O LACO DE
041100* 0000-INICIO SE ENCERRA POR CONTA PROPRIA.
041200
041300 0300-EXPANDE-ARVORE.
041400     MOVE QT-ARVORE TO WS-QT-ANTES-NIVEL
041500     PERFORM 0310-EXPANDE-LINHA THRU 0310-EXPANDE-LINHA-EXIT
041600         VARYING IX-AR FROM IX-INICIO-NIVEL BY 1
041700         UNTIL IX-AR > IX-FIM-NIVEL
041800     ADD 1 TO WS-NIVEL-ATUAL
041900     MOVE IX-FIM-NIVEL TO IX-INICIO-NIVEL
042000     ADD 1 TO IX-INICIO-NIVEL
042100     MOVE QT-ARVORE TO IX-FIM-NIVEL.
042200
042300 0310-EXPANDE-LINHA.
042400     IF AR-CNPJFUNDO(IX-AR) NOT = SPACES
042500        MOVE AR-EQUITY-STAKE-ACC(IX-AR) TO WS-EQUITY-STAKE-PAI
042600        MOVE AR-COMPOSICAO-ACC(IX-AR)   TO WS-COMPOSICAO-PAI
042700        PERFORM 0320-CASA-FUNDO-INVESTIDO
042800            VARYING IX-TF FROM 1 BY 1
042900            UNTIL IX-TF > QT-FUNDO
043000     END-IF.
043100 0310-EXPANDE-LINHA-EXIT.
043200     EXIT.
043300
043400* PARA CADA LINHA DO FUNDO INVESTIDO, GERA UMA LINHA FILHA.
043500 0320-CASA-FUNDO-INVESTIDO.
043600     IF AR-CNPJFUNDO(IX-AR) = TF-CNPJ(IX-TF) AND
043700        AR-DTPOSICAO(IX-AR) = TF-DTPOSICAO(IX-TF)
043800        IF QT-ARVORE < 6000
043900           PERFORM 0330-ACRESCENTA-FILHA
044000        ELSE
044100           DISPLAY 'ARVINVST - TABELA DE ARVORE CHEIA - LINHA '
044200                    'DESCARTADA'
044300        END-IF
044400     END-IF.
044500
044600* IX-AR E O INDICE DA LINHA-PAI (NAO SE MOVE); IX-NOVO E O
044700* INDICE DA LINHA-FILHA RECEM-CRIADA.
044800 0330-ACRESCENTA-FILHA.
044900     ADD 1 TO QT-ARVORE
045000     SET IX-NOVO TO QT-ARVORE
045100     MOVE AR-CNPJCPF(IX-AR)           TO AR-CNPJCPF(IX-NOVO)
045200     MOVE AR-CODCART(IX-AR)           TO AR-CODCART(IX-NOVO)
045300     MOVE AR-CNPB(IX-AR)              TO AR-CNPB(IX-NOVO)
045400     MOVE AR-NOME-CARTEIRA(IX-AR)     TO AR-NOME-CARTEIRA(IX-NOVO)
045500     MOVE AR-DTPOSICAO(IX-AR)         TO AR-DTPOSICAO(IX-NOVO)
045600     COMPUTE AR-NIVEL(IX-NOVO) = WS-NIVEL-ATUAL + 1
045700     MOVE TF-CNPJFUNDO(IX-TF)         TO AR-CNPJFUNDO(IX-NOVO)
045800     MOVE TF-ISIN(IX-TF)              TO AR-ISIN(IX-NOVO)
045900     PERFORM 0340-ACUMULA-STAKE-VALOR
046000     PERFORM 0350-CASCATEIA-FINAL.
046100
046200* REGRA U5 - STAKE/VALOR/COMPOSICAO ACUMULADOS (EM BRANCO = 1).
046300 0340-ACUMULA-STAKE-VALOR.
046400     COMPUTE AR-EQUITY-STAKE-ACC(IX-NOVO) =
046500             WS-EQUITY-STAKE-PAI * TF-EQUITY-STAKE(IX-TF)
046600     COMPUTE AR-VALOR-CALC-ACC(IX-NOVO) ROUNDED =
046700             TF-VALOR-CALC(IX-TF) * WS-EQUITY-STAKE-PAI
046800     COMPUTE AR-COMPOSICAO-ACC(IX-NOVO) =
046900             WS-COMPOSICAO-PAI * TF-COMPOSICAO(IX-TF).
047000
047100* PARENT-FUNDO E HERANCA DAS COLUNAS FINAIS (EM BRANCO HERDA DO
047200* NIVEL PAI - "DEEPEST NON-BLANK LEVEL WINS").
047300 0350-CASCATEIA-FINAL.
047400     MOVE AR-FINAL-NOME-ATIVO(IX-AR)  TO AR-PARENT-FUNDO(IX-NOVO)
047500     IF TF-NEW-TIPO(IX-TF) = SPACES
047600        MOVE AR-FINAL-NEW-TIPO(IX-AR)
047700                              TO AR-FINAL-NEW-TIPO(IX-NOVO)
047800     ELSE
047900        MOVE TF-NEW-TIPO(IX-TF) TO AR-FINAL-NEW-TIPO(IX-NOVO)
048000     END-IF
048100     IF TF-NOME-ATIVO(IX-TF) = SPACES
048200        MOVE AR-FINAL-NOME-ATIVO(IX-AR)
048300                              TO AR-FINAL-NOME-ATIVO(IX-NOVO)
048400     ELSE
048500        MOVE TF-NOME-ATIVO(IX-TF)
048600                              TO AR-FINAL-NOME-ATIVO(IX-NOVO)
048700     END-IF
048800     IF TF-NOME-EMISSOR(IX-TF) = SPACES
048900        MOVE AR-FINAL-NOME-EMISSOR(IX-AR)
049000                              TO AR-FINAL-NOME-EMISSOR(IX-NOVO)
049100     ELSE
049200        MOVE TF-NOME-EMISSOR(IX-TF)
049300                              TO AR-FINAL-NOME-EMISSOR(IX-NOVO)
049400     END-IF
049500     IF TF-GESTOR(IX-TF) = SPACES
049600        MOVE AR-FINAL-GESTOR(IX-AR)
049700                              TO AR-FINAL-GESTOR(IX-NOVO)
049800     ELSE
049900        MOVE TF-GESTOR(IX-TF)  TO AR-FINAL-GESTOR(IX-NOVO)
050000     END-IF
050100     IF AR-NIVEL(IX-NOVO) < 51
050200     IF AR-NIVEL(IX-NOVO) < 51
050300        ADD 1 TO CT-POR-NIVEL(AR-NIVEL(IX-NOVO))
050400     END-IF.
050500 0600-GRAVA-ARVORE.
050600     MOVE AR-CNPJCPF(IX-AR)            TO ARV-CNPJCPF
050700     MOVE AR-CODCART(IX-AR)             TO ARV-CODCART
050800     MOVE AR-CNPB(IX-AR)                TO ARV-CNPB
050900     MOVE AR-NOME-CARTEIRA(IX-AR)       TO ARV-NOME-CARTEIRA
051000     MOVE AR-DTPOSICAO(IX-AR)           TO ARV-DTPOSICAO
051100     MOVE AR-NIVEL(IX-AR)               TO ARV-NIVEL
051200     MOVE AR-CNPJFUNDO(IX-AR)           TO ARV-CNPJFUNDO
051300     MOVE AR-ISIN(IX-AR)                TO ARV-ISIN
051400     MOVE AR-EQUITY-STAKE-ACC(IX-AR)    TO ARV-EQUITY-STAKE-ACC
051500     MOVE AR-VALOR-CALC-ACC(IX-AR)      TO ARV-VALOR-CALC-ACC
051600     MOVE AR-COMPOSICAO-ACC(IX-AR)      TO ARV-COMPOSICAO-ACC
051700     MOVE AR-PARENT-FUNDO(IX-AR)        TO ARV-PARENT-FUNDO
051800     MOVE AR-FINAL-NEW-TIPO(IX-AR)      TO ARV-FINAL-NEW-TIPO
051900     MOVE AR-FINAL-NOME-ATIVO(IX-AR)    TO ARV-FINAL-NOME-ATIVO
052000     MOVE AR-FINAL-NOME-EMISSOR(IX-AR)  TO ARV-FINAL-NOME-EMISSOR
052100     MOVE AR-FINAL-GESTOR(IX-AR)        TO ARV-FINAL-GESTOR
052200     WRITE REG-ARVORE
052300     ADD 1 TO CT-ARVORE-GRAVADAS.
052400
052500 0950-TOTAIS.
052600     DISPLAY 'ARVINVST - CARTEIRAS RAIZ (NIVEL 0) : '
052700              CT-CARTEIRAS-RAIZ
052800     DISPLAY 'ARVINVST - LINHAS DE ARVORE GRAVADAS: '
052900              CT-ARVORE-GRAVADAS
053000     PERFORM 0951-TOTAL-NIVEL
053100         VARYING WS-NIVEL-ATUAL FROM 0 BY 1
053200         UNTIL WS-NIVEL-ATUAL > 50.
053300
053400 0951-TOTAL-NIVEL.
053500*    CT-POR-NIVEL E INDEXADA DE 1 A 51 (NIVEL 0 = POSICAO 1).
053600     IF CT-POR-NIVEL(WS-NIVEL-ATUAL + 1) NOT = 0
053700        DISPLAY 'ARVINVST - NIVEL ' WS-NIVEL-ATUAL
053800                 ' LINHAS: ' CT-POR-NIVEL(WS-NIVEL-ATUAL + 1).
053900
054000 0999-FECHA-ARQUIVOS.
054100     CLOSE ARVORE.
054200
054300
054400
054500
054600
054700
054800
054900
055000
055100
