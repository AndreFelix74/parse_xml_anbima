000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECORENT-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. VIVEST - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 02/09/1991.
000600 DATE-COMPILED. 02/09/1991.
000700 SECURITY. USO INTERNO - TESOURARIA E CONTROLADORIA.
000800*     VIVEST - FUNDACAO
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : LE O ARQUIVO DE RETORNOS POR PLANO (SAIDA DO
001200*              RENTPLNO) E OS CADASTROS EXTERNOS JA BAIXADOS DO
001300*              SISTEMA DA CONSULTORIA (EXTERNO-ID, EXTERNO-MES,
001400*              EXTERNO-ANO), CASA O NOME DE CADA LINHA (MAIUSC.)
001500*              COM O ID EXTERNO DA ENTIDADE E TRAZ, LADO A LADO
001600*              COM O RETORNO CALCULADO AQUI, O RETORNO MENSAL E
001700*              ANUAL DIVULGADO PELA CONSULTORIA. LINHA SEM ID
001800*              EXTERNO FICA COM OS CAMPOS EXTERNOS EM BRANCO/ZERO.
001900* DATA : 02/09/1991
002000* VRS         DATA           DESCRICAO
002100* 1.0      02/09/1991        IMPLANTACAO
002200* 1.1      19/08/1996        INCLUI INDEXADOR COMO DIMENSAO
002300*                            DE CONCILIACAO
002400* 1.2      29/12/1998        AJUSTE ANO 2000 - DT DE 6 P/ 8
002500*                            POSICOES, CRITICA DE SECULO
002600* 1.3      14/03/2011        CONCILIACAO ANUAL (YTD)
002700* 1.4      11/02/2016        CR0403 - CONCILIACAO PASSA A
002800*                            ACEITAR PLANO SEM INDEXADOR
002900*                            CADASTRADO (DEFAULT: SEM INDEXADOR)
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PLAN-RETURNS-IN ASSIGN TO PLNIN
003500                 ORGANIZATION SEQUENTIAL
003600                 FILE STATUS STATUS-PLI.
003700
003800     SELECT EXTERNO-ID ASSIGN TO EXTID
003900                 ORGANIZATION SEQUENTIAL
004000                 FILE STATUS STATUS-EID.
004100
004200     SELECT EXTERNO-MES ASSIGN TO EXTMES
004300                 ORGANIZATION SEQUENTIAL
004400                 FILE STATUS STATUS-EME.
004500
004600     SELECT EXTERNO-ANO ASSIGN TO EXTANO
004700                 ORGANIZATION SEQUENTIAL
004800                 FILE STATUS STATUS-EAN.
004900
005000     SELECT RECON-RETORNOS ASSIGN TO RECRET
005100                 ORGANIZATION SEQUENTIAL
005200                 FILE STATUS STATUS-RET.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PLAN-RETURNS-IN
005700     LABEL RECORD STANDARD
005800     RECORD CONTAINS 91 CHARACTERS.
005900
006000 01  REG-PLAN-RETURNS-IN.
006100     05  PLI-TIPO                    PIC X(12).
006200     05  PLI-NOME                    PIC X(40).
006300     05  PLI-DT                      PIC 9(08).
006400     05  PLI-ANO                     PIC 9(04).
006500     05  PLI-MES                     PIC 9(02).
006600     05  PLI-RENTAB-MES               PIC S9(03)V9(8).
006700     05  PLI-RENTAB-ANO               PIC S9(03)V9(8).
006800     05  FILLER                       PIC X(03).
006900
007000 01  REG-PLAN-RETURNS-IN-R REDEFINES REG-PLAN-RETURNS-IN.
007100     05  PLI2-TIPO                   PIC X(12).
007200     05  PLI2-NOME                   PIC X(40).
007300     05  PLI2-DT-R.
007400         10  PLI2-DT-ANO              PIC 9(04).
007500         10  PLI2-DT-MES              PIC 9(02).
007600         10  PLI2-DT-DIA              PIC 9(02).
007700     05  FILLER                       PIC X(31).
007800
007900 FD  EXTERNO-ID
008000     LABEL RECORD STANDARD
008100     RECORD CONTAINS 70 CHARACTERS.
008200
008300 01  REG-EXTERNO-ID.
008400     05  EID-TIPO                    PIC X(12).
008500     05  EID-NOME                    PIC X(40).
008600     05  EID-API-ID                  PIC X(10).
008700     05  FILLER                       PIC X(08).
008800
008900 01  REG-EXTERNO-ID-R REDEFINES REG-EXTERNO-ID.
009000     05  EID2-CHAVE.
009100         10  EID2-TIPO                PIC X(12).
009200         10  EID2-NOME                PIC X(40).
009300     05  FILLER                       PIC X(18).
009400
009500 FD  EXTERNO-MES
009600     LABEL RECORD STANDARD
009700     RECORD CONTAINS 30 CHARACTERS.
009800
009900 01  REG-EXTERNO-MES.
010000     05  EME-API-ID                  PIC X(10).
010100     05  EME-ANO                      PIC 9(04).
010200     05  EME-MES                      PIC 9(02).
010300     05  EME-RENTAB-MES-EXT           PIC S9(03)V9(8).
010400     05  FILLER                       PIC X(03).
010500
010600 FD  EXTERNO-ANO
010700     LABEL RECORD STANDARD
010800     RECORD CONTAINS 28 CHARACTERS.
010900
011000 01  REG-EXTERNO-ANO.
011100     05  EAN-API-ID                  PIC X(10).
011200     05  EAN-ANO                      PIC 9(04).
011300     05  EAN-RENTAB-ANO-EXT           PIC S9(03)V9(8).
011400     05  FILLER                       PIC X(03).
011500
011600 FD  RECON-RETORNOS
011700     LABEL RECORD STANDARD
011800     RECORD CONTAINS 123 CHARACTERS.
011900
012000 01  REG-RECON-RETORNOS.
012100     05  RRT-TIPO                    PIC X(12).
012200     05  RRT-NOME                    PIC X(40).
012300     05  RRT-API-ID                  PIC X(10).
012400     05  RRT-DT                      PIC 9(08).
012500     05  RRT-ANO                      PIC 9(04).
012600     05  RRT-MES                      PIC 9(02).
012700     05  RRT-RENTAB-MES               PIC S9(03)V9(8).
012800     05  RRT-RENTAB-MES-EXT           PIC S9(03)V9(8).
012900     05  RRT-RENTAB-ANO               PIC S9(03)V9(8).
013000     05  RRT-RENTAB-ANO-EXT           PIC S9(03)V9(8).
013100     05  FILLER                       PIC X(03).
013200
013300 01  REG-RECON-RETORNOS-R REDEFINES REG-RECON-RETORNOS.
013400     05  RRT2-TIPO                   PIC X(12).
013500     05  RRT2-NOME                   PIC X(40).
013600     05  RRT2-API-ID                 PIC X(10).
013700     05  RRT2-DT-R.
013800         10  RRT2-DT-ANO              PIC 9(04).
013900         10  RRT2-DT-MES              PIC 9(02).
014000         10  RRT2-DT-DIA              PIC 9(02).
014100     05  FILLER                       PIC X(53).
014200
014300 WORKING-STORAGE SECTION.
014400 01  CONTADORES.
014500     05  CT-LIDOS                    PIC 9(07) COMP.
014600     05  CT-ENCONTRADOS               PIC 9(07) COMP.
014700     05  CT-NAO-ENCONTRADOS           PIC 9(07) COMP.
014800     05  CT-GRAVADOS                  PIC 9(07) COMP.
014900     05  CT-SECULO-SUSPEITO           PIC 9(07) COMP.
015000
015100 01  TAB-EXTERNO-ID.
015200     05  EI-ENTRADA OCCURS 500 TIMES
015300                    INDEXED BY IX-EID.
015400         10  EI-CHAVE.
015500             15  EI-TIPO             PIC X(12).
015600             15  EI-NOME             PIC X(40).
015700         10  EI-API-ID               PIC X(10).
015800 77  QT-EXTERNO-ID                    PIC 9(05) COMP VALUE ZERO.
015900
016000 01  TAB-EXTERNO-MES.
016100     05  EM-ENTRADA OCCURS 3000 TIMES
016200                    INDEXED BY IX-EME.
016300         10  EM-API-ID               PIC X(10).
016400         10  EM-ANO                   PIC 9(04) COMP.
016500         10  EM-MES                   PIC 9(02) COMP.
016600         10  EM-RENTAB-EXT            PIC S9(03)V9(8).
016700 77  QT-EXTERNO-MES                   PIC 9(05) COMP VALUE ZERO.
016800
016900 01  TAB-EXTERNO-ANO.
017000     05  EA-ENTRADA OCCURS 1000 TIMES
017100                    INDEXED BY IX-EAN.
017200         10  EA-API-ID               PIC X(10).
017300         10  EA-ANO                   PIC 9(04) COMP.
017400         10  EA-RENTAB-EXT            PIC S9(03)V9(8).
017500 77  QT-EXTERNO-ANO                   PIC 9(05) COMP VALUE ZERO.
017600
017700 01  WS-FLAGS.
017800     05  WS-ACHOU                     PIC 9(01) COMP.
017900         88  ACHOU-SIM                 VALUE 1.
018000         88  ACHOU-NAO                 VALUE 0.
018100
018200 77  WS-NOME-MAIUSC                   PIC X(40).
018300 77  WS-API-ID-ACHADO                 PIC X(10).
018400 77  WS-SECULO                        PIC 9(02) COMP.
018500
018600 PROCEDURE DIVISION.
018700 0000-INICIO.
018800     PERFORM 0100-CARREGA-EXTERNO-ID
018900     PERFORM 0150-CARREGA-EXTERNO-MES
019000     PERFORM 0180-CARREGA-EXTERNO-ANO
019100     OPEN INPUT PLAN-RETURNS-IN
019200     OPEN OUTPUT RECON-RETORNOS
019300     PERFORM 0200-PROCESSA-ENTRADA THRU 0200-PROCESSA-ENTRADA-EXIT
019400         UNTIL STATUS-PLI = '10'
019500     PERFORM 0950-TOTAIS
019600     CLOSE PLAN-RETURNS-IN
019700     CLOSE RECON-RETORNOS
019800     STOP RUN.
019900
020000* CARGA DO CADASTRO DE IDS EXTERNOS (TIPO+NOME -> API-ID).
020100 0100-CARREGA-EXTERNO-ID.
020200     OPEN INPUT EXTERNO-ID
020300     READ EXTERNO-ID
020400         AT END MOVE '10' TO STATUS-EID
020500     END-READ
020600     PERFORM 0110-LE-EXTERNO-ID
020700         UNTIL STATUS-EID = '10'
020800     CLOSE EXTERNO-ID.
020900
021000 0110-LE-EXTERNO-ID.
021100     PERFORM 0115-VERIFICA-DUPLICADO
021200     IF ACHOU-SIM
021300        DISPLAY 'ID EXTERNO DUPLICADO - ' EID2-CHAVE
021400     END-IF
021500     ADD 1 TO QT-EXTERNO-ID
021600     IF QT-EXTERNO-ID > 500
021700        DISPLAY 'TABELA DE ID EXTERNO CHEIA - REGISTRO PERDIDO'
021800        SUBTRACT 1 FROM QT-EXTERNO-ID
021900     ELSE
022000        SET IX-EID TO QT-EXTERNO-ID
022100        MOVE EID-TIPO TO EI-TIPO (IX-EID)
022200        MOVE EID-NOME TO EI-NOME (IX-EID)
022300        MOVE EID-API-ID TO EI-API-ID (IX-EID)
022400     END-IF
022500     READ EXTERNO-ID
022600         AT END MOVE '10' TO STATUS-EID
022700     END-READ.
022800
022900* PROCURA A CHAVE TIPO+NOME DO REGISTRO DE ENTRADA NA TABELA JA
023000* CARREGADA, PARA AVISAR CADASTRO EXTERNO DUPLICADO.
023100 0115-VERIFICA-DUPLICADO.
023200     SET ACHOU-NAO TO TRUE
023300     SET IX-EID TO 1
023400     PERFORM 0116-TESTA-CHAVE-EID
023500         VARYING IX-EID FROM 1 BY 1
023600         UNTIL IX-EID > QT-EXTERNO-ID OR ACHOU-SIM.
023700
023800 0116-TESTA-CHAVE-EID.
023900     IF EI-CHAVE (IX-EID) = EID2-CHAVE
024000        SET ACHOU-SIM TO TRUE
024100     END-IF.
024200
024300* CARGA DOS RETORNOS MENSAIS DIVULGADOS PELA CONSULTORIA.
024400 0150-CARREGA-EXTERNO-MES.
024500     OPEN INPUT EXTERNO-MES
024600     READ EXTERNO-MES
024700         AT END MOVE '10' TO STATUS-EME
024800     END-READ
024900     PERFORM 0160-LE-EXTERNO-MES THRU 0160-LE-EXTERNO-MES-EXIT
025000         UNTIL STATUS-EME = '10'
025100     CLOSE EXTERNO-MES.
025200
025300 0160-LE-EXTERNO-MES.
025400     ADD 1 TO QT-EXTERNO-MES
025500     IF QT-EXTERNO-MES > 3000
025600        DISPLAY 'TABELA DE RETORNO MENSAL EXTERNO CHEIA'
025700        SUBTRACT 1 FROM QT-EXTERNO-MES
025800     ELSE
025900        SET IX-EME TO QT-EXTERNO-MES
026000        MOVE EME-API-ID TO EM-API-ID (IX-EME)
026100        MOVE EME-ANO TO EM-ANO (IX-EME)
026200        MOVE EME-MES TO EM-MES (IX-EME)
026300        MOVE EME-RENTAB-MES-EXT TO EM-RENTAB-EXT (IX-EME)
026400     END-IF
026500     READ EXTERNO-MES
026600         AT END MOVE '10' TO STATUS-EME
026700     END-READ.
026800
026900 0160-LE-EXTERNO-MES-EXIT.
027000    EXIT.
027100
027200* CARGA DOS RETORNOS ANUAIS (YTD) DIVULGADOS PELA CONSULTORIA.
027300 0180-CARREGA-EXTERNO-ANO.
027400     OPEN INPUT EXTERNO-ANO
027500     READ EXTERNO-ANO
027600         AT END MOVE '10' TO STATUS-EAN
027700     END-READ
027800     PERFORM 0190-LE-EXTERNO-ANO
027900         UNTIL STATUS-EAN = '10'
028000     CLOSE EXTERNO-ANO.
028100
028200 0190-LE-EXTERNO-ANO.
028300     ADD 1 TO QT-EXTERNO-ANO
028400     IF QT-EXTERNO-ANO > 1000
028500        DISPLAY 'TABELA DE RETORNO ANUAL EXTERNO CHEIA'
028600        SUBTRACT 1 FROM QT-EXTERNO-ANO
028700     ELSE
028800        SET IX-EAN TO QT-EXTERNO-ANO
028900        MOVE EAN-API-ID TO EA-API-ID (IX-EAN)
029000        MOVE EAN-ANO TO EA-ANO (IX-EAN)
029100        MOVE EAN-RENTAB-ANO-EXT TO EA-RENTAB-EXT (IX-EAN)
029200     END-IF
029300     READ EXTERNO-ANO
029400         AT END MOVE '10' TO STATUS-EAN
029500     END-READ.
029600
029700* LACO PRINCIPAL: LE UMA LINHA DE PLAN-RETURNS-OUT, CASA COM O ID
029800* EXTERNO E JUNTA OS RETORNOS DIVULGADOS, GRAVANDO A LINHA.
029900 0200-PROCESSA-ENTRADA.
030000     ADD 1 TO CT-LIDOS
030100     PERFORM 0210-CRITICA-SECULO
030200     PERFORM 0220-MAPEIA-NOME
030300     PERFORM 0300-MONTA-SAIDA
030400     PERFORM 0310-JUNTA-MES
030500     PERFORM 0320-JUNTA-ANO
030600     PERFORM 0900-GRAVA
030700     READ PLAN-RETURNS-IN
030800         AT END MOVE '10' TO STATUS-PLI
030900     END-READ.
031000
031100 0200-PROCESSA-ENTRADA-EXIT.
031200    EXIT.
031300
031400* AJUSTE ANO 2000: DT JA VEM COM 8 POSICOES (SECULO+ANO+MES+DIA);
031500* ESTA CRITICA APENAS SINALIZA SECULO FORA DA FAIXA 19/20.
031600 0210-CRITICA-SECULO.
031700     IF PLI-DT NOT NUMERIC
031800        DISPLAY 'RECORENT - PLI-DT NAO NUMERICA'
031900        DISPLAY '  EM PLAN-RETURNS-IN - ' PLI-NOME
032000     END-IF
032100     DIVIDE PLI2-DT-ANO BY 100 GIVING WS-SECULO
032200     IF WS-SECULO NOT = 19 AND WS-SECULO NOT = 20
032300        ADD 1 TO CT-SECULO-SUSPEITO
032400        DISPLAY 'DATA COM SECULO SUSPEITO - ' PLI-DT
032500     END-IF.
032600
032700* MAIUSCULIZA O NOME DA LINHA E PROCURA O API-ID POR TIPO+NOME.
032800 0220-MAPEIA-NOME.
032900     MOVE PLI-NOME TO WS-NOME-MAIUSC
033000     INSPECT WS-NOME-MAIUSC CONVERTING
033100         'abcdefghijklmnopqrstuvwxyz' TO
033200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033300     MOVE SPACES TO WS-API-ID-ACHADO
033400     SET ACHOU-NAO TO TRUE
033500     SET IX-EID TO 1
033600     PERFORM 0230-TESTA-EXTERNO-ID
033700         VARYING IX-EID FROM 1 BY 1
033800         UNTIL IX-EID > QT-EXTERNO-ID OR ACHOU-SIM
033900     IF ACHOU-SIM
034000        ADD 1 TO CT-ENCONTRADOS
034100     ELSE
034200        ADD 1 TO CT-NAO-ENCONTRADOS
034300     END-IF.
034400
034500 0230-TESTA-EXTERNO-ID.
034600     IF EI-TIPO (IX-EID) = PLI-TIPO
034700        AND EI-NOME (IX-EID) = WS-NOME-MAIUSC
034800        MOVE EI-API-ID (IX-EID) TO WS-API-ID-ACHADO
034900        SET ACHOU-SIM TO TRUE
035000     END-IF.
035100
035200* MONTA A LINHA DE SAIDA COM O LADO CALCULADO LOCALMENTE, DEIXANDO
035300* OS CAMPOS EXTERNOS ZERADOS/BRANCOS PARA A JUNCAO PREENCHER.
035400 0300-MONTA-SAIDA.
035500     MOVE PLI-TIPO TO RRT-TIPO
035600     MOVE PLI-NOME TO RRT-NOME
035700     MOVE WS-API-ID-ACHADO TO RRT-API-ID
035800     MOVE PLI-DT TO RRT-DT
035900     MOVE PLI-ANO TO RRT-ANO
036000     MOVE PLI-MES TO RRT-MES
036100     MOVE PLI-RENTAB-MES TO RRT-RENTAB-MES
036200     MOVE PLI-RENTAB-ANO TO RRT-RENTAB-ANO
036300     MOVE ZERO TO RRT-RENTAB-MES-EXT
036400     MOVE ZERO TO RRT-RENTAB-ANO-EXT.
036500
036600* JUNCAO (LEFT JOIN) DO RETORNO MENSAL POR (API-ID,MES,ANO).
036700* LINHA SEM API-ID OU SEM CASAMENTO FICA COM O CAMPO ZERADO.
036800 0310-JUNTA-MES.
036900     IF RRT-API-ID NOT = SPACES
037000        SET ACHOU-NAO TO TRUE
037100        SET IX-EME TO 1
037200        PERFORM 0311-TESTA-EXTERNO-MES
037300            VARYING IX-EME FROM 1 BY 1
037400            UNTIL IX-EME > QT-EXTERNO-MES OR ACHOU-SIM
037500     END-IF.
037600
037700 0311-TESTA-EXTERNO-MES.
037800     IF EM-API-ID (IX-EME) = RRT-API-ID
037900        AND EM-ANO (IX-EME) = RRT-ANO
038000        AND EM-MES (IX-EME) = RRT-MES
038100        MOVE EM-RENTAB-EXT (IX-EME) TO RRT-RENTAB-MES-EXT
038200        SET ACHOU-SIM TO TRUE
038300     END-IF.
038400
038500* JUNCAO (LEFT JOIN) DO RETORNO ANUAL (YTD) POR (API-ID,ANO).
038600 0320-JUNTA-ANO.
038700     IF RRT-API-ID NOT = SPACES
038800        SET ACHOU-NAO TO TRUE
038900        SET IX-EAN TO 1
039000        PERFORM 0321-TESTA-EXTERNO-ANO
039100            VARYING IX-EAN FROM 1 BY 1
039200            UNTIL IX-EAN > QT-EXTERNO-ANO OR ACHOU-SIM
039300     END-IF.
039400
039500 0321-TESTA-EXTERNO-ANO.
039600     IF EA-API-ID (IX-EAN) = RRT-API-ID
039700        AND EA-ANO (IX-EAN) = RRT-ANO
039800        MOVE EA-RENTAB-EXT (IX-EAN) TO RRT-RENTAB-ANO-EXT
039900        SET ACHOU-SIM TO TRUE
040000     END-IF.
040100
040200 0900-GRAVA.
040300     WRITE REG-RECON-RETORNOS
040400     ADD 1 TO CT-GRAVADOS.
040500
040600 0950-TOTAIS.
040700     DISPLAY 'RECORENT - LINHAS LIDAS        : ' CT-LIDOS
040800     DISPLAY 'RECORENT - COM ID EXTERNO       : ' CT-ENCONTRADOS
040900     DISPLAY 'RECORENT - SEM ID EXTERNO       : '
041000             CT-NAO-ENCONTRADOS
041100     DISPLAY 'RECORENT - LINHAS GRAVADAS      : ' CT-GRAVADOS
041200     DISPLAY 'RECORENT - SECULO SUSPEITO      : '
041300             CT-SECULO-SUSPEITO.
041400
041500
041600
041700
041800
041900
042000
042100
042200
